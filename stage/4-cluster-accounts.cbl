      ******************************************************************
      * PROGRAM:  4-CLUSTER-ACCOUNTS
      * TITLE:    ACCOUNT DUPLICATE CLUSTER ASSIGNMENT
      * NOTE:     BLOCK BY FIRST LETTER OF ACCOUNT-NAME, FUZZY-MATCH
      *           ALL PAIRS WITHIN A BLOCK, TRANSITIVE CLOSURE OVER A
      *           PARENT-OF UNION-FIND TABLE - NO EXACT-MATCH PASS.
      *
      * PHASE 2B OF THE SIX-PHASE RUN - THE ACCOUNT-SIDE TWIN OF
      * 3-CLUSTER-PEOPLE.  THERE IS NO EQUIVALENT HERE TO PHASE 3'S
      * EXACT E-MAIL PASS BECAUSE THERE IS NO SINGLE ACCOUNT FIELD
      * THAT PLAYS THE SAME ROLE AN E-MAIL ADDRESS PLAYS FOR A PERSON
      * - TWO DIFFERENT COMPANIES CAN LEGITIMATELY SHARE A WEBSITE
      * DOMAIN (A FRANCHISE, A SHARED PARENT COMPANY'S MARKETING
      * SITE), SO WEBSITE IS USED ONLY AS A TIE-BREAKING SIGNAL WITHIN
      * SURVIVORSHIP (PHASE 6), NEVER AS ITS OWN EXACT-MATCH CLUSTER
      * KEY HERE.  THAT LEAVES ACCOUNT-NAME FUZZY MATCHING, BLOCKED BY
      * FIRST LETTER, AS THE WHOLE OF THIS PROGRAM'S JOB.
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.      4-CLUSTER-ACCOUNTS.
       AUTHOR.          J P LEUNG.
       INSTALLATION.    CRM DATA QUALITY UNIT.
       DATE-WRITTEN.    06/09/1995.
       DATE-COMPILED.
       SECURITY.        COMPANY CONFIDENTIAL.
      ******************************************************************
      * CHANGE LOG
      * ----------------------------------------------------------------
      * DATE       WHO  REQUEST    DESCRIPTION
      * ---------- ---- ---------- --------------------------------
      * 1995-06-09 JPL  INIT       FIRST CUT - BLOCK BY FIRST LETTER
      *                            OF ACCOUNT-NAME, FUZZY PASS ONLY
      * 1995-08-02 RDM  CR-0172    TOKEN-SORT-RATIO SCORING ROUTINE
      *                            (SAME FORMULA AS PHASE 3, RESTATED
      *                            FOR ACCOUNT-NAME)
      * 1995-10-30 RDM  CR-0188    PARENT-OF TABLE FOR TRANSITIVE
      *                            CLOSURE (UNION-FIND, NO RECURSION)
      * 1996-03-19 JPL  CR-0219    RAISE TABLE SIZE 1000 TO 2000 ROWS
      * 1998-11-19 JPL  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
      *                            DATE FIELDS PROCESSED HERE, NO
      *                            CHANGE REQUIRED
      * 2003-01-27 TCW  CR-0378    WRITE ACCOUNT-CLUSTERS AUDIT FILE
      * 2005-02-11 DKP  CR-0433    TOKEN-SWAP MOVED TO A STANDALONE
      *                            77-LEVEL ITEM
      * 2006-07-14 RDM  CR-0451    ADDED CR-0378 AUDIT FILE COMMENTS
      *                            AFTER A DATA-QUALITY ANALYST ASKED
      *                            HOW THE ACCOUNT-CLUSTERS FILE
      *                            RELATED TO WHAT PHASE 6 ACTUALLY
      *                            CONSUMES - IT DOES NOT, DIRECTLY;
      *                            PHASE 6 READS THE CLUSTER-ID OFF
      *                            THE WORK RECORD, NOT OFF THIS
      *                            AUDIT FILE
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *    C01/TOP-OF-FORM IS CARRIED OVER FROM THE SHOP'S PRINT-
      *    PROGRAM STANDARD EVEN THOUGH THIS PROGRAM PRODUCES NO
      *    PRINTED OUTPUT OF ITS OWN - KEPT FOR CONSISTENCY WITH THE
      *    REST OF THE SIX-PHASE RUN.  ALPHA-LOWER BACKS THE CLASS
      *    TEST USED ELSEWHERE IN THIS SHOP'S NORMALIZATION ROUTINES;
      *    IT IS DECLARED HERE EVEN THOUGH THIS PARTICULAR PROGRAM
      *    DOES NOT LOWER-CASE ANYTHING ITSELF, SO THE SPECIAL-NAMES
      *    PARAGRAPH MATCHES THE SHAPE USED THROUGHOUT THE REST OF
      *    THE RUN.  SWITCH-0 IS THE USUAL OPERATOR-SET UPSI TRACE
      *    TOGGLE, READ VIA JCL, NOT CURRENTLY TESTED IN THIS
      *    PROGRAM'S PROCEDURE DIVISION BUT LEFT DECLARED FOR THE
      *    NEXT MAINTAINER WHO WANTS TO ADD A TRACE DISPLAY.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ALPHA-LOWER IS 'a' THRU 'z'
           SWITCH-0 IS DEBUG-TRACE-SWITCH
               ON STATUS IS DEBUG-TRACE-ON
               OFF STATUS IS DEBUG-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    Input - produced by 2-NORMALIZE-ACCOUNTS, read once, in
      *    full, straight into the in-memory table below.
           SELECT ACCTS-NORM-WORK ASSIGN TO "ACCTS-NORM-WORK"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-ACCTWORK.
      *
      *    CR-0378 - audit trail only, same purpose as the PEOPLE-
      *    CLUSTERS file in phase 3.
           SELECT ACCOUNT-CLUSTERS ASSIGN TO "ACCOUNT-CLUSTERS"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-ACCTCLUS.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *
      *    NORMALIZED ACCOUNTS - SAME SHAPE WRITTEN BY PHASE 2, READ
      *    HERE ONE TIME ONLY AND TRANSFERRED ENTIRELY INTO MEMORY.
       FD  ACCTS-NORM-WORK.
       01  ACCTS-NORM-WORK-REC       PIC X(107).
      *
      *    CR-0378 AUDIT RECORD - ONE ROW PER NORMALIZED ACCOUNT, WITH
      *    THE FINAL CLUSTER-ID THIS PROGRAM DECIDED ON.
       FD  ACCOUNT-CLUSTERS.
       01  ACCOUNT-CLUSTERS-REC.
           05  AC-RECORD-ID          PIC X(10).
           05  AC-ACCOUNT-NAME       PIC X(40).
           05  AC-WEBSITE            PIC X(40).
           05  AC-SOURCE-TYPE        PIC X(07).
           05  AC-CLUSTER-ID         PIC 9(06).
      ******************************************************************
       WORKING-STORAGE SECTION.
      *    ACCOUNT-REC SUPPLIES WS-ACCOUNT-RECORD, THE 107-BYTE FLAT
      *    LAYOUT THIS PROGRAM READS ONE RECORD AT A TIME FROM
      *    ACCTS-NORM-WORK, AND WS-ACCOUNT-BLOCK-VIEW/WS-ACCOUNT-
      *    CLUSTER-VIEW, TWO REDEFINES OF THAT SAME AREA USED TO PEEK
      *    AT THE BLOCK LETTER ON LOAD AND POKE THE FINAL CLUSTER-ID
      *    BACK IN BEFORE THE AUDIT WRITE.
           COPY ACCOUNT-REC.
      *
      *    FILE-STATUS BYTES FOR THE TWO SEQUENTIAL FILES THIS
      *    PROGRAM TOUCHES - NO VSAM, NO RANDOM ACCESS HERE.
       01  WS-FILE-STATUS-GROUP.
           05  WS-FS-ACCTWORK        PIC X(02).
               88  WS-ACCTWORK-OK        VALUE '00'.
           05  WS-FS-ACCTCLUS        PIC X(02).
               88  WS-ACCTCLUS-OK        VALUE '00'.
      *
      *    CR-0432 STYLE - A SINGLE END-OF-FILE FLAG HOLDS ITS OWN
      *    01-LEVEL, NOT A 77, SO IT CAN CARRY AN 88-LEVEL CONDITION
      *    NAME THE SAME WAY THE ORIGINAL PEOPLE-SIDE PROGRAMS DO.
       01  WS-EOF-SWITCHES.
           05  WS-ACCTWORK-EOF-SW    PIC X(01) VALUE 'N'.
               88  WS-ACCTWORK-AT-EOF    VALUE 'Y'.
      *
      *    IN-MEMORY ACCOUNT TABLE - ONE ROW PER NORMALIZED RECORD.
      *    WS-TBL-INDEX(n) ALWAYS EQUALS n, SAME CONVENTION AS THE
      *    PEOPLE TABLE IN PHASE 3, SO A SUBSCRIPT AND A RECORD
      *    NUMBER ARE ALWAYS INTERCHANGEABLE WHEN WALKING THE TABLE.
      *    WS-TBL-PARENT IS THE UNION-FIND "PARENT-OF" POINTER - IT
      *    STARTS OUT POINTING AT ITSELF (EVERY ROW IS ITS OWN ROOT)
      *    AND ONLY CHANGES WHEN TWO ROWS ARE UNIONED TOGETHER BY A
      *    MATCHING PAIR.  WS-TBL-BLOCK-LETTER IS FILLED ONCE AT
      *    LOAD TIME SO THE BLOCKING PASS NEVER HAS TO RE-DERIVE IT.
       01  WS-ACCOUNT-TABLE.
           05  WS-ACCTBL-ENTRY OCCURS 2000 TIMES
                   INDEXED BY WS-PX WS-PY.
               10  WS-TBL-INDEX          PIC 9(06) COMP.
               10  WS-TBL-RECORD-ID      PIC X(10).
               10  WS-TBL-ACCOUNT-NAME   PIC X(40).
               10  WS-TBL-WEBSITE        PIC X(40).
               10  WS-TBL-SOURCE-TYPE    PIC X(07).
               10  WS-TBL-CLUSTER-ID     PIC 9(06).
               10  WS-TBL-CLUSTERED-SW   PIC X(01) VALUE 'N'.
               10  WS-TBL-PARENT         PIC 9(06) COMP.
               10  WS-TBL-BLOCK-LETTER   PIC X(01).
      *
      *    CR-0188 - ONE FRESH CLUSTER NUMBER IS MINTED PER UNION-
      *    FIND ROOT THE FIRST TIME THAT ROOT IS SEEN IN PARAGRAPH
      *    3910; WS-ROOT-ASSIGNED-SW PREVENTS A SECOND ROOT FROM
      *    BEING HANDED THE SAME CLUSTER NUMBER TWICE.
       01  WS-ROOT-ASSIGN-TABLE.
           05  WS-ROOT-ASSIGN-ENTRY OCCURS 2000 TIMES
                   INDEXED BY WS-RX.
               10  WS-ROOT-ASSIGNED-SW   PIC X(01) VALUE 'N'.
               10  WS-ROOT-CLUSTER-NO    PIC 9(06) COMP.
      *
      *    REBUILT FRESH FOR EACH LETTER OF THE ALPHABET BY PARAGRAPH
      *    3100 - HOLDS THE TABLE SUBSCRIPTS OF EVERY UNCLUSTERED
      *    ACCOUNT WHOSE NAME STARTS WITH THE CURRENT BLOCK LETTER.
       01  WS-BLOCK-MEMBER-TABLE.
           05  WS-BLOCK-MEMBER-IX OCCURS 2000 TIMES
                   PIC 9(06) COMP INDEXED BY WS-BX.
      *
      *    THE 27 BLOCKING KEYS THIS PROGRAM CYCLES THROUGH - 26
      *    LETTERS PLUS ONE PASS (WS-BLK-IX = 27) FOR ACCOUNT NAMES
      *    THAT NORMALIZED DOWN TO A BLANK FIRST CHARACTER.
       01  WS-BLOCK-ALPHABET        PIC X(26) VALUE
               'abcdefghijklmnopqrstuvwxyz'.
       01  WS-BLOCK-ALPHABET-REDEF REDEFINES WS-BLOCK-ALPHABET.
           05  WS-BLOCK-LETTER OCCURS 26 TIMES PIC X(01).
      *    THE REDEFINE LETS THE 26-BYTE LITERAL ABOVE DOUBLE AS A
      *    26-ENTRY OCCURS TABLE WITHOUT A SEPARATE MOVE STATEMENT -
      *    THIS COMPILER WILL NOT ALLOW A VALUE CLAUSE DIRECTLY ON AN
      *    OCCURS ITEM, SO THE LITERAL IS DECLARED PLAIN AND THE
      *    TABLE VIEW IS LAYERED ON TOP OF IT VIA REDEFINES - THE
      *    SAME IDIOM THIS PROGRAM USES AGAIN BELOW FOR THE TOKEN
      *    TABLE'S SWAP CELL.
      *
      *    WS-TABLE-COUNT IS HOW MANY ROWS ARE ACTUALLY IN USE;
      *    WS-NEXT-FRESH-CLUSTER CLIMBS BY ONE EACH TIME 3910 MINTS A
      *    NEW CLUSTER NUMBER; WS-I/WS-J ARE THE NESTED ALL-PAIRS
      *    LOOP INDEXES OVER THE CURRENT BLOCK'S MEMBER LIST.
       01  WS-WORK-COUNTERS COMP.
           05  WS-TABLE-COUNT        PIC 9(06) VALUE ZERO.
           05  WS-NEXT-FRESH-CLUSTER PIC 9(06) VALUE ZERO.
           05  WS-BLOCK-MEMBER-COUNT PIC 9(06) VALUE ZERO.
           05  WS-BLK-IX             PIC 9(02) VALUE ZERO.
           05  WS-I                  PIC 9(06) VALUE ZERO.
           05  WS-J                  PIC 9(06) VALUE ZERO.
      *
       01  WS-BLOCK-KEY-AREA.
           05  WS-CURRENT-BLOCK-KEY  PIC X(01).
      *
      *    UNION-FIND SCRATCH - WS-FR-NODE/WS-FR-ROOT CARRY STATE
      *    INTO AND OUT OF 4000-FIND-ROOT; WS-UP-ROOT-1/2 HOLD THE
      *    TWO ROOTS BEING MERGED IN 4500-UNION-PAIR.
       01  WS-UNIONFIND-WORK COMP.
           05  WS-FR-NODE            PIC 9(06).
           05  WS-FR-ROOT            PIC 9(06).
           05  WS-UP-ROOT-1          PIC 9(06).
           05  WS-UP-ROOT-2          PIC 9(06).
      *
      *    NOTE FOR THE NEXT MAINTAINER - THESE FOUR FIELDS ARE
      *    REUSED ACROSS EVERY CALL TO 4000-FIND-ROOT AND 4500-UNION-
      *    PAIR.  THERE IS NO STACK OF SAVED VALUES BECAUSE NEITHER
      *    PARAGRAPH CALLS ITSELF OR THE OTHER RECURSIVELY - IF THAT
      *    EVER CHANGES, THESE FIELDS WOULD NEED TO MOVE ONTO A
      *    PARAMETER TABLE INSTEAD OF STAYING AS FLAT WORKING-STORAGE.
      *
      *    SIMILARITY SCORING WORK AREAS - TOKEN-SORT RATIO, SAME
      *    FORMULA AS PHASE 3, RESTATED HERE PER CR-0172.  WS-CMP-A/
      *    WS-CMP-B HOLD THE TWO RAW ACCOUNT NAMES GOING INTO THE
      *    COMPARISON; WS-SORTED-A/WS-SORTED-B HOLD THE SAME TWO
      *    NAMES AFTER THEIR WORDS HAVE BEEN PUT IN ALPHABETICAL
      *    ORDER; WS-SCORE-RESULT IS THE FINAL 0-100 PERCENTAGE
      *    HANDED BACK TO WHICHEVER PARAGRAPH CALLED 4100.
       01  WS-SCORE-WORK.
           05  WS-CMP-A              PIC X(40).
           05  WS-CMP-B              PIC X(40).
           05  WS-SORTED-A           PIC X(40).
           05  WS-SORTED-B           PIC X(40).
           05  WS-SCORE-RESULT       PIC 9(03) COMP.
      *
      *    WS-TOK-COUNT IS HOW MANY NON-BLANK WORDS THE CURRENT
      *    ACCOUNT NAME ACTUALLY BROKE INTO; WS-TOK-IX/WS-TOK-JX ARE
      *    THE BUBBLE-SORT AND REJOIN LOOP INDEXES; WS-TOK-LEN IS A
      *    SCRATCH LENGTH USED WHILE REJOINING SORTED WORDS.
       01  WS-TOKEN-WORK COMP.
           05  WS-TOK-COUNT          PIC 9(02).
           05  WS-TOK-IX             PIC 9(02).
           05  WS-TOK-JX             PIC 9(02).
           05  WS-TOK-LEN            PIC 9(02).
           05  WS-LEN-A              PIC 9(02).
           05  WS-LEN-B              PIC 9(02).
      *
       01  WS-TOKEN-TABLE.
           05  WS-TOK-ENTRY OCCURS 4 TIMES PIC X(40).
      *
      *    2005-02-11 DKP CR-0433 - THIS SWAP CELL USED TO BE THE
      *    FIRST ENTRY OF A FIVE-ELEMENT OCCURS TABLE; IT IS ONLY
      *    EVER USED ONE AT A TIME DURING THE BUBBLE-SORT OF TOKENS
      *    IN 4230, SO IT WAS PULLED OUT TO ITS OWN 77-LEVEL, SAME
      *    FIX AS PHASE 3'S TOKEN-SORT ROUTINE.
       77  WS-TOKEN-SWAP             PIC X(40).
      *
      *    INDEL-DISTANCE DP WORK AREA - TWO ROLLING ROWS, 0..40,
      *    RATHER THAN A FULL 41-BY-41 MATRIX, SINCE ONLY THE ROW
      *    DIRECTLY ABOVE THE CURRENT ONE IS EVER NEEDED AGAIN.
       01  WS-DP-WORK COMP.
           05  WS-DP-PREV OCCURS 41 TIMES PIC 9(04).
           05  WS-DP-CURR OCCURS 41 TIMES PIC 9(04).
           05  WS-DP-I               PIC 9(02).
           05  WS-DP-J               PIC 9(02).
           05  WS-DP-SUBCOST         PIC 9(04).
           05  WS-DP-DIST            PIC 9(04).
           05  WS-DP-LEN-A           PIC 9(02).
           05  WS-DP-LEN-B           PIC 9(02).
      ******************************************************************
       PROCEDURE DIVISION.
      *
      *    THREE STEPS, NO MORE - LOAD EVERY NORMALIZED ACCOUNT INTO
      *    MEMORY, RUN THE BLOCKED FUZZY-MATCH PASS TO DISCOVER
      *    DUPLICATE CLUSTERS, THEN SPILL THE RESULT TO THE AUDIT
      *    FILE FOR PHASE 6 AND FOR ANYONE WHO WANTS TO REVIEW WHAT
      *    THIS PROGRAM DECIDED.
       0000-MAIN-PROCEDURE.
      *     1995-06-09 JPL  INIT
           PERFORM 1000-LOAD-ACCOUNT-TABLE
           PERFORM 3000-FUZZY-NAME-PASS
           PERFORM 5000-WRITE-ACCOUNT-CLUSTERS
           PERFORM 9999-FIN-PGM
           .
      *
      *----------------------------------------------------------------*
      *    LOAD THE NORMALIZED ACCOUNTS WORK FILE INTO MEMORY
      *----------------------------------------------------------------*
      *    2000-ROW TABLE, ONE PASS OVER THE FILE, FILE CLOSED BEFORE
      *    ANY MATCHING BEGINS - THE REST OF THIS PROGRAM NEVER
      *    TOUCHES ACCTS-NORM-WORK AGAIN.
       1000-LOAD-ACCOUNT-TABLE.
           OPEN INPUT ACCTS-NORM-WORK
           PERFORM 1100-READ-NEXT-WORK-REC
           PERFORM 1200-STORE-ONE-ROW
               UNTIL WS-ACCTWORK-AT-EOF
           CLOSE ACCTS-NORM-WORK
           .
      *
       1100-READ-NEXT-WORK-REC.
           READ ACCTS-NORM-WORK INTO WS-ACCOUNT-RECORD
               AT END
                   SET WS-ACCTWORK-AT-EOF TO TRUE
           END-READ
           .
      *
      *    COPY THE FLAT RECORD INTO THE NEXT TABLE ROW, CAPTURE THE
      *    BLOCK LETTER ONCE (VIA THE ACCOUNT-REC REDEFINE), AND SEED
      *    THE UNION-FIND PARENT POINTER TO POINT AT ITSELF - EVERY
      *    ROW STARTS OUT AS ITS OWN, UNMERGED, SINGLE-MEMBER ROOT.
       1200-STORE-ONE-ROW.
           ADD 1 TO WS-TABLE-COUNT
           SET WS-PX TO WS-TABLE-COUNT
           MOVE WS-TABLE-COUNT        TO WS-TBL-INDEX(WS-PX)
           MOVE WS-ACCT-RECORD-ID     TO WS-TBL-RECORD-ID(WS-PX)
           MOVE WS-ACCOUNT-NAME       TO WS-TBL-ACCOUNT-NAME(WS-PX)
           MOVE WS-ACCOUNT-WEBSITE    TO WS-TBL-WEBSITE(WS-PX)
           MOVE WS-ACCT-SOURCE-TYPE   TO WS-TBL-SOURCE-TYPE(WS-PX)
           MOVE ZERO                  TO WS-TBL-CLUSTER-ID(WS-PX)
           MOVE 'N'                   TO WS-TBL-CLUSTERED-SW(WS-PX)
           MOVE WS-TABLE-COUNT        TO WS-TBL-PARENT(WS-PX)
           MOVE WS-BLOCK-LETTER OF WS-ACCOUNT-BLOCK-VIEW
                                      TO WS-TBL-BLOCK-LETTER(WS-PX)
           PERFORM 1100-READ-NEXT-WORK-REC
           .
      *
      *----------------------------------------------------------------*
      *    FUZZY ACCOUNT-NAME PASS - BLOCK BY FIRST LETTER, COMPARE
      *    EVERY PAIR IN THE BLOCK, STRICT SCORE > 85 IS A MATCH
      *----------------------------------------------------------------*
      *    THIS IS THE ONLY MATCHING PASS IN THE WHOLE PROGRAM - SEE
      *    THE PROGRAM BANNER ABOVE FOR WHY ACCOUNTS GET NO EXACT-
      *    MATCH PASS THE WAY E-MAIL ADDRESSES DO FOR PEOPLE.
      *    BLOCKING BY THE FIRST LETTER OF THE ACCOUNT NAME AVOIDS AN
      *    ALL-PAIRS O(N SQUARED) COMPARISON ACROSS THE WHOLE TABLE;
      *    THE ACCEPTED GAP IS AN ACCOUNT WHOSE NAME WAS KEYED WITH A
      *    LEADING TYPO, WHICH WOULD LAND IN THE WRONG BLOCK AND
      *    NEVER BE COMPARED AGAINST ITS TRUE DUPLICATE - JUDGED
      *    ACCEPTABLE BECAUSE A SWAPPED OR MISSING INTERIOR WORD IS A
      *    FAR MORE COMMON DATA-ENTRY PATTERN THAN A BAD FIRST LETTER.
       3000-FUZZY-NAME-PASS.
           MOVE 1 TO WS-BLK-IX
           PERFORM 3010-RUN-ONE-BLOCK UNTIL WS-BLK-IX > 27
           PERFORM 3900-ASSIGN-FUZZY-CLUSTER-NUMBERS
           .
      *
      *    WS-BLK-IX RUNS 1 THRU 27 - SUBSCRIPTS 1-26 ARE LETTERS A-Z,
      *    27 IS THE CATCH-ALL BLOCK FOR A BLANK FIRST CHARACTER.
       3010-RUN-ONE-BLOCK.
           IF WS-BLK-IX < 27
               MOVE WS-BLOCK-LETTER(WS-BLK-IX)
                   TO WS-CURRENT-BLOCK-KEY
           ELSE
               MOVE SPACE TO WS-CURRENT-BLOCK-KEY
           END-IF
           PERFORM 3100-BUILD-BLOCK-MEMBER-LIST
           IF WS-BLOCK-MEMBER-COUNT > 1
               PERFORM 3200-COMPARE-BLOCK-PAIRS
           END-IF
           ADD 1 TO WS-BLK-IX
           .
      *
      *    REBUILD THE MEMBER LIST FOR THE CURRENT LETTER FROM
      *    SCRATCH EVERY TIME - THE TABLE IS SMALL ENOUGH THAT A
      *    FULL RESCAN PER BLOCK IS CHEAPER THAN MAINTAINING 27
      *    PARALLEL LISTS DURING THE LOAD PASS.
       3100-BUILD-BLOCK-MEMBER-LIST.
           MOVE ZERO TO WS-BLOCK-MEMBER-COUNT
           SET WS-PX TO 1
           PERFORM 3110-CHECK-ONE-MEMBER
               UNTIL WS-PX > WS-TABLE-COUNT
           .
      *
      *    WS-TBL-CLUSTERED-SW IS ALWAYS 'N' HERE - NO PRIOR PASS HAS
      *    RUN YET TO SET IT - BUT THE CHECK IS KEPT FOR SYMMETRY
      *    WITH 3-CLUSTER-PEOPLE, WHICH RUNS THIS SAME LOGIC AFTER
      *    AN EARLIER EXACT-MATCH PASS HAS ALREADY CLAIMED SOME ROWS.
       3110-CHECK-ONE-MEMBER.
           IF WS-TBL-CLUSTERED-SW(WS-PX) = 'N'
               IF WS-CURRENT-BLOCK-KEY = SPACE
                   IF WS-TBL-BLOCK-LETTER(WS-PX) = SPACE
                       PERFORM 3150-ADD-BLOCK-MEMBER
                   END-IF
               ELSE
                   IF WS-TBL-BLOCK-LETTER(WS-PX) =
                           WS-CURRENT-BLOCK-KEY
                       PERFORM 3150-ADD-BLOCK-MEMBER
                   END-IF
               END-IF
           END-IF
           SET WS-PX UP BY 1
           .
      *
       3150-ADD-BLOCK-MEMBER.
           ADD 1 TO WS-BLOCK-MEMBER-COUNT
           SET WS-BX TO WS-BLOCK-MEMBER-COUNT
           MOVE WS-PX TO WS-BLOCK-MEMBER-IX(WS-BX)
           .
      *
      *    CLASSIC ALL-PAIRS NESTED LOOP, BUT ONLY WITHIN THE CURRENT
      *    BLOCK'S MEMBER LIST, NOT THE WHOLE TABLE - THIS IS THE
      *    WHOLE POINT OF BLOCKING.
       3200-COMPARE-BLOCK-PAIRS.
           MOVE 1 TO WS-I
           PERFORM 3205-COMPARE-ONE-ROW
               UNTIL WS-I > WS-BLOCK-MEMBER-COUNT - 1
           .
      *
       3205-COMPARE-ONE-ROW.
           COMPUTE WS-J = WS-I + 1
           PERFORM 3210-COMPARE-ONE-PAIR
               UNTIL WS-J > WS-BLOCK-MEMBER-COUNT
           ADD 1 TO WS-I
           .
      *
      *    STRICT MATCH RULE FOR ACCOUNTS - SCORE MUST BE GREATER
      *    THAN 85, NOT MERELY >= 85 (SEE BUSINESS RULES, CR-0164).
       3210-COMPARE-ONE-PAIR.
           SET WS-BX TO WS-I
           MOVE WS-BLOCK-MEMBER-IX(WS-BX) TO WS-UP-ROOT-1
           SET WS-BX TO WS-J
           MOVE WS-BLOCK-MEMBER-IX(WS-BX) TO WS-UP-ROOT-2
           SET WS-PX TO WS-UP-ROOT-1
           SET WS-PY TO WS-UP-ROOT-2
           MOVE WS-TBL-ACCOUNT-NAME(WS-PX) TO WS-CMP-A
           MOVE WS-TBL-ACCOUNT-NAME(WS-PY) TO WS-CMP-B
           PERFORM 4100-TOKEN-SORT-RATIO
           IF WS-SCORE-RESULT > 85
               PERFORM 4500-UNION-PAIR
           END-IF
           ADD 1 TO WS-J
           .
      *
      *    WALK THE WHOLE TABLE ONE LAST TIME AND GIVE EVERY ROW ITS
      *    FINAL CLUSTER NUMBER BASED ON WHICH UNION-FIND ROOT IT
      *    NOW BELONGS TO.  AN ACCOUNT THAT MATCHED NO ONE IS STILL
      *    ITS OWN ROOT AND GETS A CLUSTER OF ONE - A GENUINELY
      *    UNIQUE ACCOUNT, NOT A DEFECT.
       3900-ASSIGN-FUZZY-CLUSTER-NUMBERS.
           SET WS-PX TO 1
           PERFORM 3910-ASSIGN-ONE-CLUSTER-NUMBER
               UNTIL WS-PX > WS-TABLE-COUNT
           .
      *
      *    THE WS-CLUSTER-HI CHECK BELOW GUARDS AGAINST THE CLUSTER-
      *    ID FIELD (PIC 9(06)) EVER OUTGROWING WHAT THE AUDIT
      *    RECORD'S VIEW EXPECTS TO HOLD AT THIS TABLE SIZE - IT
      *    SHOULD NEVER FIRE AT 2000 ROWS, BUT IS LEFT IN AS A
      *    TRIPWIRE FOR THE NEXT TIME THE TABLE SIZE IS RAISED.
       3910-ASSIGN-ONE-CLUSTER-NUMBER.
           IF WS-TBL-CLUSTERED-SW(WS-PX) = 'N'
               MOVE WS-TBL-INDEX(WS-PX) TO WS-FR-NODE
               PERFORM 4000-FIND-ROOT
               SET WS-RX TO WS-FR-ROOT
               IF WS-ROOT-ASSIGNED-SW(WS-RX) = 'N'
                   MOVE WS-NEXT-FRESH-CLUSTER
                       TO WS-ROOT-CLUSTER-NO(WS-RX)
                   MOVE 'Y' TO WS-ROOT-ASSIGNED-SW(WS-RX)
                   ADD 1 TO WS-NEXT-FRESH-CLUSTER
               END-IF
               MOVE WS-ROOT-CLUSTER-NO(WS-RX)
                   TO WS-ACCT-CLUSTER-ID OF WS-ACCOUNT-RECORD
               IF WS-CLUSTER-HI OF WS-ACCOUNT-CLUSTER-VIEW > 2
                   DISPLAY 'WARNING - CLUSTER NUMBER OUT OF '
                       'EXPECTED RANGE FOR TABLE SIZE'
               END-IF
               MOVE WS-ROOT-CLUSTER-NO(WS-RX)
                   TO WS-TBL-CLUSTER-ID(WS-PX)
               MOVE 'Y' TO WS-TBL-CLUSTERED-SW(WS-PX)
           END-IF
           SET WS-PX UP BY 1
           .
      *
      *----------------------------------------------------------------*
      *    UNION-FIND - ITERATIVE, NO RECURSION
      *----------------------------------------------------------------*
      *     1995-10-30 RDM  CR-0188
      *    CLIMB THE PARENT-OF CHAIN UNTIL A ROW IS FOUND THAT IS ITS
      *    OWN PARENT - THAT ROW IS THE ROOT OF THE WHOLE CLUSTER.
      *    THIS COMPILER HAS NO RECURSION, SO THE CLIMB IS WRITTEN AS
      *    AN ITERATIVE PERFORM ... UNTIL RATHER THAN A RECURSIVE
      *    CALL.  NEITHER PATH COMPRESSION NOR UNION-BY-RANK IS
      *    IMPLEMENTED - AT 2000 ROWS THE CHAINS NEVER GET LONG
      *    ENOUGH FOR EITHER OPTIMIZATION TO BE WORTH THE EXTRA CODE.
       4000-FIND-ROOT.
           MOVE WS-FR-NODE TO WS-FR-ROOT
           SET WS-PX TO WS-FR-ROOT
           PERFORM 4010-CLIMB-ONE-PARENT
               UNTIL WS-TBL-PARENT(WS-PX) = WS-FR-ROOT
           .
      *
       4010-CLIMB-ONE-PARENT.
           MOVE WS-TBL-PARENT(WS-PX) TO WS-FR-ROOT
           SET WS-PX TO WS-FR-ROOT
           .
      *
      *    MERGE TWO CLUSTERS BY POINTING ONE ROOT'S PARENT AT THE
      *    OTHER - THIS IS WHAT GIVES THE WHOLE SCHEME ITS TRANSITIVE
      *    CLOSURE: IF A MATCHES B AND B LATER MATCHES C, A AND C END
      *    UP IN THE SAME CLUSTER EVEN THOUGH A AND C WERE NEVER
      *    DIRECTLY COMPARED TO EACH OTHER.
       4500-UNION-PAIR.
           MOVE WS-UP-ROOT-1 TO WS-FR-NODE
           PERFORM 4000-FIND-ROOT
           MOVE WS-FR-ROOT TO WS-UP-ROOT-1
           MOVE WS-UP-ROOT-2 TO WS-FR-NODE
           PERFORM 4000-FIND-ROOT
           MOVE WS-FR-ROOT TO WS-UP-ROOT-2
           IF WS-UP-ROOT-1 NOT = WS-UP-ROOT-2
               SET WS-PX TO WS-UP-ROOT-2
               MOVE WS-UP-ROOT-1 TO WS-TBL-PARENT(WS-PX)
           END-IF
           .
      *
      *----------------------------------------------------------------*
      *    TOKEN-SORT RATIO - TOKENIZE, SORT TOKENS, REJOIN, INDEL
      *----------------------------------------------------------------*
      *     1995-08-02 RDM  CR-0172
      *    TOKEN-SORT-RATIO MAKES WORD ORDER NOT MATTER - "SMITH AND
      *    SONS ROOFING" AND "ROOFING SMITH AND SONS" SCORE IDENTICAL
      *    BECAUSE EACH NAME'S WORDS ARE SORTED ALPHABETICALLY BEFORE
      *    THE TWO STRINGS ARE EVER COMPARED.  WHAT SURVIVES THAT
      *    SORT IS SCORED BY INDEL DISTANCE, SAME AS PHASE 3.
       4100-TOKEN-SORT-RATIO.
           MOVE WS-CMP-A TO WS-SORTED-A
           PERFORM 4200-TOKEN-SORT-ONE-FIELD
           MOVE WS-SORTED-A TO WS-CMP-A
      *
           MOVE WS-CMP-B TO WS-SORTED-A
           PERFORM 4200-TOKEN-SORT-ONE-FIELD
           MOVE WS-SORTED-A TO WS-SORTED-B
      *
           PERFORM 4300-STRING-LENGTH-A
           PERFORM 4300-STRING-LENGTH-B
           IF WS-LEN-A = 0 AND WS-LEN-B = 0
               MOVE ZERO TO WS-SCORE-RESULT
           ELSE
               PERFORM 4400-INDEL-DISTANCE
               COMPUTE WS-SCORE-RESULT ROUNDED =
                   100 * (1 - (WS-DP-DIST / (WS-LEN-A + WS-LEN-B)))
           END-IF
           .
      *
      *    UP TO FOUR BLANK-DELIMITED WORDS PER ACCOUNT NAME ARE
      *    SUPPORTED - A FIFTH WORD, IF ANY, IS SIMPLY DROPPED FROM
      *    THE UNSTRING TARGET LIST, SAME LIMIT AS PHASE 3'S PERSON-
      *    NAME VERSION OF THIS ROUTINE.
       4200-TOKEN-SORT-ONE-FIELD.
           MOVE SPACES TO WS-TOKEN-TABLE
           MOVE ZERO TO WS-TOK-COUNT
           UNSTRING WS-SORTED-A DELIMITED BY SPACE
               INTO WS-TOK-ENTRY(1) WS-TOK-ENTRY(2)
                    WS-TOK-ENTRY(3) WS-TOK-ENTRY(4)
           END-UNSTRING
           MOVE 1 TO WS-TOK-IX
           PERFORM 4210-COUNT-ONE-TOKEN UNTIL WS-TOK-IX > 4
           IF WS-TOK-COUNT > 1
               MOVE 1 TO WS-TOK-IX
               PERFORM 4220-SORT-ONE-ROW
                   UNTIL WS-TOK-IX > WS-TOK-COUNT - 1
           END-IF
           MOVE SPACES TO WS-SORTED-A
           IF WS-TOK-COUNT > 0
               STRING WS-TOK-ENTRY(1) DELIMITED BY SPACE
                   INTO WS-SORTED-A
               MOVE 2 TO WS-TOK-IX
               PERFORM 4250-APPEND-TOKEN
                   UNTIL WS-TOK-IX > WS-TOK-COUNT
           END-IF
           .
      *
      *    UNSTRING ALWAYS FILLS ALL FOUR TABLE ENTRIES, PADDING
      *    UNUSED ONES WITH SPACES, SO THIS PARAGRAPH COUNTS ONLY THE
      *    NON-BLANK ONES TO GET THE TRUE WORD COUNT.
       4210-COUNT-ONE-TOKEN.
           IF WS-TOK-ENTRY(WS-TOK-IX) NOT = SPACES
               ADD 1 TO WS-TOK-COUNT
           END-IF
           ADD 1 TO WS-TOK-IX
           .
      *
      *    PLAIN BUBBLE SORT OVER AT MOST FOUR ENTRIES - NO NEED FOR
      *    ANYTHING FANCIER AT THIS TABLE SIZE.
       4220-SORT-ONE-ROW.
           COMPUTE WS-TOK-JX = WS-TOK-IX + 1
           PERFORM 4230-SORT-ONE-PAIR
               UNTIL WS-TOK-JX > WS-TOK-COUNT
           ADD 1 TO WS-TOK-IX
           .
      *
       4230-SORT-ONE-PAIR.
           IF WS-TOK-ENTRY(WS-TOK-JX) <
                   WS-TOK-ENTRY(WS-TOK-IX)
               MOVE WS-TOK-ENTRY(WS-TOK-IX)
                   TO WS-TOKEN-SWAP
               MOVE WS-TOK-ENTRY(WS-TOK-JX)
                   TO WS-TOK-ENTRY(WS-TOK-IX)
               MOVE WS-TOKEN-SWAP
                   TO WS-TOK-ENTRY(WS-TOK-JX)
           END-IF
           ADD 1 TO WS-TOK-JX
           .
      *
      *    REJOIN ONE SORTED TOKEN BACK ONTO THE END OF WS-SORTED-A,
      *    WITH A SINGLE SPACE SEPARATOR - REFERENCE MODIFICATION
      *    IS USED THROUGHOUT SINCE THE RESULT LENGTH VARIES TOKEN
      *    TO TOKEN AND THIS COMPILER HAS NO STRING-CONCATENATE
      *    INTRINSIC FUNCTION.
       4250-APPEND-TOKEN.
           PERFORM 4260-FIND-LEN-SORTED-A
           MOVE ' ' TO WS-SORTED-A(WS-TOK-LEN + 1:1)
           MOVE WS-TOK-ENTRY(WS-TOK-IX)
               TO WS-SORTED-A(WS-TOK-LEN + 2:39 - WS-TOK-LEN)
           ADD 1 TO WS-TOK-IX
           .
      *
      *    SCAN BACKWARD FROM POSITION 40 FOR THE LAST NON-BLANK
      *    BYTE - THAT POSITION IS THE CURRENT LENGTH OF THE STRING
      *    BUILT SO FAR.
       4260-FIND-LEN-SORTED-A.
           MOVE ZERO TO WS-TOK-LEN
           MOVE 40 TO WS-TOK-JX
           PERFORM 4265-SCAN-ONE-POS-A
               UNTIL WS-TOK-JX < 1 OR WS-TOK-LEN NOT = ZERO
           .
      *
       4265-SCAN-ONE-POS-A.
           IF WS-SORTED-A(WS-TOK-JX:1) NOT = SPACE
               MOVE WS-TOK-JX TO WS-TOK-LEN
           END-IF
           SUBTRACT 1 FROM WS-TOK-JX
           .
      *
      *    WS-LEN-A/WS-LEN-B ARE THE TRUE DISPLAY LENGTHS OF THE TWO
      *    TOKEN-SORTED ACCOUNT NAMES - NEEDED BOTH TO DRIVE THE DP
      *    LOOP BOUNDS AND TO TURN THE RAW EDIT DISTANCE INTO A
      *    0-100 SIMILARITY PERCENTAGE AFTERWARD.
       4300-STRING-LENGTH-A.
           MOVE ZERO TO WS-LEN-A
           MOVE 40 TO WS-TOK-JX
           PERFORM 4310-SCAN-ONE-LEN-A
               UNTIL WS-TOK-JX < 1 OR WS-LEN-A NOT = ZERO
           .
      *
       4310-SCAN-ONE-LEN-A.
           IF WS-CMP-A(WS-TOK-JX:1) NOT = SPACE
               MOVE WS-TOK-JX TO WS-LEN-A
           END-IF
           SUBTRACT 1 FROM WS-TOK-JX
           .
      *
       4300-STRING-LENGTH-B.
           MOVE ZERO TO WS-LEN-B
           MOVE 40 TO WS-TOK-JX
           PERFORM 4320-SCAN-ONE-LEN-B
               UNTIL WS-TOK-JX < 1 OR WS-LEN-B NOT = ZERO
           .
      *
       4320-SCAN-ONE-LEN-B.
           IF WS-SORTED-B(WS-TOK-JX:1) NOT = SPACE
               MOVE WS-TOK-JX TO WS-LEN-B
           END-IF
           SUBTRACT 1 FROM WS-TOK-JX
           .
      *
      *    INDEL DISTANCE - LEVENSHTEIN WITH SUBSTITUTION COST 2 -
      *    BETWEEN WS-CMP-A(1:WS-LEN-A) AND WS-SORTED-B(1:WS-LEN-B),
      *    TWO ROLLING ROWS (NO FULL MATRIX NEEDED).
      *    PREV ROW 0 IS SEEDED WITH 0,1,2,...WS-DP-LEN-B - THE COST
      *    OF TURNING AN EMPTY STRING INTO THE FIRST J CHARACTERS OF
      *    THE OTHER STRING BY PURE INSERTION.
       4400-INDEL-DISTANCE.
           MOVE WS-LEN-A TO WS-DP-LEN-A
           MOVE WS-LEN-B TO WS-DP-LEN-B
           MOVE ZERO TO WS-DP-J
           PERFORM 4405-INIT-ONE-PREV-CELL
               UNTIL WS-DP-J > WS-DP-LEN-B
           MOVE 1 TO WS-DP-I
           PERFORM 4420-FILL-ONE-DP-ROW
               UNTIL WS-DP-I > WS-DP-LEN-A
           MOVE WS-DP-PREV(WS-DP-LEN-B + 1) TO WS-DP-DIST
           .
      *
       4405-INIT-ONE-PREV-CELL.
           MOVE WS-DP-J TO WS-DP-PREV(WS-DP-J + 1)
           ADD 1 TO WS-DP-J
           .
      *
      *    FILL ONE ROW OF THE VIRTUAL MATRIX INTO WS-DP-CURR, THEN
      *    COPY IT DOWN INTO WS-DP-PREV BEFORE MOVING TO THE NEXT
      *    ROW - THIS IS WHAT LETS THE WHOLE ROUTINE GET AWAY WITH
      *    TWO 41-CELL ARRAYS INSTEAD OF A FULL 41 BY 41 TABLE.
       4420-FILL-ONE-DP-ROW.
           MOVE WS-DP-I TO WS-DP-CURR(1)
           MOVE 1 TO WS-DP-J
           PERFORM 4430-FILL-ONE-DP-CELL
               UNTIL WS-DP-J > WS-DP-LEN-B
           MOVE ZERO TO WS-DP-J
           PERFORM 4440-COPY-ONE-PREV-CELL
               UNTIL WS-DP-J > WS-DP-LEN-B
           ADD 1 TO WS-DP-I
           .
      *
      *    SUBSTITUTION COST IS 2, NOT 1 - THAT IS WHAT MAKES THIS
      *    AN "INDEL DISTANCE" RATHER THAN TEXTBOOK LEVENSHTEIN, AND
      *    IS WHAT GIVES THE RATIO NAME "TOKEN-SORT-RATIO" ITS
      *    CUSTOMARY MEANING: A SUBSTITUTION COSTS AS MUCH AS ONE
      *    DELETE PLUS ONE INSERT, SO THE FORMULA NEVER FAVORS
      *    SUBSTITUTING OVER THE EQUIVALENT INDEL PAIR.
       4430-FILL-ONE-DP-CELL.
           IF WS-CMP-A(WS-DP-I:1) = WS-SORTED-B(WS-DP-J:1)
               MOVE ZERO TO WS-DP-SUBCOST
           ELSE
               MOVE 2 TO WS-DP-SUBCOST
           END-IF
           PERFORM 4410-MIN-OF-THREE
           ADD 1 TO WS-DP-J
           .
      *
       4440-COPY-ONE-PREV-CELL.
           MOVE WS-DP-CURR(WS-DP-J + 1)
               TO WS-DP-PREV(WS-DP-J + 1)
           ADD 1 TO WS-DP-J
           .
      *
      *    STANDARD THREE-WAY EDIT-DISTANCE RECURRENCE - DIAGONAL
      *    (MATCH OR SUBSTITUTE), ABOVE (DELETE FROM A), LEFT
      *    (INSERT INTO A) - WHICHEVER OF THE THREE IS CHEAPEST WINS.
       4410-MIN-OF-THREE.
           MOVE WS-DP-PREV(WS-DP-J + 1) TO WS-DP-DIST
           ADD WS-DP-SUBCOST TO WS-DP-DIST
           IF WS-DP-PREV(WS-DP-J) + 1 < WS-DP-DIST
               MOVE WS-DP-PREV(WS-DP-J) TO WS-DP-DIST
               ADD 1 TO WS-DP-DIST
           END-IF
           IF WS-DP-CURR(WS-DP-J) + 1 < WS-DP-DIST
               MOVE WS-DP-CURR(WS-DP-J) TO WS-DP-DIST
               ADD 1 TO WS-DP-DIST
           END-IF
           MOVE WS-DP-DIST TO WS-DP-CURR(WS-DP-J + 1)
           .
      *
      *----------------------------------------------------------------*
      *    AUDIT FILE - EVERY NORMALIZED RECORD WITH ITS CLUSTER-ID
      *----------------------------------------------------------------*
      *     2003-01-27 TCW  CR-0378
      *    THIS FILE IS NOT CONSUMED BY ANY DOWNSTREAM PROGRAM - IT
      *    EXISTS PURELY SO A DATA-QUALITY ANALYST CAN REVIEW WHICH
      *    ACCOUNTS THIS PROGRAM CONSIDERED DUPLICATES OF ONE ANOTHER
      *    WITHOUT HAVING TO RE-DERIVE THE CLUSTERING BY HAND.  PHASE
      *    6 GETS ITS OWN COPY OF THE CLUSTER-ID THROUGH THE WORK
      *    RECORD FIELD, NOT THROUGH THIS FILE.
       5000-WRITE-ACCOUNT-CLUSTERS.
           OPEN OUTPUT ACCOUNT-CLUSTERS
           SET WS-PX TO 1
           PERFORM 5010-WRITE-ONE-CLUSTER-REC
               UNTIL WS-PX > WS-TABLE-COUNT
           CLOSE ACCOUNT-CLUSTERS
           .
      *
      *    THE AUDIT RECORD BREAKS OUT THE HUMAN-READABLE FIELDS OF
      *    INTEREST RATHER THAN DUMPING THE OPAQUE WORK-RECORD BLOB -
      *    SAME CONVENTION AS PHASE 3'S PEOPLE-CLUSTERS FILE.
       5010-WRITE-ONE-CLUSTER-REC.
           MOVE WS-TBL-RECORD-ID(WS-PX)    TO AC-RECORD-ID
           MOVE WS-TBL-ACCOUNT-NAME(WS-PX) TO AC-ACCOUNT-NAME
           MOVE WS-TBL-WEBSITE(WS-PX)      TO AC-WEBSITE
           MOVE WS-TBL-SOURCE-TYPE(WS-PX)  TO AC-SOURCE-TYPE
           MOVE WS-TBL-CLUSTER-ID(WS-PX)   TO AC-CLUSTER-ID
           WRITE ACCOUNT-CLUSTERS-REC
           SET WS-PX UP BY 1
           .
      ******************************************************************
      *    NOTHING FURTHER HAPPENS HERE - THE IN-MEMORY TABLE GOES
      *    AWAY WHEN THIS STEP ENDS.  PHASE 6 PICKS UP THE CLUSTER-ID
      *    THAT WAS WRITTEN BACK INTO THE WORK RECORD, NOT FROM THE
      *    AUDIT FILE ABOVE.
       9999-FIN-PGM.
           STOP RUN
           .
