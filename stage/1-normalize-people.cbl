      ******************************************************************
      * PROGRAM:  1-NORMALIZE-PEOPLE
      * TITLE:    LEADS/CONTACTS LOAD AND FIELD NORMALIZATION
      *
      * THIS IS PHASE 1 OF THE SIX-PHASE DE-DUPE RUN.  IT IS THE ONLY
      * PROGRAM IN THE RUN THAT TOUCHES THE RAW LEADS AND CONTACTS
      * EXTRACTS - EVERYTHING DOWNSTREAM (CLUSTER-PEOPLE, SURVIVORSHIP-
      * PEOPLE) WORKS OFF THE WORK FILE THIS PROGRAM WRITES, NEVER OFF
      * THE ORIGINAL EXTRACTS AGAIN.  THAT KEEPS THE NORMALIZATION
      * RULES (TRIM, LOWERCASE, E-MAIL SUB-ADDRESS STRIP, PHONE E.164
      * REFORMAT) IN EXACTLY ONE PLACE.
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.      1-NORMALIZE-PEOPLE.
       AUTHOR.          R D MASCARENHAS.
       INSTALLATION.    CRM DATA QUALITY UNIT.
       DATE-WRITTEN.    02/14/1995.
       DATE-COMPILED.
       SECURITY.        COMPANY CONFIDENTIAL.
      ******************************************************************
      * CHANGE LOG
      * ----------------------------------------------------------------
      * DATE       WHO  REQUEST    DESCRIPTION
      * ---------- ---- ---------- --------------------------------
      * 1995-02-14 RDM  INIT       FIRST CUT - LOADS LEADS, TAGS
      *                            SOURCE-TYPE, WRITES WORK FILE
      * 1995-03-02 RDM  CR-0118    ADD CONTACTS LOAD, SHARED INDEX
      * 1995-04-11 RDM  CR-0129    NAME TRIM/LOWERCASE ROUTINE
      * 1995-05-06 JPL  CR-0137    E-MAIL SUB-ADDRESS STRIP RULE
      * 1995-07-22 JPL  CR-0166    PHONE REFORMAT TO E.164 (+1...)
      * 1995-09-14 RDM  CR-0181    OPTIONAL-FILE HANDLING - MISSING
      *                            LEADS OR CONTACTS IS NOT AN ERROR
      * 1996-02-27 JPL  CR-0211    USE CLASS NUMERIC-DIGIT FOR PHONE
      *                            DIGIT SCAN INSTEAD OF IS NUMERIC
      * 1998-11-19 JPL  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
      *                            DATE FIELDS PROCESSED HERE, NO
      *                            CHANGE REQUIRED
      * 2002-06-10 TCW  CR-0361    RAISE WORK FILE COMMENT - RECORD
      *                            LENGTH NOW CARRIES RESERVE FILLER
      * 2005-02-11 DKP  CR-0431    EMAIL FORMAT CHECK WAS KEYED OFF
      *                            THE FIXED-OFFSET EMAIL-VIEW AND
      *                            FALSE-ALARMED ON GOOD ADDRESSES -
      *                            RESCAN FOR '@' INSTEAD.  ADDED
      *                            BLANK-NAME CHECK OFF NAME-VIEW.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *
      *    SWITCH-0 IS THE SHOP-WIDE DEBUG TRACE TOGGLE - SET FROM THE
      *    JCL UPSI PARAMETER CARD WHEN DQ-UNIT NEEDS A VERBOSE RUN TO
      *    CHASE A LOAD FILE PROBLEM.  THIS PROGRAM DOES NOT CURRENTLY
      *    ACT ON IT, BUT THE SWITCH IS DECLARED ON EVERY PROGRAM IN
      *    THE RUN SO THE JCL DOES NOT HAVE TO CARE WHICH STEP IT IS
      *    ATTACHING TO.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS NUMERIC-DIGIT IS '0' THRU '9'
           SWITCH-0 IS DEBUG-TRACE-SWITCH
               ON STATUS IS DEBUG-TRACE-ON
               OFF STATUS IS DEBUG-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    Optional - a dedupe run with no lead extract is normal.
           SELECT LEADS ASSIGN TO "LEADS"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-LEADS.
      *
      *    Optional - a dedupe run with no contact extract is normal.
           SELECT CONTACTS ASSIGN TO "CONTACTS"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-CONTACTS.
      *
      *    Scratch pass file - input to phase 3 (CLUSTER-PEOPLE).
           SELECT PEOPLE-NORM-WORK ASSIGN TO "PEOPLE-NORM-WORK"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-PPLWORK.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *
      *    LEADS EXTRACT - ONE FLAT ROW PER MARKETING-QUALIFIED LEAD,
      *    PULLED FROM THE FRONT-END LEAD CAPTURE SYSTEM THE NIGHT
      *    BEFORE THIS RUN.  FIELD WIDTHS MATCH WS-PERSON-RECORD SO
      *    THE MOVE IN 2200-PROCESS-ONE-LEAD IS A STRAIGHT FIELD-FOR-
      *    FIELD COPY, NO EDITING.
       FD  LEADS.
       01  LEADS-REC.
           05  LEADS-RECORD-ID       PIC X(10).
           05  LEADS-FIRST-NAME      PIC X(20).
           05  LEADS-LAST-NAME       PIC X(20).
           05  LEADS-EMAIL           PIC X(40).
           05  LEADS-PHONE           PIC X(20).
      *
      *    CONTACTS EXTRACT - SAME SHAPE AS LEADS, PULLED FROM THE
      *    ACCOUNT MANAGEMENT SYSTEM.  A RECORD-ID HERE CAN COLLIDE
      *    WITH A LEADS RECORD-ID NUMERICALLY (THEY ARE ASSIGNED BY
      *    TWO DIFFERENT SOURCE SYSTEMS) - WS-NEXT-INDEX BELOW IS THE
      *    ONLY GUARANTEED-UNIQUE KEY CARRIED FORWARD.
       FD  CONTACTS.
       01  CONTACTS-REC.
           05  CONTACTS-RECORD-ID    PIC X(10).
           05  CONTACTS-FIRST-NAME   PIC X(20).
           05  CONTACTS-LAST-NAME    PIC X(20).
           05  CONTACTS-EMAIL        PIC X(40).
           05  CONTACTS-PHONE        PIC X(20).
      *
      *    Scratch record - not part of the file contract, so the
      *    reserve FILLER carried on WS-PERSON-RECORD rides along.
       FD  PEOPLE-NORM-WORK.
       01  PEOPLE-NORM-WORK-REC      PIC X(127).
      ******************************************************************
       WORKING-STORAGE SECTION.
      *
      *    SHARED PERSON RECORD LAYOUT - SEE PERSON-REC COPYBOOK FOR
      *    THE FULL FIELD-BY-FIELD BREAKDOWN AND THE REDEFINES VIEWS
      *    THIS PROGRAM READS (BLOCK-VIEW IS NOT USED HERE, NAME-VIEW
      *    AND PHONE-VIEW ARE).
           COPY PERSON-REC.
      *
      *    FILE STATUS BYTES FOR THE THREE SELECTed FILES ABOVE.  '35'
      *    (FILE NOT FOUND) IS THE ONLY NON-'00' STATUS THIS PROGRAM
      *    TREATS AS A NORMAL CONDITION - ANYTHING ELSE STOPS THE LOAD
      *    OF THAT FILE BUT DOES NOT ABEND THE RUN (SEE 2000/3000).
       01  WS-FILE-STATUS-GROUP.
           05  WS-FS-LEADS           PIC X(02).
               88  WS-LEADS-OK           VALUE '00'.
               88  WS-LEADS-NOTFOUND     VALUE '35'.
           05  WS-FS-CONTACTS        PIC X(02).
               88  WS-CONTACTS-OK        VALUE '00'.
               88  WS-CONTACTS-NOTFOUND  VALUE '35'.
           05  WS-FS-PPLWORK         PIC X(02).
               88  WS-PPLWORK-OK         VALUE '00'.
      *
      *    END-OF-FILE SWITCHES FOR THE TWO INPUT FILES - SET EITHER
      *    BY THE AT END CLAUSE ON A NORMAL READ OR UP FRONT WHEN THE
      *    FILE WAS NOT PRESENT AT OPEN TIME.
       01  WS-EOF-SWITCHES.
           05  WS-LEADS-EOF-SW       PIC X(01) VALUE 'N'.
               88  WS-LEADS-AT-EOF       VALUE 'Y'.
           05  WS-CONTACTS-EOF-SW    PIC X(01) VALUE 'N'.
               88  WS-CONTACTS-AT-EOF    VALUE 'Y'.
      *
      *    RUNNING COUNTERS - WS-NEXT-INDEX IS THE SHARED SEQUENCE
      *    ASSIGNED ACROSS BOTH LOADS SO EVERY WORK RECORD GETS A
      *    DISTINCT ORDINAL REGARDLESS OF WHICH EXTRACT IT CAME FROM;
      *    THE READ COUNTS ARE FOR THE (CURRENTLY UNUSED) AUDIT TOTALS
      *    A FUTURE DQ SUMMARY REPORT COULD PRINT.
       01  WS-WORK-COUNTERS COMP.
           05  WS-NEXT-INDEX         PIC 9(06) VALUE ZERO.
           05  WS-LEADS-READ-CNT     PIC 9(06) VALUE ZERO.
           05  WS-CONTACTS-READ-CNT  PIC 9(06) VALUE ZERO.
      *
      *    SHARED SCAN/POSITION COUNTERS FOR THE TRIM, PLUS-SIGN AND
      *    PHONE-DIGIT ROUTINES BELOW.  ONE SET OF COUNTERS COVERS ALL
      *    OF THEM BECAUSE THE SCANS NEVER NEST - EACH PARAGRAPH OWNS
      *    WS-SCAN-I FOR THE DURATION OF ITS OWN LOOP ONLY.
       01  WS-SCAN-AREA COMP.
           05  WS-SCAN-I             PIC 9(04) VALUE ZERO.
           05  WS-FIRST-NONBLANK     PIC 9(04) VALUE ZERO.
           05  WS-LAST-NONBLANK      PIC 9(04) VALUE ZERO.
           05  WS-PLUS-POS           PIC 9(04) VALUE ZERO.
           05  WS-DIGIT-COUNT        PIC 9(04) VALUE ZERO.
      *
      *    2005-02-11 DKP CR-0431 - POSITION OF THE '@' FOUND BY THE
      *    DYNAMIC SCAN IN 6050/6060 BELOW.  KEPT AS ITS OWN STANDALONE
      *    77-LEVEL ITEM RATHER THAN FOLDED INTO WS-SCAN-AREA, SINCE IT
      *    IS NOT PART OF THE ORIGINAL TRIM/PLUS-SIGN SCAN FAMILY.
       77  WS-AT-POS                 PIC 9(04) COMP VALUE ZERO.
      *
      *    GENERIC WORK FIELDS SHARED BY THE NAME/E-MAIL TRIM ROUTINE
      *    AND THE PHONE DIGIT-STRIP ROUTINE - ONE FIELD AT A TIME, IN
      *    AND OUT, NEVER HELD ACROSS A PERFORM OF A DIFFERENT FIELD.
       01  WS-NORMALIZE-WORK.
           05  WS-GENERIC-FIELD      PIC X(40).
           05  WS-TEMP-FIELD         PIC X(40).
           05  WS-DIGITS-ONLY        PIC X(20).
      *
      *    CASE-FOLD CONVERSION TABLE FOR THE TRIM/LOWER ROUTINE -
      *    INSPECTed/CONVERTING AGAINST WS-GENERIC-FIELD BELOW.
       01  WS-UPPER-LOWER-TABLE.
           05  WS-UPPER-ALPHA        PIC X(26) VALUE
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           05  WS-LOWER-ALPHA        PIC X(26) VALUE
               'abcdefghijklmnopqrstuvwxyz'.
      ******************************************************************
       PROCEDURE DIVISION.
      *
      *    DRIVER - OPEN THE SCRATCH FILE, RUN BOTH LOADS IN TURN
      *    (LEADS THEN CONTACTS - ORDER DOES NOT MATTER TO ANYTHING
      *    DOWNSTREAM, IT IS JUST THE ORDER THE ORIGINAL SPEC LISTED
      *    THE TWO SOURCES), CLOSE THE SCRATCH FILE, STOP.
       0000-MAIN-PROCEDURE.
      *     1995-02-14 RDM  INIT
           PERFORM 1000-OPEN-WORK-FILE
           PERFORM 2000-LOAD-LEADS
           PERFORM 3000-LOAD-CONTACTS
           PERFORM 8900-CLOSE-WORK-FILE
           PERFORM 9999-FIN-PGM
           .
      *
      *    THE WORK FILE IS ALWAYS OPENED FOR OUTPUT HERE, EVEN IF
      *    BOTH LEADS AND CONTACTS TURN OUT TO BE MISSING BELOW - AN
      *    EMPTY WORK FILE IS A VALID (IF USELESS) INPUT TO PHASE 3.
       1000-OPEN-WORK-FILE.
           OPEN OUTPUT PEOPLE-NORM-WORK
           .
      *
      *----------------------------------------------------------------*
      *    LEADS LOAD
      *----------------------------------------------------------------*
      *     1995-09-14 RDM  CR-0181 - MISSING LEADS IS NOT AN ERROR
      *
      *    FILE STATUS '35' (FILE NOT FOUND) IS TREATED AS "NOTHING TO
      *    LOAD", NOT AS A FAILURE - MARKETING DOES NOT ALWAYS PRODUCE
      *    A LEAD EXTRACT FOR EVERY RUN.  ANY OTHER NON-'00' STATUS IS
      *    LOGGED AND THE LOAD IS SKIPPED RATHER THAN ABENDING THE RUN,
      *    SINCE THE ACCOUNTS/CONTACTS PHASES DOWNSTREAM ARE STILL
      *    WORTH RUNNING EVEN IF LEADS DID NOT COME THROUGH CLEANLY.
       2000-LOAD-LEADS.
           OPEN INPUT LEADS
           IF WS-LEADS-NOTFOUND
               DISPLAY 'LEADS NOT PRESENT - SKIPPING LEADS LOAD'
               SET WS-LEADS-AT-EOF TO TRUE
           ELSE
               IF NOT WS-LEADS-OK
                   DISPLAY 'ERROR OPENING LEADS, STATUS '
                       WS-FS-LEADS
                   SET WS-LEADS-AT-EOF TO TRUE
               ELSE
                   PERFORM 2100-READ-NEXT-LEAD
                   PERFORM 2200-PROCESS-ONE-LEAD
                       UNTIL WS-LEADS-AT-EOF
                   CLOSE LEADS
               END-IF
           END-IF
           .
      *
      *    STANDARD READ-AHEAD PARAGRAPH - ONE RECORD IS ALWAYS
      *    BUFFERED ONE STEP AHEAD OF PROCESSING SO THE PERFORM UNTIL
      *    IN 2000 ABOVE CAN TEST THE EOF SWITCH BEFORE PROCESSING A
      *    RECORD THAT WAS NEVER THERE.
       2100-READ-NEXT-LEAD.
           READ LEADS
               AT END
                   SET WS-LEADS-AT-EOF TO TRUE
           END-READ
           .
      *
      *    ONE LEAD BECOMES ONE WORK RECORD - TAG SOURCE-TYPE 'LEAD',
      *    ZERO THE CLUSTER-ID (ASSIGNED LATER IN PHASE 3), NORMALIZE
      *    THE NAME/E-MAIL/PHONE FIELDS, WRITE, THEN BUFFER THE NEXT
      *    RECORD FOR THE LOOP CONDITION ABOVE.
       2200-PROCESS-ONE-LEAD.
           ADD 1 TO WS-NEXT-INDEX
           ADD 1 TO WS-LEADS-READ-CNT
           MOVE LEADS-RECORD-ID  TO WS-RECORD-ID
           MOVE LEADS-FIRST-NAME TO WS-FIRST-NAME
           MOVE LEADS-LAST-NAME  TO WS-LAST-NAME
           MOVE LEADS-EMAIL      TO WS-EMAIL
           MOVE LEADS-PHONE      TO WS-PHONE
           MOVE 'LEAD   '        TO WS-SOURCE-TYPE
           MOVE ZERO             TO WS-CLUSTER-ID
           PERFORM 5000-NORMALIZE-PERSON-FIELDS
           PERFORM 8000-WRITE-WORK-RECORD
           PERFORM 2100-READ-NEXT-LEAD
           .
      *
      *----------------------------------------------------------------*
      *    CONTACTS LOAD
      *----------------------------------------------------------------*
      *     1995-09-14 RDM  CR-0181 - MISSING CONTACTS IS NOT AN ERROR
      *
      *    MIRROR IMAGE OF 2000-LOAD-LEADS ABOVE - SAME OPTIONAL-FILE
      *    TREATMENT, SAME READ-AHEAD SHAPE, DIFFERENT SOURCE-TYPE TAG.
       3000-LOAD-CONTACTS.
           OPEN INPUT CONTACTS
           IF WS-CONTACTS-NOTFOUND
               DISPLAY 'CONTACTS NOT PRESENT - SKIPPING LOAD'
               SET WS-CONTACTS-AT-EOF TO TRUE
           ELSE
               IF NOT WS-CONTACTS-OK
                   DISPLAY 'ERROR OPENING CONTACTS, STATUS '
                       WS-FS-CONTACTS
                   SET WS-CONTACTS-AT-EOF TO TRUE
               ELSE
                   PERFORM 3100-READ-NEXT-CONTACT
                   PERFORM 3200-PROCESS-ONE-CONTACT
                       UNTIL WS-CONTACTS-AT-EOF
                   CLOSE CONTACTS
               END-IF
           END-IF
           .
      *
      *    READ-AHEAD FOR THE CONTACTS FILE - SAME SHAPE AS 2100.
       3100-READ-NEXT-CONTACT.
           READ CONTACTS
               AT END
                   SET WS-CONTACTS-AT-EOF TO TRUE
           END-READ
           .
      *
      *    ONE CONTACT BECOMES ONE WORK RECORD - SAME STEPS AS
      *    2200-PROCESS-ONE-LEAD, TAGGED SOURCE-TYPE 'CONTACT' SO
      *    PHASE 5 CAN APPLY THE CONTACT-BEATS-LEAD SURVIVOR RULE.
       3200-PROCESS-ONE-CONTACT.
           ADD 1 TO WS-NEXT-INDEX
           ADD 1 TO WS-CONTACTS-READ-CNT
           MOVE CONTACTS-RECORD-ID  TO WS-RECORD-ID
           MOVE CONTACTS-FIRST-NAME TO WS-FIRST-NAME
           MOVE CONTACTS-LAST-NAME  TO WS-LAST-NAME
           MOVE CONTACTS-EMAIL      TO WS-EMAIL
           MOVE CONTACTS-PHONE      TO WS-PHONE
           MOVE 'CONTACT'           TO WS-SOURCE-TYPE
           MOVE ZERO                TO WS-CLUSTER-ID
           PERFORM 5000-NORMALIZE-PERSON-FIELDS
           PERFORM 8000-WRITE-WORK-RECORD
           PERFORM 3100-READ-NEXT-CONTACT
           .
      *
      *----------------------------------------------------------------*
      *    FIELD NORMALIZATION - NAME / E-MAIL / PHONE
      *----------------------------------------------------------------*
      *     1995-04-11 RDM  CR-0129 / 1995-05-06 JPL CR-0137 /
      *     1995-07-22 JPL  CR-0166
      *
      *    SINGLE ENTRY POINT BOTH LOADS CALL AFTER MOVING THE RAW
      *    FIELDS IN - TRIM/LOWER BOTH NAME FIELDS, SANITY-CHECK THAT
      *    A NAME SURVIVED THE TRIM, THEN HAND OFF TO THE E-MAIL AND
      *    PHONE RULES IN TURN.  KEEPING THIS IN ONE PLACE IS WHAT
      *    GUARANTEES LEADS AND CONTACTS END UP NORMALIZED IDENTICALLY.
       5000-NORMALIZE-PERSON-FIELDS.
           MOVE WS-FIRST-NAME TO WS-GENERIC-FIELD
           PERFORM 5500-TRIM-AND-LOWER-FIELD
           MOVE WS-GENERIC-FIELD TO WS-FIRST-NAME
      *
           MOVE WS-LAST-NAME TO WS-GENERIC-FIELD
           PERFORM 5500-TRIM-AND-LOWER-FIELD
           MOVE WS-GENERIC-FIELD TO WS-LAST-NAME
      *
           PERFORM 5050-VALIDATE-NAME-PRESENT
           PERFORM 6000-NORMALIZE-EMAIL
           PERFORM 7000-NORMALIZE-PHONE
           .
      *
      *    2005-02-11 DKP CR-0431 - NAME-VIEW SANITY CHECK.  A LEAD OR
      *    CONTACT THAT COMES THROUGH WITH BOTH NAME FIELDS BLANK HAS
      *    NO SURVIVOR-ELIGIBLE LABEL AND IS WORTH A WARNING AT LOAD
      *    TIME RATHER THAN DISCOVERING IT DOWNSTREAM IN SURVIVORSHIP.
      *    READS THE COMBINED FIRST/LAST NAME BLOCK THROUGH THE
      *    PERSON-REC NAME-VIEW REDEFINE SO BOTH FIELDS ARE TESTED IN
      *    ONE COMPARE INSTEAD OF TWO.
       5050-VALIDATE-NAME-PRESENT.
           IF WS-FULL-NAME-BLOCK OF WS-PERSON-NAME-VIEW = SPACES
               DISPLAY 'WARNING - NAME BLANK FOR ' WS-RECORD-ID
           END-IF
           .
      *
      *    GENERIC 40-BYTE TRIM/LOWERCASE ROUTINE - CALLED FOR FIRST-
      *    NAME, LAST-NAME AND E-MAIL (ALL THREE ARE PIC X(40) OR
      *    NARROWER, LEFT-JUSTIFIED).  LOWERCASES FIRST SO THE BLANK
      *    SCAN BELOW NEVER HAS TO CARE ABOUT CASE, THEN RE-JUSTIFIES
      *    THE SURVIVING TEXT TO THE LEFT EDGE OF THE FIELD.
       5500-TRIM-AND-LOWER-FIELD.
           INSPECT WS-GENERIC-FIELD
               CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA
           PERFORM 5600-FIND-FIRST-NONBLANK
           PERFORM 5700-FIND-LAST-NONBLANK
           IF WS-FIRST-NONBLANK = ZERO
               MOVE SPACES TO WS-GENERIC-FIELD
           ELSE
               MOVE SPACES TO WS-TEMP-FIELD
               MOVE WS-GENERIC-FIELD(WS-FIRST-NONBLANK:
                   WS-LAST-NONBLANK - WS-FIRST-NONBLANK + 1)
                   TO WS-TEMP-FIELD
               MOVE SPACES TO WS-GENERIC-FIELD
               MOVE WS-TEMP-FIELD TO WS-GENERIC-FIELD
           END-IF
           .
      *
      *    FORWARD SCAN FOR THE FIRST NON-BLANK BYTE OF
      *    WS-GENERIC-FIELD.  A FIELD THAT IS ALL SPACES LEAVES
      *    WS-FIRST-NONBLANK AT ZERO, WHICH 5500 ABOVE TREATS AS
      *    "NOTHING TO TRIM".
       5600-FIND-FIRST-NONBLANK.
           MOVE ZERO TO WS-FIRST-NONBLANK
           MOVE 1 TO WS-SCAN-I
           PERFORM 5610-SCAN-FOR-FIRST-NONBLANK
               UNTIL WS-SCAN-I > 40 OR WS-FIRST-NONBLANK NOT = ZERO
           .
      *
       5610-SCAN-FOR-FIRST-NONBLANK.
           IF WS-GENERIC-FIELD(WS-SCAN-I:1) NOT = SPACE
               MOVE WS-SCAN-I TO WS-FIRST-NONBLANK
           END-IF
           ADD 1 TO WS-SCAN-I
           .
      *
      *    BACKWARD SCAN FOR THE LAST NON-BLANK BYTE - SAME IDEA AS
      *    5600 ABOVE BUT WALKING FROM BYTE 40 DOWN TO BYTE 1, SO THE
      *    PAIR TOGETHER BRACKET THE TEXT THAT SURVIVES THE TRIM.
       5700-FIND-LAST-NONBLANK.
           MOVE ZERO TO WS-LAST-NONBLANK
           MOVE 40 TO WS-SCAN-I
           PERFORM 5710-SCAN-FOR-LAST-NONBLANK
               UNTIL WS-SCAN-I < 1 OR WS-LAST-NONBLANK NOT = ZERO
           .
      *
       5710-SCAN-FOR-LAST-NONBLANK.
           IF WS-GENERIC-FIELD(WS-SCAN-I:1) NOT = SPACE
               MOVE WS-SCAN-I TO WS-LAST-NONBLANK
           END-IF
           SUBTRACT 1 FROM WS-SCAN-I
           .
      *
      *----------------------------------------------------------------*
      *    E-MAIL - TRIM/LOWER THEN DROP FROM FIRST '+' ONWARD
      *----------------------------------------------------------------*
      *    CR-0137 - A PLUS-ADDRESSED E-MAIL (e.g. jo+newsletter@x.com)
      *    IS THE SAME MAILBOX AS jo@x.com FOR DE-DUPE PURPOSES, SO
      *    THE SUB-ADDRESS FROM THE FIRST '+' ONWARD IS DROPPED BEFORE
      *    ANY MATCHING LOGIC IN PHASE 3 EVER SEES THE FIELD.  A '+'
      *    IN POSITION 1 MEANS THE WHOLE ADDRESS WAS SUB-ADDRESS -
      *    TREATED AS BLANK RATHER THAN AS A ONE-CHARACTER LOCAL PART.
       6000-NORMALIZE-EMAIL.
           MOVE WS-EMAIL TO WS-GENERIC-FIELD
           PERFORM 5500-TRIM-AND-LOWER-FIELD
           MOVE WS-GENERIC-FIELD TO WS-EMAIL
           MOVE ZERO TO WS-PLUS-POS
           MOVE 1 TO WS-SCAN-I
           PERFORM 6010-SCAN-FOR-PLUS-SIGN
               UNTIL WS-SCAN-I > 40 OR WS-PLUS-POS NOT = ZERO
           IF WS-PLUS-POS = 1
               MOVE SPACES TO WS-EMAIL
           ELSE
               IF WS-PLUS-POS > 1
                   MOVE WS-EMAIL(1:WS-PLUS-POS - 1) TO WS-TEMP-FIELD
                   MOVE SPACES TO WS-EMAIL
                   MOVE WS-TEMP-FIELD(1:WS-PLUS-POS - 1) TO WS-EMAIL
               END-IF
           END-IF
           IF WS-EMAIL NOT = SPACES
               PERFORM 6050-VALIDATE-EMAIL-FORMAT
           END-IF
           .
      *
      *    FORWARD SCAN FOR THE FIRST '+' IN THE TRIMMED E-MAIL.
      *    WS-PLUS-POS STAYS ZERO WHEN THERE IS NO SUB-ADDRESS TO
      *    DROP, WHICH IS THE NORMAL CASE.
       6010-SCAN-FOR-PLUS-SIGN.
           IF WS-EMAIL(WS-SCAN-I:1) = '+'
               MOVE WS-SCAN-I TO WS-PLUS-POS
           END-IF
           ADD 1 TO WS-SCAN-I
           .
      *
      *    2005-02-11 DKP CR-0431 - EMAIL-VIEW DROPPED.  IT ASSUMED
      *    THE '@' ALWAYS FELL AT BYTE 25 OF THE 40-BYTE FIELD, BUT
      *    THE LOCAL PART IS RARELY EXACTLY 24 CHARACTERS - THE OLD
      *    CHECK WAS FIRING ON ALMOST EVERY GOOD ADDRESS.  SCAN FOR
      *    THE '@' WHEREVER IT ACTUALLY LANDS INSTEAD.  A LOAD FILE
      *    THAT CARRIES A NAME, A PHONE NUMBER, OR SOME OTHER STRAY
      *    TEXT IN THE E-MAIL COLUMN IS WHAT THIS IS REALLY GUARDING
      *    AGAINST - THOSE RECORDS HAVE NO '@' ANYWHERE IN THE FIELD.
       6050-VALIDATE-EMAIL-FORMAT.
           MOVE ZERO TO WS-AT-POS
           MOVE 1 TO WS-SCAN-I
           PERFORM 6060-SCAN-FOR-AT-SIGN
               UNTIL WS-SCAN-I > 40 OR WS-AT-POS NOT = ZERO
           IF WS-AT-POS = ZERO
               DISPLAY 'WARNING - EMAIL FORMAT UNEXPECTED FOR '
                   WS-RECORD-ID
           END-IF
           .
      *
      *    FORWARD SCAN FOR '@' - STOPS AS SOON AS ONE IS FOUND, SINCE
      *    6050 ABOVE ONLY CARES WHETHER ONE EXISTS ANYWHERE, NOT
      *    WHERE EXACTLY.
       6060-SCAN-FOR-AT-SIGN.
           IF WS-EMAIL(WS-SCAN-I:1) = '@'
               MOVE WS-SCAN-I TO WS-AT-POS
           END-IF
           ADD 1 TO WS-SCAN-I
           .
      *
      *----------------------------------------------------------------*
      *    PHONE - STRIP NON-DIGITS, REFORMAT TO +1 AND 10 DIGITS
      *----------------------------------------------------------------*
      *     1996-02-27 JPL  CR-0211 - CLASS NUMERIC-DIGIT SCAN
      *
      *    CR-0166 - SOURCE PHONE NUMBERS ARRIVE IN EVERY PUNCTUATION
      *    STYLE THE TWO FRONT-END SYSTEMS CAN PRODUCE ( (555) 123-
      *    4567, 555.123.4567, 1-555-123-4567...).  STRIP EVERYTHING
      *    BUT THE DIGITS, THEN ACCEPT ONLY A BARE 10-DIGIT NUMBER OR
      *    AN 11-DIGIT NUMBER LEADING WITH THE US COUNTRY CODE '1' -
      *    ANYTHING ELSE (TOO FEW DIGITS, A FOREIGN NUMBER, A TYPO)
      *    COMES OUT BLANK RATHER THAN A BEST-EFFORT GUESS.
       7000-NORMALIZE-PHONE.
           MOVE SPACES TO WS-DIGITS-ONLY
           MOVE ZERO TO WS-DIGIT-COUNT
           MOVE 1 TO WS-SCAN-I
           PERFORM 7010-SCAN-ONE-PHONE-CHAR UNTIL WS-SCAN-I > 20
           MOVE SPACES TO WS-PHONE
           EVALUATE TRUE
               WHEN WS-DIGIT-COUNT = 11
                   AND WS-DIGITS-ONLY(1:1) = '1'
                   STRING '+1' WS-DIGITS-ONLY(2:10)
                       DELIMITED BY SIZE INTO WS-PHONE
               WHEN WS-DIGIT-COUNT = 10
                   STRING '+1' WS-DIGITS-ONLY(1:10)
                       DELIMITED BY SIZE INTO WS-PHONE
               WHEN OTHER
                   MOVE SPACES TO WS-PHONE
           END-EVALUATE
           IF WS-PHONE NOT = SPACES
               PERFORM 7050-VALIDATE-PHONE-FORMAT
           END-IF
           .
      *
      *    CONFIRM THE REFORMATTED NUMBER TRULY LANDED ON THE E.164
      *    PLUS/COUNTRY-CODE BOUNDARY THE PHONE-VIEW REDEFINE EXPECTS.
      *    UNLIKE THE OLD EMAIL-VIEW CHECK THIS ONE IS SAFE TO KEY OFF
      *    A FIXED BYTE OFFSET, BECAUSE 7000 ABOVE ALWAYS WRITES THE
      *    SAME '+1' PREFIX IN THE SAME TWO BYTES BEFORE THIS RUNS -
      *    THE OFFSET IS GUARANTEED BY THE CODE, NOT ASSUMED OF THE
      *    DATA.  A MISMATCH HERE MEANS THE EVALUATE ABOVE HAS A BUG,
      *    NOT A BAD SOURCE RECORD, SO THE FIELD IS BLANKED OUT RATHER
      *    THAN PASSED ALONG HALF-FORMED.
       7050-VALIDATE-PHONE-FORMAT.
           IF WS-PHONE-PLUS OF WS-PERSON-PHONE-VIEW NOT = '+'
               OR WS-PHONE-CC OF WS-PERSON-PHONE-VIEW NOT = '1'
               DISPLAY 'WARNING - PHONE FORMAT UNEXPECTED FOR '
                   WS-RECORD-ID
               MOVE SPACES TO WS-PHONE
           END-IF
           .
      *
      *    DIGIT-ONLY SCAN OVER THE RAW 20-BYTE PHONE FIELD - CLASS
      *    NUMERIC-DIGIT (DECLARED IN SPECIAL-NAMES ABOVE) RATHER THAN
      *    IS NUMERIC BECAUSE IS NUMERIC ON A SINGLE BYTE ACCEPTS A
      *    SIGN OVERPUNCH, WHICH A RAW EXTRACT BYTE NEVER LEGITIMATELY
      *    CARRIES (CR-0211).
       7010-SCAN-ONE-PHONE-CHAR.
           IF WS-PHONE(WS-SCAN-I:1) IS NUMERIC-DIGIT
               ADD 1 TO WS-DIGIT-COUNT
               MOVE WS-PHONE(WS-SCAN-I:1)
                   TO WS-DIGITS-ONLY(WS-DIGIT-COUNT:1)
           END-IF
           ADD 1 TO WS-SCAN-I
           .
      *
      *----------------------------------------------------------------*
      *    WORK FILE WRITE
      *----------------------------------------------------------------*
      *    ONE WRITE PER NORMALIZED PERSON RECORD - THE RESERVE
      *    FILLER ON WS-PERSON-RECORD RIDES ALONG WITH THE MOVE SO A
      *    FUTURE FIELD ADDITION DOES NOT HAVE TO TOUCH THIS STATEMENT
      *    OR THE FD RECORD LENGTH (CR-0361).
       8000-WRITE-WORK-RECORD.
           WRITE PEOPLE-NORM-WORK-REC FROM WS-PERSON-RECORD
           .
      *
      *    CLOSES THE SCRATCH FILE REGARDLESS OF WHETHER EITHER INPUT
      *    LOAD ACTUALLY WROTE ANYTHING TO IT.
       8900-CLOSE-WORK-FILE.
           CLOSE PEOPLE-NORM-WORK
           .
      ******************************************************************
       9999-FIN-PGM.
           STOP RUN
           .
