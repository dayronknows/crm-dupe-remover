      ******************************************************************
      * COPYBOOK:  PERSON-REC
      * TITLE:     PERSON WORKING RECORD - LEADS / CONTACTS / PEOPLE
      * PURPOSE:   Canonical in-memory layout for a person record as
      *            it flows through the Leads/Contacts de-dupe run.
      *            Used by the NORMALIZE, CLUSTER and SURVIVORSHIP
      *            phases (programs 1, 3 and 5).  FD record layouts
      *            for the individual flat files remain declared in
      *            each program at the exact physical width of that
      *            file and are bridged to this record field by field.
      ******************************************************************
      * CHANGE LOG
      * ----------------------------------------------------------------
      * DATE       WHO  REQUEST    DESCRIPTION
      * ---------- ---- ---------- --------------------------------
      * 1995-02-14 RDM  INIT       FIRST CUT - LEAD/CONTACT MERGE
      * 1995-03-02 RDM  CR-0118    ADDED WS-SOURCE-TYPE INDICATOR
      * 1995-06-20 JPL  CR-0161    CLUSTER-ID WIDENED 9(4) TO 9(6)
      * 1996-01-09 RDM  CR-0203    ADDED BLOCK-VIEW REDEFINES FOR
      *                            LAST-NAME FIRST-LETTER BLOCKING
      * 1996-09-17 JPL  CR-0244    ADDED EMAIL-VIEW REDEFINES FOR
      *                            SUB-ADDRESS STRIP ROUTINE
      * 1997-04-03 RDM  CR-0277    ADDED PHONE-VIEW REDEFINES FOR
      *                            E.164 REFORMAT ROUTINE
      * 1998-11-19 JPL  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
      *                            DATE FIELDS ON THIS RECORD, NO
      *                            CHANGE REQUIRED
      * 2001-05-08 TCW  CR-0340    RESERVE FILLER PAD, ROOM TO GROW
      * 2004-08-30 TCW  CR-0402    88-LEVELS FOR SOURCE-TYPE VALUES
      * 2005-02-11 DKP  CR-0431    DROPPED EMAIL-VIEW - ASSUMED '@'
      *                            ALWAYS FELL AT BYTE 25, WHICH DOES
      *                            NOT HOLD FOR REAL ADDRESSES.  ADDED
      *                            NAME-VIEW FOR THE BLANK-NAME EDIT.
      ******************************************************************
       01  WS-PERSON-RECORD.
           05  WS-PERSON-KEY.
               10  WS-RECORD-ID          PIC X(10).
           05  WS-PERSON-NAME.
               10  WS-FIRST-NAME         PIC X(20).
               10  WS-LAST-NAME          PIC X(20).
           05  WS-PERSON-CONTACT.
               10  WS-EMAIL              PIC X(40).
               10  WS-PHONE              PIC X(20).
           05  WS-PERSON-STATUS.
               10  WS-SOURCE-TYPE        PIC X(07).
                   88  WS-SOURCE-IS-LEAD     VALUE 'LEAD   '.
                   88  WS-SOURCE-IS-CONTACT  VALUE 'CONTACT'.
               10  WS-CLUSTER-ID         PIC 9(06).
           05  FILLER                    PIC X(04) VALUE SPACES.
      *
      *    BLOCK-VIEW - EXPOSES THE FIRST LETTER OF LAST-NAME USED TO
      *    BUCKET RECORDS FOR THE FUZZY-MATCH BLOCKING PASS.
       01  WS-PERSON-BLOCK-VIEW REDEFINES WS-PERSON-RECORD.
           05  FILLER                    PIC X(10).
           05  FILLER                    PIC X(20).
           05  WS-BLOCK-LAST-NAME.
               10  WS-BLOCK-LETTER       PIC X(01).
               10  FILLER                PIC X(19).
           05  FILLER                    PIC X(60).
           05  FILLER                    PIC X(07).
           05  FILLER                    PIC X(10).
      *
      *    NAME-VIEW - EXPOSES THE COMBINED FIRST/LAST NAME BLOCK AS
      *    ONE FIELD FOR THE BLANK-NAME SANITY CHECK (REPLACES THE
      *    OLD EMAIL-VIEW, WHICH ASSUMED A FIXED '@' POSITION THAT
      *    DOES NOT HOLD FOR REAL VARIABLE-LENGTH ADDRESSES).
       01  WS-PERSON-NAME-VIEW REDEFINES WS-PERSON-RECORD.
           05  FILLER                    PIC X(10).
           05  WS-FULL-NAME-BLOCK        PIC X(40).
           05  FILLER                    PIC X(77).
      *
      *    PHONE-VIEW - EXPOSES THE E.164 PARTS ONCE PHONE HAS BEEN
      *    REFORMATTED TO +1 AND 10 SIGNIFICANT DIGITS.
       01  WS-PERSON-PHONE-VIEW REDEFINES WS-PERSON-RECORD.
           05  FILLER                    PIC X(90).
           05  WS-PHONE-PARTS.
               10  WS-PHONE-PLUS         PIC X(01).
               10  WS-PHONE-CC           PIC X(01).
               10  WS-PHONE-AREA         PIC X(03).
               10  WS-PHONE-EXCH         PIC X(03).
               10  WS-PHONE-LINE         PIC X(04).
               10  FILLER                PIC X(08).
           05  FILLER                    PIC X(17).
