      ******************************************************************
      * PROGRAM:  2-NORMALIZE-ACCOUNTS
      * TITLE:    ACCOUNTS LOAD, NAME CLEANSE, WEBSITE DOMAIN EXTRACT
      *
      * PHASE 1B OF THE SIX-PHASE DE-DUPE RUN - THE ACCOUNT-SIDE TWIN
      * OF 1-NORMALIZE-PEOPLE.  ACCOUNTS GO THROUGH A SEPARATE WORK
      * FILE AND A SEPARATE CLUSTER/SURVIVORSHIP PAIR (PHASES 4 AND 6)
      * BECAUSE AN ACCOUNT MATCHES ON COMPANY NAME AND WEBSITE DOMAIN,
      * NOT ON PERSON NAME/E-MAIL/PHONE - THE TWO SIDES NEVER SHARE A
      * CLUSTER ID AND NEVER NEED TO.  THE ONE RULE UNIQUE TO THIS
      * PHASE IS THE WEBSITE-TO-REGISTRABLE-DOMAIN EXTRACTION BELOW,
      * WHICH EXISTS SO "www.acme.com/about" AND "HTTPS://ACME.COM"
      * COLLAPSE TO THE SAME COMPARISON KEY IN PHASE 4.
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.      2-NORMALIZE-ACCOUNTS.
       AUTHOR.          R D MASCARENHAS.
       INSTALLATION.    CRM DATA QUALITY UNIT.
       DATE-WRITTEN.    02/21/1995.
       DATE-COMPILED.
       SECURITY.        COMPANY CONFIDENTIAL.
      ******************************************************************
      * CHANGE LOG
      * ----------------------------------------------------------------
      * DATE       WHO  REQUEST    DESCRIPTION
      * ---------- ---- ---------- --------------------------------
      * 1995-02-21 RDM  INIT       FIRST CUT - LOADS ACCOUNTS, TAGS
      *                            SOURCE-TYPE, WRITES WORK FILE
      * 1995-04-18 RDM  CR-0131    ACCOUNT-NAME TRIM/LOWERCASE
      * 1995-08-09 JPL  CR-0173    WEBSITE SCHEME/PATH STRIP
      * 1995-08-30 JPL  CR-0176    WEBSITE LABEL SPLIT ON '.' VIA
      *                            UNSTRING, SUFFIX RULE (2-LETTER
      *                            COUNTRY CODE + CO/COM/ORG/NET/
      *                            GOV/AC LABEL = 2-LABEL SUFFIX)
      * 1995-09-14 RDM  CR-0181    OPTIONAL-FILE HANDLING - MISSING
      *                            ACCOUNTS IS NOT AN ERROR
      * 1998-11-19 JPL  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
      *                            DATE FIELDS PROCESSED HERE, NO
      *                            CHANGE REQUIRED
      * 2002-06-10 TCW  CR-0361    RAISE WORK FILE COMMENT - RECORD
      *                            LENGTH NOW CARRIES RESERVE FILLER
      * 2005-02-11 DKP  CR-0432    EOF SWITCH MOVED TO A STANDALONE
      *                            77-LEVEL ITEM - IT WAS THE ONLY
      *                            FIELD ON ITS OWN 01 GROUP
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *
      *    CLASS LOWER-CASE-LETTER DRIVES THE SECOND-LEVEL SUFFIX TEST
      *    IN 6300 BELOW ("co.uk" STYLE DOMAINS) - THE TRIM/LOWER PASS
      *    ALREADY RAN BY THE TIME THAT TEST FIRES, SO EVERY LABEL IS
      *    GUARANTEED LOWERCASE, BUT THE CLASS TEST IS KEPT ANYWAY TO
      *    GUARD AGAINST A LABEL THAT SURVIVED AS PUNCTUATION OR DIGITS
      *    RATHER THAN LETTERS.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS LOWER-CASE-LETTER IS 'a' THRU 'z'
           SWITCH-0 IS DEBUG-TRACE-SWITCH
               ON STATUS IS DEBUG-TRACE-ON
               OFF STATUS IS DEBUG-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    Optional - a dedupe run with no account extract is normal.
      *    The JCL step simply does not DD this file on a night with
      *    no account extract to offer, which is why the SELECT below
      *    does not carry an OPTIONAL clause - FILE STATUS '35' on
      *    OPEN is how this program finds out, not the SELECT itself.
           SELECT ACCOUNTS ASSIGN TO "ACCOUNTS"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-ACCOUNTS.
      *
      *    Scratch pass file - input to phase 4 (CLUSTER-ACCOUNTS).
      *    This program is the only writer of it and phase 4 is its
      *    only reader - nothing else in the run opens it.
           SELECT ACCTS-NORM-WORK ASSIGN TO "ACCTS-NORM-WORK"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-ACCTWORK.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *
      *    ACCOUNTS EXTRACT - ONE FLAT ROW PER COMPANY RECORD PULLED
      *    FROM THE ACCOUNT MANAGEMENT SYSTEM THE NIGHT BEFORE THIS
      *    RUN.  UNLIKE THE PEOPLE SIDE THERE IS ONLY ONE SOURCE FILE
      *    FOR ACCOUNTS, SO THERE IS NO SECOND LOAD PARAGRAPH TO WRITE.
       FD  ACCOUNTS.
       01  ACCOUNTS-REC.
           05  ACCOUNTS-RECORD-ID    PIC X(10).
           05  ACCOUNTS-NAME         PIC X(40).
           05  ACCOUNTS-WEBSITE      PIC X(40).
      *
      *    Scratch record - not part of the file contract, so the
      *    reserve FILLER carried on WS-ACCOUNT-RECORD rides along.
      *    Length 107 matches the copybook as of CR-0361 - if that
      *    copybook's reserve FILLER is ever shrunk to add a genuine
      *    new field, this PIC clause has to move with it.
       FD  ACCTS-NORM-WORK.
       01  ACCTS-NORM-WORK-REC       PIC X(107).
      ******************************************************************
       WORKING-STORAGE SECTION.
      *
      *    SHARED ACCOUNT RECORD LAYOUT - SEE ACCOUNT-REC COPYBOOK FOR
      *    THE FULL FIELD BREAKDOWN, INCLUDING THE DOMAIN-VIEW REDEFINE
      *    THIS PROGRAM WRITES THROUGH IN 6300 BELOW.
           COPY ACCOUNT-REC.
      *
      *    FILE STATUS BYTES - SAME TREATMENT AS THE PEOPLE SIDE: '35'
      *    (FILE NOT FOUND) IS A NORMAL "NOTHING TO LOAD" CONDITION,
      *    NOT A FAILURE.
       01  WS-FILE-STATUS-GROUP.
           05  WS-FS-ACCOUNTS        PIC X(02).
               88  WS-ACCOUNTS-OK        VALUE '00'.
               88  WS-ACCOUNTS-NOTFOUND  VALUE '35'.
           05  WS-FS-ACCTWORK        PIC X(02).
               88  WS-ACCTWORK-OK        VALUE '00'.
      *
      *    2005-02-11 DKP CR-0432 - THIS SWITCH WAS THE ONLY FIELD ON
      *    ITS OWN 01 GROUP IN THE ORIGINAL LAYOUT OF THIS PROGRAM - A
      *    GROUP OF ONE BUYS NOTHING, SO IT CAME DOWN TO A STANDALONE
      *    77-LEVEL ITEM IN LINE WITH THE REST OF THE RUN'S SWITCHES.
       77  WS-ACCOUNTS-EOF-SW        PIC X(01) VALUE 'N'.
           88  WS-ACCOUNTS-AT-EOF        VALUE 'Y'.
      *
      *    WS-NEXT-INDEX ASSIGNS EACH WORK RECORD A DISTINCT ORDINAL;
      *    WS-ACCOUNTS-READ-CNT IS THE (CURRENTLY UNUSED) AUDIT TOTAL.
       01  WS-WORK-COUNTERS COMP.
           05  WS-NEXT-INDEX         PIC 9(06) VALUE ZERO.
           05  WS-ACCOUNTS-READ-CNT  PIC 9(06) VALUE ZERO.
      *
      *    SHARED SCAN/POSITION COUNTERS FOR THE TRIM ROUTINE AND THE
      *    WEBSITE SCHEME/PATH/HOST-LABEL PARSING BELOW.  ONE SET
      *    COVERS ALL OF THEM SINCE THE SCANS NEVER NEST.
       01  WS-SCAN-AREA COMP.
           05  WS-SCAN-I             PIC 9(04) VALUE ZERO.
           05  WS-FIRST-NONBLANK     PIC 9(04) VALUE ZERO.
           05  WS-LAST-NONBLANK      PIC 9(04) VALUE ZERO.
           05  WS-HOST-START         PIC 9(04) VALUE ZERO.
           05  WS-HOST-LEN           PIC 9(04) VALUE ZERO.
           05  WS-SLASH-POS          PIC 9(04) VALUE ZERO.
           05  WS-LABEL-COUNT        PIC 9(04) VALUE ZERO.
           05  WS-LABEL-IX           PIC 9(04) VALUE ZERO.
           05  WS-SUFFIX-FIRST-LBL   PIC 9(04) VALUE ZERO.
      *
      *    GENERIC WORK FIELDS FOR THE TRIM ROUTINE AND THE WEBSITE
      *    PARSE - ONE FIELD AT A TIME, NEVER HELD ACROSS A PERFORM OF
      *    A DIFFERENT FIELD.
       01  WS-NORMALIZE-WORK.
           05  WS-GENERIC-FIELD      PIC X(40).
           05  WS-TEMP-FIELD         PIC X(40).
           05  WS-HOST-FIELD         PIC X(40).
      *
      *    CASE-FOLD CONVERSION TABLE FOR THE TRIM/LOWER ROUTINE.
       01  WS-UPPER-LOWER-TABLE.
           05  WS-UPPER-ALPHA        PIC X(26) VALUE
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           05  WS-LOWER-ALPHA        PIC X(26) VALUE
               'abcdefghijklmnopqrstuvwxyz'.
      *
      *    HOST LABELS TABLE - UP TO 8 DOT-SEPARATED LABELS OF A
      *    WEBSITE HOST, POPULATED BY UNSTRING ON '.'.
       01  WS-LABEL-TABLE.
           05  WS-LABEL-ENTRY OCCURS 8 TIMES
                   INDEXED BY WS-LABEL-X.
               10  WS-LABEL-TEXT     PIC X(20).
               10  WS-LABEL-LEN      PIC 9(04) COMP.
      *
      *    SECOND-LEVEL SUFFIX LABEL TABLE FOR THE CR-0176 HEURISTIC -
      *    A REDEFINE OF A LITERAL-VALUE FILLER TABLE RATHER THAN AN
      *    OCCURS ... PIC CLAUSE WITH VALUE, SINCE THIS COMPILER WILL
      *    NOT TAKE A VALUE CLAUSE UNDER AN OCCURS.
       01  WS-SUFFIX-LABEL-TABLE.
           05  FILLER PIC X(04) VALUE 'co  '.
           05  FILLER PIC X(04) VALUE 'com '.
           05  FILLER PIC X(04) VALUE 'org '.
           05  FILLER PIC X(04) VALUE 'net '.
           05  FILLER PIC X(04) VALUE 'gov '.
           05  FILLER PIC X(04) VALUE 'ac  '.
       01  WS-SUFFIX-LABEL-REDEF REDEFINES WS-SUFFIX-LABEL-TABLE.
           05  WS-SUFFIX-LABEL OCCURS 6 TIMES PIC X(04).
      ******************************************************************
       PROCEDURE DIVISION.
      *
      *    DRIVER - OPEN THE SCRATCH FILE, LOAD ACCOUNTS, CLOSE, STOP.
      *    ONE LOAD PARAGRAPH INSTEAD OF TWO BECAUSE THERE IS ONLY ONE
      *    ACCOUNT SOURCE FILE, UNLIKE THE LEADS/CONTACTS PAIR ON THE
      *    PEOPLE SIDE.
       0000-MAIN-PROCEDURE.
      *     1995-02-21 RDM  INIT
           PERFORM 1000-OPEN-WORK-FILE
           PERFORM 2000-LOAD-ACCOUNTS
           PERFORM 8900-CLOSE-WORK-FILE
           PERFORM 9999-FIN-PGM
           .
      *
      *    THE WORK FILE IS OPENED FOR OUTPUT EVEN IF THE ACCOUNTS
      *    EXTRACT TURNS OUT TO BE MISSING BELOW.
       1000-OPEN-WORK-FILE.
           OPEN OUTPUT ACCTS-NORM-WORK
           .
      *
      *----------------------------------------------------------------*
      *    ACCOUNTS LOAD
      *----------------------------------------------------------------*
      *     1995-09-14 RDM  CR-0181 - MISSING ACCOUNTS IS NOT AN ERROR
      *
      *    SAME OPTIONAL-FILE TREATMENT AS THE PEOPLE-SIDE LOADS -
      *    STATUS '35' SKIPS THE LOAD QUIETLY, ANY OTHER BAD STATUS
      *    LOGS A MESSAGE AND SKIPS RATHER THAN ABENDING.
       2000-LOAD-ACCOUNTS.
           OPEN INPUT ACCOUNTS
           IF WS-ACCOUNTS-NOTFOUND
               DISPLAY 'ACCOUNTS NOT PRESENT - SKIPPING LOAD'
               SET WS-ACCOUNTS-AT-EOF TO TRUE
           ELSE
               IF NOT WS-ACCOUNTS-OK
                   DISPLAY 'ERROR OPENING ACCOUNTS, STATUS '
                       WS-FS-ACCOUNTS
                   SET WS-ACCOUNTS-AT-EOF TO TRUE
               ELSE
                   PERFORM 2100-READ-NEXT-ACCOUNT
                   PERFORM 2200-PROCESS-ONE-ACCOUNT
                       UNTIL WS-ACCOUNTS-AT-EOF
                   CLOSE ACCOUNTS
               END-IF
           END-IF
           .
      *
      *    STANDARD READ-AHEAD PARAGRAPH - ONE RECORD BUFFERED ONE
      *    STEP AHEAD OF PROCESSING SO THE PERFORM UNTIL IN 2000 ABOVE
      *    CAN TEST THE EOF SWITCH BEFORE PROCESSING A RECORD THAT WAS
      *    NEVER THERE.
       2100-READ-NEXT-ACCOUNT.
           READ ACCOUNTS
               AT END
                   SET WS-ACCOUNTS-AT-EOF TO TRUE
           END-READ
           .
      *
      *    ONE ACCOUNT BECOMES ONE WORK RECORD - TAG SOURCE-TYPE
      *    'ACCOUNT', ZERO THE CLUSTER-ID (ASSIGNED LATER IN PHASE 4),
      *    NORMALIZE THE NAME AND WEBSITE FIELDS, WRITE, THEN BUFFER
      *    THE NEXT RECORD FOR THE LOOP CONDITION ABOVE.
       2200-PROCESS-ONE-ACCOUNT.
           ADD 1 TO WS-NEXT-INDEX
           ADD 1 TO WS-ACCOUNTS-READ-CNT
           MOVE ACCOUNTS-RECORD-ID  TO WS-ACCT-RECORD-ID
           MOVE ACCOUNTS-NAME       TO WS-ACCOUNT-NAME
           MOVE ACCOUNTS-WEBSITE    TO WS-ACCOUNT-WEBSITE
           MOVE 'ACCOUNT'           TO WS-ACCT-SOURCE-TYPE
           MOVE ZERO                TO WS-ACCT-CLUSTER-ID
           PERFORM 5000-NORMALIZE-ACCOUNT-NAME
           PERFORM 6000-NORMALIZE-WEBSITE
           PERFORM 8000-WRITE-WORK-RECORD
           PERFORM 2100-READ-NEXT-ACCOUNT
           .
      *
      *----------------------------------------------------------------*
      *    ACCOUNT-NAME - TRIM/LOWER (SAME RULE AS PERSON NAMES)
      *----------------------------------------------------------------*
      *     1995-04-18 RDM  CR-0131
      *
      *    CR-0131 - SAME TRIM/LOWERCASE TREATMENT AS PEOPLE-SIDE NAME
      *    FIELDS, SO "Acme Corp" AND "ACME CORP " COMPARE EQUAL IN
      *    PHASE 4 WITHOUT A SPECIAL CASE FOR CASE OR PADDING.
       5000-NORMALIZE-ACCOUNT-NAME.
           MOVE WS-ACCOUNT-NAME TO WS-GENERIC-FIELD
           PERFORM 5500-TRIM-AND-LOWER-FIELD
           MOVE WS-GENERIC-FIELD TO WS-ACCOUNT-NAME
           .
      *
      *    GENERIC 40-BYTE TRIM/LOWERCASE ROUTINE, IDENTICAL IN SHAPE
      *    TO THE ONE IN 1-NORMALIZE-PEOPLE - LOWERCASE FIRST, THEN
      *    BRACKET THE SURVIVING TEXT WITH THE FIRST/LAST NON-BLANK
      *    SCANS BELOW AND RE-JUSTIFY IT TO THE LEFT EDGE OF THE FIELD.
       5500-TRIM-AND-LOWER-FIELD.
           INSPECT WS-GENERIC-FIELD
               CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA
           PERFORM 5600-FIND-FIRST-NONBLANK
           PERFORM 5700-FIND-LAST-NONBLANK
           IF WS-FIRST-NONBLANK = ZERO
               MOVE SPACES TO WS-GENERIC-FIELD
           ELSE
               MOVE SPACES TO WS-TEMP-FIELD
               MOVE WS-GENERIC-FIELD(WS-FIRST-NONBLANK:
                   WS-LAST-NONBLANK - WS-FIRST-NONBLANK + 1)
                   TO WS-TEMP-FIELD
               MOVE SPACES TO WS-GENERIC-FIELD
               MOVE WS-TEMP-FIELD TO WS-GENERIC-FIELD
           END-IF
           .
      *
      *    FORWARD SCAN FOR THE FIRST NON-BLANK BYTE.  A FIELD THAT IS
      *    ALL SPACES LEAVES WS-FIRST-NONBLANK AT ZERO, WHICH 5500
      *    ABOVE TREATS AS "NOTHING TO TRIM".
       5600-FIND-FIRST-NONBLANK.
           MOVE ZERO TO WS-FIRST-NONBLANK
           MOVE 1 TO WS-SCAN-I
           PERFORM 5610-SCAN-FOR-FIRST-NONBLANK
               UNTIL WS-SCAN-I > 40 OR WS-FIRST-NONBLANK NOT = ZERO
           .
      *
       5610-SCAN-FOR-FIRST-NONBLANK.
           IF WS-GENERIC-FIELD(WS-SCAN-I:1) NOT = SPACE
               MOVE WS-SCAN-I TO WS-FIRST-NONBLANK
           END-IF
           ADD 1 TO WS-SCAN-I
           .
      *
      *    BACKWARD SCAN FOR THE LAST NON-BLANK BYTE - WALKS FROM BYTE
      *    40 DOWN TO BYTE 1 SO THE PAIR TOGETHER BRACKET THE TEXT
      *    THAT SURVIVES THE TRIM.
       5700-FIND-LAST-NONBLANK.
           MOVE ZERO TO WS-LAST-NONBLANK
           MOVE 40 TO WS-SCAN-I
           PERFORM 5710-SCAN-FOR-LAST-NONBLANK
               UNTIL WS-SCAN-I < 1 OR WS-LAST-NONBLANK NOT = ZERO
           .
      *
       5710-SCAN-FOR-LAST-NONBLANK.
           IF WS-GENERIC-FIELD(WS-SCAN-I:1) NOT = SPACE
               MOVE WS-SCAN-I TO WS-LAST-NONBLANK
           END-IF
           SUBTRACT 1 FROM WS-SCAN-I
           .
      *
      *----------------------------------------------------------------*
      *    WEBSITE - STRIP SCHEME/PATH, SPLIT HOST ON '.', APPLY
      *    SUFFIX RULE, KEEP ONLY THE REGISTRABLE-DOMAIN LABEL
      *----------------------------------------------------------------*
      *     1995-08-09 JPL  CR-0173 / 1995-08-30 JPL CR-0176
      *
      *    ENTRY POINT FOR THE WEBSITE RULE - TRIM/LOWER FIRST (SHARES
      *    5500 WITH THE NAME ROUTINE), THEN BAIL OUT EARLY ON A BLANK
      *    WEBSITE RATHER THAN RUNNING THE SCHEME/PATH/LABEL LOGIC
      *    BELOW AGAINST AN EMPTY FIELD.
       6000-NORMALIZE-WEBSITE.
           MOVE WS-ACCOUNT-WEBSITE TO WS-GENERIC-FIELD
           PERFORM 5500-TRIM-AND-LOWER-FIELD
           MOVE SPACES TO WS-ACCOUNT-WEBSITE
           IF WS-GENERIC-FIELD = SPACES
               GO TO 6000-EXIT
           END-IF
           PERFORM 6100-STRIP-SCHEME-AND-PATH
           PERFORM 6200-SPLIT-HOST-INTO-LABELS
           PERFORM 6300-APPLY-SUFFIX-RULE
       6000-EXIT.
           EXIT.
      *
      *    DROP A LEADING "http://" OR "https://" SCHEME, THEN DROP
      *    EVERYTHING FROM THE FIRST '/' ONWARD SO A HOST CARRYING A
      *    PATH ("acme.com/about") LEAVES ONLY THE HOST ITSELF.  A
      *    SLASH IN POSITION 1 (A MALFORMED VALUE WITH NO HOST AT ALL)
      *    BLANKS THE FIELD RATHER THAN GUESSING.
       6100-STRIP-SCHEME-AND-PATH.
           MOVE WS-GENERIC-FIELD TO WS-HOST-FIELD
           IF WS-GENERIC-FIELD(1:7) = 'http://'
               MOVE WS-GENERIC-FIELD(8:33) TO WS-HOST-FIELD
           ELSE
               IF WS-GENERIC-FIELD(1:8) = 'https://'
                   MOVE WS-GENERIC-FIELD(9:32) TO WS-HOST-FIELD
               END-IF
           END-IF
           MOVE ZERO TO WS-SLASH-POS
           MOVE 1 TO WS-SCAN-I
           PERFORM 6110-SCAN-FOR-SLASH
               UNTIL WS-SCAN-I > 40 OR WS-SLASH-POS NOT = ZERO
           IF WS-SLASH-POS = 1
               MOVE SPACES TO WS-HOST-FIELD
           ELSE
               IF WS-SLASH-POS > 1
                   MOVE WS-HOST-FIELD(1:WS-SLASH-POS - 1)
                       TO WS-TEMP-FIELD
                   MOVE SPACES TO WS-HOST-FIELD
                   MOVE WS-TEMP-FIELD(1:WS-SLASH-POS - 1)
                       TO WS-HOST-FIELD
               END-IF
           END-IF
           .
      *
      *    FORWARD SCAN FOR THE FIRST '/' IN THE SCHEME-STRIPPED HOST
      *    FIELD - A HOST WITH NO PATH AT ALL LEAVES WS-SLASH-POS AT
      *    ZERO, WHICH 6100 ABOVE TREATS AS "NOTHING TO DROP".
       6110-SCAN-FOR-SLASH.
           IF WS-HOST-FIELD(WS-SCAN-I:1) = '/'
               MOVE WS-SCAN-I TO WS-SLASH-POS
           END-IF
           ADD 1 TO WS-SCAN-I
           .
      *
      *    CR-0176 - BREAK THE HOST INTO UP TO 8 DOT-SEPARATED LABELS
      *    (www/acme/com, mail/acme/co/uk AND SO ON) SO 6300 BELOW CAN
      *    WALK BACKWARD FROM THE RIGHTMOST LABEL TO DECIDE HOW MANY
      *    OF THE TRAILING LABELS ARE THE PUBLIC SUFFIX.
       6200-SPLIT-HOST-INTO-LABELS.
           MOVE SPACES TO WS-LABEL-TABLE
           MOVE ZERO TO WS-LABEL-COUNT
           SET WS-LABEL-X TO 1
           UNSTRING WS-HOST-FIELD DELIMITED BY '.'
               INTO WS-LABEL-TEXT(1), WS-LABEL-TEXT(2),
                    WS-LABEL-TEXT(3), WS-LABEL-TEXT(4),
                    WS-LABEL-TEXT(5), WS-LABEL-TEXT(6),
                    WS-LABEL-TEXT(7), WS-LABEL-TEXT(8)
           END-UNSTRING
           MOVE 1 TO WS-LABEL-IX
           PERFORM 6210-COUNT-ONE-LABEL UNTIL WS-LABEL-IX > 8
           .
      *
      *    COUNT THE NON-BLANK ENTRIES UNSTRING LEFT BEHIND - A HOST
      *    WITH FEWER LABELS THAN IT WAS SPLIT INTO LEAVES THE REST OF
      *    THE TABLE BLANK, SO THIS IS A STRAIGHT NON-BLANK TALLY, NOT
      *    A FIXED LOOP OF 8.
       6210-COUNT-ONE-LABEL.
           IF WS-LABEL-TEXT(WS-LABEL-IX) NOT = SPACES
               ADD 1 TO WS-LABEL-COUNT
           END-IF
           ADD 1 TO WS-LABEL-IX
           .
      *
      *    1996-??? STYLE SUFFIX HEURISTIC - SEE CR-0176 ABOVE. A
      *    2-LETTER FINAL LABEL PRECEDED BY CO/COM/ORG/NET/GOV/AC
      *    IS TREATED AS A 2-LABEL SUFFIX (e.g. "co.uk"); OTHERWISE
      *    THE SUFFIX IS THE SINGLE FINAL LABEL.
       6300-APPLY-SUFFIX-RULE.
           IF WS-LABEL-COUNT < 2
               MOVE SPACES TO WS-ACCOUNT-WEBSITE
               GO TO 6300-EXIT
           END-IF
           MOVE 1 TO WS-SUFFIX-FIRST-LBL
           IF WS-LABEL-TEXT(WS-LABEL-COUNT)(1:1) IS LOWER-CASE-LETTER
               AND WS-LABEL-TEXT(WS-LABEL-COUNT)(2:1)
                       IS LOWER-CASE-LETTER
               AND WS-LABEL-TEXT(WS-LABEL-COUNT)(3:1) = SPACE
               AND WS-LABEL-COUNT > 2
               PERFORM 6310-CHECK-SECOND-LEVEL-LABEL
           END-IF
           IF WS-SUFFIX-FIRST-LBL = 1
               MOVE WS-LABEL-TEXT(WS-LABEL-COUNT - 1)
                   TO WS-WEBSITE-LABEL OF WS-ACCOUNT-DOMAIN-VIEW
           ELSE
               MOVE WS-LABEL-TEXT(WS-LABEL-COUNT - 2)
                   TO WS-WEBSITE-LABEL OF WS-ACCOUNT-DOMAIN-VIEW
           END-IF
           MOVE SPACES TO WS-WEBSITE-SUFFIX OF WS-ACCOUNT-DOMAIN-VIEW
       6300-EXIT.
           EXIT.
      *
      *    IS THE SECOND-FROM-LAST LABEL ONE OF THE RECOGNIZED SECOND-
      *    LEVEL LABELS (co/com/org/net/gov/ac)?  IF SO, 6300 ABOVE
      *    TREATS THE LAST TWO LABELS TOGETHER AS THE SUFFIX RATHER
      *    THAN JUST THE FINAL COUNTRY-CODE LABEL ON ITS OWN.
       6310-CHECK-SECOND-LEVEL-LABEL.
           MOVE 1 TO WS-LABEL-IX
           PERFORM 6320-CHECK-ONE-SUFFIX-LABEL UNTIL WS-LABEL-IX > 6
           .
      *
      *    ONE ENTRY OF THE SUFFIX TABLE AT A TIME - MATCHES EITHER
      *    THE 2-CHARACTER FORM (co, gov, ac) OR THE FULL 3/4-CHARACTER
      *    FORM (com, org, net) SINCE THE TABLE CARRIES BOTH LENGTHS
      *    BLANK-PADDED TO 4 BYTES.
       6320-CHECK-ONE-SUFFIX-LABEL.
           IF WS-LABEL-TEXT(WS-LABEL-COUNT - 1) =
                   WS-SUFFIX-LABEL(WS-LABEL-IX)(1:3)
               OR WS-LABEL-TEXT(WS-LABEL-COUNT - 1) =
                   WS-SUFFIX-LABEL(WS-LABEL-IX)
               MOVE 2 TO WS-SUFFIX-FIRST-LBL
           END-IF
           ADD 1 TO WS-LABEL-IX
           .
      *
      *----------------------------------------------------------------*
      *    WORK FILE WRITE
      *----------------------------------------------------------------*
      *    ONE WRITE PER NORMALIZED ACCOUNT RECORD - THE RESERVE
      *    FILLER ON WS-ACCOUNT-RECORD RIDES ALONG WITH THE MOVE
      *    (CR-0361) SO A FUTURE FIELD ADDITION DOES NOT HAVE TO TOUCH
      *    THIS STATEMENT OR THE FD RECORD LENGTH.
       8000-WRITE-WORK-RECORD.
           WRITE ACCTS-NORM-WORK-REC FROM WS-ACCOUNT-RECORD
           .
      *
      *    CLOSES THE SCRATCH FILE REGARDLESS OF WHETHER THE LOAD
      *    ACTUALLY WROTE ANYTHING TO IT.
       8900-CLOSE-WORK-FILE.
           CLOSE ACCTS-NORM-WORK
           .
      ******************************************************************
      *    NORMAL END OF RUN FOR THIS STEP - THE NEXT STEP IN THE JCL
      *    IS 3-CLUSTER-PEOPLE OR 4-CLUSTER-ACCOUNTS, DEPENDING ON
      *    WHICH BRANCH THE DRIVER SCRIPT IS ON; THIS PROGRAM DOES NOT
      *    CARE WHICH, IT ONLY PRODUCES THE WORK FILE PHASE 4 READS.
       9999-FIN-PGM.
           STOP RUN
           .
