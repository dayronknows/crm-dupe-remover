      ******************************************************************
      * PROGRAM:  3-CLUSTER-PEOPLE
      * TITLE:    PEOPLE DUPLICATE CLUSTER ASSIGNMENT
      * NOTE:     EXACT E-MAIL PASS, THEN FUZZY NAME PASS BLOCKED BY
      *           FIRST LETTER OF LAST NAME, WITH TRANSITIVE CLOSURE
      *           OVER A PARENT-OF UNION-FIND TABLE.
      *
      * PHASE 2A OF THE SIX-PHASE RUN.  THIS IS THE PROGRAM THAT
      * DECIDES WHICH LEADS/CONTACTS ARE THE SAME PERSON - EVERYTHING
      * IN 1-NORMALIZE-PEOPLE WAS PREPARATION FOR THIS, AND EVERYTHING
      * IN 5-SURVIVORSHIP-PEOPLE IS CONSEQUENCE OF IT.  TWO SEPARATE
      * MATCHING RULES FEED ONE UNION-FIND STRUCTURE SO A MATCH FOUND
      * BY EITHER RULE MERGES TWO PEOPLE INTO THE SAME CLUSTER, AND A
      * CHAIN OF MATCHES (A MATCHES B ON E-MAIL, B MATCHES C ON NAME)
      * PULLS ALL THREE INTO ONE CLUSTER EVEN THOUGH A AND C NEVER
      * MATCHED EACH OTHER DIRECTLY - THAT IS WHAT "TRANSITIVE CLOSURE"
      * MEANS IN THE NOTE ABOVE.
      *
      * THE WHOLE NORMALIZED PEOPLE FILE IS HELD IN THE WS-PEOPLE-
      * TABLE BELOW FOR THE DURATION OF THE RUN - THIS IS A BATCH
      * DE-DUPE JOB, NOT AN ONLINE ONE, AND 2000 ROWS OF A SINGLE
      * MARKETING DATABASE'S NIGHTLY LOAD COMFORTABLY FITS IN THE
      * REGION SIZE THIS STEP RUNS UNDER (SEE THE JCL IN THE RUN
      * PROCEDURE LIBRARY FOR THE ACTUAL REGION PARAMETER).
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.      3-CLUSTER-PEOPLE.
       AUTHOR.          J P LEUNG.
       INSTALLATION.    CRM DATA QUALITY UNIT.
       DATE-WRITTEN.    06/02/1995.
       DATE-COMPILED.
       SECURITY.        COMPANY CONFIDENTIAL.
      ******************************************************************
      * CHANGE LOG
      * ----------------------------------------------------------------
      * DATE       WHO  REQUEST    DESCRIPTION
      * ---------- ---- ---------- --------------------------------
      * 1995-06-02 JPL  INIT       FIRST CUT - EXACT E-MAIL PASS ONLY,
      *                            SORT/GIVING/CONTROL-BREAK NUMBERING
      * 1995-07-14 JPL  CR-0164    ADDED FUZZY NAME PASS, BLOCKED BY
      *                            FIRST LETTER OF LAST NAME
      * 1995-08-02 RDM  CR-0172    TOKEN-SORT-RATIO SCORING ROUTINE
      *                            (SORT TOKENS, INDEL DISTANCE DP)
      * 1995-10-30 RDM  CR-0188    PARENT-OF TABLE FOR TRANSITIVE
      *                            CLOSURE (UNION-FIND, NO RECURSION)
      * 1996-03-19 JPL  CR-0219    RAISE TABLE SIZE 1000 TO 2000 ROWS
      * 1998-11-19 JPL  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
      *                            DATE FIELDS PROCESSED HERE, NO
      *                            CHANGE REQUIRED
      * 2003-01-27 TCW  CR-0378    WRITE PEOPLE-CLUSTERS AUDIT FILE
      * 2005-02-11 DKP  CR-0433    TOKEN-SWAP MOVED TO A STANDALONE
      *                            77-LEVEL ITEM
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ALPHA-LOWER IS 'a' THRU 'z'
           SWITCH-0 IS DEBUG-TRACE-SWITCH
               ON STATUS IS DEBUG-TRACE-ON
               OFF STATUS IS DEBUG-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    Input - produced by 1-NORMALIZE-PEOPLE, read once, in full,
      *    straight into the in-memory table below.
           SELECT PEOPLE-NORM-WORK ASSIGN TO "PEOPLE-NORM-WORK"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-PPLWORK.
      *
      *    SORT work file for the exact e-mail pass (CR-0164's fuzzy
      *    pass never touches a SORT verb - it works block by block
      *    out of the in-memory table instead).
           SELECT EMAIL-SORT-FILE ASSIGN TO "SORTWK1".
      *
      *    GIVING target of the SORT above - read back sequentially by
      *    2200-SCAN-SORTED-EMAILS for the control break.
           SELECT ESORT-WORK ASSIGN TO "ESORT-WORK"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-ESORT.
      *
      *    CR-0378 - audit trail only, not consumed by any other step
      *    of the run; it exists so a data-quality analyst can see
      *    which cluster every normalized record landed in without
      *    re-running the match logic by hand.
           SELECT PEOPLE-CLUSTERS ASSIGN TO "PEOPLE-CLUSTERS"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-PPLCLUS.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *
      *    NORMALIZED PEOPLE - SAME SHAPE WRITTEN BY PHASE 1, READ
      *    HERE ONE TIME ONLY AND TRANSFERRED ENTIRELY INTO MEMORY.
       FD  PEOPLE-NORM-WORK.
       01  PEOPLE-NORM-WORK-REC      PIC X(127).
      *
      *    SORT RECORD - E-MAIL PLUS THE TABLE INDEX OF THE ROW IT
      *    CAME FROM, SO THE SORTED ORDER CAN BE MAPPED BACK ONTO THE
      *    WS-PEOPLE-TABLE ROW THE CLUSTER-ID BELONGS TO.
       SD  EMAIL-SORT-FILE.
       01  SD-EMAIL-REC.
           05  SD-EMAIL              PIC X(40).
           05  SD-INDEX              PIC 9(06).
      *
      *    GIVING TARGET - SAME TWO FIELDS, JUST RENAMED TO THE ES-
      *    PREFIX SO THE CONTROL-BREAK PARAGRAPHS BELOW ARE READING
      *    OFF A PLAIN SEQUENTIAL FILE RATHER THAN A SORT RECORD AREA.
       FD  ESORT-WORK.
       01  ESORT-WORK-REC.
           05  ES-EMAIL              PIC X(40).
           05  ES-INDEX              PIC 9(06).
      *
      *    CR-0378 AUDIT RECORD - ONE ROW PER NORMALIZED PERSON, WITH
      *    THE FINAL CLUSTER-ID THIS PROGRAM DECIDED ON.  NOTE THIS IS
      *    NOT THE SAME RECORD LAYOUT AS PEOPLE-NORM-WORK-REC - THE
      *    CLUSTER-ID COLUMN IS NEW, AND THE FIELDS ARE BROKEN OUT
      *    RATHER THAN CARRIED AS ONE OPAQUE BLOCK, SINCE THIS FILE IS
      *    MEANT TO BE READABLE BY A HUMAN OR A REPORT WRITER, NOT
      *    JUST BY THE NEXT COBOL STEP.
       FD  PEOPLE-CLUSTERS.
       01  PEOPLE-CLUSTERS-REC.
           05  PC-RECORD-ID          PIC X(10).
           05  PC-FIRST-NAME         PIC X(20).
           05  PC-LAST-NAME          PIC X(20).
           05  PC-EMAIL              PIC X(40).
           05  PC-PHONE              PIC X(20).
           05  PC-SOURCE-TYPE        PIC X(07).
           05  PC-CLUSTER-ID         PIC 9(06).
      ******************************************************************
       WORKING-STORAGE SECTION.
      *
      *    SHARED PERSON RECORD LAYOUT - ONLY USED HERE TO RECEIVE THE
      *    INCOMING WORK RECORD IN 1100 BELOW AND TO PICK UP THE
      *    BLOCK-VIEW REDEFINE'S FIRST-LETTER-OF-LAST-NAME FIELD FOR
      *    1200'S BLOCKING KEY.
           COPY PERSON-REC.
      *
      *    FILE STATUS BYTES FOR THE THREE FILES THIS PROGRAM OWNS -
      *    ALL THREE ARE EXPECTED TO OPEN CLEAN EVERY RUN (PHASE 1
      *    ALWAYS WRITES PEOPLE-NORM-WORK, EVEN IF EMPTY), SO THERE IS
      *    NO OPTIONAL-FILE HANDLING HERE THE WAY THERE IS IN PHASE 1.
       01  WS-FILE-STATUS-GROUP.
           05  WS-FS-PPLWORK         PIC X(02).
               88  WS-PPLWORK-OK         VALUE '00'.
           05  WS-FS-ESORT           PIC X(02).
               88  WS-ESORT-OK           VALUE '00'.
           05  WS-FS-PPLCLUS         PIC X(02).
               88  WS-PPLCLUS-OK         VALUE '00'.
      *
      *    END-OF-FILE SWITCHES FOR THE WORK FILE LOAD (1100) AND THE
      *    SORTED-E-MAIL SCAN (2210).
       01  WS-EOF-SWITCHES.
           05  WS-PPLWORK-EOF-SW     PIC X(01) VALUE 'N'.
               88  WS-PPLWORK-AT-EOF     VALUE 'Y'.
           05  WS-ESORT-EOF-SW       PIC X(01) VALUE 'N'.
               88  WS-ESORT-AT-EOF        VALUE 'Y'.
      *
      *    IN-MEMORY PEOPLE TABLE - ONE ROW PER NORMALIZED RECORD.
      *    WS-TBL-INDEX(n) ALWAYS EQUALS n - ROW POSITION DOUBLES AS
      *    THE RECORD'S ARRIVAL INDEX, REFERENCED DIRECTLY BY THE
      *    SORT/CONTROL-BREAK PASS AND BY SURVIVORSHIP (PHASE 5).
       01  WS-PEOPLE-TABLE.
           05  WS-PEOPLE-ENTRY OCCURS 2000 TIMES
                   INDEXED BY WS-PX WS-PY.
               10  WS-TBL-INDEX          PIC 9(06) COMP.
               10  WS-TBL-RECORD-ID      PIC X(10).
               10  WS-TBL-FIRST-NAME     PIC X(20).
               10  WS-TBL-LAST-NAME      PIC X(20).
               10  WS-TBL-EMAIL          PIC X(40).
               10  WS-TBL-PHONE          PIC X(20).
               10  WS-TBL-SOURCE-TYPE    PIC X(07).
               10  WS-TBL-CLUSTER-ID     PIC 9(06).
               10  WS-TBL-CLUSTERED-SW   PIC X(01) VALUE 'N'.
               10  WS-TBL-PARENT         PIC 9(06) COMP.
               10  WS-TBL-BLOCK-LETTER   PIC X(01).
      *
      *    CR-0188 - ONE ENTRY PER TABLE ROW, INDEXED BY ROOT NODE
      *    NUMBER.  WHEN THE UNION-FIND PASS FINISHES, EVERY CLUSTER'S
      *    ROOT GETS EXACTLY ONE FRESH CLUSTER NUMBER HANDED OUT HERE
      *    THE FIRST TIME 3910 BELOW ENCOUNTERS IT - EVERY OTHER
      *    MEMBER OF THAT CLUSTER PICKS UP THE SAME NUMBER OFF THIS
      *    TABLE RATHER THAN GETTING ITS OWN.
       01  WS-ROOT-ASSIGN-TABLE.
           05  WS-ROOT-ASSIGN-ENTRY OCCURS 2000 TIMES
                   INDEXED BY WS-RX.
               10  WS-ROOT-ASSIGNED-SW   PIC X(01) VALUE 'N'.
               10  WS-ROOT-CLUSTER-NO    PIC 9(06) COMP.
      *
      *    SCRATCH LIST OF TABLE-ROW INDEXES FOR THE BLOCK CURRENTLY
      *    BEING COMPARED IN 3100-3210 BELOW - REBUILT FROM SCRATCH
      *    FOR EACH OF THE 27 BLOCKS (26 LETTERS PLUS THE BLANK-
      *    LAST-NAME BLOCK) SO ITS CONTENTS NEVER CARRY OVER.
       01  WS-BLOCK-MEMBER-TABLE.
           05  WS-BLOCK-MEMBER-IX OCCURS 2000 TIMES
                   PIC 9(06) COMP INDEXED BY WS-BX.
      *
      *    ALPHABET TABLE DRIVING THE BLOCK LOOP IN 3000 BELOW - BLOCK
      *    28 (WS-BLK-IX > 26) IS THE "NO LAST NAME AT ALL" BLOCK AND
      *    IS HANDLED AS A SPECIAL CASE IN 3010, NOT AS A 27TH TABLE
      *    ENTRY, SINCE A BLANK BYTE IS NOT A LETTER OF THE ALPHABET.
       01  WS-BLOCK-ALPHABET        PIC X(26) VALUE
               'abcdefghijklmnopqrstuvwxyz'.
       01  WS-BLOCK-ALPHABET-REDEF REDEFINES WS-BLOCK-ALPHABET.
           05  WS-BLOCK-LETTER OCCURS 26 TIMES PIC X(01).
      *
      *    WS-TABLE-COUNT IS THE NUMBER OF ROWS ACTUALLY LOADED;
      *    WS-NEXT-FRESH-CLUSTER IS THE NEXT CLUSTER NUMBER TO HAND
      *    OUT, SHARED ACROSS BOTH THE EXACT AND FUZZY PASSES SO A
      *    FUZZY-PASS CLUSTER NEVER COLLIDES WITH AN E-MAIL CLUSTER
      *    NUMBER; WS-I/WS-J ARE THE NESTED-LOOP INDEXES FOR THE
      *    ALL-PAIRS COMPARISON WITHIN ONE BLOCK.
       01  WS-WORK-COUNTERS COMP.
           05  WS-TABLE-COUNT        PIC 9(06) VALUE ZERO.
           05  WS-NEXT-FRESH-CLUSTER PIC 9(06) VALUE ZERO.
           05  WS-EMAIL-GROUP-CLUSTER PIC 9(06) VALUE ZERO.
           05  WS-BLOCK-MEMBER-COUNT PIC 9(06) VALUE ZERO.
           05  WS-BLK-IX             PIC 9(02) VALUE ZERO.
           05  WS-I                  PIC 9(06) VALUE ZERO.
           05  WS-J                  PIC 9(06) VALUE ZERO.
      *
      *    HOLDS THE LAST-NAME-INITIAL BEING COMPARED AGAINST IN THE
      *    CURRENT PASS OF 3100 BELOW (OR A SPACE, FOR THE BLANK-LAST-
      *    NAME BLOCK).
       01  WS-BLOCK-KEY-AREA.
           05  WS-CURRENT-BLOCK-KEY  PIC X(01).
      *
      *    CARRIES THE PREVIOUS SORTED E-MAIL VALUE FORWARD BETWEEN
      *    CALLS TO 2230 BELOW - THE STANDARD CONTROL-BREAK HOLD AREA.
       01  WS-EMAIL-BREAK-AREA.
           05  WS-PREV-EMAIL-HOLD    PIC X(40) VALUE SPACES.
      *
      *    UNION-FIND WORK AREAS.  WS-FR-NODE/WS-FR-ROOT ARE THE
      *    PARAMETER AND RESULT OF 4000-FIND-ROOT; WS-UP-ROOT-1/2 HOLD
      *    THE TWO ROOTS BEING MERGED IN 4500-UNION-PAIR.
       01  WS-UNIONFIND-WORK COMP.
           05  WS-FR-NODE            PIC 9(06).
           05  WS-FR-ROOT            PIC 9(06).
           05  WS-UP-ROOT-1          PIC 9(06).
           05  WS-UP-ROOT-2          PIC 9(06).
      *
      *    SIMILARITY SCORING WORK AREAS - TOKEN-SORT RATIO.  THE TWO
      *    0-100 NAME SCORES ARE AVERAGED IN 3210 TO GIVE THE SINGLE
      *    THRESHOLD TEST (>= 85) THAT DECIDES WHETHER A PAIR MERGES.
       01  WS-SCORE-WORK.
           05  WS-CMP-A              PIC X(20).
           05  WS-CMP-B              PIC X(20).
           05  WS-SORTED-A           PIC X(20).
           05  WS-SORTED-B           PIC X(20).
           05  WS-SCORE-RESULT       PIC 9(03) COMP.
           05  WS-FNAME-SCORE        PIC 9(03) COMP.
           05  WS-LNAME-SCORE        PIC 9(03) COMP.
           05  WS-AVG-SCORE          PIC 9(03) COMP.
      *
      *    COUNTERS AND SUBSCRIPTS FOR THE TOKENIZE/SORT/REJOIN STEP
      *    IN 4200 BELOW - AT MOST 4 TOKENS ARE EVER EXPECTED OUT OF A
      *    20-BYTE NAME FIELD, WHICH IS WHY WS-TOKEN-TABLE JUST BELOW
      *    IS SIZED TO 4 AND NOT SOMETHING LARGER.
       01  WS-TOKEN-WORK COMP.
           05  WS-TOK-COUNT          PIC 9(02).
           05  WS-TOK-IX             PIC 9(02).
           05  WS-TOK-JX             PIC 9(02).
           05  WS-TOK-LEN            PIC 9(02).
           05  WS-LEN-A              PIC 9(02).
           05  WS-LEN-B              PIC 9(02).
      *
      *    UP TO 4 WHITESPACE-DELIMITED TOKENS OF THE NAME FIELD
      *    CURRENTLY BEING SORTED - POPULATED BY UNSTRING, REORDERED
      *    IN PLACE BY THE INSERTION SORT IN 4220/4230, THEN REJOINED
      *    BY 4250 BELOW.
       01  WS-TOKEN-TABLE.
           05  WS-TOK-ENTRY OCCURS 4 TIMES PIC X(20).
      *
      *    2005-02-11 DKP CR-0433 - SWAP HOLDER FOR THE TOKEN SORT WAS
      *    THE ONLY FIELD ON ITS OWN 01 GROUP; BROUGHT DOWN TO A
      *    STANDALONE 77-LEVEL ITEM TO MATCH THE REST OF THE RUN'S
      *    SWITCHES AND SCRATCH SCALARS.
       77  WS-TOKEN-SWAP             PIC X(20).
      *
      *----------------------------------------------------------------*
      *    INDEL-DISTANCE DP WORK AREA - TWO ROLLING ROWS, 0..20
      *----------------------------------------------------------------*
      *     1995-08-02 RDM  CR-0172
      *
      *    STANDARD EDIT-DISTANCE DYNAMIC PROGRAM, KEPT TO TWO ROWS
      *    (WS-DP-PREV/WS-DP-CURR) INSTEAD OF A FULL 20x20 MATRIX -
      *    EACH CELL OF THE CURRENT ROW ONLY EVER NEEDS THE CELL TO
      *    ITS LEFT AND THE CELL DIRECTLY ABOVE IT, SO THE FULL MATRIX
      *    WOULD COST MEMORY FOR NO BENEFIT ON FIELDS THIS SHORT.
      *    SUBSTITUTION COST IS 2 RATHER THAN THE TEXTBOOK 1 SO A
      *    SINGLE-CHARACTER SUBSTITUTION COSTS THE SAME AS A DELETE
      *    PLUS AN INSERT - THAT IS WHAT MAKES THIS "INDEL DISTANCE"
      *    RATHER THAN PLAIN LEVENSHTEIN, AND IS WHAT THE TOKEN-SORT-
      *    RATIO SCORE IN 4100 ABOVE IS ACTUALLY NAMED AFTER.
       01  WS-DP-WORK COMP.
           05  WS-DP-PREV OCCURS 21 TIMES PIC 9(04).
           05  WS-DP-CURR OCCURS 21 TIMES PIC 9(04).
           05  WS-DP-I               PIC 9(02).
           05  WS-DP-J               PIC 9(02).
           05  WS-DP-SUBCOST         PIC 9(04).
           05  WS-DP-DIST            PIC 9(04).
           05  WS-DP-LEN-A           PIC 9(02).
           05  WS-DP-LEN-B           PIC 9(02).
      ******************************************************************
       PROCEDURE DIVISION.
      *
      *    DRIVER - LOAD THE WORK FILE INTO MEMORY, RUN THE EXACT
      *    E-MAIL PASS, RUN THE FUZZY NAME PASS (WHICH PICKS UP WHERE
      *    THE EXACT PASS LEFT OFF - NEITHER PASS REVISITS A RECORD
      *    THE OTHER ALREADY CLUSTERED), WRITE THE AUDIT FILE, STOP.
       0000-MAIN-PROCEDURE.
      *     1995-06-02 JPL  INIT
           PERFORM 1000-LOAD-PEOPLE-TABLE
           PERFORM 2000-EMAIL-EXACT-PASS
           PERFORM 3000-FUZZY-NAME-PASS
           PERFORM 5000-WRITE-PEOPLE-CLUSTERS
           PERFORM 9999-FIN-PGM
           .
      *
      *----------------------------------------------------------------*
      *    LOAD THE NORMALIZED PEOPLE WORK FILE INTO MEMORY
      *----------------------------------------------------------------*
      *    EVERYTHING DOWNSTREAM OF THIS PARAGRAPH WORKS AGAINST THE
      *    IN-MEMORY WS-PEOPLE-TABLE, NEVER AGAINST THE FILE AGAIN -
      *    PEOPLE-NORM-WORK IS OPENED, READ TO EXHAUSTION, AND CLOSED
      *    RIGHT HERE, ONCE, FOR THE WHOLE RUN.
       1000-LOAD-PEOPLE-TABLE.
           OPEN INPUT PEOPLE-NORM-WORK
           PERFORM 1100-READ-NEXT-WORK-REC
           PERFORM 1200-STORE-ONE-ROW
               UNTIL WS-PPLWORK-AT-EOF
           CLOSE PEOPLE-NORM-WORK
           .
      *
      *    STANDARD READ-AHEAD PARAGRAPH - SEE THE SAME PATTERN IN
      *    1-NORMALIZE-PEOPLE IF THE SHAPE LOOKS FAMILIAR; IT IS THE
      *    SAME IDIOM USED THROUGHOUT THIS RUN FOR SEQUENTIAL READS.
       1100-READ-NEXT-WORK-REC.
           READ PEOPLE-NORM-WORK INTO WS-PERSON-RECORD
               AT END
                   SET WS-PPLWORK-AT-EOF TO TRUE
           END-READ
           .
      *
      *    COPIES ONE INCOMING RECORD INTO THE NEXT FREE ROW OF
      *    WS-PEOPLE-TABLE.  WS-TBL-PARENT STARTS OUT POINTING AT
      *    ITSELF (EVERY ROW IS ITS OWN ROOT UNTIL A UNION OPERATION
      *    SAYS OTHERWISE) AND WS-TBL-CLUSTERED-SW STARTS 'N' SO
      *    NEITHER PASS BELOW SKIPS A ROW THAT HAS NOT BEEN DECIDED
      *    YET.  THE BLOCK LETTER IS PULLED OFF THE BLOCK-VIEW
      *    REDEFINE NOW, WHILE THE RECORD IS STILL IN WS-PERSON-
      *    RECORD, SO 3100 BELOW NEVER HAS TO RE-DERIVE IT.
       1200-STORE-ONE-ROW.
           ADD 1 TO WS-TABLE-COUNT
           SET WS-PX TO WS-TABLE-COUNT
           MOVE WS-TABLE-COUNT        TO WS-TBL-INDEX(WS-PX)
           MOVE WS-RECORD-ID          TO WS-TBL-RECORD-ID(WS-PX)
           MOVE WS-FIRST-NAME         TO WS-TBL-FIRST-NAME(WS-PX)
           MOVE WS-LAST-NAME          TO WS-TBL-LAST-NAME(WS-PX)
           MOVE WS-EMAIL              TO WS-TBL-EMAIL(WS-PX)
           MOVE WS-PHONE              TO WS-TBL-PHONE(WS-PX)
           MOVE WS-SOURCE-TYPE        TO WS-TBL-SOURCE-TYPE(WS-PX)
           MOVE ZERO                  TO WS-TBL-CLUSTER-ID(WS-PX)
           MOVE 'N'                   TO WS-TBL-CLUSTERED-SW(WS-PX)
           MOVE WS-TABLE-COUNT        TO WS-TBL-PARENT(WS-PX)
           MOVE WS-BLOCK-LETTER OF WS-PERSON-BLOCK-VIEW
                                      TO WS-TBL-BLOCK-LETTER(WS-PX)
           PERFORM 1100-READ-NEXT-WORK-REC
           .
      *
      *----------------------------------------------------------------*
      *    EXACT E-MAIL PASS - SORT NON-BLANK E-MAILS ASCENDING,
      *    NUMBER CLUSTERS ON THE CONTROL BREAK
      *----------------------------------------------------------------*
      *    TWO PEOPLE WITH THE SAME NORMALIZED E-MAIL ADDRESS ARE
      *    TREATED AS THE SAME PERSON WITH NO FURTHER QUESTIONS ASKED
      *    - THIS PASS RUNS FIRST AND IS DELIBERATELY THE CHEAPEST AND
      *    MOST CONFIDENT OF THE TWO MATCHING RULES.  A RECORD WITH NO
      *    E-MAIL AT ALL NEVER PARTICIPATES HERE (2110 SKIPS IT) AND
      *    IS LEFT FOR THE FUZZY PASS IN 3000 TO CONSIDER INSTEAD.
       2000-EMAIL-EXACT-PASS.
           SORT EMAIL-SORT-FILE
               ON ASCENDING KEY SD-EMAIL
               INPUT PROCEDURE IS 2100-RELEASE-EMAIL-RECS
               GIVING ESORT-WORK
           PERFORM 2200-SCAN-SORTED-EMAILS
           .
      *
      *    SORT INPUT PROCEDURE - WALKS THE IN-MEMORY TABLE ONCE AND
      *    RELEASEs ONE SORT RECORD PER ROW THAT HAS AN E-MAIL.
       2100-RELEASE-EMAIL-RECS.
           SET WS-PX TO 1
           PERFORM 2110-RELEASE-ONE-EMAIL-REC
               UNTIL WS-PX > WS-TABLE-COUNT
           .
      *
       2110-RELEASE-ONE-EMAIL-REC.
           IF WS-TBL-EMAIL(WS-PX) NOT = SPACES
               MOVE WS-TBL-EMAIL(WS-PX)  TO SD-EMAIL
               MOVE WS-TBL-INDEX(WS-PX)  TO SD-INDEX
               RELEASE SD-EMAIL-REC
           END-IF
           SET WS-PX UP BY 1
           .
      *
      *    READS THE SORTED E-MAILS BACK IN ASCENDING ORDER OUT OF
      *    ESORT-WORK AND DRIVES THE CONTROL BREAK IN 2230 BELOW.
      *    AFTER THE LAST RECORD, WS-NEXT-FRESH-CLUSTER IS STEPPED
      *    PAST THE FINAL E-MAIL GROUP'S NUMBER SO THE FUZZY PASS
      *    BELOW NEVER REUSES A CLUSTER NUMBER ALREADY HANDED OUT HERE.
       2200-SCAN-SORTED-EMAILS.
           OPEN INPUT ESORT-WORK
           PERFORM 2210-READ-NEXT-SORTED
           PERFORM 2220-PROCESS-SORTED-REC
               UNTIL WS-ESORT-AT-EOF
           CLOSE ESORT-WORK
      *         STEP PAST THE LAST E-MAIL GROUP'S CLUSTER NUMBER SO
      *         THE FUZZY PASS CONTINUES THE NUMBERING, NOT REUSE IT.
           IF WS-PREV-EMAIL-HOLD NOT = SPACES
               ADD 1 TO WS-NEXT-FRESH-CLUSTER
           END-IF
           .
      *
      *    READ-AHEAD OVER THE SORTED SEQUENTIAL FILE.
       2210-READ-NEXT-SORTED.
           READ ESORT-WORK
               AT END
                   SET WS-ESORT-AT-EOF TO TRUE
           END-READ
           .
      *
      *    APPLIES THE CURRENT E-MAIL GROUP'S CLUSTER NUMBER TO THE
      *    TABLE ROW THIS SORTED RECORD CAME FROM (VIA ES-INDEX) AND
      *    MARKS THAT ROW CLUSTERED SO THE FUZZY PASS SKIPS IT LATER.
       2220-PROCESS-SORTED-REC.
           PERFORM 2230-CHECK-EMAIL-BREAK
           SET WS-PX TO ES-INDEX
           MOVE WS-EMAIL-GROUP-CLUSTER TO WS-TBL-CLUSTER-ID(WS-PX)
           MOVE 'Y' TO WS-TBL-CLUSTERED-SW(WS-PX)
           PERFORM 2210-READ-NEXT-SORTED
           .
      *
      *    STANDARD CONTROL BREAK ON SD-EMAIL - THE FIRST GROUP USES
      *    WS-NEXT-FRESH-CLUSTER AS-IS (STARTS AT ZERO); EVERY LATER
      *    GROUP ADVANCES IT BY ONE BEFORE ASSIGNING.
       2230-CHECK-EMAIL-BREAK.
           IF ES-EMAIL NOT = WS-PREV-EMAIL-HOLD
               IF WS-PREV-EMAIL-HOLD NOT = SPACES
                   ADD 1 TO WS-NEXT-FRESH-CLUSTER
               END-IF
               MOVE WS-NEXT-FRESH-CLUSTER TO WS-EMAIL-GROUP-CLUSTER
               MOVE ES-EMAIL TO WS-PREV-EMAIL-HOLD
           END-IF
           .
      *
      *----------------------------------------------------------------*
      *    FUZZY NAME PASS - BLOCK BY FIRST LETTER OF LAST NAME
      *----------------------------------------------------------------*
      *     1995-07-14 JPL  CR-0164
      *
      *    ANY RECORD STILL UNCLUSTERED AFTER THE E-MAIL PASS GETS A
      *    SECOND CHANCE HERE, COMPARED ONLY AGAINST OTHERS WHO SHARE
      *    ITS LAST-NAME-INITIAL BLOCK - COMPARING EVERY RECORD TO
      *    EVERY OTHER RECORD WOULD BE AN N-SQUARED PASS OVER THE
      *    WHOLE TABLE, WHILE BLOCKING BY INITIAL CUTS THAT DOWN TO
      *    27 SMALLER N-SQUARED PASSES THAT, TOGETHER, COVER A TINY
      *    FRACTION OF THE FULL PAIR COUNT.  THE TRADE-OFF IS THAT TWO
      *    RECORDS FOR THE SAME PERSON WITH A MISSPELLED LAST-NAME
      *    INITIAL NEVER GET COMPARED - ACCEPTED AS A KNOWN GAP SINCE
      *    A MISTYPED FIRST LETTER IS RARE COMPARED TO THE TRANSPOSED-
      *    LETTER AND MISSING-MIDDLE-NAME TYPOS THIS PASS IS ACTUALLY
      *    FOR.
       3000-FUZZY-NAME-PASS.
           MOVE 1 TO WS-BLK-IX
           PERFORM 3010-RUN-ONE-BLOCK UNTIL WS-BLK-IX > 27
           PERFORM 3900-ASSIGN-FUZZY-CLUSTER-NUMBERS
           .
      *
      *    ONE PASS OF THIS PARAGRAPH PER BLOCK (26 LETTERS PLUS THE
      *    28TH/BLANK BLOCK - NOTE THE LOOP BOUND OF 27 COUNTS A-Z AS
      *    BLOCKS 1-26 AND TREATS BLOCK 27 AS THE BLANK BLOCK).
       3010-RUN-ONE-BLOCK.
           IF WS-BLK-IX < 27
               MOVE WS-BLOCK-LETTER(WS-BLK-IX)
                   TO WS-CURRENT-BLOCK-KEY
           ELSE
               MOVE SPACE TO WS-CURRENT-BLOCK-KEY
           END-IF
           PERFORM 3100-BUILD-BLOCK-MEMBER-LIST
           IF WS-BLOCK-MEMBER-COUNT > 1
               PERFORM 3200-COMPARE-BLOCK-PAIRS
           END-IF
           ADD 1 TO WS-BLK-IX
           .
      *
      *    SCANS THE WHOLE TABLE AND COLLECTS THE ROW NUMBERS OF EVERY
      *    UNCLUSTERED RECORD WHOSE BLOCK LETTER MATCHES THE CURRENT
      *    BLOCK - REBUILT FRESH FOR EACH OF THE 27 BLOCKS.
       3100-BUILD-BLOCK-MEMBER-LIST.
           MOVE ZERO TO WS-BLOCK-MEMBER-COUNT
           SET WS-PX TO 1
           PERFORM 3110-CHECK-ONE-MEMBER
               UNTIL WS-PX > WS-TABLE-COUNT
           .
      *
       3110-CHECK-ONE-MEMBER.
           IF WS-TBL-CLUSTERED-SW(WS-PX) = 'N'
               IF WS-CURRENT-BLOCK-KEY = SPACE
                   IF WS-TBL-BLOCK-LETTER(WS-PX) = SPACE
                       PERFORM 3150-ADD-BLOCK-MEMBER
                   END-IF
               ELSE
                   IF WS-TBL-BLOCK-LETTER(WS-PX) =
                           WS-CURRENT-BLOCK-KEY
                       PERFORM 3150-ADD-BLOCK-MEMBER
                   END-IF
               END-IF
           END-IF
           SET WS-PX UP BY 1
           .
      *
      *    APPENDS ONE ROW NUMBER TO WS-BLOCK-MEMBER-TABLE.
       3150-ADD-BLOCK-MEMBER.
           ADD 1 TO WS-BLOCK-MEMBER-COUNT
           SET WS-BX TO WS-BLOCK-MEMBER-COUNT
           MOVE WS-PX TO WS-BLOCK-MEMBER-IX(WS-BX)
           .
      *
      *    ALL-PAIRS COMPARISON WITHIN ONE BLOCK - ONLY CALLED WHEN
      *    THE BLOCK HAS MORE THAN ONE MEMBER (3010 CHECKS THAT FIRST,
      *    SINCE A SINGLE-MEMBER BLOCK HAS NOTHING TO COMPARE).
       3200-COMPARE-BLOCK-PAIRS.
           MOVE 1 TO WS-I
           PERFORM 3205-COMPARE-ONE-ROW
               UNTIL WS-I > WS-BLOCK-MEMBER-COUNT - 1
           .
      *
      *    OUTER LOOP OF THE ALL-PAIRS COMPARISON - FOR MEMBER WS-I,
      *    COMPARE AGAINST EVERY LATER MEMBER WS-J SO NO PAIR IS
      *    COMPARED TWICE AND NO MEMBER IS COMPARED AGAINST ITSELF.
       3205-COMPARE-ONE-ROW.
           COMPUTE WS-J = WS-I + 1
           PERFORM 3210-COMPARE-ONE-PAIR
               UNTIL WS-J > WS-BLOCK-MEMBER-COUNT
           ADD 1 TO WS-I
           .
      *
      *    SCORES ONE PAIR OF MEMBERS ON BOTH FIRST AND LAST NAME VIA
      *    THE TOKEN-SORT RATIO (4100 BELOW), AVERAGES THE TWO SCORES,
      *    AND UNIONS THE PAIR TOGETHER WHEN THE AVERAGE CLEARS THE
      *    85-POINT THRESHOLD.  85 WAS CHOSEN DURING CR-0164'S
      *    ACCEPTANCE TESTING AS THE CUTOFF THAT CAUGHT COMMON TYPO
      *    PAIRS ("Jon/John", "Smith/Smyth") WITHOUT ALSO MERGING
      *    GENUINELY DIFFERENT PEOPLE WHO HAPPEN TO SHARE A LAST NAME.
       3210-COMPARE-ONE-PAIR.
           SET WS-BX TO WS-I
           MOVE WS-BLOCK-MEMBER-IX(WS-BX) TO WS-UP-ROOT-1
           SET WS-BX TO WS-J
           MOVE WS-BLOCK-MEMBER-IX(WS-BX) TO WS-UP-ROOT-2
           SET WS-PX TO WS-UP-ROOT-1
           SET WS-PY TO WS-UP-ROOT-2
           MOVE WS-TBL-FIRST-NAME(WS-PX) TO WS-CMP-A
           MOVE WS-TBL-FIRST-NAME(WS-PY) TO WS-CMP-B
           PERFORM 4100-TOKEN-SORT-RATIO
           MOVE WS-SCORE-RESULT TO WS-FNAME-SCORE
           MOVE WS-TBL-LAST-NAME(WS-PX) TO WS-CMP-A
           MOVE WS-TBL-LAST-NAME(WS-PY) TO WS-CMP-B
           PERFORM 4100-TOKEN-SORT-RATIO
           MOVE WS-SCORE-RESULT TO WS-LNAME-SCORE
           COMPUTE WS-AVG-SCORE ROUNDED =
               (WS-FNAME-SCORE + WS-LNAME-SCORE) / 2
           IF WS-AVG-SCORE >= 85
               PERFORM 4500-UNION-PAIR
           END-IF
           ADD 1 TO WS-J
           .
      *
      *    FINAL SWEEP OVER THE WHOLE TABLE, ONCE ALL 27 BLOCKS HAVE
      *    HAD THEIR UNION OPERATIONS APPLIED - HANDS OUT THE ACTUAL
      *    CLUSTER-ID NUMBERS BASED ON EACH ROW'S UNION-FIND ROOT.
       3900-ASSIGN-FUZZY-CLUSTER-NUMBERS.
           SET WS-PX TO 1
           PERFORM 3910-ASSIGN-ONE-CLUSTER-NUMBER
               UNTIL WS-PX > WS-TABLE-COUNT
           .
      *
      *    A ROW LEFT UNCLUSTERED BY THE E-MAIL PASS GETS ITS ROOT'S
      *    CLUSTER NUMBER - THE FIRST ROW OF A GIVEN ROOT TO REACH
      *    THIS POINT MINTS A FRESH NUMBER FOR THAT ROOT (VIA
      *    WS-ROOT-ASSIGN-TABLE), AND EVERY LATER ROW SHARING THAT
      *    ROOT PICKS UP THE SAME NUMBER.  A ROW NEVER TOUCHED BY ANY
      *    UNION AT ALL IS ITS OWN ROOT AND GETS ITS OWN BRAND-NEW
      *    SINGLE-MEMBER CLUSTER - THAT IS THE CORRECT OUTCOME FOR A
      *    PERSON WHO TRULY HAS NO DUPLICATE IN THIS LOAD.
       3910-ASSIGN-ONE-CLUSTER-NUMBER.
           IF WS-TBL-CLUSTERED-SW(WS-PX) = 'N'
               MOVE WS-TBL-INDEX(WS-PX) TO WS-FR-NODE
               PERFORM 4000-FIND-ROOT
               SET WS-RX TO WS-FR-ROOT
               IF WS-ROOT-ASSIGNED-SW(WS-RX) = 'N'
                   MOVE WS-NEXT-FRESH-CLUSTER
                       TO WS-ROOT-CLUSTER-NO(WS-RX)
                   MOVE 'Y' TO WS-ROOT-ASSIGNED-SW(WS-RX)
                   ADD 1 TO WS-NEXT-FRESH-CLUSTER
               END-IF
               MOVE WS-ROOT-CLUSTER-NO(WS-RX)
                   TO WS-TBL-CLUSTER-ID(WS-PX)
               MOVE 'Y' TO WS-TBL-CLUSTERED-SW(WS-PX)
           END-IF
           SET WS-PX UP BY 1
           .
      *
      *----------------------------------------------------------------*
      *    UNION-FIND - ITERATIVE, NO RECURSION
      *----------------------------------------------------------------*
      *     1995-10-30 RDM  CR-0188
      *
      *    CLIMBS THE PARENT CHAIN FROM WS-FR-NODE UNTIL IT REACHES A
      *    ROW THAT IS ITS OWN PARENT - THAT ROW IS THE ROOT OF THE
      *    CLUSTER WS-FR-NODE BELONGS TO.  WRITTEN ITERATIVELY (A
      *    PERFORM, NOT A RECURSIVE CALL) SINCE THIS COMPILER'S COBOL
      *    DOES NOT OFFER RECURSION AND A CHAIN OF UP TO 2000 ROWS IS
      *    WELL WITHIN WHAT A PERFORM LOOP HANDLES CLEANLY. THIS
      *    PROGRAM DOES NOT COMPRESS PATHS AFTER FINDING A ROOT (NO
      *    "UNION BY RANK" OR "PATH COMPRESSION") - AT 2000 ROWS THE
      *    UNOPTIMIZED CLIMB IS STILL FAST ENOUGH FOR A NIGHTLY BATCH
      *    JOB, SO THE EXTRA BOOK-KEEPING WAS NOT WORTH ADDING.
       4000-FIND-ROOT.
           MOVE WS-FR-NODE TO WS-FR-ROOT
           SET WS-PX TO WS-FR-ROOT
           PERFORM 4010-CLIMB-ONE-PARENT
               UNTIL WS-TBL-PARENT(WS-PX) = WS-FR-ROOT
           .
      *
       4010-CLIMB-ONE-PARENT.
           MOVE WS-TBL-PARENT(WS-PX) TO WS-FR-ROOT
           SET WS-PX TO WS-FR-ROOT
           .
      *
      *    MERGES THE CLUSTERS CONTAINING WS-UP-ROOT-1 AND WS-UP-
      *    ROOT-2 (WHICH ON ENTRY ARE ACTUALLY JUST THE TWO MEMBERS
      *    BEING COMPARED, NOT YET THEIR ROOTS - THIS PARAGRAPH FINDS
      *    BOTH ROOTS ITSELF BEFORE DECIDING WHETHER TO MERGE) BY
      *    POINTING ONE ROOT'S PARENT AT THE OTHER.  A NO-OP WHEN BOTH
      *    MEMBERS ALREADY SHARE A ROOT - THAT MEANS SOME EARLIER
      *    COMPARISON ALREADY LINKED THEM, DIRECTLY OR TRANSITIVELY.
       4500-UNION-PAIR.
           MOVE WS-UP-ROOT-1 TO WS-FR-NODE
           PERFORM 4000-FIND-ROOT
           MOVE WS-FR-ROOT TO WS-UP-ROOT-1
           MOVE WS-UP-ROOT-2 TO WS-FR-NODE
           PERFORM 4000-FIND-ROOT
           MOVE WS-FR-ROOT TO WS-UP-ROOT-2
           IF WS-UP-ROOT-1 NOT = WS-UP-ROOT-2
               SET WS-PX TO WS-UP-ROOT-2
               MOVE WS-UP-ROOT-1 TO WS-TBL-PARENT(WS-PX)
           END-IF
           .
      *
      *----------------------------------------------------------------*
      *    TOKEN-SORT RATIO - TOKENIZE, SORT TOKENS, REJOIN, INDEL
      *----------------------------------------------------------------*
      *     1995-08-02 RDM  CR-0172
      *
      *    "JOHN ROBERT SMITH" AND "ROBERT JOHN SMITH" ARE THE SAME
      *    NAME WITH THE GIVEN NAMES IN A DIFFERENT ORDER - A STRAIGHT
      *    CHARACTER COMPARE OR EVEN A STRAIGHT INDEL DISTANCE WOULD
      *    SCORE THAT PAIR POORLY.  SORTING EACH NAME'S TOKENS
      *    ALPHABETICALLY BEFORE COMPARING (4200 BELOW) MAKES TOKEN
      *    ORDER IRRELEVANT, WHICH IS WHAT "TOKEN-SORT RATIO" MEANS -
      *    THE "RATIO" PART IS THE 0-100 SIMILARITY SCORE COMPUTED
      *    FROM THE INDEL DISTANCE BETWEEN THE TWO SORTED STRINGS.
       4100-TOKEN-SORT-RATIO.
           MOVE WS-CMP-A TO WS-SORTED-A
           PERFORM 4200-TOKEN-SORT-ONE-FIELD
           MOVE WS-SORTED-A TO WS-CMP-A
      *
           MOVE WS-CMP-B TO WS-SORTED-A
           PERFORM 4200-TOKEN-SORT-ONE-FIELD
           MOVE WS-SORTED-A TO WS-SORTED-B
      *
           PERFORM 4300-STRING-LENGTH-A
           PERFORM 4300-STRING-LENGTH-B
           IF WS-LEN-A = 0 AND WS-LEN-B = 0
               MOVE ZERO TO WS-SCORE-RESULT
           ELSE
               PERFORM 4400-INDEL-DISTANCE
               COMPUTE WS-SCORE-RESULT ROUNDED =
                   100 * (1 - (WS-DP-DIST / (WS-LEN-A + WS-LEN-B)))
           END-IF
           .
      *
      *    TOKENIZES THE FIELD CURRENTLY IN WS-SORTED-A, SORTS THE
      *    TOKENS ALPHABETICALLY (SIMPLE INSERTION SORT - AT MOST 4
      *    TOKENS EVER EXPECTED IN A 20-BYTE NAME FIELD), THEN
      *    REJOINS WITH SINGLE SPACES BACK INTO WS-SORTED-A.
       4200-TOKEN-SORT-ONE-FIELD.
           MOVE SPACES TO WS-TOKEN-TABLE
           MOVE ZERO TO WS-TOK-COUNT
           UNSTRING WS-SORTED-A DELIMITED BY SPACE
               INTO WS-TOK-ENTRY(1) WS-TOK-ENTRY(2)
                    WS-TOK-ENTRY(3) WS-TOK-ENTRY(4)
           END-UNSTRING
           MOVE 1 TO WS-TOK-IX
           PERFORM 4210-COUNT-ONE-TOKEN UNTIL WS-TOK-IX > 4
           IF WS-TOK-COUNT > 1
               MOVE 1 TO WS-TOK-IX
               PERFORM 4220-SORT-ONE-ROW
                   UNTIL WS-TOK-IX > WS-TOK-COUNT - 1
           END-IF
           MOVE SPACES TO WS-SORTED-A
           IF WS-TOK-COUNT > 0
               STRING WS-TOK-ENTRY(1) DELIMITED BY SPACE
                   INTO WS-SORTED-A
               MOVE 2 TO WS-TOK-IX
               PERFORM 4250-APPEND-TOKEN
                   UNTIL WS-TOK-IX > WS-TOK-COUNT
           END-IF
           .
      *
      *    TALLIES THE NON-BLANK ENTRIES UNSTRING LEFT IN
      *    WS-TOKEN-TABLE - A NAME WITH FEWER THAN 4 WORDS LEAVES THE
      *    REMAINING TABLE ENTRIES BLANK, SO THIS IS A NON-BLANK
      *    COUNT, NOT A FIXED LOOP OF 4.
       4210-COUNT-ONE-TOKEN.
           IF WS-TOK-ENTRY(WS-TOK-IX) NOT = SPACES
               ADD 1 TO WS-TOK-COUNT
           END-IF
           ADD 1 TO WS-TOK-IX
           .
      *
      *    BUBBLE-SORT OUTER LOOP - AT MOST 4 TOKENS, SO A SIMPLE
      *    INSERTION/BUBBLE SORT IS PLENTY; THERE IS NO NEED FOR
      *    ANYTHING MORE ELABORATE ON A LIST THIS SHORT.
       4220-SORT-ONE-ROW.
           COMPUTE WS-TOK-JX = WS-TOK-IX + 1
           PERFORM 4230-SORT-ONE-PAIR
               UNTIL WS-TOK-JX > WS-TOK-COUNT
           ADD 1 TO WS-TOK-IX
           .
      *
      *    ONE COMPARE-AND-SWAP STEP OF THE SORT ABOVE.
       4230-SORT-ONE-PAIR.
           IF WS-TOK-ENTRY(WS-TOK-JX) <
                   WS-TOK-ENTRY(WS-TOK-IX)
               MOVE WS-TOK-ENTRY(WS-TOK-IX)
                   TO WS-TOKEN-SWAP
               MOVE WS-TOK-ENTRY(WS-TOK-JX)
                   TO WS-TOK-ENTRY(WS-TOK-IX)
               MOVE WS-TOKEN-SWAP
                   TO WS-TOK-ENTRY(WS-TOK-JX)
           END-IF
           ADD 1 TO WS-TOK-JX
           .
      *
      *    REJOINS ONE TOKEN ONTO THE GROWING WS-SORTED-A STRING WITH
      *    A SINGLE SEPARATING SPACE - CALLED FOR TOKEN 2 ONWARD,
      *    SINCE TOKEN 1 WAS ALREADY STRING'd IN AT THE TOP OF 4200.
       4250-APPEND-TOKEN.
           PERFORM 4260-FIND-LEN-SORTED-A
           MOVE ' ' TO WS-SORTED-A(WS-TOK-LEN + 1:1)
           MOVE WS-TOK-ENTRY(WS-TOK-IX)
               TO WS-SORTED-A(WS-TOK-LEN + 2:19 - WS-TOK-LEN)
           ADD 1 TO WS-TOK-IX
           .
      *
      *    BACKWARD SCAN FOR THE CURRENT LENGTH OF WS-SORTED-A, SO
      *    4250 ABOVE KNOWS WHERE TO APPEND THE NEXT TOKEN.
       4260-FIND-LEN-SORTED-A.
           MOVE ZERO TO WS-TOK-LEN
           MOVE 20 TO WS-TOK-JX
           PERFORM 4265-SCAN-ONE-POS-A
               UNTIL WS-TOK-JX < 1 OR WS-TOK-LEN NOT = ZERO
           .
      *
       4265-SCAN-ONE-POS-A.
           IF WS-SORTED-A(WS-TOK-JX:1) NOT = SPACE
               MOVE WS-TOK-JX TO WS-TOK-LEN
           END-IF
           SUBTRACT 1 FROM WS-TOK-JX
           .
      *
      *    BACKWARD SCAN FOR THE LENGTH OF THE UN-SORTED WS-CMP-A -
      *    USED BY 4400 BELOW TO BOUND THE DP GRID, SINCE THE INDEL
      *    DISTANCE IS COMPUTED AGAINST THE ORIGINAL FIELD LENGTH,
      *    NOT A PADDED 20-BYTE WIDTH.
       4300-STRING-LENGTH-A.
           MOVE ZERO TO WS-LEN-A
           MOVE 20 TO WS-TOK-JX
           PERFORM 4310-SCAN-ONE-LEN-A
               UNTIL WS-TOK-JX < 1 OR WS-LEN-A NOT = ZERO
           .
      *
       4310-SCAN-ONE-LEN-A.
           IF WS-CMP-A(WS-TOK-JX:1) NOT = SPACE
               MOVE WS-TOK-JX TO WS-LEN-A
           END-IF
           SUBTRACT 1 FROM WS-TOK-JX
           .
      *
      *    SAME BACKWARD SCAN AS 4300-STRING-LENGTH-A ABOVE, BUT
      *    AGAINST THE SORTED FIELD WS-SORTED-B.
       4300-STRING-LENGTH-B.
           MOVE ZERO TO WS-LEN-B
           MOVE 20 TO WS-TOK-JX
           PERFORM 4320-SCAN-ONE-LEN-B
               UNTIL WS-TOK-JX < 1 OR WS-LEN-B NOT = ZERO
           .
      *
       4320-SCAN-ONE-LEN-B.
           IF WS-SORTED-B(WS-TOK-JX:1) NOT = SPACE
               MOVE WS-TOK-JX TO WS-LEN-B
           END-IF
           SUBTRACT 1 FROM WS-TOK-JX
           .
      *
      *    INDEL DISTANCE - LEVENSHTEIN WITH SUBSTITUTION COST 2 -
      *    BETWEEN WS-CMP-A(1:WS-LEN-A) AND WS-SORTED-B(1:WS-LEN-B),
      *    TWO ROLLING ROWS (NO FULL MATRIX NEEDED).
       4400-INDEL-DISTANCE.
           MOVE WS-LEN-A TO WS-DP-LEN-A
           MOVE WS-LEN-B TO WS-DP-LEN-B
           MOVE ZERO TO WS-DP-J
           PERFORM 4405-INIT-ONE-PREV-CELL
               UNTIL WS-DP-J > WS-DP-LEN-B
           MOVE 1 TO WS-DP-I
           PERFORM 4420-FILL-ONE-DP-ROW
               UNTIL WS-DP-I > WS-DP-LEN-A
           MOVE WS-DP-PREV(WS-DP-LEN-B + 1) TO WS-DP-DIST
           .
      *
      *    SEEDS ROW ZERO OF THE DP GRID - CELL (0,J) IS ALWAYS J,
      *    THE COST OF TURNING AN EMPTY STRING INTO THE FIRST J
      *    CHARACTERS OF WS-SORTED-B BY PURE INSERTION.
       4405-INIT-ONE-PREV-CELL.
           MOVE WS-DP-J TO WS-DP-PREV(WS-DP-J + 1)
           ADD 1 TO WS-DP-J
           .
      *
      *    FILLS ONE ROW OF THE DP GRID, THEN COPIES IT DOWN INTO
      *    WS-DP-PREV SO THE NEXT ROW CAN BE COMPUTED AGAINST IT - THE
      *    "TWO ROLLING ROWS" THE BANNER ABOVE REFERS TO.
       4420-FILL-ONE-DP-ROW.
           MOVE WS-DP-I TO WS-DP-CURR(1)
           MOVE 1 TO WS-DP-J
           PERFORM 4430-FILL-ONE-DP-CELL
               UNTIL WS-DP-J > WS-DP-LEN-B
           MOVE ZERO TO WS-DP-J
           PERFORM 4440-COPY-ONE-PREV-CELL
               UNTIL WS-DP-J > WS-DP-LEN-B
           ADD 1 TO WS-DP-I
           .
      *
      *    ONE CELL OF THE DP GRID - CHECKS WHETHER THE TWO CHARACTERS
      *    AT THIS POSITION MATCH (SUBCOST ZERO) OR NOT (SUBCOST 2,
      *    PER THE INDEL-DISTANCE RULE EXPLAINED IN THE WORKING-
      *    STORAGE BANNER ABOVE), THEN HANDS OFF TO 4410 FOR THE
      *    STANDARD MIN-OF-THREE EDIT-DISTANCE RECURRENCE.
       4430-FILL-ONE-DP-CELL.
           IF WS-CMP-A(WS-DP-I:1) = WS-SORTED-B(WS-DP-J:1)
               MOVE ZERO TO WS-DP-SUBCOST
           ELSE
               MOVE 2 TO WS-DP-SUBCOST
           END-IF
           PERFORM 4410-MIN-OF-THREE
           ADD 1 TO WS-DP-J
           .
      *
      *    COPIES THE JUST-COMPUTED CURRENT ROW DOWN INTO THE PREVIOUS
      *    ROW AREA, READYING IT TO BE "THE ROW ABOVE" FOR THE NEXT
      *    ITERATION OF 4420.
       4440-COPY-ONE-PREV-CELL.
           MOVE WS-DP-CURR(WS-DP-J + 1)
               TO WS-DP-PREV(WS-DP-J + 1)
           ADD 1 TO WS-DP-J
           .
      *
      *    THE TEXTBOOK EDIT-DISTANCE RECURRENCE - THE CELL'S VALUE IS
      *    THE CHEAPEST OF (A) A SUBSTITUTION FROM THE DIAGONAL CELL,
      *    (B) A DELETE FROM THE CELL ABOVE, OR (C) AN INSERT FROM THE
      *    CELL TO THE LEFT.  STARTS BY ASSUMING THE DIAGONAL (CASE A)
      *    IS CHEAPEST, THEN CHALLENGES IT WITH B AND C IN TURN.
       4410-MIN-OF-THREE.
           MOVE WS-DP-PREV(WS-DP-J + 1) TO WS-DP-DIST
           ADD WS-DP-SUBCOST TO WS-DP-DIST
           IF WS-DP-PREV(WS-DP-J) + 1 < WS-DP-DIST
               MOVE WS-DP-PREV(WS-DP-J) TO WS-DP-DIST
               ADD 1 TO WS-DP-DIST
           END-IF
           IF WS-DP-CURR(WS-DP-J) + 1 < WS-DP-DIST
               MOVE WS-DP-CURR(WS-DP-J) TO WS-DP-DIST
               ADD 1 TO WS-DP-DIST
           END-IF
           MOVE WS-DP-DIST TO WS-DP-CURR(WS-DP-J + 1)
           .
      *
      *----------------------------------------------------------------*
      *    AUDIT FILE - EVERY NORMALIZED RECORD WITH ITS CLUSTER-ID
      *----------------------------------------------------------------*
      *     2003-01-27 TCW  CR-0378
      *
      *    BY THE TIME THIS RUNS, EVERY ROW IN WS-PEOPLE-TABLE HAS A
      *    FINAL CLUSTER-ID - EITHER FROM THE E-MAIL PASS OR FROM THE
      *    FUZZY PASS'S UNION-FIND ROOT ASSIGNMENT.  THIS JUST WALKS
      *    THE TABLE ONE MORE TIME AND WRITES EVERY ROW OUT FLAT.
       5000-WRITE-PEOPLE-CLUSTERS.
           OPEN OUTPUT PEOPLE-CLUSTERS
           SET WS-PX TO 1
           PERFORM 5010-WRITE-ONE-CLUSTER-REC
               UNTIL WS-PX > WS-TABLE-COUNT
           CLOSE PEOPLE-CLUSTERS
           .
      *
       5010-WRITE-ONE-CLUSTER-REC.
           MOVE WS-TBL-RECORD-ID(WS-PX)   TO PC-RECORD-ID
           MOVE WS-TBL-FIRST-NAME(WS-PX)  TO PC-FIRST-NAME
           MOVE WS-TBL-LAST-NAME(WS-PX)   TO PC-LAST-NAME
           MOVE WS-TBL-EMAIL(WS-PX)       TO PC-EMAIL
           MOVE WS-TBL-PHONE(WS-PX)       TO PC-PHONE
           MOVE WS-TBL-SOURCE-TYPE(WS-PX) TO PC-SOURCE-TYPE
           MOVE WS-TBL-CLUSTER-ID(WS-PX)  TO PC-CLUSTER-ID
           WRITE PEOPLE-CLUSTERS-REC
           SET WS-PX UP BY 1
           .
      ******************************************************************
      *    NORMAL END OF RUN FOR THIS STEP - THE NEXT STEP IN THE JCL
      *    IS 5-SURVIVORSHIP-PEOPLE, WHICH READS PEOPLE-CLUSTERS (NOT
      *    THE IN-MEMORY TABLE, WHICH IS GONE THE MOMENT THIS PROGRAM
      *    TERMINATES) AND PICKS ONE SURVIVOR RECORD PER CLUSTER-ID.
       9999-FIN-PGM.
           STOP RUN
           .
