      ******************************************************************
      * PROGRAM:  6-SURVIVORSHIP-ACCOUNTS
      * TITLE:    ACCOUNT CLUSTER MERGE - SURVIVOR RECORD SELECTION
      * NOTE:     ONE SURVIVOR PER CLUSTER - THE MEMBER WITH THE
      *           LOWEST ORIGINAL RECORD INDEX, WRITTEN UNCHANGED.
      *           THIS IS THE FINAL PHASE OF THE RUN; IT ALSO PRINTS
      *           THE RUN COMPLETION MESSAGE.
      *
      * PHASE 4 OF THE SIX-PHASE RUN, AND THE LAST ONE - THIS IS
      * WHERE THE ACCOUNT CLUSTERS PHASE 4 (4-CLUSTER-ACCOUNTS)
      * IDENTIFIED ARE FINALLY COLLAPSED INTO ONE RECORD PER CLUSTER.
      *
      * THE SURVIVORSHIP RULE HERE IS DELIBERATELY SIMPLER THAN THE
      * PEOPLE-SIDE RULE IN 5-SURVIVORSHIP-PEOPLE - NO COMPLETENESS
      * SCORING, NO FILL-FROM-A-LESSER-SOURCE STEP, NO MODE
      * OVERRIDE.  THE LOWEST ORIGINAL RECORD INDEX IN THE CLUSTER
      * WINS AND IS WRITTEN OUT EXACTLY AS LOADED.  THIS IS BY
      * DESIGN, NOT AN OVERSIGHT: UNLIKE PEOPLE, ACCOUNTS HAVE NO
      * CONTACT-VERSUS-LEAD SOURCE HIERARCHY TO PARTITION BY, AND A
      * WEBSITE FIELD IS EITHER PRESENT OR IT ISN'T - THERE IS NO
      * "MOST FREQUENT SPELLING" QUESTION TO ASK OF A DOMAIN NAME
      * THE WAY THERE IS FOR A PERSON'S FIRST OR LAST NAME.
      *
      * THIS PROGRAM ALSO CARRIES THE RUN'S FINAL COMPLETION
      * MESSAGE, SINCE IT IS THE LAST STEP THE JCL INVOKES.
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.      6-SURVIVORSHIP-ACCOUNTS.
       AUTHOR.          T C WARFIELD.
       INSTALLATION.    CRM DATA QUALITY UNIT.
       DATE-WRITTEN.    07/18/1995.
       DATE-COMPILED.
       SECURITY.        COMPANY CONFIDENTIAL.
      ******************************************************************
      * CHANGE LOG
      * ----------------------------------------------------------------
      * DATE       WHO  REQUEST    DESCRIPTION
      * ---------- ---- ---------- --------------------------------
      * 1995-07-18 TCW  INIT       FIRST CUT - LOWEST INDEX SURVIVOR
      * 1995-09-05 RDM  CR-0182    ALIGNED SORT/CONTROL-BREAK SHAPE
      *                            WITH 5-SURVIVORSHIP-PEOPLE (CR-0181)
      * 1998-11-19 TCW  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
      *                            DATE FIELDS PROCESSED HERE, NO
      *                            CHANGE REQUIRED
      * 2002-06-03 TCW  CR-0356    CLUSTER COUNT MESSAGE AND RUN
      *                            COMPLETION MESSAGE TO CONSOLE
      * 2005-02-11 DKP  CR-0434    CLUSTER-COUNT-ED MOVED TO A
      *                            STANDALONE 77-LEVEL ITEM
      * 2005-03-04 DKP  CR-0435    COMPLETION MESSAGE WAS DISPLAYING
      *                            THE EDITED COUNT AT FULL FIELD
      *                            WIDTH, LEAVING RAGGED BLANKS IN
      *                            FRONT OF THE DIGITS - NOW SCANS TO
      *                            THE FIRST NON-BLANK BYTE FIRST
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *    C01/TOP-OF-FORM AND ALPHA-LOWER ARE CARRIED HERE PURELY
      *    FOR CONSISTENCY WITH THE REST OF THE SHOP'S PROGRAMS -
      *    THIS PROGRAM PRINTS NO FORM-FEED REPORT AND DOES NO
      *    CASE-FOLDING, SO NEITHER IS ACTUALLY REFERENCED BELOW.
      *    SWITCH-0 IS THE USUAL UPSI-0 TRACE TOGGLE, SET AT THE
      *    OPERATOR CONSOLE BEFORE THE JOB STEP STARTS; NO TRACE
      *    DISPLAYS HAVE BEEN WIRED INTO THIS PARTICULAR PROGRAM YET.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ALPHA-LOWER IS 'a' THRU 'z'
           SWITCH-0 IS DEBUG-TRACE-SWITCH
               ON STATUS IS DEBUG-TRACE-ON
               OFF STATUS IS DEBUG-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    AUDIT FILE WRITTEN BY 4-CLUSTER-ACCOUNTS - EVERY ACCOUNT
      *    ROW FROM NORMALIZATION, CARRYING THE CLUSTER-ID THAT
      *    PHASE 4'S EXACT-MATCH/FUZZY-MATCH UNION-FIND ASSIGNED.
           SELECT ACCOUNT-CLUSTERS ASSIGN TO "ACCOUNT-CLUSTERS"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-ACCTCLUS.
      *
      *    SORT WORK FILE - ONLY CLUSTER-ID/INDEX TRAVEL THROUGH THE
      *    SORT; THE FULL ROW IS RECOVERED FROM WS-ACCOUNT-TABLE BY
      *    INDEX AFTERWARD, SO THE SORT RECORD STAYS SMALL.
           SELECT CLUSTER-SORT-FILE ASSIGN TO "SORTWK3".
      *
      *    GIVING TARGET OF THE SORT ABOVE - READ SEQUENTIALLY BY
      *    3000-MERGE-CLUSTERS.
           SELECT CSORT-WORK ASSIGN TO "CSORT-WORK2"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-CSORT.
      *
      *    FINAL OUTPUT OF THE ENTIRE SIX-PHASE RUN - ONE ROW PER
      *    SURVIVING ACCOUNT, READY FOR DOWNSTREAM LOAD BACK INTO
      *    THE CRM.
           SELECT ACCOUNTS-DEDUPED ASSIGN TO "ACCOUNTS-DEDUPED"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-DEDUPED.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *
      *    AC-SOURCE-TYPE IS CARRIED INTO THE AUDIT FILE BY PHASE 4
      *    BUT IS NOT NEEDED HERE - UNLIKE THE PEOPLE SIDE, SURVIVOR
      *    SELECTION FOR ACCOUNTS DOES NOT PARTITION BY SOURCE TYPE.
       FD  ACCOUNT-CLUSTERS.
       01  ACCOUNT-CLUSTERS-REC.
           05  AC-RECORD-ID          PIC X(10).
           05  AC-ACCOUNT-NAME       PIC X(40).
           05  AC-WEBSITE            PIC X(40).
           05  AC-SOURCE-TYPE        PIC X(07).
           05  AC-CLUSTER-ID         PIC 9(06).
      *
      *    SORT KEY RECORD - CLUSTER-ID MAJOR, INDEX MINOR, SO THE
      *    LOWEST-INDEX MEMBER OF EACH CLUSTER SORTS TO THE TOP OF
      *    ITS GROUP AND BECOMES THE SURVIVOR BY CONSTRUCTION.
       SD  CLUSTER-SORT-FILE.
       01  CS-SORT-REC.
           05  CS-CLUSTER-ID         PIC 9(06).
           05  CS-INDEX              PIC 9(06).
      *
      *    SAME LAYOUT AS CS-SORT-REC ABOVE - THIS IS JUST THE
      *    GIVING FILE THE SORTED ROWS LAND IN.
       FD  CSORT-WORK.
       01  CW-SORT-REC.
           05  CW-CLUSTER-ID         PIC 9(06).
           05  CW-INDEX              PIC 9(06).
      *
      *    NOTE THE SHORTER FIELD LIST THAN ACCOUNT-CLUSTERS-REC -
      *    SOURCE-TYPE AND CLUSTER-ID WERE INTERNAL TO THE DE-DUPE
      *    RUN AND HAVE NO PLACE IN THE RECORD HANDED BACK TO THE
      *    CRM.
       FD  ACCOUNTS-DEDUPED.
       01  ACCOUNTS-DEDUPED-REC.
           05  AD-RECORD-ID          PIC X(10).
           05  AD-ACCOUNT-NAME       PIC X(40).
           05  AD-WEBSITE            PIC X(40).
      ******************************************************************
       WORKING-STORAGE SECTION.
      *    PULLED IN FOR CONSISTENCY WITH THE OTHER PROGRAMS IN THIS
      *    RUN - THIS PROGRAM READS ITS INPUT FROM THE AUDIT FILE
      *    LAYOUT ABOVE, NOT DIRECTLY FROM ACCOUNT-REC.
           COPY ACCOUNT-REC.
      *
      *    ONE STATUS BYTE PER FILE THIS PROGRAM TOUCHES - CHECKED
      *    AFTER EVERY OPEN/CLOSE BY THE PARAGRAPHS BELOW.
       01  WS-FILE-STATUS-GROUP.
           05  WS-FS-ACCTCLUS        PIC X(02).
               88  WS-ACCTCLUS-OK        VALUE '00'.
           05  WS-FS-CSORT           PIC X(02).
               88  WS-CSORT-OK           VALUE '00'.
           05  WS-FS-DEDUPED         PIC X(02).
               88  WS-DEDUPED-OK         VALUE '00'.
      *
      *    WS-FIRST-REC-SW IS NOT A TRUE END-OF-FILE FLAG - IT MARKS
      *    WHETHER THE CONTROL-BREAK LOGIC IN 3200 HAS SEEN ITS VERY
      *    FIRST SORTED RECORD YET, SO THE FIRST RECORD NEVER TRIPS
      *    A SPURIOUS "WRITE THE PREVIOUS SURVIVOR" BRANCH.
       01  WS-EOF-SWITCHES.
           05  WS-ACCTCLUS-EOF-SW    PIC X(01) VALUE 'N'.
               88  WS-ACCTCLUS-AT-EOF    VALUE 'Y'.
           05  WS-CSORT-EOF-SW       PIC X(01) VALUE 'N'.
               88  WS-CSORT-AT-EOF       VALUE 'Y'.
           05  WS-FIRST-REC-SW       PIC X(01) VALUE 'Y'.
               88  WS-IS-FIRST-REC       VALUE 'Y'.
      *
      *    IN-MEMORY ACCOUNT-CLUSTERS TABLE - ONE ROW PER AUDIT
      *    RECORD, WS-TBL-INDEX(n) ALWAYS EQUALS n.  THE SORT ONLY
      *    CARRIES CLUSTER-ID AND INDEX, SO 5000-WRITE-SURVIVOR HAS
      *    TO COME BACK TO THIS TABLE TO FETCH THE ACTUAL NAME AND
      *    WEBSITE OF THE WINNING ROW.  NO PARENT-OF OR CLUSTERED-SW
      *    FIELD IS NEEDED HERE, UNLIKE THE IN-MEMORY TABLE IN
      *    4-CLUSTER-ACCOUNTS - CLUSTERING IS ALREADY DECIDED BY THE
      *    TIME THIS PROGRAM RUNS; ALL IT DOES IS PICK A SURVIVOR.
       01  WS-ACCOUNT-TABLE.
           05  WS-ATBL-ENTRY OCCURS 2000 TIMES
                   INDEXED BY WS-PX.
               10  WS-TBL-INDEX          PIC 9(06) COMP.
               10  WS-TBL-RECORD-ID      PIC X(10).
               10  WS-TBL-ACCOUNT-NAME   PIC X(40).
               10  WS-TBL-WEBSITE        PIC X(40).
               10  WS-TBL-CLUSTER-ID     PIC 9(06).
      *
      *    WS-TABLE-COUNT IS THE HIGH-WATER MARK OF WS-ACCOUNT-TABLE;
      *    WS-CLUSTER-COUNT IS THE NUMBER OF DISTINCT CLUSTERS SEEN
      *    BY THE CONTROL BREAK, PRINTED ON THE COMPLETION REPORT.
       01  WS-WORK-COUNTERS COMP.
           05  WS-TABLE-COUNT         PIC 9(06) VALUE ZERO.
           05  WS-CLUSTER-COUNT       PIC 9(06) VALUE ZERO.
      *
      *    WS-BEST-IX HOLDS THE TABLE INDEX OF THE LOWEST-INDEX
      *    MEMBER SEEN SO FAR IN THE CLUSTER CURRENTLY BEING MERGED -
      *    BECAUSE THE SORT KEY IS (CLUSTER-ID, INDEX) ASCENDING, THE
      *    FIRST MEMBER OF EACH GROUP IS ALWAYS THE WINNER, SO THIS
      *    ONLY EVER NEEDS TO BE SET ONCE PER CLUSTER (WHEN IT IS
      *    STILL ZERO) RATHER THAN COMPARED ROW BY ROW.
       01  WS-CURRENT-CLUSTER-AREA COMP.
           05  WS-CURRENT-CLUSTER-ID  PIC 9(06).
           05  WS-BEST-IX             PIC 9(06) VALUE ZERO.
      *
      *    EDITED COUNT FOR THE COMPLETION REPORT - THE COMP FIELD
      *    ABOVE WOULD DISPLAY ZERO-PADDED, NOT A PLAIN INTEGER
      *    (CR-0391).
       77  WS-CLUSTER-COUNT-ED        PIC Z(5)9.
      *
      *    2005-03-04 DKP CR-0435 - SAME FIX AS 5-SURVIVORSHIP-PEOPLE.
      *    WS-CLUSTER-COUNT-ED IS A FIXED SIX-BYTE ZERO-SUPPRESSED
      *    FIELD, SO A SHORT COUNT LEAVES LEADING BLANKS THAT WERE
      *    GOING OUT ON THE CONSOLE LINE BETWEEN THE LABEL AND THE
      *    DIGITS.  WS-RPT-SCAN-I/WS-RPT-FIRST-DIGIT LOCATE THE FIRST
      *    NON-BLANK BYTE SO 9000 CAN DISPLAY FROM THERE ON.
       77  WS-RPT-SCAN-I              PIC 9(02) COMP VALUE ZERO.
       77  WS-RPT-FIRST-DIGIT         PIC 9(02) COMP VALUE ZERO.
      ******************************************************************
       PROCEDURE DIVISION.
      *
      *    FOUR STEPS: LOAD THE AUDIT FILE INTO MEMORY, SORT BY
      *    CLUSTER/INDEX, MERGE EACH CLUSTER DOWN TO ITS SURVIVOR,
      *    THEN REPORT THE CLUSTER COUNT AND FINISH THE RUN.
       0000-MAIN-PROCEDURE.
      *     1995-07-18 TCW  INIT
           PERFORM 1000-LOAD-ACCOUNT-TABLE
           PERFORM 2000-SORT-BY-CLUSTER
           PERFORM 3000-MERGE-CLUSTERS
           PERFORM 9000-REPORT-COMPLETION THRU 9999-FIN-PGM
           .
      *
      *----------------------------------------------------------------*
      *    LOAD ACCOUNT-CLUSTERS AUDIT FILE INTO MEMORY
      *----------------------------------------------------------------*
       1000-LOAD-ACCOUNT-TABLE.
           OPEN INPUT ACCOUNT-CLUSTERS
           PERFORM 1100-READ-NEXT-CLUSTER-REC
           PERFORM 1200-STORE-ONE-ROW
               UNTIL WS-ACCTCLUS-AT-EOF
           CLOSE ACCOUNT-CLUSTERS
           .
      *
      *    READ-AHEAD STYLE - THE FIRST READ HAPPENS IN 1000 BEFORE
      *    THE LOOP STARTS, EACH SUBSEQUENT READ HAPPENS AT THE
      *    BOTTOM OF 1200 AFTER THE CURRENT ROW IS STORED.
       1100-READ-NEXT-CLUSTER-REC.
           READ ACCOUNT-CLUSTERS
               AT END
                   SET WS-ACCTCLUS-AT-EOF TO TRUE
           END-READ
           .
      *
      *    ONE TABLE ROW PER AUDIT RECORD, IN THE ORDER THE AUDIT
      *    FILE WAS WRITTEN - THAT ORDER BECOMES THE TIEBREAK ORDER
      *    FOR SURVIVOR SELECTION FURTHER DOWN.
       1200-STORE-ONE-ROW.
           ADD 1 TO WS-TABLE-COUNT
           SET WS-PX TO WS-TABLE-COUNT
           MOVE WS-TABLE-COUNT       TO WS-TBL-INDEX(WS-PX)
           MOVE AC-RECORD-ID         TO WS-TBL-RECORD-ID(WS-PX)
           MOVE AC-ACCOUNT-NAME      TO WS-TBL-ACCOUNT-NAME(WS-PX)
           MOVE AC-WEBSITE           TO WS-TBL-WEBSITE(WS-PX)
           MOVE AC-CLUSTER-ID        TO WS-TBL-CLUSTER-ID(WS-PX)
           PERFORM 1100-READ-NEXT-CLUSTER-REC
           .
      *
      *----------------------------------------------------------------*
      *    SORT BY CLUSTER-ID THEN INDEX - THE LOWEST INDEX WITHIN A
      *    CLUSTER SORTS FIRST
      *----------------------------------------------------------------*
      *    STANDARD INPUT-PROCEDURE/GIVING SORT - THE INPUT PROCEDURE
      *    RELEASES A SLIM (CLUSTER-ID, INDEX) PAIR FOR EVERY ROW IN
      *    WS-ACCOUNT-TABLE RATHER THAN THE WHOLE ROW, SINCE THE
      *    NAME AND WEBSITE ARE NOT NEEDED UNTIL THE SURVIVOR IS
      *    ACTUALLY PICKED AND WRITTEN.
       2000-SORT-BY-CLUSTER.
           SORT CLUSTER-SORT-FILE
               ON ASCENDING KEY CS-CLUSTER-ID CS-INDEX
               INPUT PROCEDURE IS 2100-RELEASE-CLUSTER-RECS
               GIVING CSORT-WORK
           .
      *
      *    WALKS THE IN-MEMORY TABLE FROM FRONT TO BACK - ORDER DOES
      *    NOT MATTER HERE SINCE THE SORT WILL RE-ORDER EVERYTHING.
       2100-RELEASE-CLUSTER-RECS.
           SET WS-PX TO 1
           PERFORM 2110-RELEASE-ONE-CLUSTER-REC
               UNTIL WS-PX > WS-TABLE-COUNT
           .
      *
       2110-RELEASE-ONE-CLUSTER-REC.
           MOVE WS-TBL-CLUSTER-ID(WS-PX) TO CS-CLUSTER-ID
           MOVE WS-TBL-INDEX(WS-PX)      TO CS-INDEX
           RELEASE CS-SORT-REC
           SET WS-PX UP BY 1
           .
      *
      *----------------------------------------------------------------*
      *    CONTROL-BREAK MERGE - FIRST MEMBER OF EACH CLUSTER GROUP
      *    IS THE SURVIVOR (LOWEST INDEX, BECAUSE OF THE SORT KEY)
      *----------------------------------------------------------------*
      *    1995-09-05 RDM CR-0182 - SHAPE ALIGNED WITH THE
      *    3000-MERGE-CLUSTERS PARAGRAPH IN 5-SURVIVORSHIP-PEOPLE SO
      *    THE TWO PROGRAMS READ THE SAME WAY, EVEN THOUGH THE
      *    ACCOUNT-SIDE RULE INSIDE THE BREAK IS MUCH SIMPLER.  THE
      *    TRAILING IF BELOW CATCHES THE LAST CLUSTER IN THE FILE,
      *    WHICH NEVER TRIPS THE CLUSTER-ID-CHANGE BRANCH BECAUSE
      *    THERE IS NO FOLLOWING RECORD TO TRIGGER IT.
       3000-MERGE-CLUSTERS.
           OPEN INPUT CSORT-WORK
           OPEN OUTPUT ACCOUNTS-DEDUPED
           PERFORM 3100-READ-NEXT-SORTED-REC
           PERFORM 3200-PROCESS-SORTED-REC
               UNTIL WS-CSORT-AT-EOF
           IF WS-BEST-IX NOT = ZERO
               PERFORM 5000-WRITE-SURVIVOR
           END-IF
           CLOSE CSORT-WORK
           CLOSE ACCOUNTS-DEDUPED
           .
      *
       3100-READ-NEXT-SORTED-REC.
           READ CSORT-WORK
               AT END
                   SET WS-CSORT-AT-EOF TO TRUE
           END-READ
           .
      *
      *    NO PARTITION, BASE-PICK, FILL, OR MODE STEPS HERE THE WAY
      *    5-SURVIVORSHIP-PEOPLE HAS - BECAUSE THE SORT ALREADY
      *    PUTS THE LOWEST-INDEX ROW OF EACH CLUSTER FIRST, ALL THIS
      *    PARAGRAPH HAS TO DO IS REMEMBER THAT FIRST ROW'S INDEX
      *    (WS-BEST-IX) AND IGNORE EVERY OTHER MEMBER OF THE SAME
      *    CLUSTER UNTIL THE CLUSTER-ID CHANGES.
       3200-PROCESS-SORTED-REC.
           IF NOT WS-IS-FIRST-REC
               IF CW-CLUSTER-ID NOT = WS-CURRENT-CLUSTER-ID
                   PERFORM 5000-WRITE-SURVIVOR
                   MOVE ZERO TO WS-BEST-IX
               END-IF
           END-IF
           IF WS-BEST-IX = ZERO
               ADD 1 TO WS-CLUSTER-COUNT
               MOVE CW-INDEX TO WS-BEST-IX
           END-IF
           MOVE CW-CLUSTER-ID TO WS-CURRENT-CLUSTER-ID
           SET WS-IS-FIRST-REC TO FALSE
           PERFORM 3100-READ-NEXT-SORTED-REC
           .
      *
      *----------------------------------------------------------------*
      *    WRITE SURVIVOR - THE LOWEST-INDEX MEMBER OF THIS CLUSTER,
      *    UNCHANGED
      *----------------------------------------------------------------*
      *    WS-BEST-IX IS A TABLE INDEX, NOT A RECORD-ID, SO THE
      *    LOOKUP BELOW GOES STRAIGHT BACK TO WS-ACCOUNT-TABLE FOR
      *    THE NAME AND WEBSITE THAT NEVER TRAVELLED THROUGH THE
      *    SORT.  NOTHING IS RECALCULATED OR MERGED - THE SURVIVOR
      *    GOES OUT EXACTLY AS IT CAME IN FROM THE AUDIT FILE.
       5000-WRITE-SURVIVOR.
           SET WS-PX TO WS-BEST-IX
           MOVE WS-TBL-RECORD-ID(WS-PX)      TO AD-RECORD-ID
           MOVE WS-TBL-ACCOUNT-NAME(WS-PX)   TO AD-ACCOUNT-NAME
           MOVE WS-TBL-WEBSITE(WS-PX)        TO AD-WEBSITE
           WRITE ACCOUNTS-DEDUPED-REC
           .
      *
      *----------------------------------------------------------------*
      *    COMPLETION REPORT - DRIVER STEPS 2-3 (ACCOUNTS BRANCH
      *    PLUS THE RUN'S FINAL COMPLETION MESSAGE)
      *----------------------------------------------------------------*
      *     2002-06-03 TCW  CR-0356
      *     2005-03-04 DKP  CR-0435 - DISPLAY FROM THE FIRST NON-BLANK
      *                     BYTE OF THE EDITED COUNT, NOT FROM BYTE
      *                     ONE, SO THE REPORT LINE CARRIES ONE SPACE
      *                     BETWEEN THE LABEL AND THE DIGITS
       9000-REPORT-COMPLETION.
           IF WS-CLUSTER-COUNT > 0
               MOVE WS-CLUSTER-COUNT TO WS-CLUSTER-COUNT-ED
               MOVE 1 TO WS-RPT-SCAN-I
               MOVE ZERO TO WS-RPT-FIRST-DIGIT
               PERFORM 9010-SCAN-FOR-FIRST-DIGIT
                   UNTIL WS-RPT-SCAN-I > 6
                       OR WS-RPT-FIRST-DIGIT NOT = ZERO
               DISPLAY 'ACCOUNTS: '
                   WS-CLUSTER-COUNT-ED(WS-RPT-FIRST-DIGIT:
                       7 - WS-RPT-FIRST-DIGIT)
                   ' CLUSTERS PROCESSED'
           END-IF
      *    THIS IS THE LAST DISPLAY OF THE LAST PROGRAM IN THE JOB -
      *    THE OPERATOR WATCHING THE CONSOLE SEES THIS LINE AND KNOWS
      *    THE WHOLE SIX-PHASE RUN (PEOPLE AND ACCOUNTS, NORMALIZE
      *    THROUGH SURVIVORSHIP) IS FINISHED AND THE DEDUPED OUTPUT
      *    FILES ARE READY TO PICK UP.
           DISPLAY 'CRM DE-DUPE RUN COMPLETE'
           .
      *
      *    SCAN STEP FOR THE EDITED-COUNT STRIP ABOVE - STOPS AS SOON
      *    AS IT FINDS A BYTE THAT IS NOT A BLANK, WHICH FOR PIC Z(5)9
      *    IS ALWAYS A DIGIT (ZERO DISPLAYS AS "0", NOT AS A BLANK, SO
      *    A ZERO COUNT STILL LOCATES CORRECTLY).
       9010-SCAN-FOR-FIRST-DIGIT.
           IF WS-CLUSTER-COUNT-ED(WS-RPT-SCAN-I:1) NOT = SPACE
               MOVE WS-RPT-SCAN-I TO WS-RPT-FIRST-DIGIT
           END-IF
           ADD 1 TO WS-RPT-SCAN-I
           .
      ******************************************************************
      *    NO FILES ARE LEFT OPEN AT THIS POINT - EVERY FD IN THIS
      *    PROGRAM IS CLOSED BY THE PARAGRAPH THAT OPENED IT, SO
      *    THERE IS NO CLEANUP LEFT TO DO HERE BEYOND THE STOP RUN.
       9999-FIN-PGM.
           STOP RUN
           .
