      ******************************************************************
      * COPYBOOK:  ACCOUNT-REC
      * TITLE:     ACCOUNT WORKING RECORD - ACCOUNTS DE-DUPE
      * PURPOSE:   Canonical in-memory layout for an account record as
      *            it flows through the Accounts de-dupe run.  Used by
      *            the NORMALIZE, CLUSTER and SURVIVORSHIP phases
      *            (programs 2, 4 and 6).  FD record layouts for the
      *            individual flat files remain declared in each
      *            program at the exact physical width of that file.
      ******************************************************************
      * CHANGE LOG
      * ----------------------------------------------------------------
      * DATE       WHO  REQUEST    DESCRIPTION
      * ---------- ---- ---------- --------------------------------
      * 1995-02-14 RDM  INIT       FIRST CUT - ACCOUNT MERGE LAYOUT
      * 1995-06-20 JPL  CR-0161    CLUSTER-ID WIDENED 9(4) TO 9(6)
      * 1996-01-09 RDM  CR-0203    ADDED BLOCK-VIEW REDEFINES FOR
      *                            ACCOUNT-NAME FIRST-LETTER BLOCKING
      * 1996-11-25 JPL  CR-0251    ADDED DOMAIN-VIEW REDEFINES FOR
      *                            REGISTRABLE-DOMAIN EXTRACT ROUTINE
      * 1998-11-19 JPL  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
      *                            DATE FIELDS ON THIS RECORD, NO
      *                            CHANGE REQUIRED
      * 2001-05-08 TCW  CR-0340    RESERVE FILLER PAD, ROOM TO GROW
      ******************************************************************
       01  WS-ACCOUNT-RECORD.
           05  WS-ACCOUNT-KEY.
               10  WS-ACCT-RECORD-ID       PIC X(10).
           05  WS-ACCOUNT-NAME             PIC X(40).
           05  WS-ACCOUNT-WEBSITE          PIC X(40).
           05  WS-ACCOUNT-STATUS.
               10  WS-ACCT-SOURCE-TYPE     PIC X(07).
                   88 WS-ACCT-SOURCE-IS-ACCOUNT VALUE 'ACCOUNT'.
               10  WS-ACCT-CLUSTER-ID      PIC 9(06).
           05  FILLER                      PIC X(04) VALUE SPACES.
      *
      *    BLOCK-VIEW - EXPOSES THE FIRST LETTER OF ACCOUNT-NAME USED
      *    TO BUCKET RECORDS FOR THE FUZZY-MATCH BLOCKING PASS.
       01  WS-ACCOUNT-BLOCK-VIEW REDEFINES WS-ACCOUNT-RECORD.
           05  FILLER                      PIC X(10).
           05  WS-BLOCK-ACCOUNT-NAME.
               10  WS-BLOCK-LETTER         PIC X(01).
               10  FILLER                  PIC X(39).
           05  FILLER                      PIC X(40).
           05  FILLER                      PIC X(07).
           05  FILLER                      PIC X(10).
      *
      *    DOMAIN-VIEW - EXPOSES THE REGISTRABLE-DOMAIN LABEL AND THE
      *    PUBLIC-SUFFIX PORTION ONCE WEBSITE HAS BEEN REDUCED.
       01  WS-ACCOUNT-DOMAIN-VIEW REDEFINES WS-ACCOUNT-RECORD.
           05  FILLER                      PIC X(50).
           05  WS-WEBSITE-PARTS.
               10  WS-WEBSITE-LABEL        PIC X(30).
               10  WS-WEBSITE-SUFFIX       PIC X(10).
           05  FILLER                      PIC X(17).
      *
      *    CLUSTER-VIEW - SPLITS CLUSTER-ID INTO HI/LO HALVES FOR THE
      *    BOUNDS-CHECK ON THE UNION-FIND RENUMBER PASS.
       01  WS-ACCOUNT-CLUSTER-VIEW REDEFINES WS-ACCOUNT-RECORD.
           05  FILLER                      PIC X(97).
           05  WS-CLUSTER-DIGITS.
               10  WS-CLUSTER-HI           PIC 9(03).
               10  WS-CLUSTER-LO           PIC 9(03).
           05  FILLER                      PIC X(04).
