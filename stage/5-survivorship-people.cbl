      ******************************************************************
      * PROGRAM:  5-SURVIVORSHIP-PEOPLE
      * TITLE:    PEOPLE CLUSTER MERGE - SURVIVOR RECORD SELECTION
      * NOTE:     ONE SURVIVOR PER CLUSTER.  CONTACT BEATS LEAD AS THE
      *           SURVIVING ENTITY TYPE.  BASE RECORD IS THE MOST
      *           COMPLETE MEMBER OF THE WINNING ENTITY TYPE; BLANK
      *           BASE FIELDS ARE FILLED FROM LEADS; FIRST/LAST NAME
      *           ARE REPLACED BY THE MODE VALUE ACROSS THE CLUSTER.
      *
      * PHASE 3 OF THE SIX-PHASE RUN - THIS IS WHERE THE CLUSTERING
      * DECISIONS MADE BY PHASE 2 (3-CLUSTER-PEOPLE) GET TURNED INTO
      * AN ACTUAL DEDUPLICATED OUTPUT FILE.  EVERYTHING UP TO HERE
      * ONLY IDENTIFIED WHICH RECORDS BELONG TOGETHER - NOTHING WAS
      * MERGED YET.  THIS PROGRAM IS WHERE THE CLUSTER GETS COLLAPSED
      * DOWN TO THE SINGLE RECORD THAT GOES FORWARD.
      *
      * THE SURVIVORSHIP RULE IS DELIBERATELY LAYERED, NOT A SINGLE
      * FLAT SCORING FORMULA, BECAUSE EACH LAYER WAS ADDED IN
      * RESPONSE TO A DIFFERENT DATA-QUALITY COMPLAINT OVER THE
      * YEARS (SEE THE CHANGE LOG BELOW) AND REPLACING THE WHOLE
      * THING WITH ONE FORMULA WOULD RISK REINTRODUCING A PROBLEM
      * SOME EARLIER CR WAS WRITTEN SPECIFICALLY TO FIX:
      *   1. PARTITION THE CLUSTER BY SOURCE-TYPE - IF ANY CONTACT
      *      RECORD EXISTS IN THE CLUSTER, ONLY CONTACTS ARE
      *      CANDIDATES FOR BASE SELECTION; LEADS ARE DEMOTED TO
      *      FILL-IN SOURCES ONLY (CR-0225).
      *   2. PICK A BASE RECORD FROM THE SURVIVING CANDIDATE POOL BY
      *      HIGHEST FIELD-COMPLETENESS SCORE, LOWEST INDEX BREAKS A
      *      TIE (CR-0181).
      *   3. FILL ANY BLANK BASE FIELD FROM THE FIRST NON-BLANK LEAD
      *      VALUE IN INDEX ORDER (ORIGINAL 1995 RULE).
      *   4. OVERRIDE FIRST-NAME AND LAST-NAME WITH THE MODE (MOST
      *      FREQUENT) VALUE SEEN ACROSS THE WHOLE CLUSTER, NOT JUST
      *      THE BASE RECORD - SINCE A MISSPELLED NAME ON THE BASE
      *      RECORD SHOULD NOT SURVIVE IF MOST OTHER CLUSTER MEMBERS
      *      AGREE ON A DIFFERENT SPELLING (CR-0196).
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.      5-SURVIVORSHIP-PEOPLE.
       AUTHOR.          T C WARFIELD.
       INSTALLATION.    CRM DATA QUALITY UNIT.
       DATE-WRITTEN.    07/11/1995.
       DATE-COMPILED.
       SECURITY.        COMPANY CONFIDENTIAL.
      ******************************************************************
      * CHANGE LOG
      * ----------------------------------------------------------------
      * DATE       WHO  REQUEST    DESCRIPTION
      * ---------- ---- ---------- --------------------------------
      * 1995-07-11 TCW  INIT       FIRST CUT - LOWEST INDEX SURVIVOR
      *                            ONLY, NO FILL/MODE LOGIC YET
      * 1995-09-05 RDM  CR-0181    COMPLETENESS SCORE AND FILL-FROM-
      *                            LEADS RULE ADDED PER DQ REVIEW
      * 1995-12-14 JPL  CR-0196    MODE RULE FOR FIRST-NAME/LAST-NAME
      *                            REPLACES "TAKE BASE AS-IS" FOR
      *                            THOSE TWO FIELDS
      * 1996-04-22 RDM  CR-0225    CONTACT-BEATS-LEAD HIERARCHY MADE
      *                            EXPLICIT - PARTITION BY SOURCE-TYPE
      *                            BEFORE BASE SELECTION
      * 1998-11-19 TCW  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
      *                            DATE FIELDS PROCESSED HERE, NO
      *                            CHANGE REQUIRED
      * 2002-06-03 TCW  CR-0355    CLUSTER COUNT MESSAGE TO CONSOLE
      * 2005-02-11 DKP  CR-0434    MODE-SCAN-COUNT AND CLUSTER-COUNT-ED
      *                            MOVED TO STANDALONE 77-LEVEL ITEMS
      * 2005-03-04 DKP  CR-0435    COMPLETION MESSAGE WAS DISPLAYING
      *                            THE EDITED COUNT AT FULL FIELD
      *                            WIDTH, LEAVING RAGGED BLANKS IN
      *                            FRONT OF THE DIGITS - NOW SCANS TO
      *                            THE FIRST NON-BLANK BYTE FIRST
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *    CARRIED OVER FROM THE REST OF THE SIX-PHASE RUN FOR
      *    CONSISTENCY - C01/TOP-OF-FORM AND ALPHA-LOWER ARE NOT
      *    ACTUALLY REFERENCED ANYWHERE IN THIS PARTICULAR PROGRAM'S
      *    PROCEDURE DIVISION, BUT THE SHOP STANDARD IS TO DECLARE
      *    THE SAME SPECIAL-NAMES PARAGRAPH ACROSS EVERY PROGRAM IN
      *    A GIVEN RUN RATHER THAN TRIM IT PROGRAM BY PROGRAM.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ALPHA-LOWER IS 'a' THRU 'z'
           SWITCH-0 IS DEBUG-TRACE-SWITCH
               ON STATUS IS DEBUG-TRACE-ON
               OFF STATUS IS DEBUG-TRACE-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    INPUT - PHASE 2'S AUDIT FILE, READ HERE AS THE ACTUAL
      *    SOURCE OF TRUTH FOR THIS PROGRAM (PHASE 2 WRITES IT FOR
      *    BOTH AUDIT AND FEED-FORWARD PURPOSES - THIS IS THE ONE
      *    PROGRAM THAT USES IT FOR FEED-FORWARD).
           SELECT PEOPLE-CLUSTERS ASSIGN TO "PEOPLE-CLUSTERS"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-PPLCLUS.
      *
      *    SORT WORK FILE - NOT READ OR WRITTEN DIRECTLY BY THIS
      *    PROGRAM'S OWN PARAGRAPHS; THE SORT VERB MANAGES IT.
           SELECT CLUSTER-SORT-FILE ASSIGN TO "SORTWK2".
      *
      *    THE SORT'S GIVING TARGET - READ BACK SEQUENTIALLY BY THE
      *    CONTROL-BREAK MERGE LOGIC IN PARAGRAPH 3000.
           SELECT CSORT-WORK ASSIGN TO "CSORT-WORK"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-CSORT.
      *
      *    OUTPUT - THE DEDUPLICATED PEOPLE FILE, ONE RECORD PER
      *    CLUSTER, HANDED OFF TO WHATEVER DOWNSTREAM CONSUMER NEEDS
      *    A CLEAN PEOPLE LIST.
           SELECT PEOPLE-DEDUPED ASSIGN TO "PEOPLE-DEDUPED"
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-FS-DEDUPED.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *
      *    AUDIT RECORD FROM PHASE 2 - SAME LAYOUT PHASE 2 WRITES,
      *    READ HERE IN FULL INTO THE IN-MEMORY TABLE BELOW.
       FD  PEOPLE-CLUSTERS.
       01  PEOPLE-CLUSTERS-REC.
           05  PC-RECORD-ID          PIC X(10).
           05  PC-FIRST-NAME         PIC X(20).
           05  PC-LAST-NAME          PIC X(20).
           05  PC-EMAIL              PIC X(40).
           05  PC-PHONE              PIC X(20).
           05  PC-SOURCE-TYPE        PIC X(07).
           05  PC-CLUSTER-ID         PIC 9(06).
      *
      *    SORT KEY RECORD - CARRIES ONLY THE CLUSTER-ID AND THE
      *    ORIGINAL TABLE INDEX, NOT THE WHOLE PERSON, SINCE THE
      *    FULL ROW IS ALREADY SITTING IN WS-PEOPLE-TABLE AND CAN BE
      *    LOOKED BACK UP BY INDEX ONCE THE SORT IS DONE.
       SD  CLUSTER-SORT-FILE.
       01  CS-SORT-REC.
           05  CS-CLUSTER-ID         PIC 9(06).
           05  CS-INDEX              PIC 9(06).
      *
      *    GIVING TARGET OF THE SORT - SAME SHAPE AS THE SD RECORD
      *    ABOVE, JUST MATERIALIZED TO A SEQUENTIAL FILE SO THE
      *    CONTROL-BREAK LOGIC CAN READ IT BACK ONE RECORD AT A TIME.
       FD  CSORT-WORK.
       01  CW-SORT-REC.
           05  CW-CLUSTER-ID         PIC 9(06).
           05  CW-INDEX              PIC 9(06).
      *
      *    FINAL OUTPUT SHAPE - NOTE THE ABSENCE OF A CLUSTER-ID
      *    FIELD HERE; ONCE SURVIVORSHIP HAS PICKED ONE RECORD PER
      *    CLUSTER, THE CLUSTER-ID HAS SERVED ITS PURPOSE AND IS NOT
      *    CARRIED FORWARD.
       FD  PEOPLE-DEDUPED.
       01  PEOPLE-DEDUPED-REC.
           05  PD-RECORD-ID          PIC X(10).
           05  PD-FIRST-NAME         PIC X(20).
           05  PD-LAST-NAME          PIC X(20).
           05  PD-EMAIL              PIC X(40).
           05  PD-PHONE              PIC X(20).
           05  PD-SOURCE-TYPE        PIC X(07).
      ******************************************************************
       WORKING-STORAGE SECTION.
      *    PERSON-REC IS COPIED HERE ONLY FOR SHOP CONSISTENCY WITH
      *    THE OTHER FIVE PROGRAMS IN THIS RUN - THIS PARTICULAR
      *    PROGRAM DOES NOT READ OR WRITE THE NORMALIZED WORK-RECORD
      *    LAYOUT IT SUPPLIES; EVERYTHING HERE WORKS OFF THE PEOPLE-
      *    CLUSTERS AUDIT LAYOUT INSTEAD.
           COPY PERSON-REC.
      *
      *    THREE SEQUENTIAL FILES, THREE FILE-STATUS BYTES - THE
      *    SORT WORK FILE (SD CLUSTER-SORT-FILE) NEEDS NONE OF ITS
      *    OWN SINCE THE SORT VERB MANAGES IT INTERNALLY.
       01  WS-FILE-STATUS-GROUP.
           05  WS-FS-PPLCLUS         PIC X(02).
               88  WS-PPLCLUS-OK         VALUE '00'.
           05  WS-FS-CSORT           PIC X(02).
               88  WS-CSORT-OK           VALUE '00'.
           05  WS-FS-DEDUPED         PIC X(02).
               88  WS-DEDUPED-OK         VALUE '00'.
      *
      *    WS-FIRST-REC-SW IS NOT A TRUE END-OF-FILE FLAG - IT
      *    TRACKS WHETHER THE CONTROL-BREAK LOGIC IN 3200 HAS SEEN
      *    ITS FIRST RECORD YET, SO THE VERY FIRST READ DOES NOT
      *    TRY TO COMPARE AGAINST A CLUSTER-ID THAT HAS NOT BEEN SET.
       01  WS-EOF-SWITCHES.
           05  WS-PPLCLUS-EOF-SW     PIC X(01) VALUE 'N'.
               88  WS-PPLCLUS-AT-EOF     VALUE 'Y'.
           05  WS-CSORT-EOF-SW       PIC X(01) VALUE 'N'.
               88  WS-CSORT-AT-EOF       VALUE 'Y'.
           05  WS-FIRST-REC-SW       PIC X(01) VALUE 'Y'.
               88  WS-IS-FIRST-REC       VALUE 'Y'.
      *
      *    IN-MEMORY PEOPLE-CLUSTERS TABLE - ONE ROW PER AUDIT RECORD,
      *    WS-TBL-INDEX(n) ALWAYS EQUALS n (ORIGINAL READ ORDER).
      *    NOTE THAT THIS LAYOUT CARRIES NO PARENT-OF OR CLUSTERED-SW
      *    FIELD THE WAY PHASE 2'S IN-MEMORY TABLE DOES - CLUSTERING
      *    IS ALREADY DECIDED BY THE TIME THIS PROGRAM RUNS, SO ALL
      *    THIS TABLE NEEDS TO CARRY IS THE FINAL CLUSTER-ID EACH
      *    RECORD WAS ASSIGNED AND ENOUGH OF THE PERSON'S FIELDS TO
      *    SCORE COMPLETENESS, FILL GAPS, AND TALLY THE NAME MODE.
       01  WS-PEOPLE-TABLE.
           05  WS-PTBL-ENTRY OCCURS 2000 TIMES
                   INDEXED BY WS-PX WS-PY.
               10  WS-TBL-INDEX          PIC 9(06) COMP.
               10  WS-TBL-RECORD-ID      PIC X(10).
               10  WS-TBL-FIRST-NAME     PIC X(20).
               10  WS-TBL-LAST-NAME      PIC X(20).
               10  WS-TBL-EMAIL          PIC X(40).
               10  WS-TBL-PHONE          PIC X(20).
               10  WS-TBL-SOURCE-TYPE    PIC X(07).
               10  WS-TBL-CLUSTER-ID     PIC 9(06).
      *
      *    WS-TABLE-COUNT IS HOW MANY AUDIT ROWS WERE LOADED; WS-
      *    CLUSTER-COUNT IS HOW MANY DISTINCT CLUSTERS WERE ACTUALLY
      *    MERGED AND WRITTEN - THE LATTER IS WHAT DRIVES THE
      *    COMPLETION MESSAGE DOWN IN PARAGRAPH 9000.
       01  WS-WORK-COUNTERS COMP.
           05  WS-TABLE-COUNT         PIC 9(06) VALUE ZERO.
           05  WS-CLUSTER-COUNT       PIC 9(06) VALUE ZERO.
      *
      *    CURRENT-CLUSTER ACCUMULATOR - MEMBERS ARRIVE IN ASCENDING
      *    INDEX ORDER WITHIN A CLUSTER BECAUSE THE SORT KEY IS
      *    CLUSTER-ID THEN INDEX.  THIS IS WHY THE FILL-FROM-LEADS
      *    RULE'S "FIRST NON-BLANK LEAD VALUE" CAN BE IMPLEMENTED AS
      *    A PLAIN LINEAR SCAN - "FIRST" ALWAYS MEANS FIRST IN THE
      *    ORIGINAL AUDIT-FILE LOAD ORDER, NOT SOME OTHER ORDERING.
       01  WS-CURRENT-CLUSTER-AREA COMP.
           05  WS-CURRENT-CLUSTER-ID  PIC 9(06).
           05  WS-CLUSTER-MEMBER-COUNT PIC 9(06) VALUE ZERO.
      *
       01  WS-CLUSTER-MEMBER-TABLE.
           05  WS-CLUSTER-MEMBER-IX OCCURS 2000 TIMES
                   PIC 9(06) COMP.
      *
      *    CR-0225 PARTITION RESULT - EVERY MEMBER OF THE CURRENT
      *    CLUSTER ENDS UP IN EXACTLY ONE OF THESE TWO LISTS.
       01  WS-PARTITION-WORK COMP.
           05  WS-CONTACT-COUNT       PIC 9(06) VALUE ZERO.
           05  WS-LEAD-COUNT          PIC 9(06) VALUE ZERO.
      *
       01  WS-CONTACT-MEMBER-TABLE.
           05  WS-CONTACT-MEMBER-IX OCCURS 2000 TIMES
                   PIC 9(06) COMP.
      *
       01  WS-LEAD-MEMBER-TABLE.
           05  WS-LEAD-MEMBER-IX OCCURS 2000 TIMES
                   PIC 9(06) COMP.
      *
      *    BASE-RECORD-SELECTION WORK AREA - CANDIDATE LIST IS LOADED
      *    BY THE CALLER, THEN 4100-PICK-BASE SCANS IT.  THE
      *    CANDIDATE LIST IS EITHER THE CONTACT MEMBERS OR THE LEAD
      *    MEMBERS OF THE CURRENT CLUSTER, NEVER BOTH AT ONCE - SEE
      *    THE CR-0225 PARTITION RULE IN THE PROGRAM BANNER ABOVE.
       01  WS-CANDIDATE-WORK COMP.
           05  WS-CANDIDATE-COUNT     PIC 9(06) VALUE ZERO.
           05  WS-BEST-SCORE          PIC 9(02) VALUE ZERO.
           05  WS-BASE-IX             PIC 9(06) VALUE ZERO.
           05  WS-CAND-SCORE          PIC 9(02) VALUE ZERO.
       01  WS-CANDIDATE-TABLE.
           05  WS-CANDIDATE-IX OCCURS 2000 TIMES PIC 9(06) COMP.
      *
      *    SURVIVOR WORK AREA - THE BASE RECORD IS COPIED HERE, THEN
      *    FILLED AND MODE-ADJUSTED BEFORE BEING WRITTEN OUT.  BY
      *    THE TIME 5000-WRITE-SURVIVOR RUNS, EVERY FIELD BELOW HAS
      *    PASSED THROUGH THE FULL SEQUENCE OF SURVIVORSHIP RULES -
      *    NOTHING IS EVER WRITTEN STRAIGHT FROM THE AUDIT TABLE.
       01  WS-SURVIVOR-RECORD.
           05  WS-SURVIVOR-RECORD-ID  PIC X(10).
           05  WS-SURVIVOR-FIRST-NAME PIC X(20).
           05  WS-SURVIVOR-LAST-NAME  PIC X(20).
           05  WS-SURVIVOR-EMAIL      PIC X(40).
           05  WS-SURVIVOR-PHONE      PIC X(20).
           05  WS-SURVIVOR-SOURCE     PIC X(07).
      *
      *    MODE-RULE SCAN STAGING - THE CALLER MOVES THE APPROPRIATE
      *    MEMBER LIST (WHOLE CLUSTER, OR LEADS ONLY) HERE FIRST.
      *    WS-MODE-MX BELOW IS REUSED AS A GENERIC LOOP INDEX ACROSS
      *    SEVERAL UNRELATED PARAGRAPHS (PARTITION COPY, BASE-PICK
      *    SCORING, FILL-FROM-LEADS, AND THE MODE TALLY ITSELF) -
      *    THIS IS SAFE ONLY BECAUSE NONE OF THOSE PARAGRAPHS NEST
      *    INSIDE ANOTHER ONE THAT IS ALSO USING IT.
       77  WS-MODE-SCAN-COUNT         PIC 9(06) COMP VALUE ZERO.
       01  WS-MODE-SCAN-TABLE.
           05  WS-MODE-SCAN-IX OCCURS 2000 TIMES PIC 9(06) COMP.
      *
      *    WS-CAND-MODE-FIELD IS LOADED BY THE CALLER (4405 OR 4415)
      *    BEFORE 4450 IS PERFORMED - SEE THE COMMENT AT 4450 BELOW.
       01  WS-MODE-TALLY-WORK.
           05  WS-CAND-MODE-FIELD     PIC X(20).
           05  WS-MODE-FOUND-SW       PIC X(01) VALUE 'N'.
       01  WS-MODE-TALLY-COUNTERS COMP.
           05  WS-MODE-VALUE-COUNT    PIC 9(04) VALUE ZERO.
           05  WS-MODE-BEST-COUNT     PIC 9(04) VALUE ZERO.
           05  WS-MODE-BEST-ENTRY     PIC 9(04) VALUE ZERO.
           05  WS-MODE-MX             PIC 9(04) VALUE ZERO.
      *
      *    DISTINCT NON-BLANK VALUES SEEN SO FAR FOR WHICHEVER FIELD
      *    IS CURRENTLY BEING MODE-SCORED, WITH A RUNNING COUNT OF
      *    HOW MANY TIMES EACH ONE HAS BEEN SEEN.
       01  WS-MODE-VALUE-TABLE.
           05  WS-MODE-ENTRY OCCURS 2000 TIMES
                   INDEXED BY WS-MX.
               10  WS-MODE-VALUE      PIC X(20).
               10  WS-MODE-COUNT      PIC 9(04) COMP.
      *
      *    EDITED COUNT FOR THE COMPLETION REPORT - THE COMP FIELD
      *    IN WS-WORK-COUNTERS WOULD DISPLAY ZERO-PADDED, NOT A
      *    PLAIN INTEGER (SEE BUSINESS RULES, CR-0391).
       77  WS-CLUSTER-COUNT-ED        PIC Z(5)9.
      *
      *    2005-03-04 DKP CR-0435 - WS-CLUSTER-COUNT-ED IS A FIXED
      *    SIX-BYTE ZERO-SUPPRESSED FIELD.  A ONE OR TWO DIGIT CLUSTER
      *    COUNT LEAVES FOUR OR FIVE LEADING BLANKS IN IT, AND THOSE
      *    BLANKS WERE GOING STRAIGHT OUT ON THE CONSOLE LINE BETWEEN
      *    THE "PEOPLE:" LABEL AND THE DIGITS - THE BUSINESS RULE IN
      *    CR-0391 CALLS FOR A SINGLE SPACE THERE, NOT A RAGGED FIELD
      *    WIDTH.  WS-RPT-SCAN-I/WS-RPT-FIRST-DIGIT BELOW LOCATE THE
      *    FIRST NON-BLANK BYTE OF THE EDITED COUNT SO 9000 CAN
      *    DISPLAY FROM THERE ON INSTEAD OF FROM BYTE ONE.
       77  WS-RPT-SCAN-I              PIC 9(02) COMP VALUE ZERO.
       77  WS-RPT-FIRST-DIGIT         PIC 9(02) COMP VALUE ZERO.
      ******************************************************************
       PROCEDURE DIVISION.
      *
      *    FOUR STEPS - LOAD THE AUDIT FILE, SORT IT SO CLUSTER
      *    MEMBERS ARE ADJACENT, MERGE EACH CLUSTER DOWN TO ONE
      *    SURVIVOR RECORD, THEN REPORT HOW MANY CLUSTERS WERE
      *    PROCESSED BEFORE HANDING CONTROL TO THE NEXT JCL STEP.
       0000-MAIN-PROCEDURE.
      *     1995-07-11 TCW  INIT
           PERFORM 1000-LOAD-PEOPLE-TABLE
           PERFORM 2000-SORT-BY-CLUSTER
           PERFORM 3000-MERGE-CLUSTERS
           PERFORM 9000-REPORT-COMPLETION THRU 9999-FIN-PGM
           .
      *
      *----------------------------------------------------------------*
      *    LOAD PEOPLE-CLUSTERS AUDIT FILE INTO MEMORY
      *----------------------------------------------------------------*
      *    THE WHOLE AUDIT FILE FITS IN MEMORY AT 2000 ROWS, SO
      *    THERE IS NO NEED TO STREAM THIS PROGRAM'S WORK THE WAY A
      *    TRUE LARGE-VOLUME BATCH RUN WOULD HAVE TO.
       1000-LOAD-PEOPLE-TABLE.
           OPEN INPUT PEOPLE-CLUSTERS
           PERFORM 1100-READ-NEXT-CLUSTER-REC
           PERFORM 1200-STORE-ONE-ROW
               UNTIL WS-PPLCLUS-AT-EOF
           CLOSE PEOPLE-CLUSTERS
           .
      *
       1100-READ-NEXT-CLUSTER-REC.
           READ PEOPLE-CLUSTERS
               AT END
                   SET WS-PPLCLUS-AT-EOF TO TRUE
           END-READ
           .
      *
      *    COPY THE AUDIT RECORD STRAIGHT INTO THE NEXT TABLE ROW,
      *    TAGGED WITH ITS LOAD-ORDER INDEX SO IT CAN BE FOUND AGAIN
      *    AFTER THE SORT BELOW REORDERS EVERYTHING BY CLUSTER-ID.
       1200-STORE-ONE-ROW.
           ADD 1 TO WS-TABLE-COUNT
           SET WS-PX TO WS-TABLE-COUNT
           MOVE WS-TABLE-COUNT       TO WS-TBL-INDEX(WS-PX)
           MOVE PC-RECORD-ID         TO WS-TBL-RECORD-ID(WS-PX)
           MOVE PC-FIRST-NAME        TO WS-TBL-FIRST-NAME(WS-PX)
           MOVE PC-LAST-NAME         TO WS-TBL-LAST-NAME(WS-PX)
           MOVE PC-EMAIL             TO WS-TBL-EMAIL(WS-PX)
           MOVE PC-PHONE             TO WS-TBL-PHONE(WS-PX)
           MOVE PC-SOURCE-TYPE       TO WS-TBL-SOURCE-TYPE(WS-PX)
           MOVE PC-CLUSTER-ID        TO WS-TBL-CLUSTER-ID(WS-PX)
           PERFORM 1100-READ-NEXT-CLUSTER-REC
           .
      *
      *----------------------------------------------------------------*
      *    SORT BY CLUSTER-ID THEN INDEX - KEEPS MEMBERS WITHIN A
      *    CLUSTER IN ASCENDING INDEX (FIRST-OCCURRENCE) ORDER
      *----------------------------------------------------------------*
      *    THE SORTED KEY RECORD, NOT THE FULL PERSON ROW, IS WHAT
      *    GETS SORTED - THE FULL ROW DATA IS RECOVERED FROM
      *    WS-PEOPLE-TABLE BY INDEX AFTER THE SORT COMPLETES, SINCE
      *    THE ORIGINAL TABLE IS STILL SITTING IN MEMORY UNTOUCHED.
       2000-SORT-BY-CLUSTER.
           SORT CLUSTER-SORT-FILE
               ON ASCENDING KEY CS-CLUSTER-ID CS-INDEX
               INPUT PROCEDURE IS 2100-RELEASE-CLUSTER-RECS
               GIVING CSORT-WORK
           .
      *
       2100-RELEASE-CLUSTER-RECS.
           SET WS-PX TO 1
           PERFORM 2110-RELEASE-ONE-CLUSTER-REC
               UNTIL WS-PX > WS-TABLE-COUNT
           .
      *
       2110-RELEASE-ONE-CLUSTER-REC.
           MOVE WS-TBL-CLUSTER-ID(WS-PX) TO CS-CLUSTER-ID
           MOVE WS-TBL-INDEX(WS-PX)      TO CS-INDEX
           RELEASE CS-SORT-REC
           SET WS-PX UP BY 1
           .
      *
      *----------------------------------------------------------------*
      *    CONTROL-BREAK MERGE - ONE SURVIVOR WRITTEN PER CLUSTER
      *----------------------------------------------------------------*
      *    STANDARD CONTROL-BREAK SHAPE - ACCUMULATE MEMBER INDEXES
      *    WHILE THE CLUSTER-ID STAYS THE SAME, AND WHEN IT CHANGES
      *    (OR THE FILE ENDS) PROCESS THE CLUSTER THAT JUST FINISHED
      *    ACCUMULATING BEFORE STARTING THE NEXT ONE.  THE TRAILING
      *    IF BELOW CATCHES THE VERY LAST CLUSTER IN THE FILE, WHICH
      *    NEVER TRIGGERS A BREAK BECAUSE THERE IS NO RECORD AFTER
      *    IT TO COMPARE AGAINST.
       3000-MERGE-CLUSTERS.
           OPEN INPUT CSORT-WORK
           OPEN OUTPUT PEOPLE-DEDUPED
           PERFORM 3100-READ-NEXT-SORTED-REC
           PERFORM 3200-PROCESS-SORTED-REC
               UNTIL WS-CSORT-AT-EOF
           IF WS-CLUSTER-MEMBER-COUNT > 0
               PERFORM 4000-PROCESS-ONE-CLUSTER
           END-IF
           CLOSE CSORT-WORK
           CLOSE PEOPLE-DEDUPED
           .
      *
       3100-READ-NEXT-SORTED-REC.
           READ CSORT-WORK
               AT END
                   SET WS-CSORT-AT-EOF TO TRUE
           END-READ
           .
      *
      *    WS-IS-FIRST-REC GUARDS THE VERY FIRST RECORD READ, SINCE
      *    THERE IS NO PRIOR CLUSTER-ID TO COMPARE IT AGAINST YET.
       3200-PROCESS-SORTED-REC.
           IF NOT WS-IS-FIRST-REC
               IF CW-CLUSTER-ID NOT = WS-CURRENT-CLUSTER-ID
                   PERFORM 4000-PROCESS-ONE-CLUSTER
                   MOVE ZERO TO WS-CLUSTER-MEMBER-COUNT
               END-IF
           END-IF
           MOVE CW-CLUSTER-ID TO WS-CURRENT-CLUSTER-ID
           SET WS-IS-FIRST-REC TO FALSE
           ADD 1 TO WS-CLUSTER-MEMBER-COUNT
           MOVE CW-INDEX
               TO WS-CLUSTER-MEMBER-IX(WS-CLUSTER-MEMBER-COUNT)
           PERFORM 3100-READ-NEXT-SORTED-REC
           .
      *
      *----------------------------------------------------------------*
      *    ONE CLUSTER - PARTITION, PICK BASE, FILL, MODE, WRITE
      *----------------------------------------------------------------*
      *    THE CONTACT AND LEAD BRANCHES BELOW ARE DELIBERATELY KEPT
      *    SEPARATE RATHER THAN UNIFIED BEHIND A FLAG, BECAUSE THE
      *    FILL-FROM-LEADS STEP ONLY MAKES SENSE WHEN THE BASE CAME
      *    FROM THE CONTACT POOL - A LEAD-SOURCED BASE HAS NOTHING TO
      *    BE FILLED FROM, SINCE LEADS ARE ALL IT HAS.
       4000-PROCESS-ONE-CLUSTER.
           ADD 1 TO WS-CLUSTER-COUNT
           PERFORM 4050-PARTITION-MEMBERS
           IF WS-CONTACT-COUNT > 0
               MOVE WS-CONTACT-COUNT TO WS-CANDIDATE-COUNT
               MOVE 1 TO WS-MODE-MX
               PERFORM 4060-COPY-ONE-CONTACT-CAND
                   UNTIL WS-MODE-MX > WS-CONTACT-COUNT
               PERFORM 4100-PICK-BASE
               PERFORM 4200-COPY-BASE-TO-SURVIVOR
               PERFORM 4300-FILL-FROM-LEADS
               MOVE WS-CLUSTER-MEMBER-COUNT TO WS-MODE-SCAN-COUNT
               MOVE 1 TO WS-MODE-MX
               PERFORM 4070-COPY-ONE-CLUSTER-SCAN-IX
                   UNTIL WS-MODE-MX > WS-CLUSTER-MEMBER-COUNT
               PERFORM 4400-MODE-FIRST-NAME
               PERFORM 4410-MODE-LAST-NAME
               MOVE 'CONTACT' TO WS-SURVIVOR-SOURCE
           ELSE
               MOVE WS-LEAD-COUNT TO WS-CANDIDATE-COUNT
               MOVE 1 TO WS-MODE-MX
               PERFORM 4080-COPY-ONE-LEAD-CAND
                   UNTIL WS-MODE-MX > WS-LEAD-COUNT
               PERFORM 4100-PICK-BASE
               PERFORM 4200-COPY-BASE-TO-SURVIVOR
               MOVE WS-LEAD-COUNT TO WS-MODE-SCAN-COUNT
               MOVE 1 TO WS-MODE-MX
               PERFORM 4090-COPY-ONE-LEAD-SCAN-IX
                   UNTIL WS-MODE-MX > WS-LEAD-COUNT
               PERFORM 4400-MODE-FIRST-NAME
               PERFORM 4410-MODE-LAST-NAME
               MOVE 'LEAD   ' TO WS-SURVIVOR-SOURCE
           END-IF
           PERFORM 5000-WRITE-SURVIVOR
           .
      *
      *    4060/4070/4080/4090 ARE SMALL COPY HELPERS THAT STAGE ONE
      *    OF THE TWO WORKING LISTS (WS-CANDIDATE-TABLE FOR BASE
      *    SELECTION, WS-MODE-SCAN-TABLE FOR MODE TALLYING) FROM
      *    WHICHEVER PARTITION THE CALLER IN 4000 CURRENTLY NEEDS.
      *    KEPT AS FOUR SEPARATE PARAGRAPHS RATHER THAN ONE
      *    PARAMETERIZED COPY ROUTINE BECAUSE THIS COMPILER'S PERFORM
      *    VERB HAS NO WAY TO PASS A TABLE NAME AS AN ARGUMENT.
       4060-COPY-ONE-CONTACT-CAND.
           MOVE WS-CONTACT-MEMBER-IX(WS-MODE-MX)
               TO WS-CANDIDATE-IX(WS-MODE-MX)
           ADD 1 TO WS-MODE-MX
           .
      *
       4070-COPY-ONE-CLUSTER-SCAN-IX.
           MOVE WS-CLUSTER-MEMBER-IX(WS-MODE-MX)
               TO WS-MODE-SCAN-IX(WS-MODE-MX)
           ADD 1 TO WS-MODE-MX
           .
      *
       4080-COPY-ONE-LEAD-CAND.
           MOVE WS-LEAD-MEMBER-IX(WS-MODE-MX)
               TO WS-CANDIDATE-IX(WS-MODE-MX)
           ADD 1 TO WS-MODE-MX
           .
      *
       4090-COPY-ONE-LEAD-SCAN-IX.
           MOVE WS-LEAD-MEMBER-IX(WS-MODE-MX)
               TO WS-MODE-SCAN-IX(WS-MODE-MX)
           ADD 1 TO WS-MODE-MX
           .
      *
      *    CR-0225 - SPLIT THE CLUSTER'S MEMBERS INTO CONTACTS AND
      *    LEADS BEFORE ANYTHING ELSE HAPPENS, SO EVERY DOWNSTREAM
      *    DECISION IN THIS PROGRAM CAN TRUST THAT THE TWO LISTS ARE
      *    ALREADY SEPARATED.
       4050-PARTITION-MEMBERS.
           MOVE ZERO TO WS-CONTACT-COUNT
           MOVE ZERO TO WS-LEAD-COUNT
           MOVE 1 TO WS-MODE-MX
           PERFORM 4055-PARTITION-ONE-MEMBER
               UNTIL WS-MODE-MX > WS-CLUSTER-MEMBER-COUNT
           .
      *
       4055-PARTITION-ONE-MEMBER.
           SET WS-PX TO WS-CLUSTER-MEMBER-IX(WS-MODE-MX)
           IF WS-TBL-SOURCE-TYPE(WS-PX) = 'CONTACT'
               ADD 1 TO WS-CONTACT-COUNT
               MOVE WS-PX TO
                   WS-CONTACT-MEMBER-IX(WS-CONTACT-COUNT)
           ELSE
               ADD 1 TO WS-LEAD-COUNT
               MOVE WS-PX TO
                   WS-LEAD-MEMBER-IX(WS-LEAD-COUNT)
           END-IF
           ADD 1 TO WS-MODE-MX
           .
      *
      *----------------------------------------------------------------*
      *    BASE SELECTION - HIGHEST COMPLETENESS, TIE -> LOWEST INDEX
      *----------------------------------------------------------------*
      *     1995-09-05 RDM  CR-0181
       4100-PICK-BASE.
           MOVE ZERO TO WS-BEST-SCORE
           MOVE ZERO TO WS-BASE-IX
           MOVE 1 TO WS-MODE-MX
           PERFORM 4110-SCORE-ONE-CANDIDATE
               UNTIL WS-MODE-MX > WS-CANDIDATE-COUNT
           .
      *
      *    A STRICT GREATER-THAN COMPARISON IS WHAT ENFORCES THE
      *    "LOWEST INDEX WINS A TIE" RULE - THE FIRST CANDIDATE TO
      *    REACH A GIVEN SCORE KEEPS WS-BASE-IX UNTIL SOMETHING
      *    STRICTLY HIGHER-SCORED COMES ALONG, SO A LATER CANDIDATE
      *    WITH THE SAME SCORE NEVER DISPLACES IT.
       4110-SCORE-ONE-CANDIDATE.
           SET WS-PX TO WS-CANDIDATE-IX(WS-MODE-MX)
           PERFORM 4150-SCORE-COMPLETENESS
           IF WS-CAND-SCORE > WS-BEST-SCORE
               MOVE WS-CAND-SCORE TO WS-BEST-SCORE
               MOVE WS-PX TO WS-BASE-IX
           END-IF
           ADD 1 TO WS-MODE-MX
           .
      *
      *    COMPLETENESS SCORE IS A SIMPLE COUNT OF NON-BLANK FIELDS
      *    OUT OF FOUR (FIRST NAME, LAST NAME, E-MAIL, PHONE) - NO
      *    FIELD IS WEIGHTED MORE HEAVILY THAN ANOTHER, PER CR-0181.
       4150-SCORE-COMPLETENESS.
           MOVE ZERO TO WS-CAND-SCORE
           IF WS-TBL-FIRST-NAME(WS-PX) NOT = SPACES
               ADD 1 TO WS-CAND-SCORE
           END-IF
           IF WS-TBL-LAST-NAME(WS-PX) NOT = SPACES
               ADD 1 TO WS-CAND-SCORE
           END-IF
           IF WS-TBL-EMAIL(WS-PX) NOT = SPACES
               ADD 1 TO WS-CAND-SCORE
           END-IF
           IF WS-TBL-PHONE(WS-PX) NOT = SPACES
               ADD 1 TO WS-CAND-SCORE
           END-IF
           .
      *
      *    COPY THE BASE RECORD AS-IS - ANY BLANK FIELDS IT STILL
      *    HAS AFTER THIS STEP ARE WHAT PARAGRAPH 4300 BELOW WILL
      *    ATTEMPT TO FILL FROM LEADS.
       4200-COPY-BASE-TO-SURVIVOR.
           SET WS-PX TO WS-BASE-IX
           MOVE WS-TBL-RECORD-ID(WS-PX)  TO WS-SURVIVOR-RECORD-ID
           MOVE WS-TBL-FIRST-NAME(WS-PX) TO WS-SURVIVOR-FIRST-NAME
           MOVE WS-TBL-LAST-NAME(WS-PX)  TO WS-SURVIVOR-LAST-NAME
           MOVE WS-TBL-EMAIL(WS-PX)      TO WS-SURVIVOR-EMAIL
           MOVE WS-TBL-PHONE(WS-PX)      TO WS-SURVIVOR-PHONE
           .
      *
      *----------------------------------------------------------------*
      *    FILL RULE - ONLY BLANK BASE FIELDS, FIRST NON-BLANK LEAD
      *    VALUE IN INDEX ORDER
      *----------------------------------------------------------------*
      *    EACH OF THE FOUR FIELDS IS CHECKED AND FILLED
      *    INDEPENDENTLY - A CLUSTER WHOSE BASE RECORD IS MISSING
      *    BOTH E-MAIL AND PHONE CAN HAVE EACH ONE FILLED FROM A
      *    DIFFERENT LEAD RECORD IF THAT IS WHERE THE FIRST NON-
      *    BLANK VALUE HAPPENS TO LIVE.  THIS PARAGRAPH IS ONLY EVER
      *    REACHED WHEN THE CLUSTER HAS AT LEAST ONE CONTACT (SEE
      *    4000) - A LEAD-ONLY CLUSTER HAS NOTHING TO FILL FROM.
       4300-FILL-FROM-LEADS.
           IF WS-SURVIVOR-FIRST-NAME = SPACES
               MOVE 1 TO WS-MODE-MX
               PERFORM 4310-FILL-ONE-FIRST-NAME
                   UNTIL WS-MODE-MX > WS-LEAD-COUNT
                       OR WS-SURVIVOR-FIRST-NAME NOT = SPACES
           END-IF
           IF WS-SURVIVOR-LAST-NAME = SPACES
               MOVE 1 TO WS-MODE-MX
               PERFORM 4320-FILL-ONE-LAST-NAME
                   UNTIL WS-MODE-MX > WS-LEAD-COUNT
                       OR WS-SURVIVOR-LAST-NAME NOT = SPACES
           END-IF
           IF WS-SURVIVOR-EMAIL = SPACES
               MOVE 1 TO WS-MODE-MX
               PERFORM 4330-FILL-ONE-EMAIL
                   UNTIL WS-MODE-MX > WS-LEAD-COUNT
                       OR WS-SURVIVOR-EMAIL NOT = SPACES
           END-IF
           IF WS-SURVIVOR-PHONE = SPACES
               MOVE 1 TO WS-MODE-MX
               PERFORM 4340-FILL-ONE-PHONE
                   UNTIL WS-MODE-MX > WS-LEAD-COUNT
                       OR WS-SURVIVOR-PHONE NOT = SPACES
           END-IF
           .
      *
       4310-FILL-ONE-FIRST-NAME.
           SET WS-PX TO WS-LEAD-MEMBER-IX(WS-MODE-MX)
           IF WS-TBL-FIRST-NAME(WS-PX) NOT = SPACES
               MOVE WS-TBL-FIRST-NAME(WS-PX)
                   TO WS-SURVIVOR-FIRST-NAME
           END-IF
           ADD 1 TO WS-MODE-MX
           .
      *
       4320-FILL-ONE-LAST-NAME.
           SET WS-PX TO WS-LEAD-MEMBER-IX(WS-MODE-MX)
           IF WS-TBL-LAST-NAME(WS-PX) NOT = SPACES
               MOVE WS-TBL-LAST-NAME(WS-PX)
                   TO WS-SURVIVOR-LAST-NAME
           END-IF
           ADD 1 TO WS-MODE-MX
           .
      *
       4330-FILL-ONE-EMAIL.
           SET WS-PX TO WS-LEAD-MEMBER-IX(WS-MODE-MX)
           IF WS-TBL-EMAIL(WS-PX) NOT = SPACES
               MOVE WS-TBL-EMAIL(WS-PX)
                   TO WS-SURVIVOR-EMAIL
           END-IF
           ADD 1 TO WS-MODE-MX
           .
      *
       4340-FILL-ONE-PHONE.
           SET WS-PX TO WS-LEAD-MEMBER-IX(WS-MODE-MX)
           IF WS-TBL-PHONE(WS-PX) NOT = SPACES
               MOVE WS-TBL-PHONE(WS-PX)
                   TO WS-SURVIVOR-PHONE
           END-IF
           ADD 1 TO WS-MODE-MX
           .
      *
      *----------------------------------------------------------------*
      *    MODE RULE - MOST FREQUENT NON-BLANK VALUE, TIE -> FIRST
      *    OCCURRENCE ORDER.  BLANK VALUES EXCLUDED FROM THE TALLY.
      *----------------------------------------------------------------*
      *     1995-12-14 JPL  CR-0196
       4400-MODE-FIRST-NAME.
           MOVE ZERO TO WS-MODE-VALUE-COUNT
           MOVE 1 TO WS-MODE-MX
           PERFORM 4405-TALLY-ONE-FIRST-NAME
               UNTIL WS-MODE-MX > WS-MODE-SCAN-COUNT
           IF WS-MODE-VALUE-COUNT > 0
               PERFORM 4460-PICK-MODE-WINNER
               SET WS-MX TO WS-MODE-BEST-ENTRY
               MOVE WS-MODE-VALUE(WS-MX) TO WS-SURVIVOR-FIRST-NAME
           END-IF
           .
      *
      *    SKIP BLANK FIRST NAMES ENTIRELY - A CLUSTER MEMBER WITH NO
      *    FIRST NAME ON FILE CONTRIBUTES NOTHING TO THE TALLY AND
      *    CANNOT WIN THE MODE, WHICH IS THE WHOLE POINT OF CR-0196.
       4405-TALLY-ONE-FIRST-NAME.
           SET WS-PX TO WS-MODE-SCAN-IX(WS-MODE-MX)
           IF WS-TBL-FIRST-NAME(WS-PX) NOT = SPACES
               MOVE WS-TBL-FIRST-NAME(WS-PX) TO WS-CAND-MODE-FIELD
               PERFORM 4450-TALLY-MODE-VALUE
           END-IF
           ADD 1 TO WS-MODE-MX
           .
      *
       4410-MODE-LAST-NAME.
           MOVE ZERO TO WS-MODE-VALUE-COUNT
           MOVE 1 TO WS-MODE-MX
           PERFORM 4415-TALLY-ONE-LAST-NAME
               UNTIL WS-MODE-MX > WS-MODE-SCAN-COUNT
           IF WS-MODE-VALUE-COUNT > 0
               PERFORM 4460-PICK-MODE-WINNER
               SET WS-MX TO WS-MODE-BEST-ENTRY
               MOVE WS-MODE-VALUE(WS-MX) TO WS-SURVIVOR-LAST-NAME
           END-IF
           .
      *
      *    SAME BLANK-SKIPPING RULE AS THE FIRST-NAME TALLY ABOVE,
      *    RESTATED FOR LAST NAME.
       4415-TALLY-ONE-LAST-NAME.
           SET WS-PX TO WS-MODE-SCAN-IX(WS-MODE-MX)
           IF WS-TBL-LAST-NAME(WS-PX) NOT = SPACES
               MOVE WS-TBL-LAST-NAME(WS-PX) TO WS-CAND-MODE-FIELD
               PERFORM 4450-TALLY-MODE-VALUE
           END-IF
           ADD 1 TO WS-MODE-MX
           .
      *
      *    GENERIC TALLY - WS-CAND-MODE-FIELD IS SET BY THE CALLER
      *    BEFORE THIS PARAGRAPH IS PERFORMED.
       4450-TALLY-MODE-VALUE.
           MOVE 'N' TO WS-MODE-FOUND-SW
           SET WS-MX TO 1
           PERFORM 4455-CHECK-ONE-MODE-SLOT
               UNTIL WS-MX > WS-MODE-VALUE-COUNT
                   OR WS-MODE-FOUND-SW = 'Y'
           IF WS-MODE-FOUND-SW = 'N'
               ADD 1 TO WS-MODE-VALUE-COUNT
               SET WS-MX TO WS-MODE-VALUE-COUNT
               MOVE WS-CAND-MODE-FIELD TO WS-MODE-VALUE(WS-MX)
               MOVE 1 TO WS-MODE-COUNT(WS-MX)
           END-IF
           .
      *
       4455-CHECK-ONE-MODE-SLOT.
           IF WS-MODE-VALUE(WS-MX) = WS-CAND-MODE-FIELD
               ADD 1 TO WS-MODE-COUNT(WS-MX)
               MOVE 'Y' TO WS-MODE-FOUND-SW
           END-IF
           SET WS-MX UP BY 1
           .
      *
      *    FIND THE HIGHEST-COUNT ENTRY IN WS-MODE-VALUE-TABLE - A
      *    STRICT GREATER-THAN TEST AGAIN MEANS THE FIRST VALUE TO
      *    REACH A GIVEN COUNT KEEPS THE WIN, SO A TIE ALWAYS GOES
      *    TO WHICHEVER SPELLING WAS SEEN FIRST IN INDEX ORDER.
       4460-PICK-MODE-WINNER.
           MOVE ZERO TO WS-MODE-BEST-COUNT
           MOVE ZERO TO WS-MODE-BEST-ENTRY
           SET WS-MX TO 1
           PERFORM 4465-CHECK-ONE-MODE-WINNER
               UNTIL WS-MX > WS-MODE-VALUE-COUNT
           .
      *
       4465-CHECK-ONE-MODE-WINNER.
           IF WS-MODE-COUNT(WS-MX) > WS-MODE-BEST-COUNT
               MOVE WS-MODE-COUNT(WS-MX) TO WS-MODE-BEST-COUNT
               SET WS-MODE-BEST-ENTRY TO WS-MX
           END-IF
           SET WS-MX UP BY 1
           .
      *
      *----------------------------------------------------------------*
      *    WRITE SURVIVOR - ONE RECORD, THIS CLUSTER ONLY
      *----------------------------------------------------------------*
      *    THE CLUSTER-ID ITSELF IS NOT CARRIED INTO THE OUTPUT
      *    RECORD - ONCE THIS PARAGRAPH RUNS, THE CLUSTER HAS
      *    SERVED ITS PURPOSE AND ONLY THE SURVIVOR MATTERS.
       5000-WRITE-SURVIVOR.
           MOVE WS-SURVIVOR-RECORD-ID    TO PD-RECORD-ID
           MOVE WS-SURVIVOR-FIRST-NAME   TO PD-FIRST-NAME
           MOVE WS-SURVIVOR-LAST-NAME    TO PD-LAST-NAME
           MOVE WS-SURVIVOR-EMAIL        TO PD-EMAIL
           MOVE WS-SURVIVOR-PHONE        TO PD-PHONE
           MOVE WS-SURVIVOR-SOURCE       TO PD-SOURCE-TYPE
           WRITE PEOPLE-DEDUPED-REC
           .
      *
      *----------------------------------------------------------------*
      *    COMPLETION REPORT - DRIVER STEP 1 (PEOPLE BRANCH)
      *----------------------------------------------------------------*
      *     2002-06-03 TCW  CR-0355 - THE OPERATOR RUNNING THIS STEP
      *                     HAD NO WAY TO TELL FROM THE JOB LOG HOW
      *                     MANY DUPLICATE CLUSTERS WERE ACTUALLY
      *                     FOUND, SO A ONE-LINE CONSOLE MESSAGE WAS
      *                     ADDED AFTER THE MERGE FINISHES.
      *     2005-03-04 DKP  CR-0435 - DISPLAY FROM THE FIRST NON-BLANK
      *                     BYTE OF THE EDITED COUNT, NOT FROM BYTE
      *                     ONE, SO THE REPORT LINE CARRIES ONE SPACE
      *                     BETWEEN THE LABEL AND THE DIGITS
      *    THE "PEOPLE: " LABEL (NOT JUST "CLUSTERS:") DISTINGUISHES
      *    THIS MESSAGE FROM THE ACCOUNT-SIDE COMPLETION MESSAGE
      *    WRITTEN BY 6-SURVIVORSHIP-ACCOUNTS, SINCE BOTH STEPS LAND
      *    ON THE SAME JOB LOG WHEN THE SIX-PHASE RUN EXECUTES.
       9000-REPORT-COMPLETION.
           IF WS-CLUSTER-COUNT > 0
               MOVE WS-CLUSTER-COUNT TO WS-CLUSTER-COUNT-ED
               MOVE 1 TO WS-RPT-SCAN-I
               MOVE ZERO TO WS-RPT-FIRST-DIGIT
               PERFORM 9010-SCAN-FOR-FIRST-DIGIT
                   UNTIL WS-RPT-SCAN-I > 6
                       OR WS-RPT-FIRST-DIGIT NOT = ZERO
               DISPLAY 'PEOPLE: '
                   WS-CLUSTER-COUNT-ED(WS-RPT-FIRST-DIGIT:
                       7 - WS-RPT-FIRST-DIGIT)
                   ' CLUSTERS PROCESSED'
           END-IF
           .
      *
      *    SCAN STEP FOR THE EDITED-COUNT STRIP ABOVE - STOPS AS SOON
      *    AS IT FINDS A BYTE THAT IS NOT A BLANK, WHICH FOR PIC Z(5)9
      *    IS ALWAYS A DIGIT (ZERO DISPLAYS AS "0", NOT AS A BLANK, SO
      *    A ZERO COUNT STILL LOCATES CORRECTLY).
       9010-SCAN-FOR-FIRST-DIGIT.
           IF WS-CLUSTER-COUNT-ED(WS-RPT-SCAN-I:1) NOT = SPACE
               MOVE WS-RPT-SCAN-I TO WS-RPT-FIRST-DIGIT
           END-IF
           ADD 1 TO WS-RPT-SCAN-I
           .
      ******************************************************************
      *    NO FURTHER CLEANUP NEEDED HERE - BOTH FILES OPENED IN
      *    PARAGRAPH 3000 WERE ALREADY CLOSED THERE BEFORE CONTROL
      *    REACHED THIS POINT.
       9999-FIN-PGM.
           STOP RUN
           .
