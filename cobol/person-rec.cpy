000100******************************************************************
000110* COPYBOOK:  PERSON-REC
000120* TITLE:     PERSON WORKING RECORD - LEADS / CONTACTS / PEOPLE
000130* PURPOSE:   Canonical in-memory layout for a person record as
000140*            it flows through the Leads/Contacts de-dupe run.
000150*            Used by the NORMALIZE, CLUSTER and SURVIVORSHIP
000160*            phases (programs 1, 3 and 5).  FD record layouts
000170*            for the individual flat files remain declared in
000180*            each program at the exact physical width of that
000190*            file and are bridged to this record field by field.
000200******************************************************************
000210* CHANGE LOG
000220* ----------------------------------------------------------------
000230* DATE       WHO  REQUEST    DESCRIPTION
000240* ---------- ---- ---------- --------------------------------
000250* 1995-02-14 RDM  INIT       FIRST CUT - LEAD/CONTACT MERGE
000260* 1995-03-02 RDM  CR-0118    ADDED WS-SOURCE-TYPE INDICATOR
000270* 1995-06-20 JPL  CR-0161    CLUSTER-ID WIDENED 9(4) TO 9(6)
000280* 1996-01-09 RDM  CR-0203    ADDED BLOCK-VIEW REDEFINES FOR
000290*                            LAST-NAME FIRST-LETTER BLOCKING
000300* 1996-09-17 JPL  CR-0244    ADDED EMAIL-VIEW REDEFINES FOR
000310*                            SUB-ADDRESS STRIP ROUTINE
000320* 1997-04-03 RDM  CR-0277    ADDED PHONE-VIEW REDEFINES FOR
000330*                            E.164 REFORMAT ROUTINE
000340* 1998-11-19 JPL  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
000350*                            DATE FIELDS ON THIS RECORD, NO
000360*                            CHANGE REQUIRED
000370* 2001-05-08 TCW  CR-0340    RESERVE FILLER PAD, ROOM TO GROW
000380* 2004-08-30 TCW  CR-0402    88-LEVELS FOR SOURCE-TYPE VALUES
000390* 2005-02-11 DKP  CR-0431    DROPPED EMAIL-VIEW - ASSUMED '@'
000400*                            ALWAYS FELL AT BYTE 25, WHICH DOES
000410*                            NOT HOLD FOR REAL ADDRESSES.  ADDED
000420*                            NAME-VIEW FOR THE BLANK-NAME EDIT.
000430******************************************************************
000440 01  WS-PERSON-RECORD.
000450     05  WS-PERSON-KEY.
000460         10  WS-RECORD-ID          PIC X(10).
000470     05  WS-PERSON-NAME.
000480         10  WS-FIRST-NAME         PIC X(20).
000490         10  WS-LAST-NAME          PIC X(20).
000500     05  WS-PERSON-CONTACT.
000510         10  WS-EMAIL              PIC X(40).
000520         10  WS-PHONE              PIC X(20).
000530     05  WS-PERSON-STATUS.
000540         10  WS-SOURCE-TYPE        PIC X(07).
000550             88  WS-SOURCE-IS-LEAD     VALUE 'LEAD   '.
000560             88  WS-SOURCE-IS-CONTACT  VALUE 'CONTACT'.
000570         10  WS-CLUSTER-ID         PIC 9(06).
000580     05  FILLER                    PIC X(04) VALUE SPACES.
000590*
000600*    BLOCK-VIEW - EXPOSES THE FIRST LETTER OF LAST-NAME USED TO
000610*    BUCKET RECORDS FOR THE FUZZY-MATCH BLOCKING PASS.
000620 01  WS-PERSON-BLOCK-VIEW REDEFINES WS-PERSON-RECORD.
000630     05  FILLER                    PIC X(10).
000640     05  FILLER                    PIC X(20).
000650     05  WS-BLOCK-LAST-NAME.
000660         10  WS-BLOCK-LETTER       PIC X(01).
000670         10  FILLER                PIC X(19).
000680     05  FILLER                    PIC X(60).
000690     05  FILLER                    PIC X(07).
000700     05  FILLER                    PIC X(10).
000710*
000720*    NAME-VIEW - EXPOSES THE COMBINED FIRST/LAST NAME BLOCK AS
000730*    ONE FIELD FOR THE BLANK-NAME SANITY CHECK (REPLACES THE
000740*    OLD EMAIL-VIEW, WHICH ASSUMED A FIXED '@' POSITION THAT
000750*    DOES NOT HOLD FOR REAL VARIABLE-LENGTH ADDRESSES).
000760 01  WS-PERSON-NAME-VIEW REDEFINES WS-PERSON-RECORD.
000770     05  FILLER                    PIC X(10).
000780     05  WS-FULL-NAME-BLOCK        PIC X(40).
000790     05  FILLER                    PIC X(77).
000800*
000810*    PHONE-VIEW - EXPOSES THE E.164 PARTS ONCE PHONE HAS BEEN
000820*    REFORMATTED TO +1 AND 10 SIGNIFICANT DIGITS.
000830 01  WS-PERSON-PHONE-VIEW REDEFINES WS-PERSON-RECORD.
000840     05  FILLER                    PIC X(90).
000850     05  WS-PHONE-PARTS.
000860         10  WS-PHONE-PLUS         PIC X(01).
000870         10  WS-PHONE-CC           PIC X(01).
000880         10  WS-PHONE-AREA         PIC X(03).
000890         10  WS-PHONE-EXCH         PIC X(03).
000900         10  WS-PHONE-LINE         PIC X(04).
000910         10  FILLER                PIC X(08).
000920     05  FILLER                    PIC X(17).
