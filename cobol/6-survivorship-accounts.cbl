000100******************************************************************
000110* PROGRAM:  6-SURVIVORSHIP-ACCOUNTS
000120* TITLE:    ACCOUNT CLUSTER MERGE - SURVIVOR RECORD SELECTION
000130* NOTE:     ONE SURVIVOR PER CLUSTER - THE MEMBER WITH THE
000140*           LOWEST ORIGINAL RECORD INDEX, WRITTEN UNCHANGED.
000150*           THIS IS THE FINAL PHASE OF THE RUN; IT ALSO PRINTS
000160*           THE RUN COMPLETION MESSAGE.
000170*
000180* PHASE 4 OF THE SIX-PHASE RUN, AND THE LAST ONE - THIS IS
000190* WHERE THE ACCOUNT CLUSTERS PHASE 4 (4-CLUSTER-ACCOUNTS)
000200* IDENTIFIED ARE FINALLY COLLAPSED INTO ONE RECORD PER CLUSTER.
000210*
000220* THE SURVIVORSHIP RULE HERE IS DELIBERATELY SIMPLER THAN THE
000230* PEOPLE-SIDE RULE IN 5-SURVIVORSHIP-PEOPLE - NO COMPLETENESS
000240* SCORING, NO FILL-FROM-A-LESSER-SOURCE STEP, NO MODE
000250* OVERRIDE.  THE LOWEST ORIGINAL RECORD INDEX IN THE CLUSTER
000260* WINS AND IS WRITTEN OUT EXACTLY AS LOADED.  THIS IS BY
000270* DESIGN, NOT AN OVERSIGHT: UNLIKE PEOPLE, ACCOUNTS HAVE NO
000280* CONTACT-VERSUS-LEAD SOURCE HIERARCHY TO PARTITION BY, AND A
000290* WEBSITE FIELD IS EITHER PRESENT OR IT ISN'T - THERE IS NO
000300* "MOST FREQUENT SPELLING" QUESTION TO ASK OF A DOMAIN NAME
000310* THE WAY THERE IS FOR A PERSON'S FIRST OR LAST NAME.
000320*
000330* THIS PROGRAM ALSO CARRIES THE RUN'S FINAL COMPLETION
000340* MESSAGE, SINCE IT IS THE LAST STEP THE JCL INVOKES.
000350******************************************************************
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID.      6-SURVIVORSHIP-ACCOUNTS.
000380 AUTHOR.          T C WARFIELD.
000390 INSTALLATION.    CRM DATA QUALITY UNIT.
000400 DATE-WRITTEN.    07/18/1995.
000410 DATE-COMPILED.
000420 SECURITY.        COMPANY CONFIDENTIAL.
000430******************************************************************
000440* CHANGE LOG
000450* ----------------------------------------------------------------
000460* DATE       WHO  REQUEST    DESCRIPTION
000470* ---------- ---- ---------- --------------------------------
000480* 1995-07-18 TCW  INIT       FIRST CUT - LOWEST INDEX SURVIVOR
000490* 1995-09-05 RDM  CR-0182    ALIGNED SORT/CONTROL-BREAK SHAPE
000500*                            WITH 5-SURVIVORSHIP-PEOPLE (CR-0181)
000510* 1998-11-19 TCW  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
000520*                            DATE FIELDS PROCESSED HERE, NO
000530*                            CHANGE REQUIRED
000540* 2002-06-03 TCW  CR-0356    CLUSTER COUNT MESSAGE AND RUN
000550*                            COMPLETION MESSAGE TO CONSOLE
000560* 2005-02-11 DKP  CR-0434    CLUSTER-COUNT-ED MOVED TO A
000570*                            STANDALONE 77-LEVEL ITEM
000580* 2005-03-04 DKP  CR-0435    COMPLETION MESSAGE WAS DISPLAYING
000590*                            THE EDITED COUNT AT FULL FIELD
000600*                            WIDTH, LEAVING RAGGED BLANKS IN
000610*                            FRONT OF THE DIGITS - NOW SCANS TO
000620*                            THE FIRST NON-BLANK BYTE FIRST
000630******************************************************************
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660*    C01/TOP-OF-FORM AND ALPHA-LOWER ARE CARRIED HERE PURELY
000670*    FOR CONSISTENCY WITH THE REST OF THE SHOP'S PROGRAMS -
000680*    THIS PROGRAM PRINTS NO FORM-FEED REPORT AND DOES NO
000690*    CASE-FOLDING, SO NEITHER IS ACTUALLY REFERENCED BELOW.
000700*    SWITCH-0 IS THE USUAL UPSI-0 TRACE TOGGLE, SET AT THE
000710*    OPERATOR CONSOLE BEFORE THE JOB STEP STARTS; NO TRACE
000720*    DISPLAYS HAVE BEEN WIRED INTO THIS PARTICULAR PROGRAM YET.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM
000750     CLASS ALPHA-LOWER IS 'a' THRU 'z'
000760     SWITCH-0 IS DEBUG-TRACE-SWITCH
000770         ON STATUS IS DEBUG-TRACE-ON
000780         OFF STATUS IS DEBUG-TRACE-OFF.
000790*
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820*    AUDIT FILE WRITTEN BY 4-CLUSTER-ACCOUNTS - EVERY ACCOUNT
000830*    ROW FROM NORMALIZATION, CARRYING THE CLUSTER-ID THAT
000840*    PHASE 4'S EXACT-MATCH/FUZZY-MATCH UNION-FIND ASSIGNED.
000850     SELECT ACCOUNT-CLUSTERS ASSIGN TO "ACCOUNT-CLUSTERS"
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS IS WS-FS-ACCTCLUS.
000880*
000890*    SORT WORK FILE - ONLY CLUSTER-ID/INDEX TRAVEL THROUGH THE
000900*    SORT; THE FULL ROW IS RECOVERED FROM WS-ACCOUNT-TABLE BY
000910*    INDEX AFTERWARD, SO THE SORT RECORD STAYS SMALL.
000920     SELECT CLUSTER-SORT-FILE ASSIGN TO "SORTWK3".
000930*
000940*    GIVING TARGET OF THE SORT ABOVE - READ SEQUENTIALLY BY
000950*    3000-MERGE-CLUSTERS.
000960     SELECT CSORT-WORK ASSIGN TO "CSORT-WORK2"
000970         ORGANIZATION IS LINE SEQUENTIAL
000980         FILE STATUS IS WS-FS-CSORT.
000990*
001000*    FINAL OUTPUT OF THE ENTIRE SIX-PHASE RUN - ONE ROW PER
001010*    SURVIVING ACCOUNT, READY FOR DOWNSTREAM LOAD BACK INTO
001020*    THE CRM.
001030     SELECT ACCOUNTS-DEDUPED ASSIGN TO "ACCOUNTS-DEDUPED"
001040         ORGANIZATION IS LINE SEQUENTIAL
001050         FILE STATUS IS WS-FS-DEDUPED.
001060******************************************************************
001070 DATA DIVISION.
001080 FILE SECTION.
001090*
001100*    AC-SOURCE-TYPE IS CARRIED INTO THE AUDIT FILE BY PHASE 4
001110*    BUT IS NOT NEEDED HERE - UNLIKE THE PEOPLE SIDE, SURVIVOR
001120*    SELECTION FOR ACCOUNTS DOES NOT PARTITION BY SOURCE TYPE.
001130 FD  ACCOUNT-CLUSTERS.
001140 01  ACCOUNT-CLUSTERS-REC.
001150     05  AC-RECORD-ID          PIC X(10).
001160     05  AC-ACCOUNT-NAME       PIC X(40).
001170     05  AC-WEBSITE            PIC X(40).
001180     05  AC-SOURCE-TYPE        PIC X(07).
001190     05  AC-CLUSTER-ID         PIC 9(06).
001200*
001210*    SORT KEY RECORD - CLUSTER-ID MAJOR, INDEX MINOR, SO THE
001220*    LOWEST-INDEX MEMBER OF EACH CLUSTER SORTS TO THE TOP OF
001230*    ITS GROUP AND BECOMES THE SURVIVOR BY CONSTRUCTION.
001240 SD  CLUSTER-SORT-FILE.
001250 01  CS-SORT-REC.
001260     05  CS-CLUSTER-ID         PIC 9(06).
001270     05  CS-INDEX              PIC 9(06).
001280*
001290*    SAME LAYOUT AS CS-SORT-REC ABOVE - THIS IS JUST THE
001300*    GIVING FILE THE SORTED ROWS LAND IN.
001310 FD  CSORT-WORK.
001320 01  CW-SORT-REC.
001330     05  CW-CLUSTER-ID         PIC 9(06).
001340     05  CW-INDEX              PIC 9(06).
001350*
001360*    NOTE THE SHORTER FIELD LIST THAN ACCOUNT-CLUSTERS-REC -
001370*    SOURCE-TYPE AND CLUSTER-ID WERE INTERNAL TO THE DE-DUPE
001380*    RUN AND HAVE NO PLACE IN THE RECORD HANDED BACK TO THE
001390*    CRM.
001400 FD  ACCOUNTS-DEDUPED.
001410 01  ACCOUNTS-DEDUPED-REC.
001420     05  AD-RECORD-ID          PIC X(10).
001430     05  AD-ACCOUNT-NAME       PIC X(40).
001440     05  AD-WEBSITE            PIC X(40).
001450******************************************************************
001460 WORKING-STORAGE SECTION.
001470*    PULLED IN FOR CONSISTENCY WITH THE OTHER PROGRAMS IN THIS
001480*    RUN - THIS PROGRAM READS ITS INPUT FROM THE AUDIT FILE
001490*    LAYOUT ABOVE, NOT DIRECTLY FROM ACCOUNT-REC.
001500     COPY ACCOUNT-REC.
001510*
001520*    ONE STATUS BYTE PER FILE THIS PROGRAM TOUCHES - CHECKED
001530*    AFTER EVERY OPEN/CLOSE BY THE PARAGRAPHS BELOW.
001540 01  WS-FILE-STATUS-GROUP.
001550     05  WS-FS-ACCTCLUS        PIC X(02).
001560         88  WS-ACCTCLUS-OK        VALUE '00'.
001570     05  WS-FS-CSORT           PIC X(02).
001580         88  WS-CSORT-OK           VALUE '00'.
001590     05  WS-FS-DEDUPED         PIC X(02).
001600         88  WS-DEDUPED-OK         VALUE '00'.
001610*
001620*    WS-FIRST-REC-SW IS NOT A TRUE END-OF-FILE FLAG - IT MARKS
001630*    WHETHER THE CONTROL-BREAK LOGIC IN 3200 HAS SEEN ITS VERY
001640*    FIRST SORTED RECORD YET, SO THE FIRST RECORD NEVER TRIPS
001650*    A SPURIOUS "WRITE THE PREVIOUS SURVIVOR" BRANCH.
001660 01  WS-EOF-SWITCHES.
001670     05  WS-ACCTCLUS-EOF-SW    PIC X(01) VALUE 'N'.
001680         88  WS-ACCTCLUS-AT-EOF    VALUE 'Y'.
001690     05  WS-CSORT-EOF-SW       PIC X(01) VALUE 'N'.
001700         88  WS-CSORT-AT-EOF       VALUE 'Y'.
001710     05  WS-FIRST-REC-SW       PIC X(01) VALUE 'Y'.
001720         88  WS-IS-FIRST-REC       VALUE 'Y'.
001730*
001740*    IN-MEMORY ACCOUNT-CLUSTERS TABLE - ONE ROW PER AUDIT
001750*    RECORD, WS-TBL-INDEX(n) ALWAYS EQUALS n.  THE SORT ONLY
001760*    CARRIES CLUSTER-ID AND INDEX, SO 5000-WRITE-SURVIVOR HAS
001770*    TO COME BACK TO THIS TABLE TO FETCH THE ACTUAL NAME AND
001780*    WEBSITE OF THE WINNING ROW.  NO PARENT-OF OR CLUSTERED-SW
001790*    FIELD IS NEEDED HERE, UNLIKE THE IN-MEMORY TABLE IN
001800*    4-CLUSTER-ACCOUNTS - CLUSTERING IS ALREADY DECIDED BY THE
001810*    TIME THIS PROGRAM RUNS; ALL IT DOES IS PICK A SURVIVOR.
001820 01  WS-ACCOUNT-TABLE.
001830     05  WS-ATBL-ENTRY OCCURS 2000 TIMES
001840             INDEXED BY WS-PX.
001850         10  WS-TBL-INDEX          PIC 9(06) COMP.
001860         10  WS-TBL-RECORD-ID      PIC X(10).
001870         10  WS-TBL-ACCOUNT-NAME   PIC X(40).
001880         10  WS-TBL-WEBSITE        PIC X(40).
001890         10  WS-TBL-CLUSTER-ID     PIC 9(06).
001900*
001910*    WS-TABLE-COUNT IS THE HIGH-WATER MARK OF WS-ACCOUNT-TABLE;
001920*    WS-CLUSTER-COUNT IS THE NUMBER OF DISTINCT CLUSTERS SEEN
001930*    BY THE CONTROL BREAK, PRINTED ON THE COMPLETION REPORT.
001940 01  WS-WORK-COUNTERS COMP.
001950     05  WS-TABLE-COUNT         PIC 9(06) VALUE ZERO.
001960     05  WS-CLUSTER-COUNT       PIC 9(06) VALUE ZERO.
001970*
001980*    WS-BEST-IX HOLDS THE TABLE INDEX OF THE LOWEST-INDEX
001990*    MEMBER SEEN SO FAR IN THE CLUSTER CURRENTLY BEING MERGED -
002000*    BECAUSE THE SORT KEY IS (CLUSTER-ID, INDEX) ASCENDING, THE
002010*    FIRST MEMBER OF EACH GROUP IS ALWAYS THE WINNER, SO THIS
002020*    ONLY EVER NEEDS TO BE SET ONCE PER CLUSTER (WHEN IT IS
002030*    STILL ZERO) RATHER THAN COMPARED ROW BY ROW.
002040 01  WS-CURRENT-CLUSTER-AREA COMP.
002050     05  WS-CURRENT-CLUSTER-ID  PIC 9(06).
002060     05  WS-BEST-IX             PIC 9(06) VALUE ZERO.
002070*
002080*    EDITED COUNT FOR THE COMPLETION REPORT - THE COMP FIELD
002090*    ABOVE WOULD DISPLAY ZERO-PADDED, NOT A PLAIN INTEGER
002100*    (CR-0391).
002110 77  WS-CLUSTER-COUNT-ED        PIC Z(5)9.
002120*
002130*    2005-03-04 DKP CR-0435 - SAME FIX AS 5-SURVIVORSHIP-PEOPLE.
002140*    WS-CLUSTER-COUNT-ED IS A FIXED SIX-BYTE ZERO-SUPPRESSED
002150*    FIELD, SO A SHORT COUNT LEAVES LEADING BLANKS THAT WERE
002160*    GOING OUT ON THE CONSOLE LINE BETWEEN THE LABEL AND THE
002170*    DIGITS.  WS-RPT-SCAN-I/WS-RPT-FIRST-DIGIT LOCATE THE FIRST
002180*    NON-BLANK BYTE SO 9000 CAN DISPLAY FROM THERE ON.
002190 77  WS-RPT-SCAN-I              PIC 9(02) COMP VALUE ZERO.
002200 77  WS-RPT-FIRST-DIGIT         PIC 9(02) COMP VALUE ZERO.
002210******************************************************************
002220 PROCEDURE DIVISION.
002230*
002240*    FOUR STEPS: LOAD THE AUDIT FILE INTO MEMORY, SORT BY
002250*    CLUSTER/INDEX, MERGE EACH CLUSTER DOWN TO ITS SURVIVOR,
002260*    THEN REPORT THE CLUSTER COUNT AND FINISH THE RUN.
002270 0000-MAIN-PROCEDURE.
002280*     1995-07-18 TCW  INIT
002290     PERFORM 1000-LOAD-ACCOUNT-TABLE
002300     PERFORM 2000-SORT-BY-CLUSTER
002310     PERFORM 3000-MERGE-CLUSTERS
002320     PERFORM 9000-REPORT-COMPLETION THRU 9999-FIN-PGM
002330     .
002340*
002350*----------------------------------------------------------------*
002360*    LOAD ACCOUNT-CLUSTERS AUDIT FILE INTO MEMORY
002370*----------------------------------------------------------------*
002380 1000-LOAD-ACCOUNT-TABLE.
002390     OPEN INPUT ACCOUNT-CLUSTERS
002400     PERFORM 1100-READ-NEXT-CLUSTER-REC
002410     PERFORM 1200-STORE-ONE-ROW
002420         UNTIL WS-ACCTCLUS-AT-EOF
002430     CLOSE ACCOUNT-CLUSTERS
002440     .
002450*
002460*    READ-AHEAD STYLE - THE FIRST READ HAPPENS IN 1000 BEFORE
002470*    THE LOOP STARTS, EACH SUBSEQUENT READ HAPPENS AT THE
002480*    BOTTOM OF 1200 AFTER THE CURRENT ROW IS STORED.
002490 1100-READ-NEXT-CLUSTER-REC.
002500     READ ACCOUNT-CLUSTERS
002510         AT END
002520             SET WS-ACCTCLUS-AT-EOF TO TRUE
002530     END-READ
002540     .
002550*
002560*    ONE TABLE ROW PER AUDIT RECORD, IN THE ORDER THE AUDIT
002570*    FILE WAS WRITTEN - THAT ORDER BECOMES THE TIEBREAK ORDER
002580*    FOR SURVIVOR SELECTION FURTHER DOWN.
002590 1200-STORE-ONE-ROW.
002600     ADD 1 TO WS-TABLE-COUNT
002610     SET WS-PX TO WS-TABLE-COUNT
002620     MOVE WS-TABLE-COUNT       TO WS-TBL-INDEX(WS-PX)
002630     MOVE AC-RECORD-ID         TO WS-TBL-RECORD-ID(WS-PX)
002640     MOVE AC-ACCOUNT-NAME      TO WS-TBL-ACCOUNT-NAME(WS-PX)
002650     MOVE AC-WEBSITE           TO WS-TBL-WEBSITE(WS-PX)
002660     MOVE AC-CLUSTER-ID        TO WS-TBL-CLUSTER-ID(WS-PX)
002670     PERFORM 1100-READ-NEXT-CLUSTER-REC
002680     .
002690*
002700*----------------------------------------------------------------*
002710*    SORT BY CLUSTER-ID THEN INDEX - THE LOWEST INDEX WITHIN A
002720*    CLUSTER SORTS FIRST
002730*----------------------------------------------------------------*
002740*    STANDARD INPUT-PROCEDURE/GIVING SORT - THE INPUT PROCEDURE
002750*    RELEASES A SLIM (CLUSTER-ID, INDEX) PAIR FOR EVERY ROW IN
002760*    WS-ACCOUNT-TABLE RATHER THAN THE WHOLE ROW, SINCE THE
002770*    NAME AND WEBSITE ARE NOT NEEDED UNTIL THE SURVIVOR IS
002780*    ACTUALLY PICKED AND WRITTEN.
002790 2000-SORT-BY-CLUSTER.
002800     SORT CLUSTER-SORT-FILE
002810         ON ASCENDING KEY CS-CLUSTER-ID CS-INDEX
002820         INPUT PROCEDURE IS 2100-RELEASE-CLUSTER-RECS
002830         GIVING CSORT-WORK
002840     .
002850*
002860*    WALKS THE IN-MEMORY TABLE FROM FRONT TO BACK - ORDER DOES
002870*    NOT MATTER HERE SINCE THE SORT WILL RE-ORDER EVERYTHING.
002880 2100-RELEASE-CLUSTER-RECS.
002890     SET WS-PX TO 1
002900     PERFORM 2110-RELEASE-ONE-CLUSTER-REC
002910         UNTIL WS-PX > WS-TABLE-COUNT
002920     .
002930*
002940 2110-RELEASE-ONE-CLUSTER-REC.
002950     MOVE WS-TBL-CLUSTER-ID(WS-PX) TO CS-CLUSTER-ID
002960     MOVE WS-TBL-INDEX(WS-PX)      TO CS-INDEX
002970     RELEASE CS-SORT-REC
002980     SET WS-PX UP BY 1
002990     .
003000*
003010*----------------------------------------------------------------*
003020*    CONTROL-BREAK MERGE - FIRST MEMBER OF EACH CLUSTER GROUP
003030*    IS THE SURVIVOR (LOWEST INDEX, BECAUSE OF THE SORT KEY)
003040*----------------------------------------------------------------*
003050*    1995-09-05 RDM CR-0182 - SHAPE ALIGNED WITH THE
003060*    3000-MERGE-CLUSTERS PARAGRAPH IN 5-SURVIVORSHIP-PEOPLE SO
003070*    THE TWO PROGRAMS READ THE SAME WAY, EVEN THOUGH THE
003080*    ACCOUNT-SIDE RULE INSIDE THE BREAK IS MUCH SIMPLER.  THE
003090*    TRAILING IF BELOW CATCHES THE LAST CLUSTER IN THE FILE,
003100*    WHICH NEVER TRIPS THE CLUSTER-ID-CHANGE BRANCH BECAUSE
003110*    THERE IS NO FOLLOWING RECORD TO TRIGGER IT.
003120 3000-MERGE-CLUSTERS.
003130     OPEN INPUT CSORT-WORK
003140     OPEN OUTPUT ACCOUNTS-DEDUPED
003150     PERFORM 3100-READ-NEXT-SORTED-REC
003160     PERFORM 3200-PROCESS-SORTED-REC
003170         UNTIL WS-CSORT-AT-EOF
003180     IF WS-BEST-IX NOT = ZERO
003190         PERFORM 5000-WRITE-SURVIVOR
003200     END-IF
003210     CLOSE CSORT-WORK
003220     CLOSE ACCOUNTS-DEDUPED
003230     .
003240*
003250 3100-READ-NEXT-SORTED-REC.
003260     READ CSORT-WORK
003270         AT END
003280             SET WS-CSORT-AT-EOF TO TRUE
003290     END-READ
003300     .
003310*
003320*    NO PARTITION, BASE-PICK, FILL, OR MODE STEPS HERE THE WAY
003330*    5-SURVIVORSHIP-PEOPLE HAS - BECAUSE THE SORT ALREADY
003340*    PUTS THE LOWEST-INDEX ROW OF EACH CLUSTER FIRST, ALL THIS
003350*    PARAGRAPH HAS TO DO IS REMEMBER THAT FIRST ROW'S INDEX
003360*    (WS-BEST-IX) AND IGNORE EVERY OTHER MEMBER OF THE SAME
003370*    CLUSTER UNTIL THE CLUSTER-ID CHANGES.
003380 3200-PROCESS-SORTED-REC.
003390     IF NOT WS-IS-FIRST-REC
003400         IF CW-CLUSTER-ID NOT = WS-CURRENT-CLUSTER-ID
003410             PERFORM 5000-WRITE-SURVIVOR
003420             MOVE ZERO TO WS-BEST-IX
003430         END-IF
003440     END-IF
003450     IF WS-BEST-IX = ZERO
003460         ADD 1 TO WS-CLUSTER-COUNT
003470         MOVE CW-INDEX TO WS-BEST-IX
003480     END-IF
003490     MOVE CW-CLUSTER-ID TO WS-CURRENT-CLUSTER-ID
003500     SET WS-IS-FIRST-REC TO FALSE
003510     PERFORM 3100-READ-NEXT-SORTED-REC
003520     .
003530*
003540*----------------------------------------------------------------*
003550*    WRITE SURVIVOR - THE LOWEST-INDEX MEMBER OF THIS CLUSTER,
003560*    UNCHANGED
003570*----------------------------------------------------------------*
003580*    WS-BEST-IX IS A TABLE INDEX, NOT A RECORD-ID, SO THE
003590*    LOOKUP BELOW GOES STRAIGHT BACK TO WS-ACCOUNT-TABLE FOR
003600*    THE NAME AND WEBSITE THAT NEVER TRAVELLED THROUGH THE
003610*    SORT.  NOTHING IS RECALCULATED OR MERGED - THE SURVIVOR
003620*    GOES OUT EXACTLY AS IT CAME IN FROM THE AUDIT FILE.
003630 5000-WRITE-SURVIVOR.
003640     SET WS-PX TO WS-BEST-IX
003650     MOVE WS-TBL-RECORD-ID(WS-PX)      TO AD-RECORD-ID
003660     MOVE WS-TBL-ACCOUNT-NAME(WS-PX)   TO AD-ACCOUNT-NAME
003670     MOVE WS-TBL-WEBSITE(WS-PX)        TO AD-WEBSITE
003680     WRITE ACCOUNTS-DEDUPED-REC
003690     .
003700*
003710*----------------------------------------------------------------*
003720*    COMPLETION REPORT - DRIVER STEPS 2-3 (ACCOUNTS BRANCH
003730*    PLUS THE RUN'S FINAL COMPLETION MESSAGE)
003740*----------------------------------------------------------------*
003750*     2002-06-03 TCW  CR-0356
003760*     2005-03-04 DKP  CR-0435 - DISPLAY FROM THE FIRST NON-BLANK
003770*                     BYTE OF THE EDITED COUNT, NOT FROM BYTE
003780*                     ONE, SO THE REPORT LINE CARRIES ONE SPACE
003790*                     BETWEEN THE LABEL AND THE DIGITS
003800 9000-REPORT-COMPLETION.
003810     IF WS-CLUSTER-COUNT > 0
003820         MOVE WS-CLUSTER-COUNT TO WS-CLUSTER-COUNT-ED
003830         MOVE 1 TO WS-RPT-SCAN-I
003840         MOVE ZERO TO WS-RPT-FIRST-DIGIT
003850         PERFORM 9010-SCAN-FOR-FIRST-DIGIT
003860             UNTIL WS-RPT-SCAN-I > 6
003870                 OR WS-RPT-FIRST-DIGIT NOT = ZERO
003880         DISPLAY 'ACCOUNTS: '
003890             WS-CLUSTER-COUNT-ED(WS-RPT-FIRST-DIGIT:
003900                 7 - WS-RPT-FIRST-DIGIT)
003910             ' CLUSTERS PROCESSED'
003920     END-IF
003930*    THIS IS THE LAST DISPLAY OF THE LAST PROGRAM IN THE JOB -
003940*    THE OPERATOR WATCHING THE CONSOLE SEES THIS LINE AND KNOWS
003950*    THE WHOLE SIX-PHASE RUN (PEOPLE AND ACCOUNTS, NORMALIZE
003960*    THROUGH SURVIVORSHIP) IS FINISHED AND THE DEDUPED OUTPUT
003970*    FILES ARE READY TO PICK UP.
003980     DISPLAY 'CRM DE-DUPE RUN COMPLETE'
003990     .
004000*
004010*    SCAN STEP FOR THE EDITED-COUNT STRIP ABOVE - STOPS AS SOON
004020*    AS IT FINDS A BYTE THAT IS NOT A BLANK, WHICH FOR PIC Z(5)9
004030*    IS ALWAYS A DIGIT (ZERO DISPLAYS AS "0", NOT AS A BLANK, SO
004040*    A ZERO COUNT STILL LOCATES CORRECTLY).
004050 9010-SCAN-FOR-FIRST-DIGIT.
004060     IF WS-CLUSTER-COUNT-ED(WS-RPT-SCAN-I:1) NOT = SPACE
004070         MOVE WS-RPT-SCAN-I TO WS-RPT-FIRST-DIGIT
004080     END-IF
004090     ADD 1 TO WS-RPT-SCAN-I
004100     .
004110******************************************************************
004120*    NO FILES ARE LEFT OPEN AT THIS POINT - EVERY FD IN THIS
004130*    PROGRAM IS CLOSED BY THE PARAGRAPH THAT OPENED IT, SO
004140*    THERE IS NO CLEANUP LEFT TO DO HERE BEYOND THE STOP RUN.
004150 9999-FIN-PGM.
004160     STOP RUN
004170     .
