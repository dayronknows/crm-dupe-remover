000100******************************************************************
000110* PROGRAM:  1-NORMALIZE-PEOPLE
000120* TITLE:    LEADS/CONTACTS LOAD AND FIELD NORMALIZATION
000130*
000140* THIS IS PHASE 1 OF THE SIX-PHASE DE-DUPE RUN.  IT IS THE ONLY
000150* PROGRAM IN THE RUN THAT TOUCHES THE RAW LEADS AND CONTACTS
000160* EXTRACTS - EVERYTHING DOWNSTREAM (CLUSTER-PEOPLE, SURVIVORSHIP-
000170* PEOPLE) WORKS OFF THE WORK FILE THIS PROGRAM WRITES, NEVER OFF
000180* THE ORIGINAL EXTRACTS AGAIN.  THAT KEEPS THE NORMALIZATION
000190* RULES (TRIM, LOWERCASE, E-MAIL SUB-ADDRESS STRIP, PHONE E.164
000200* REFORMAT) IN EXACTLY ONE PLACE.
000210******************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.      1-NORMALIZE-PEOPLE.
000240 AUTHOR.          R D MASCARENHAS.
000250 INSTALLATION.    CRM DATA QUALITY UNIT.
000260 DATE-WRITTEN.    02/14/1995.
000270 DATE-COMPILED.
000280 SECURITY.        COMPANY CONFIDENTIAL.
000290******************************************************************
000300* CHANGE LOG
000310* ----------------------------------------------------------------
000320* DATE       WHO  REQUEST    DESCRIPTION
000330* ---------- ---- ---------- --------------------------------
000340* 1995-02-14 RDM  INIT       FIRST CUT - LOADS LEADS, TAGS
000350*                            SOURCE-TYPE, WRITES WORK FILE
000360* 1995-03-02 RDM  CR-0118    ADD CONTACTS LOAD, SHARED INDEX
000370* 1995-04-11 RDM  CR-0129    NAME TRIM/LOWERCASE ROUTINE
000380* 1995-05-06 JPL  CR-0137    E-MAIL SUB-ADDRESS STRIP RULE
000390* 1995-07-22 JPL  CR-0166    PHONE REFORMAT TO E.164 (+1...)
000400* 1995-09-14 RDM  CR-0181    OPTIONAL-FILE HANDLING - MISSING
000410*                            LEADS OR CONTACTS IS NOT AN ERROR
000420* 1996-02-27 JPL  CR-0211    USE CLASS NUMERIC-DIGIT FOR PHONE
000430*                            DIGIT SCAN INSTEAD OF IS NUMERIC
000440* 1998-11-19 JPL  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
000450*                            DATE FIELDS PROCESSED HERE, NO
000460*                            CHANGE REQUIRED
000470* 2002-06-10 TCW  CR-0361    RAISE WORK FILE COMMENT - RECORD
000480*                            LENGTH NOW CARRIES RESERVE FILLER
000490* 2005-02-11 DKP  CR-0431    EMAIL FORMAT CHECK WAS KEYED OFF
000500*                            THE FIXED-OFFSET EMAIL-VIEW AND
000510*                            FALSE-ALARMED ON GOOD ADDRESSES -
000520*                            RESCAN FOR '@' INSTEAD.  ADDED
000530*                            BLANK-NAME CHECK OFF NAME-VIEW.
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570*
000580*    SWITCH-0 IS THE SHOP-WIDE DEBUG TRACE TOGGLE - SET FROM THE
000590*    JCL UPSI PARAMETER CARD WHEN DQ-UNIT NEEDS A VERBOSE RUN TO
000600*    CHASE A LOAD FILE PROBLEM.  THIS PROGRAM DOES NOT CURRENTLY
000610*    ACT ON IT, BUT THE SWITCH IS DECLARED ON EVERY PROGRAM IN
000620*    THE RUN SO THE JCL DOES NOT HAVE TO CARE WHICH STEP IT IS
000630*    ATTACHING TO.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS NUMERIC-DIGIT IS '0' THRU '9'
000670     SWITCH-0 IS DEBUG-TRACE-SWITCH
000680         ON STATUS IS DEBUG-TRACE-ON
000690         OFF STATUS IS DEBUG-TRACE-OFF.
000700*
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*    Optional - a dedupe run with no lead extract is normal.
000740     SELECT LEADS ASSIGN TO "LEADS"
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-FS-LEADS.
000770*
000780*    Optional - a dedupe run with no contact extract is normal.
000790     SELECT CONTACTS ASSIGN TO "CONTACTS"
000800         ORGANIZATION IS LINE SEQUENTIAL
000810         FILE STATUS IS WS-FS-CONTACTS.
000820*
000830*    Scratch pass file - input to phase 3 (CLUSTER-PEOPLE).
000840     SELECT PEOPLE-NORM-WORK ASSIGN TO "PEOPLE-NORM-WORK"
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS IS WS-FS-PPLWORK.
000870******************************************************************
000880 DATA DIVISION.
000890 FILE SECTION.
000900*
000910*    LEADS EXTRACT - ONE FLAT ROW PER MARKETING-QUALIFIED LEAD,
000920*    PULLED FROM THE FRONT-END LEAD CAPTURE SYSTEM THE NIGHT
000930*    BEFORE THIS RUN.  FIELD WIDTHS MATCH WS-PERSON-RECORD SO
000940*    THE MOVE IN 2200-PROCESS-ONE-LEAD IS A STRAIGHT FIELD-FOR-
000950*    FIELD COPY, NO EDITING.
000960 FD  LEADS.
000970 01  LEADS-REC.
000980     05  LEADS-RECORD-ID       PIC X(10).
000990     05  LEADS-FIRST-NAME      PIC X(20).
001000     05  LEADS-LAST-NAME       PIC X(20).
001010     05  LEADS-EMAIL           PIC X(40).
001020     05  LEADS-PHONE           PIC X(20).
001030*
001040*    CONTACTS EXTRACT - SAME SHAPE AS LEADS, PULLED FROM THE
001050*    ACCOUNT MANAGEMENT SYSTEM.  A RECORD-ID HERE CAN COLLIDE
001060*    WITH A LEADS RECORD-ID NUMERICALLY (THEY ARE ASSIGNED BY
001070*    TWO DIFFERENT SOURCE SYSTEMS) - WS-NEXT-INDEX BELOW IS THE
001080*    ONLY GUARANTEED-UNIQUE KEY CARRIED FORWARD.
001090 FD  CONTACTS.
001100 01  CONTACTS-REC.
001110     05  CONTACTS-RECORD-ID    PIC X(10).
001120     05  CONTACTS-FIRST-NAME   PIC X(20).
001130     05  CONTACTS-LAST-NAME    PIC X(20).
001140     05  CONTACTS-EMAIL        PIC X(40).
001150     05  CONTACTS-PHONE        PIC X(20).
001160*
001170*    Scratch record - not part of the file contract, so the
001180*    reserve FILLER carried on WS-PERSON-RECORD rides along.
001190 FD  PEOPLE-NORM-WORK.
001200 01  PEOPLE-NORM-WORK-REC      PIC X(127).
001210******************************************************************
001220 WORKING-STORAGE SECTION.
001230*
001240*    SHARED PERSON RECORD LAYOUT - SEE PERSON-REC COPYBOOK FOR
001250*    THE FULL FIELD-BY-FIELD BREAKDOWN AND THE REDEFINES VIEWS
001260*    THIS PROGRAM READS (BLOCK-VIEW IS NOT USED HERE, NAME-VIEW
001270*    AND PHONE-VIEW ARE).
001280     COPY PERSON-REC.
001290*
001300*    FILE STATUS BYTES FOR THE THREE SELECTed FILES ABOVE.  '35'
001310*    (FILE NOT FOUND) IS THE ONLY NON-'00' STATUS THIS PROGRAM
001320*    TREATS AS A NORMAL CONDITION - ANYTHING ELSE STOPS THE LOAD
001330*    OF THAT FILE BUT DOES NOT ABEND THE RUN (SEE 2000/3000).
001340 01  WS-FILE-STATUS-GROUP.
001350     05  WS-FS-LEADS           PIC X(02).
001360         88  WS-LEADS-OK           VALUE '00'.
001370         88  WS-LEADS-NOTFOUND     VALUE '35'.
001380     05  WS-FS-CONTACTS        PIC X(02).
001390         88  WS-CONTACTS-OK        VALUE '00'.
001400         88  WS-CONTACTS-NOTFOUND  VALUE '35'.
001410     05  WS-FS-PPLWORK         PIC X(02).
001420         88  WS-PPLWORK-OK         VALUE '00'.
001430*
001440*    END-OF-FILE SWITCHES FOR THE TWO INPUT FILES - SET EITHER
001450*    BY THE AT END CLAUSE ON A NORMAL READ OR UP FRONT WHEN THE
001460*    FILE WAS NOT PRESENT AT OPEN TIME.
001470 01  WS-EOF-SWITCHES.
001480     05  WS-LEADS-EOF-SW       PIC X(01) VALUE 'N'.
001490         88  WS-LEADS-AT-EOF       VALUE 'Y'.
001500     05  WS-CONTACTS-EOF-SW    PIC X(01) VALUE 'N'.
001510         88  WS-CONTACTS-AT-EOF    VALUE 'Y'.
001520*
001530*    RUNNING COUNTERS - WS-NEXT-INDEX IS THE SHARED SEQUENCE
001540*    ASSIGNED ACROSS BOTH LOADS SO EVERY WORK RECORD GETS A
001550*    DISTINCT ORDINAL REGARDLESS OF WHICH EXTRACT IT CAME FROM;
001560*    THE READ COUNTS ARE FOR THE (CURRENTLY UNUSED) AUDIT TOTALS
001570*    A FUTURE DQ SUMMARY REPORT COULD PRINT.
001580 01  WS-WORK-COUNTERS COMP.
001590     05  WS-NEXT-INDEX         PIC 9(06) VALUE ZERO.
001600     05  WS-LEADS-READ-CNT     PIC 9(06) VALUE ZERO.
001610     05  WS-CONTACTS-READ-CNT  PIC 9(06) VALUE ZERO.
001620*
001630*    SHARED SCAN/POSITION COUNTERS FOR THE TRIM, PLUS-SIGN AND
001640*    PHONE-DIGIT ROUTINES BELOW.  ONE SET OF COUNTERS COVERS ALL
001650*    OF THEM BECAUSE THE SCANS NEVER NEST - EACH PARAGRAPH OWNS
001660*    WS-SCAN-I FOR THE DURATION OF ITS OWN LOOP ONLY.
001670 01  WS-SCAN-AREA COMP.
001680     05  WS-SCAN-I             PIC 9(04) VALUE ZERO.
001690     05  WS-FIRST-NONBLANK     PIC 9(04) VALUE ZERO.
001700     05  WS-LAST-NONBLANK      PIC 9(04) VALUE ZERO.
001710     05  WS-PLUS-POS           PIC 9(04) VALUE ZERO.
001720     05  WS-DIGIT-COUNT        PIC 9(04) VALUE ZERO.
001730*
001740*    2005-02-11 DKP CR-0431 - POSITION OF THE '@' FOUND BY THE
001750*    DYNAMIC SCAN IN 6050/6060 BELOW.  KEPT AS ITS OWN STANDALONE
001760*    77-LEVEL ITEM RATHER THAN FOLDED INTO WS-SCAN-AREA, SINCE IT
001770*    IS NOT PART OF THE ORIGINAL TRIM/PLUS-SIGN SCAN FAMILY.
001780 77  WS-AT-POS                 PIC 9(04) COMP VALUE ZERO.
001790*
001800*    GENERIC WORK FIELDS SHARED BY THE NAME/E-MAIL TRIM ROUTINE
001810*    AND THE PHONE DIGIT-STRIP ROUTINE - ONE FIELD AT A TIME, IN
001820*    AND OUT, NEVER HELD ACROSS A PERFORM OF A DIFFERENT FIELD.
001830 01  WS-NORMALIZE-WORK.
001840     05  WS-GENERIC-FIELD      PIC X(40).
001850     05  WS-TEMP-FIELD         PIC X(40).
001860     05  WS-DIGITS-ONLY        PIC X(20).
001870*
001880*    CASE-FOLD CONVERSION TABLE FOR THE TRIM/LOWER ROUTINE -
001890*    INSPECTed/CONVERTING AGAINST WS-GENERIC-FIELD BELOW.
001900 01  WS-UPPER-LOWER-TABLE.
001910     05  WS-UPPER-ALPHA        PIC X(26) VALUE
001920         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001930     05  WS-LOWER-ALPHA        PIC X(26) VALUE
001940         'abcdefghijklmnopqrstuvwxyz'.
001950******************************************************************
001960 PROCEDURE DIVISION.
001970*
001980*    DRIVER - OPEN THE SCRATCH FILE, RUN BOTH LOADS IN TURN
001990*    (LEADS THEN CONTACTS - ORDER DOES NOT MATTER TO ANYTHING
002000*    DOWNSTREAM, IT IS JUST THE ORDER THE ORIGINAL SPEC LISTED
002010*    THE TWO SOURCES), CLOSE THE SCRATCH FILE, STOP.
002020 0000-MAIN-PROCEDURE.
002030*     1995-02-14 RDM  INIT
002040     PERFORM 1000-OPEN-WORK-FILE
002050     PERFORM 2000-LOAD-LEADS
002060     PERFORM 3000-LOAD-CONTACTS
002070     PERFORM 8900-CLOSE-WORK-FILE
002080     PERFORM 9999-FIN-PGM
002090     .
002100*
002110*    THE WORK FILE IS ALWAYS OPENED FOR OUTPUT HERE, EVEN IF
002120*    BOTH LEADS AND CONTACTS TURN OUT TO BE MISSING BELOW - AN
002130*    EMPTY WORK FILE IS A VALID (IF USELESS) INPUT TO PHASE 3.
002140 1000-OPEN-WORK-FILE.
002150     OPEN OUTPUT PEOPLE-NORM-WORK
002160     .
002170*
002180*----------------------------------------------------------------*
002190*    LEADS LOAD
002200*----------------------------------------------------------------*
002210*     1995-09-14 RDM  CR-0181 - MISSING LEADS IS NOT AN ERROR
002220*
002230*    FILE STATUS '35' (FILE NOT FOUND) IS TREATED AS "NOTHING TO
002240*    LOAD", NOT AS A FAILURE - MARKETING DOES NOT ALWAYS PRODUCE
002250*    A LEAD EXTRACT FOR EVERY RUN.  ANY OTHER NON-'00' STATUS IS
002260*    LOGGED AND THE LOAD IS SKIPPED RATHER THAN ABENDING THE RUN,
002270*    SINCE THE ACCOUNTS/CONTACTS PHASES DOWNSTREAM ARE STILL
002280*    WORTH RUNNING EVEN IF LEADS DID NOT COME THROUGH CLEANLY.
002290 2000-LOAD-LEADS.
002300     OPEN INPUT LEADS
002310     IF WS-LEADS-NOTFOUND
002320         DISPLAY 'LEADS NOT PRESENT - SKIPPING LEADS LOAD'
002330         SET WS-LEADS-AT-EOF TO TRUE
002340     ELSE
002350         IF NOT WS-LEADS-OK
002360             DISPLAY 'ERROR OPENING LEADS, STATUS '
002370                 WS-FS-LEADS
002380             SET WS-LEADS-AT-EOF TO TRUE
002390         ELSE
002400             PERFORM 2100-READ-NEXT-LEAD
002410             PERFORM 2200-PROCESS-ONE-LEAD
002420                 UNTIL WS-LEADS-AT-EOF
002430             CLOSE LEADS
002440         END-IF
002450     END-IF
002460     .
002470*
002480*    STANDARD READ-AHEAD PARAGRAPH - ONE RECORD IS ALWAYS
002490*    BUFFERED ONE STEP AHEAD OF PROCESSING SO THE PERFORM UNTIL
002500*    IN 2000 ABOVE CAN TEST THE EOF SWITCH BEFORE PROCESSING A
002510*    RECORD THAT WAS NEVER THERE.
002520 2100-READ-NEXT-LEAD.
002530     READ LEADS
002540         AT END
002550             SET WS-LEADS-AT-EOF TO TRUE
002560     END-READ
002570     .
002580*
002590*    ONE LEAD BECOMES ONE WORK RECORD - TAG SOURCE-TYPE 'LEAD',
002600*    ZERO THE CLUSTER-ID (ASSIGNED LATER IN PHASE 3), NORMALIZE
002610*    THE NAME/E-MAIL/PHONE FIELDS, WRITE, THEN BUFFER THE NEXT
002620*    RECORD FOR THE LOOP CONDITION ABOVE.
002630 2200-PROCESS-ONE-LEAD.
002640     ADD 1 TO WS-NEXT-INDEX
002650     ADD 1 TO WS-LEADS-READ-CNT
002660     MOVE LEADS-RECORD-ID  TO WS-RECORD-ID
002670     MOVE LEADS-FIRST-NAME TO WS-FIRST-NAME
002680     MOVE LEADS-LAST-NAME  TO WS-LAST-NAME
002690     MOVE LEADS-EMAIL      TO WS-EMAIL
002700     MOVE LEADS-PHONE      TO WS-PHONE
002710     MOVE 'LEAD   '        TO WS-SOURCE-TYPE
002720     MOVE ZERO             TO WS-CLUSTER-ID
002730     PERFORM 5000-NORMALIZE-PERSON-FIELDS
002740     PERFORM 8000-WRITE-WORK-RECORD
002750     PERFORM 2100-READ-NEXT-LEAD
002760     .
002770*
002780*----------------------------------------------------------------*
002790*    CONTACTS LOAD
002800*----------------------------------------------------------------*
002810*     1995-09-14 RDM  CR-0181 - MISSING CONTACTS IS NOT AN ERROR
002820*
002830*    MIRROR IMAGE OF 2000-LOAD-LEADS ABOVE - SAME OPTIONAL-FILE
002840*    TREATMENT, SAME READ-AHEAD SHAPE, DIFFERENT SOURCE-TYPE TAG.
002850 3000-LOAD-CONTACTS.
002860     OPEN INPUT CONTACTS
002870     IF WS-CONTACTS-NOTFOUND
002880         DISPLAY 'CONTACTS NOT PRESENT - SKIPPING LOAD'
002890         SET WS-CONTACTS-AT-EOF TO TRUE
002900     ELSE
002910         IF NOT WS-CONTACTS-OK
002920             DISPLAY 'ERROR OPENING CONTACTS, STATUS '
002930                 WS-FS-CONTACTS
002940             SET WS-CONTACTS-AT-EOF TO TRUE
002950         ELSE
002960             PERFORM 3100-READ-NEXT-CONTACT
002970             PERFORM 3200-PROCESS-ONE-CONTACT
002980                 UNTIL WS-CONTACTS-AT-EOF
002990             CLOSE CONTACTS
003000         END-IF
003010     END-IF
003020     .
003030*
003040*    READ-AHEAD FOR THE CONTACTS FILE - SAME SHAPE AS 2100.
003050 3100-READ-NEXT-CONTACT.
003060     READ CONTACTS
003070         AT END
003080             SET WS-CONTACTS-AT-EOF TO TRUE
003090     END-READ
003100     .
003110*
003120*    ONE CONTACT BECOMES ONE WORK RECORD - SAME STEPS AS
003130*    2200-PROCESS-ONE-LEAD, TAGGED SOURCE-TYPE 'CONTACT' SO
003140*    PHASE 5 CAN APPLY THE CONTACT-BEATS-LEAD SURVIVOR RULE.
003150 3200-PROCESS-ONE-CONTACT.
003160     ADD 1 TO WS-NEXT-INDEX
003170     ADD 1 TO WS-CONTACTS-READ-CNT
003180     MOVE CONTACTS-RECORD-ID  TO WS-RECORD-ID
003190     MOVE CONTACTS-FIRST-NAME TO WS-FIRST-NAME
003200     MOVE CONTACTS-LAST-NAME  TO WS-LAST-NAME
003210     MOVE CONTACTS-EMAIL      TO WS-EMAIL
003220     MOVE CONTACTS-PHONE      TO WS-PHONE
003230     MOVE 'CONTACT'           TO WS-SOURCE-TYPE
003240     MOVE ZERO                TO WS-CLUSTER-ID
003250     PERFORM 5000-NORMALIZE-PERSON-FIELDS
003260     PERFORM 8000-WRITE-WORK-RECORD
003270     PERFORM 3100-READ-NEXT-CONTACT
003280     .
003290*
003300*----------------------------------------------------------------*
003310*    FIELD NORMALIZATION - NAME / E-MAIL / PHONE
003320*----------------------------------------------------------------*
003330*     1995-04-11 RDM  CR-0129 / 1995-05-06 JPL CR-0137 /
003340*     1995-07-22 JPL  CR-0166
003350*
003360*    SINGLE ENTRY POINT BOTH LOADS CALL AFTER MOVING THE RAW
003370*    FIELDS IN - TRIM/LOWER BOTH NAME FIELDS, SANITY-CHECK THAT
003380*    A NAME SURVIVED THE TRIM, THEN HAND OFF TO THE E-MAIL AND
003390*    PHONE RULES IN TURN.  KEEPING THIS IN ONE PLACE IS WHAT
003400*    GUARANTEES LEADS AND CONTACTS END UP NORMALIZED IDENTICALLY.
003410 5000-NORMALIZE-PERSON-FIELDS.
003420     MOVE WS-FIRST-NAME TO WS-GENERIC-FIELD
003430     PERFORM 5500-TRIM-AND-LOWER-FIELD
003440     MOVE WS-GENERIC-FIELD TO WS-FIRST-NAME
003450*
003460     MOVE WS-LAST-NAME TO WS-GENERIC-FIELD
003470     PERFORM 5500-TRIM-AND-LOWER-FIELD
003480     MOVE WS-GENERIC-FIELD TO WS-LAST-NAME
003490*
003500     PERFORM 5050-VALIDATE-NAME-PRESENT
003510     PERFORM 6000-NORMALIZE-EMAIL
003520     PERFORM 7000-NORMALIZE-PHONE
003530     .
003540*
003550*    2005-02-11 DKP CR-0431 - NAME-VIEW SANITY CHECK.  A LEAD OR
003560*    CONTACT THAT COMES THROUGH WITH BOTH NAME FIELDS BLANK HAS
003570*    NO SURVIVOR-ELIGIBLE LABEL AND IS WORTH A WARNING AT LOAD
003580*    TIME RATHER THAN DISCOVERING IT DOWNSTREAM IN SURVIVORSHIP.
003590*    READS THE COMBINED FIRST/LAST NAME BLOCK THROUGH THE
003600*    PERSON-REC NAME-VIEW REDEFINE SO BOTH FIELDS ARE TESTED IN
003610*    ONE COMPARE INSTEAD OF TWO.
003620 5050-VALIDATE-NAME-PRESENT.
003630     IF WS-FULL-NAME-BLOCK OF WS-PERSON-NAME-VIEW = SPACES
003640         DISPLAY 'WARNING - NAME BLANK FOR ' WS-RECORD-ID
003650     END-IF
003660     .
003670*
003680*    GENERIC 40-BYTE TRIM/LOWERCASE ROUTINE - CALLED FOR FIRST-
003690*    NAME, LAST-NAME AND E-MAIL (ALL THREE ARE PIC X(40) OR
003700*    NARROWER, LEFT-JUSTIFIED).  LOWERCASES FIRST SO THE BLANK
003710*    SCAN BELOW NEVER HAS TO CARE ABOUT CASE, THEN RE-JUSTIFIES
003720*    THE SURVIVING TEXT TO THE LEFT EDGE OF THE FIELD.
003730 5500-TRIM-AND-LOWER-FIELD.
003740     INSPECT WS-GENERIC-FIELD
003750         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA
003760     PERFORM 5600-FIND-FIRST-NONBLANK
003770     PERFORM 5700-FIND-LAST-NONBLANK
003780     IF WS-FIRST-NONBLANK = ZERO
003790         MOVE SPACES TO WS-GENERIC-FIELD
003800     ELSE
003810         MOVE SPACES TO WS-TEMP-FIELD
003820         MOVE WS-GENERIC-FIELD(WS-FIRST-NONBLANK:
003830             WS-LAST-NONBLANK - WS-FIRST-NONBLANK + 1)
003840             TO WS-TEMP-FIELD
003850         MOVE SPACES TO WS-GENERIC-FIELD
003860         MOVE WS-TEMP-FIELD TO WS-GENERIC-FIELD
003870     END-IF
003880     .
003890*
003900*    FORWARD SCAN FOR THE FIRST NON-BLANK BYTE OF
003910*    WS-GENERIC-FIELD.  A FIELD THAT IS ALL SPACES LEAVES
003920*    WS-FIRST-NONBLANK AT ZERO, WHICH 5500 ABOVE TREATS AS
003930*    "NOTHING TO TRIM".
003940 5600-FIND-FIRST-NONBLANK.
003950     MOVE ZERO TO WS-FIRST-NONBLANK
003960     MOVE 1 TO WS-SCAN-I
003970     PERFORM 5610-SCAN-FOR-FIRST-NONBLANK
003980         UNTIL WS-SCAN-I > 40 OR WS-FIRST-NONBLANK NOT = ZERO
003990     .
004000*
004010 5610-SCAN-FOR-FIRST-NONBLANK.
004020     IF WS-GENERIC-FIELD(WS-SCAN-I:1) NOT = SPACE
004030         MOVE WS-SCAN-I TO WS-FIRST-NONBLANK
004040     END-IF
004050     ADD 1 TO WS-SCAN-I
004060     .
004070*
004080*    BACKWARD SCAN FOR THE LAST NON-BLANK BYTE - SAME IDEA AS
004090*    5600 ABOVE BUT WALKING FROM BYTE 40 DOWN TO BYTE 1, SO THE
004100*    PAIR TOGETHER BRACKET THE TEXT THAT SURVIVES THE TRIM.
004110 5700-FIND-LAST-NONBLANK.
004120     MOVE ZERO TO WS-LAST-NONBLANK
004130     MOVE 40 TO WS-SCAN-I
004140     PERFORM 5710-SCAN-FOR-LAST-NONBLANK
004150         UNTIL WS-SCAN-I < 1 OR WS-LAST-NONBLANK NOT = ZERO
004160     .
004170*
004180 5710-SCAN-FOR-LAST-NONBLANK.
004190     IF WS-GENERIC-FIELD(WS-SCAN-I:1) NOT = SPACE
004200         MOVE WS-SCAN-I TO WS-LAST-NONBLANK
004210     END-IF
004220     SUBTRACT 1 FROM WS-SCAN-I
004230     .
004240*
004250*----------------------------------------------------------------*
004260*    E-MAIL - TRIM/LOWER THEN DROP FROM FIRST '+' ONWARD
004270*----------------------------------------------------------------*
004280*    CR-0137 - A PLUS-ADDRESSED E-MAIL (e.g. jo+newsletter@x.com)
004290*    IS THE SAME MAILBOX AS jo@x.com FOR DE-DUPE PURPOSES, SO
004300*    THE SUB-ADDRESS FROM THE FIRST '+' ONWARD IS DROPPED BEFORE
004310*    ANY MATCHING LOGIC IN PHASE 3 EVER SEES THE FIELD.  A '+'
004320*    IN POSITION 1 MEANS THE WHOLE ADDRESS WAS SUB-ADDRESS -
004330*    TREATED AS BLANK RATHER THAN AS A ONE-CHARACTER LOCAL PART.
004340 6000-NORMALIZE-EMAIL.
004350     MOVE WS-EMAIL TO WS-GENERIC-FIELD
004360     PERFORM 5500-TRIM-AND-LOWER-FIELD
004370     MOVE WS-GENERIC-FIELD TO WS-EMAIL
004380     MOVE ZERO TO WS-PLUS-POS
004390     MOVE 1 TO WS-SCAN-I
004400     PERFORM 6010-SCAN-FOR-PLUS-SIGN
004410         UNTIL WS-SCAN-I > 40 OR WS-PLUS-POS NOT = ZERO
004420     IF WS-PLUS-POS = 1
004430         MOVE SPACES TO WS-EMAIL
004440     ELSE
004450         IF WS-PLUS-POS > 1
004460             MOVE WS-EMAIL(1:WS-PLUS-POS - 1) TO WS-TEMP-FIELD
004470             MOVE SPACES TO WS-EMAIL
004480             MOVE WS-TEMP-FIELD(1:WS-PLUS-POS - 1) TO WS-EMAIL
004490         END-IF
004500     END-IF
004510     IF WS-EMAIL NOT = SPACES
004520         PERFORM 6050-VALIDATE-EMAIL-FORMAT
004530     END-IF
004540     .
004550*
004560*    FORWARD SCAN FOR THE FIRST '+' IN THE TRIMMED E-MAIL.
004570*    WS-PLUS-POS STAYS ZERO WHEN THERE IS NO SUB-ADDRESS TO
004580*    DROP, WHICH IS THE NORMAL CASE.
004590 6010-SCAN-FOR-PLUS-SIGN.
004600     IF WS-EMAIL(WS-SCAN-I:1) = '+'
004610         MOVE WS-SCAN-I TO WS-PLUS-POS
004620     END-IF
004630     ADD 1 TO WS-SCAN-I
004640     .
004650*
004660*    2005-02-11 DKP CR-0431 - EMAIL-VIEW DROPPED.  IT ASSUMED
004670*    THE '@' ALWAYS FELL AT BYTE 25 OF THE 40-BYTE FIELD, BUT
004680*    THE LOCAL PART IS RARELY EXACTLY 24 CHARACTERS - THE OLD
004690*    CHECK WAS FIRING ON ALMOST EVERY GOOD ADDRESS.  SCAN FOR
004700*    THE '@' WHEREVER IT ACTUALLY LANDS INSTEAD.  A LOAD FILE
004710*    THAT CARRIES A NAME, A PHONE NUMBER, OR SOME OTHER STRAY
004720*    TEXT IN THE E-MAIL COLUMN IS WHAT THIS IS REALLY GUARDING
004730*    AGAINST - THOSE RECORDS HAVE NO '@' ANYWHERE IN THE FIELD.
004740 6050-VALIDATE-EMAIL-FORMAT.
004750     MOVE ZERO TO WS-AT-POS
004760     MOVE 1 TO WS-SCAN-I
004770     PERFORM 6060-SCAN-FOR-AT-SIGN
004780         UNTIL WS-SCAN-I > 40 OR WS-AT-POS NOT = ZERO
004790     IF WS-AT-POS = ZERO
004800         DISPLAY 'WARNING - EMAIL FORMAT UNEXPECTED FOR '
004810             WS-RECORD-ID
004820     END-IF
004830     .
004840*
004850*    FORWARD SCAN FOR '@' - STOPS AS SOON AS ONE IS FOUND, SINCE
004860*    6050 ABOVE ONLY CARES WHETHER ONE EXISTS ANYWHERE, NOT
004870*    WHERE EXACTLY.
004880 6060-SCAN-FOR-AT-SIGN.
004890     IF WS-EMAIL(WS-SCAN-I:1) = '@'
004900         MOVE WS-SCAN-I TO WS-AT-POS
004910     END-IF
004920     ADD 1 TO WS-SCAN-I
004930     .
004940*
004950*----------------------------------------------------------------*
004960*    PHONE - STRIP NON-DIGITS, REFORMAT TO +1 AND 10 DIGITS
004970*----------------------------------------------------------------*
004980*     1996-02-27 JPL  CR-0211 - CLASS NUMERIC-DIGIT SCAN
004990*
005000*    CR-0166 - SOURCE PHONE NUMBERS ARRIVE IN EVERY PUNCTUATION
005010*    STYLE THE TWO FRONT-END SYSTEMS CAN PRODUCE ( (555) 123-
005020*    4567, 555.123.4567, 1-555-123-4567...).  STRIP EVERYTHING
005030*    BUT THE DIGITS, THEN ACCEPT ONLY A BARE 10-DIGIT NUMBER OR
005040*    AN 11-DIGIT NUMBER LEADING WITH THE US COUNTRY CODE '1' -
005050*    ANYTHING ELSE (TOO FEW DIGITS, A FOREIGN NUMBER, A TYPO)
005060*    COMES OUT BLANK RATHER THAN A BEST-EFFORT GUESS.
005070 7000-NORMALIZE-PHONE.
005080     MOVE SPACES TO WS-DIGITS-ONLY
005090     MOVE ZERO TO WS-DIGIT-COUNT
005100     MOVE 1 TO WS-SCAN-I
005110     PERFORM 7010-SCAN-ONE-PHONE-CHAR UNTIL WS-SCAN-I > 20
005120     MOVE SPACES TO WS-PHONE
005130     EVALUATE TRUE
005140         WHEN WS-DIGIT-COUNT = 11
005150             AND WS-DIGITS-ONLY(1:1) = '1'
005160             STRING '+1' WS-DIGITS-ONLY(2:10)
005170                 DELIMITED BY SIZE INTO WS-PHONE
005180         WHEN WS-DIGIT-COUNT = 10
005190             STRING '+1' WS-DIGITS-ONLY(1:10)
005200                 DELIMITED BY SIZE INTO WS-PHONE
005210         WHEN OTHER
005220             MOVE SPACES TO WS-PHONE
005230     END-EVALUATE
005240     IF WS-PHONE NOT = SPACES
005250         PERFORM 7050-VALIDATE-PHONE-FORMAT
005260     END-IF
005270     .
005280*
005290*    CONFIRM THE REFORMATTED NUMBER TRULY LANDED ON THE E.164
005300*    PLUS/COUNTRY-CODE BOUNDARY THE PHONE-VIEW REDEFINE EXPECTS.
005310*    UNLIKE THE OLD EMAIL-VIEW CHECK THIS ONE IS SAFE TO KEY OFF
005320*    A FIXED BYTE OFFSET, BECAUSE 7000 ABOVE ALWAYS WRITES THE
005330*    SAME '+1' PREFIX IN THE SAME TWO BYTES BEFORE THIS RUNS -
005340*    THE OFFSET IS GUARANTEED BY THE CODE, NOT ASSUMED OF THE
005350*    DATA.  A MISMATCH HERE MEANS THE EVALUATE ABOVE HAS A BUG,
005360*    NOT A BAD SOURCE RECORD, SO THE FIELD IS BLANKED OUT RATHER
005370*    THAN PASSED ALONG HALF-FORMED.
005380 7050-VALIDATE-PHONE-FORMAT.
005390     IF WS-PHONE-PLUS OF WS-PERSON-PHONE-VIEW NOT = '+'
005400         OR WS-PHONE-CC OF WS-PERSON-PHONE-VIEW NOT = '1'
005410         DISPLAY 'WARNING - PHONE FORMAT UNEXPECTED FOR '
005420             WS-RECORD-ID
005430         MOVE SPACES TO WS-PHONE
005440     END-IF
005450     .
005460*
005470*    DIGIT-ONLY SCAN OVER THE RAW 20-BYTE PHONE FIELD - CLASS
005480*    NUMERIC-DIGIT (DECLARED IN SPECIAL-NAMES ABOVE) RATHER THAN
005490*    IS NUMERIC BECAUSE IS NUMERIC ON A SINGLE BYTE ACCEPTS A
005500*    SIGN OVERPUNCH, WHICH A RAW EXTRACT BYTE NEVER LEGITIMATELY
005510*    CARRIES (CR-0211).
005520 7010-SCAN-ONE-PHONE-CHAR.
005530     IF WS-PHONE(WS-SCAN-I:1) IS NUMERIC-DIGIT
005540         ADD 1 TO WS-DIGIT-COUNT
005550         MOVE WS-PHONE(WS-SCAN-I:1)
005560             TO WS-DIGITS-ONLY(WS-DIGIT-COUNT:1)
005570     END-IF
005580     ADD 1 TO WS-SCAN-I
005590     .
005600*
005610*----------------------------------------------------------------*
005620*    WORK FILE WRITE
005630*----------------------------------------------------------------*
005640*    ONE WRITE PER NORMALIZED PERSON RECORD - THE RESERVE
005650*    FILLER ON WS-PERSON-RECORD RIDES ALONG WITH THE MOVE SO A
005660*    FUTURE FIELD ADDITION DOES NOT HAVE TO TOUCH THIS STATEMENT
005670*    OR THE FD RECORD LENGTH (CR-0361).
005680 8000-WRITE-WORK-RECORD.
005690     WRITE PEOPLE-NORM-WORK-REC FROM WS-PERSON-RECORD
005700     .
005710*
005720*    CLOSES THE SCRATCH FILE REGARDLESS OF WHETHER EITHER INPUT
005730*    LOAD ACTUALLY WROTE ANYTHING TO IT.
005740 8900-CLOSE-WORK-FILE.
005750     CLOSE PEOPLE-NORM-WORK
005760     .
005770******************************************************************
005780 9999-FIN-PGM.
005790     STOP RUN
005800     .
