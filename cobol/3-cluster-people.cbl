000100******************************************************************
000110* PROGRAM:  3-CLUSTER-PEOPLE
000120* TITLE:    PEOPLE DUPLICATE CLUSTER ASSIGNMENT
000130* NOTE:     EXACT E-MAIL PASS, THEN FUZZY NAME PASS BLOCKED BY
000140*           FIRST LETTER OF LAST NAME, WITH TRANSITIVE CLOSURE
000150*           OVER A PARENT-OF UNION-FIND TABLE.
000160*
000170* PHASE 2A OF THE SIX-PHASE RUN.  THIS IS THE PROGRAM THAT
000180* DECIDES WHICH LEADS/CONTACTS ARE THE SAME PERSON - EVERYTHING
000190* IN 1-NORMALIZE-PEOPLE WAS PREPARATION FOR THIS, AND EVERYTHING
000200* IN 5-SURVIVORSHIP-PEOPLE IS CONSEQUENCE OF IT.  TWO SEPARATE
000210* MATCHING RULES FEED ONE UNION-FIND STRUCTURE SO A MATCH FOUND
000220* BY EITHER RULE MERGES TWO PEOPLE INTO THE SAME CLUSTER, AND A
000230* CHAIN OF MATCHES (A MATCHES B ON E-MAIL, B MATCHES C ON NAME)
000240* PULLS ALL THREE INTO ONE CLUSTER EVEN THOUGH A AND C NEVER
000250* MATCHED EACH OTHER DIRECTLY - THAT IS WHAT "TRANSITIVE CLOSURE"
000260* MEANS IN THE NOTE ABOVE.
000270*
000280* THE WHOLE NORMALIZED PEOPLE FILE IS HELD IN THE WS-PEOPLE-
000290* TABLE BELOW FOR THE DURATION OF THE RUN - THIS IS A BATCH
000300* DE-DUPE JOB, NOT AN ONLINE ONE, AND 2000 ROWS OF A SINGLE
000310* MARKETING DATABASE'S NIGHTLY LOAD COMFORTABLY FITS IN THE
000320* REGION SIZE THIS STEP RUNS UNDER (SEE THE JCL IN THE RUN
000330* PROCEDURE LIBRARY FOR THE ACTUAL REGION PARAMETER).
000340******************************************************************
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID.      3-CLUSTER-PEOPLE.
000370 AUTHOR.          J P LEUNG.
000380 INSTALLATION.    CRM DATA QUALITY UNIT.
000390 DATE-WRITTEN.    06/02/1995.
000400 DATE-COMPILED.
000410 SECURITY.        COMPANY CONFIDENTIAL.
000420******************************************************************
000430* CHANGE LOG
000440* ----------------------------------------------------------------
000450* DATE       WHO  REQUEST    DESCRIPTION
000460* ---------- ---- ---------- --------------------------------
000470* 1995-06-02 JPL  INIT       FIRST CUT - EXACT E-MAIL PASS ONLY,
000480*                            SORT/GIVING/CONTROL-BREAK NUMBERING
000490* 1995-07-14 JPL  CR-0164    ADDED FUZZY NAME PASS, BLOCKED BY
000500*                            FIRST LETTER OF LAST NAME
000510* 1995-08-02 RDM  CR-0172    TOKEN-SORT-RATIO SCORING ROUTINE
000520*                            (SORT TOKENS, INDEL DISTANCE DP)
000530* 1995-10-30 RDM  CR-0188    PARENT-OF TABLE FOR TRANSITIVE
000540*                            CLOSURE (UNION-FIND, NO RECURSION)
000550* 1996-03-19 JPL  CR-0219    RAISE TABLE SIZE 1000 TO 2000 ROWS
000560* 1998-11-19 JPL  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
000570*                            DATE FIELDS PROCESSED HERE, NO
000580*                            CHANGE REQUIRED
000590* 2003-01-27 TCW  CR-0378    WRITE PEOPLE-CLUSTERS AUDIT FILE
000600* 2005-02-11 DKP  CR-0433    TOKEN-SWAP MOVED TO A STANDALONE
000610*                            77-LEVEL ITEM
000620******************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     CLASS ALPHA-LOWER IS 'a' THRU 'z'
000680     SWITCH-0 IS DEBUG-TRACE-SWITCH
000690         ON STATUS IS DEBUG-TRACE-ON
000700         OFF STATUS IS DEBUG-TRACE-OFF.
000710*
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740*    Input - produced by 1-NORMALIZE-PEOPLE, read once, in full,
000750*    straight into the in-memory table below.
000760     SELECT PEOPLE-NORM-WORK ASSIGN TO "PEOPLE-NORM-WORK"
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS IS WS-FS-PPLWORK.
000790*
000800*    SORT work file for the exact e-mail pass (CR-0164's fuzzy
000810*    pass never touches a SORT verb - it works block by block
000820*    out of the in-memory table instead).
000830     SELECT EMAIL-SORT-FILE ASSIGN TO "SORTWK1".
000840*
000850*    GIVING target of the SORT above - read back sequentially by
000860*    2200-SCAN-SORTED-EMAILS for the control break.
000870     SELECT ESORT-WORK ASSIGN TO "ESORT-WORK"
000880         ORGANIZATION IS LINE SEQUENTIAL
000890         FILE STATUS IS WS-FS-ESORT.
000900*
000910*    CR-0378 - audit trail only, not consumed by any other step
000920*    of the run; it exists so a data-quality analyst can see
000930*    which cluster every normalized record landed in without
000940*    re-running the match logic by hand.
000950     SELECT PEOPLE-CLUSTERS ASSIGN TO "PEOPLE-CLUSTERS"
000960         ORGANIZATION IS LINE SEQUENTIAL
000970         FILE STATUS IS WS-FS-PPLCLUS.
000980******************************************************************
000990 DATA DIVISION.
001000 FILE SECTION.
001010*
001020*    NORMALIZED PEOPLE - SAME SHAPE WRITTEN BY PHASE 1, READ
001030*    HERE ONE TIME ONLY AND TRANSFERRED ENTIRELY INTO MEMORY.
001040 FD  PEOPLE-NORM-WORK.
001050 01  PEOPLE-NORM-WORK-REC      PIC X(127).
001060*
001070*    SORT RECORD - E-MAIL PLUS THE TABLE INDEX OF THE ROW IT
001080*    CAME FROM, SO THE SORTED ORDER CAN BE MAPPED BACK ONTO THE
001090*    WS-PEOPLE-TABLE ROW THE CLUSTER-ID BELONGS TO.
001100 SD  EMAIL-SORT-FILE.
001110 01  SD-EMAIL-REC.
001120     05  SD-EMAIL              PIC X(40).
001130     05  SD-INDEX              PIC 9(06).
001140*
001150*    GIVING TARGET - SAME TWO FIELDS, JUST RENAMED TO THE ES-
001160*    PREFIX SO THE CONTROL-BREAK PARAGRAPHS BELOW ARE READING
001170*    OFF A PLAIN SEQUENTIAL FILE RATHER THAN A SORT RECORD AREA.
001180 FD  ESORT-WORK.
001190 01  ESORT-WORK-REC.
001200     05  ES-EMAIL              PIC X(40).
001210     05  ES-INDEX              PIC 9(06).
001220*
001230*    CR-0378 AUDIT RECORD - ONE ROW PER NORMALIZED PERSON, WITH
001240*    THE FINAL CLUSTER-ID THIS PROGRAM DECIDED ON.  NOTE THIS IS
001250*    NOT THE SAME RECORD LAYOUT AS PEOPLE-NORM-WORK-REC - THE
001260*    CLUSTER-ID COLUMN IS NEW, AND THE FIELDS ARE BROKEN OUT
001270*    RATHER THAN CARRIED AS ONE OPAQUE BLOCK, SINCE THIS FILE IS
001280*    MEANT TO BE READABLE BY A HUMAN OR A REPORT WRITER, NOT
001290*    JUST BY THE NEXT COBOL STEP.
001300 FD  PEOPLE-CLUSTERS.
001310 01  PEOPLE-CLUSTERS-REC.
001320     05  PC-RECORD-ID          PIC X(10).
001330     05  PC-FIRST-NAME         PIC X(20).
001340     05  PC-LAST-NAME          PIC X(20).
001350     05  PC-EMAIL              PIC X(40).
001360     05  PC-PHONE              PIC X(20).
001370     05  PC-SOURCE-TYPE        PIC X(07).
001380     05  PC-CLUSTER-ID         PIC 9(06).
001390******************************************************************
001400 WORKING-STORAGE SECTION.
001410*
001420*    SHARED PERSON RECORD LAYOUT - ONLY USED HERE TO RECEIVE THE
001430*    INCOMING WORK RECORD IN 1100 BELOW AND TO PICK UP THE
001440*    BLOCK-VIEW REDEFINE'S FIRST-LETTER-OF-LAST-NAME FIELD FOR
001450*    1200'S BLOCKING KEY.
001460     COPY PERSON-REC.
001470*
001480*    FILE STATUS BYTES FOR THE THREE FILES THIS PROGRAM OWNS -
001490*    ALL THREE ARE EXPECTED TO OPEN CLEAN EVERY RUN (PHASE 1
001500*    ALWAYS WRITES PEOPLE-NORM-WORK, EVEN IF EMPTY), SO THERE IS
001510*    NO OPTIONAL-FILE HANDLING HERE THE WAY THERE IS IN PHASE 1.
001520 01  WS-FILE-STATUS-GROUP.
001530     05  WS-FS-PPLWORK         PIC X(02).
001540         88  WS-PPLWORK-OK         VALUE '00'.
001550     05  WS-FS-ESORT           PIC X(02).
001560         88  WS-ESORT-OK           VALUE '00'.
001570     05  WS-FS-PPLCLUS         PIC X(02).
001580         88  WS-PPLCLUS-OK         VALUE '00'.
001590*
001600*    END-OF-FILE SWITCHES FOR THE WORK FILE LOAD (1100) AND THE
001610*    SORTED-E-MAIL SCAN (2210).
001620 01  WS-EOF-SWITCHES.
001630     05  WS-PPLWORK-EOF-SW     PIC X(01) VALUE 'N'.
001640         88  WS-PPLWORK-AT-EOF     VALUE 'Y'.
001650     05  WS-ESORT-EOF-SW       PIC X(01) VALUE 'N'.
001660         88  WS-ESORT-AT-EOF        VALUE 'Y'.
001670*
001680*    IN-MEMORY PEOPLE TABLE - ONE ROW PER NORMALIZED RECORD.
001690*    WS-TBL-INDEX(n) ALWAYS EQUALS n - ROW POSITION DOUBLES AS
001700*    THE RECORD'S ARRIVAL INDEX, REFERENCED DIRECTLY BY THE
001710*    SORT/CONTROL-BREAK PASS AND BY SURVIVORSHIP (PHASE 5).
001720 01  WS-PEOPLE-TABLE.
001730     05  WS-PEOPLE-ENTRY OCCURS 2000 TIMES
001740             INDEXED BY WS-PX WS-PY.
001750         10  WS-TBL-INDEX          PIC 9(06) COMP.
001760         10  WS-TBL-RECORD-ID      PIC X(10).
001770         10  WS-TBL-FIRST-NAME     PIC X(20).
001780         10  WS-TBL-LAST-NAME      PIC X(20).
001790         10  WS-TBL-EMAIL          PIC X(40).
001800         10  WS-TBL-PHONE          PIC X(20).
001810         10  WS-TBL-SOURCE-TYPE    PIC X(07).
001820         10  WS-TBL-CLUSTER-ID     PIC 9(06).
001830         10  WS-TBL-CLUSTERED-SW   PIC X(01) VALUE 'N'.
001840         10  WS-TBL-PARENT         PIC 9(06) COMP.
001850         10  WS-TBL-BLOCK-LETTER   PIC X(01).
001860*
001870*    CR-0188 - ONE ENTRY PER TABLE ROW, INDEXED BY ROOT NODE
001880*    NUMBER.  WHEN THE UNION-FIND PASS FINISHES, EVERY CLUSTER'S
001890*    ROOT GETS EXACTLY ONE FRESH CLUSTER NUMBER HANDED OUT HERE
001900*    THE FIRST TIME 3910 BELOW ENCOUNTERS IT - EVERY OTHER
001910*    MEMBER OF THAT CLUSTER PICKS UP THE SAME NUMBER OFF THIS
001920*    TABLE RATHER THAN GETTING ITS OWN.
001930 01  WS-ROOT-ASSIGN-TABLE.
001940     05  WS-ROOT-ASSIGN-ENTRY OCCURS 2000 TIMES
001950             INDEXED BY WS-RX.
001960         10  WS-ROOT-ASSIGNED-SW   PIC X(01) VALUE 'N'.
001970         10  WS-ROOT-CLUSTER-NO    PIC 9(06) COMP.
001980*
001990*    SCRATCH LIST OF TABLE-ROW INDEXES FOR THE BLOCK CURRENTLY
002000*    BEING COMPARED IN 3100-3210 BELOW - REBUILT FROM SCRATCH
002010*    FOR EACH OF THE 27 BLOCKS (26 LETTERS PLUS THE BLANK-
002020*    LAST-NAME BLOCK) SO ITS CONTENTS NEVER CARRY OVER.
002030 01  WS-BLOCK-MEMBER-TABLE.
002040     05  WS-BLOCK-MEMBER-IX OCCURS 2000 TIMES
002050             PIC 9(06) COMP INDEXED BY WS-BX.
002060*
002070*    ALPHABET TABLE DRIVING THE BLOCK LOOP IN 3000 BELOW - BLOCK
002080*    28 (WS-BLK-IX > 26) IS THE "NO LAST NAME AT ALL" BLOCK AND
002090*    IS HANDLED AS A SPECIAL CASE IN 3010, NOT AS A 27TH TABLE
002100*    ENTRY, SINCE A BLANK BYTE IS NOT A LETTER OF THE ALPHABET.
002110 01  WS-BLOCK-ALPHABET        PIC X(26) VALUE
002120         'abcdefghijklmnopqrstuvwxyz'.
002130 01  WS-BLOCK-ALPHABET-REDEF REDEFINES WS-BLOCK-ALPHABET.
002140     05  WS-BLOCK-LETTER OCCURS 26 TIMES PIC X(01).
002150*
002160*    WS-TABLE-COUNT IS THE NUMBER OF ROWS ACTUALLY LOADED;
002170*    WS-NEXT-FRESH-CLUSTER IS THE NEXT CLUSTER NUMBER TO HAND
002180*    OUT, SHARED ACROSS BOTH THE EXACT AND FUZZY PASSES SO A
002190*    FUZZY-PASS CLUSTER NEVER COLLIDES WITH AN E-MAIL CLUSTER
002200*    NUMBER; WS-I/WS-J ARE THE NESTED-LOOP INDEXES FOR THE
002210*    ALL-PAIRS COMPARISON WITHIN ONE BLOCK.
002220 01  WS-WORK-COUNTERS COMP.
002230     05  WS-TABLE-COUNT        PIC 9(06) VALUE ZERO.
002240     05  WS-NEXT-FRESH-CLUSTER PIC 9(06) VALUE ZERO.
002250     05  WS-EMAIL-GROUP-CLUSTER PIC 9(06) VALUE ZERO.
002260     05  WS-BLOCK-MEMBER-COUNT PIC 9(06) VALUE ZERO.
002270     05  WS-BLK-IX             PIC 9(02) VALUE ZERO.
002280     05  WS-I                  PIC 9(06) VALUE ZERO.
002290     05  WS-J                  PIC 9(06) VALUE ZERO.
002300*
002310*    HOLDS THE LAST-NAME-INITIAL BEING COMPARED AGAINST IN THE
002320*    CURRENT PASS OF 3100 BELOW (OR A SPACE, FOR THE BLANK-LAST-
002330*    NAME BLOCK).
002340 01  WS-BLOCK-KEY-AREA.
002350     05  WS-CURRENT-BLOCK-KEY  PIC X(01).
002360*
002370*    CARRIES THE PREVIOUS SORTED E-MAIL VALUE FORWARD BETWEEN
002380*    CALLS TO 2230 BELOW - THE STANDARD CONTROL-BREAK HOLD AREA.
002390 01  WS-EMAIL-BREAK-AREA.
002400     05  WS-PREV-EMAIL-HOLD    PIC X(40) VALUE SPACES.
002410*
002420*    UNION-FIND WORK AREAS.  WS-FR-NODE/WS-FR-ROOT ARE THE
002430*    PARAMETER AND RESULT OF 4000-FIND-ROOT; WS-UP-ROOT-1/2 HOLD
002440*    THE TWO ROOTS BEING MERGED IN 4500-UNION-PAIR.
002450 01  WS-UNIONFIND-WORK COMP.
002460     05  WS-FR-NODE            PIC 9(06).
002470     05  WS-FR-ROOT            PIC 9(06).
002480     05  WS-UP-ROOT-1          PIC 9(06).
002490     05  WS-UP-ROOT-2          PIC 9(06).
002500*
002510*    SIMILARITY SCORING WORK AREAS - TOKEN-SORT RATIO.  THE TWO
002520*    0-100 NAME SCORES ARE AVERAGED IN 3210 TO GIVE THE SINGLE
002530*    THRESHOLD TEST (>= 85) THAT DECIDES WHETHER A PAIR MERGES.
002540 01  WS-SCORE-WORK.
002550     05  WS-CMP-A              PIC X(20).
002560     05  WS-CMP-B              PIC X(20).
002570     05  WS-SORTED-A           PIC X(20).
002580     05  WS-SORTED-B           PIC X(20).
002590     05  WS-SCORE-RESULT       PIC 9(03) COMP.
002600     05  WS-FNAME-SCORE        PIC 9(03) COMP.
002610     05  WS-LNAME-SCORE        PIC 9(03) COMP.
002620     05  WS-AVG-SCORE          PIC 9(03) COMP.
002630*
002640*    COUNTERS AND SUBSCRIPTS FOR THE TOKENIZE/SORT/REJOIN STEP
002650*    IN 4200 BELOW - AT MOST 4 TOKENS ARE EVER EXPECTED OUT OF A
002660*    20-BYTE NAME FIELD, WHICH IS WHY WS-TOKEN-TABLE JUST BELOW
002670*    IS SIZED TO 4 AND NOT SOMETHING LARGER.
002680 01  WS-TOKEN-WORK COMP.
002690     05  WS-TOK-COUNT          PIC 9(02).
002700     05  WS-TOK-IX             PIC 9(02).
002710     05  WS-TOK-JX             PIC 9(02).
002720     05  WS-TOK-LEN            PIC 9(02).
002730     05  WS-LEN-A              PIC 9(02).
002740     05  WS-LEN-B              PIC 9(02).
002750*
002760*    UP TO 4 WHITESPACE-DELIMITED TOKENS OF THE NAME FIELD
002770*    CURRENTLY BEING SORTED - POPULATED BY UNSTRING, REORDERED
002780*    IN PLACE BY THE INSERTION SORT IN 4220/4230, THEN REJOINED
002790*    BY 4250 BELOW.
002800 01  WS-TOKEN-TABLE.
002810     05  WS-TOK-ENTRY OCCURS 4 TIMES PIC X(20).
002820*
002830*    2005-02-11 DKP CR-0433 - SWAP HOLDER FOR THE TOKEN SORT WAS
002840*    THE ONLY FIELD ON ITS OWN 01 GROUP; BROUGHT DOWN TO A
002850*    STANDALONE 77-LEVEL ITEM TO MATCH THE REST OF THE RUN'S
002860*    SWITCHES AND SCRATCH SCALARS.
002870 77  WS-TOKEN-SWAP             PIC X(20).
002880*
002890*----------------------------------------------------------------*
002900*    INDEL-DISTANCE DP WORK AREA - TWO ROLLING ROWS, 0..20
002910*----------------------------------------------------------------*
002920*     1995-08-02 RDM  CR-0172
002930*
002940*    STANDARD EDIT-DISTANCE DYNAMIC PROGRAM, KEPT TO TWO ROWS
002950*    (WS-DP-PREV/WS-DP-CURR) INSTEAD OF A FULL 20x20 MATRIX -
002960*    EACH CELL OF THE CURRENT ROW ONLY EVER NEEDS THE CELL TO
002970*    ITS LEFT AND THE CELL DIRECTLY ABOVE IT, SO THE FULL MATRIX
002980*    WOULD COST MEMORY FOR NO BENEFIT ON FIELDS THIS SHORT.
002990*    SUBSTITUTION COST IS 2 RATHER THAN THE TEXTBOOK 1 SO A
003000*    SINGLE-CHARACTER SUBSTITUTION COSTS THE SAME AS A DELETE
003010*    PLUS AN INSERT - THAT IS WHAT MAKES THIS "INDEL DISTANCE"
003020*    RATHER THAN PLAIN LEVENSHTEIN, AND IS WHAT THE TOKEN-SORT-
003030*    RATIO SCORE IN 4100 ABOVE IS ACTUALLY NAMED AFTER.
003040 01  WS-DP-WORK COMP.
003050     05  WS-DP-PREV OCCURS 21 TIMES PIC 9(04).
003060     05  WS-DP-CURR OCCURS 21 TIMES PIC 9(04).
003070     05  WS-DP-I               PIC 9(02).
003080     05  WS-DP-J               PIC 9(02).
003090     05  WS-DP-SUBCOST         PIC 9(04).
003100     05  WS-DP-DIST            PIC 9(04).
003110     05  WS-DP-LEN-A           PIC 9(02).
003120     05  WS-DP-LEN-B           PIC 9(02).
003130******************************************************************
003140 PROCEDURE DIVISION.
003150*
003160*    DRIVER - LOAD THE WORK FILE INTO MEMORY, RUN THE EXACT
003170*    E-MAIL PASS, RUN THE FUZZY NAME PASS (WHICH PICKS UP WHERE
003180*    THE EXACT PASS LEFT OFF - NEITHER PASS REVISITS A RECORD
003190*    THE OTHER ALREADY CLUSTERED), WRITE THE AUDIT FILE, STOP.
003200 0000-MAIN-PROCEDURE.
003210*     1995-06-02 JPL  INIT
003220     PERFORM 1000-LOAD-PEOPLE-TABLE
003230     PERFORM 2000-EMAIL-EXACT-PASS
003240     PERFORM 3000-FUZZY-NAME-PASS
003250     PERFORM 5000-WRITE-PEOPLE-CLUSTERS
003260     PERFORM 9999-FIN-PGM
003270     .
003280*
003290*----------------------------------------------------------------*
003300*    LOAD THE NORMALIZED PEOPLE WORK FILE INTO MEMORY
003310*----------------------------------------------------------------*
003320*    EVERYTHING DOWNSTREAM OF THIS PARAGRAPH WORKS AGAINST THE
003330*    IN-MEMORY WS-PEOPLE-TABLE, NEVER AGAINST THE FILE AGAIN -
003340*    PEOPLE-NORM-WORK IS OPENED, READ TO EXHAUSTION, AND CLOSED
003350*    RIGHT HERE, ONCE, FOR THE WHOLE RUN.
003360 1000-LOAD-PEOPLE-TABLE.
003370     OPEN INPUT PEOPLE-NORM-WORK
003380     PERFORM 1100-READ-NEXT-WORK-REC
003390     PERFORM 1200-STORE-ONE-ROW
003400         UNTIL WS-PPLWORK-AT-EOF
003410     CLOSE PEOPLE-NORM-WORK
003420     .
003430*
003440*    STANDARD READ-AHEAD PARAGRAPH - SEE THE SAME PATTERN IN
003450*    1-NORMALIZE-PEOPLE IF THE SHAPE LOOKS FAMILIAR; IT IS THE
003460*    SAME IDIOM USED THROUGHOUT THIS RUN FOR SEQUENTIAL READS.
003470 1100-READ-NEXT-WORK-REC.
003480     READ PEOPLE-NORM-WORK INTO WS-PERSON-RECORD
003490         AT END
003500             SET WS-PPLWORK-AT-EOF TO TRUE
003510     END-READ
003520     .
003530*
003540*    COPIES ONE INCOMING RECORD INTO THE NEXT FREE ROW OF
003550*    WS-PEOPLE-TABLE.  WS-TBL-PARENT STARTS OUT POINTING AT
003560*    ITSELF (EVERY ROW IS ITS OWN ROOT UNTIL A UNION OPERATION
003570*    SAYS OTHERWISE) AND WS-TBL-CLUSTERED-SW STARTS 'N' SO
003580*    NEITHER PASS BELOW SKIPS A ROW THAT HAS NOT BEEN DECIDED
003590*    YET.  THE BLOCK LETTER IS PULLED OFF THE BLOCK-VIEW
003600*    REDEFINE NOW, WHILE THE RECORD IS STILL IN WS-PERSON-
003610*    RECORD, SO 3100 BELOW NEVER HAS TO RE-DERIVE IT.
003620 1200-STORE-ONE-ROW.
003630     ADD 1 TO WS-TABLE-COUNT
003640     SET WS-PX TO WS-TABLE-COUNT
003650     MOVE WS-TABLE-COUNT        TO WS-TBL-INDEX(WS-PX)
003660     MOVE WS-RECORD-ID          TO WS-TBL-RECORD-ID(WS-PX)
003670     MOVE WS-FIRST-NAME         TO WS-TBL-FIRST-NAME(WS-PX)
003680     MOVE WS-LAST-NAME          TO WS-TBL-LAST-NAME(WS-PX)
003690     MOVE WS-EMAIL              TO WS-TBL-EMAIL(WS-PX)
003700     MOVE WS-PHONE              TO WS-TBL-PHONE(WS-PX)
003710     MOVE WS-SOURCE-TYPE        TO WS-TBL-SOURCE-TYPE(WS-PX)
003720     MOVE ZERO                  TO WS-TBL-CLUSTER-ID(WS-PX)
003730     MOVE 'N'                   TO WS-TBL-CLUSTERED-SW(WS-PX)
003740     MOVE WS-TABLE-COUNT        TO WS-TBL-PARENT(WS-PX)
003750     MOVE WS-BLOCK-LETTER OF WS-PERSON-BLOCK-VIEW
003760                                TO WS-TBL-BLOCK-LETTER(WS-PX)
003770     PERFORM 1100-READ-NEXT-WORK-REC
003780     .
003790*
003800*----------------------------------------------------------------*
003810*    EXACT E-MAIL PASS - SORT NON-BLANK E-MAILS ASCENDING,
003820*    NUMBER CLUSTERS ON THE CONTROL BREAK
003830*----------------------------------------------------------------*
003840*    TWO PEOPLE WITH THE SAME NORMALIZED E-MAIL ADDRESS ARE
003850*    TREATED AS THE SAME PERSON WITH NO FURTHER QUESTIONS ASKED
003860*    - THIS PASS RUNS FIRST AND IS DELIBERATELY THE CHEAPEST AND
003870*    MOST CONFIDENT OF THE TWO MATCHING RULES.  A RECORD WITH NO
003880*    E-MAIL AT ALL NEVER PARTICIPATES HERE (2110 SKIPS IT) AND
003890*    IS LEFT FOR THE FUZZY PASS IN 3000 TO CONSIDER INSTEAD.
003900 2000-EMAIL-EXACT-PASS.
003910     SORT EMAIL-SORT-FILE
003920         ON ASCENDING KEY SD-EMAIL
003930         INPUT PROCEDURE IS 2100-RELEASE-EMAIL-RECS
003940         GIVING ESORT-WORK
003950     PERFORM 2200-SCAN-SORTED-EMAILS
003960     .
003970*
003980*    SORT INPUT PROCEDURE - WALKS THE IN-MEMORY TABLE ONCE AND
003990*    RELEASEs ONE SORT RECORD PER ROW THAT HAS AN E-MAIL.
004000 2100-RELEASE-EMAIL-RECS.
004010     SET WS-PX TO 1
004020     PERFORM 2110-RELEASE-ONE-EMAIL-REC
004030         UNTIL WS-PX > WS-TABLE-COUNT
004040     .
004050*
004060 2110-RELEASE-ONE-EMAIL-REC.
004070     IF WS-TBL-EMAIL(WS-PX) NOT = SPACES
004080         MOVE WS-TBL-EMAIL(WS-PX)  TO SD-EMAIL
004090         MOVE WS-TBL-INDEX(WS-PX)  TO SD-INDEX
004100         RELEASE SD-EMAIL-REC
004110     END-IF
004120     SET WS-PX UP BY 1
004130     .
004140*
004150*    READS THE SORTED E-MAILS BACK IN ASCENDING ORDER OUT OF
004160*    ESORT-WORK AND DRIVES THE CONTROL BREAK IN 2230 BELOW.
004170*    AFTER THE LAST RECORD, WS-NEXT-FRESH-CLUSTER IS STEPPED
004180*    PAST THE FINAL E-MAIL GROUP'S NUMBER SO THE FUZZY PASS
004190*    BELOW NEVER REUSES A CLUSTER NUMBER ALREADY HANDED OUT HERE.
004200 2200-SCAN-SORTED-EMAILS.
004210     OPEN INPUT ESORT-WORK
004220     PERFORM 2210-READ-NEXT-SORTED
004230     PERFORM 2220-PROCESS-SORTED-REC
004240         UNTIL WS-ESORT-AT-EOF
004250     CLOSE ESORT-WORK
004260*         STEP PAST THE LAST E-MAIL GROUP'S CLUSTER NUMBER SO
004270*         THE FUZZY PASS CONTINUES THE NUMBERING, NOT REUSE IT.
004280     IF WS-PREV-EMAIL-HOLD NOT = SPACES
004290         ADD 1 TO WS-NEXT-FRESH-CLUSTER
004300     END-IF
004310     .
004320*
004330*    READ-AHEAD OVER THE SORTED SEQUENTIAL FILE.
004340 2210-READ-NEXT-SORTED.
004350     READ ESORT-WORK
004360         AT END
004370             SET WS-ESORT-AT-EOF TO TRUE
004380     END-READ
004390     .
004400*
004410*    APPLIES THE CURRENT E-MAIL GROUP'S CLUSTER NUMBER TO THE
004420*    TABLE ROW THIS SORTED RECORD CAME FROM (VIA ES-INDEX) AND
004430*    MARKS THAT ROW CLUSTERED SO THE FUZZY PASS SKIPS IT LATER.
004440 2220-PROCESS-SORTED-REC.
004450     PERFORM 2230-CHECK-EMAIL-BREAK
004460     SET WS-PX TO ES-INDEX
004470     MOVE WS-EMAIL-GROUP-CLUSTER TO WS-TBL-CLUSTER-ID(WS-PX)
004480     MOVE 'Y' TO WS-TBL-CLUSTERED-SW(WS-PX)
004490     PERFORM 2210-READ-NEXT-SORTED
004500     .
004510*
004520*    STANDARD CONTROL BREAK ON SD-EMAIL - THE FIRST GROUP USES
004530*    WS-NEXT-FRESH-CLUSTER AS-IS (STARTS AT ZERO); EVERY LATER
004540*    GROUP ADVANCES IT BY ONE BEFORE ASSIGNING.
004550 2230-CHECK-EMAIL-BREAK.
004560     IF ES-EMAIL NOT = WS-PREV-EMAIL-HOLD
004570         IF WS-PREV-EMAIL-HOLD NOT = SPACES
004580             ADD 1 TO WS-NEXT-FRESH-CLUSTER
004590         END-IF
004600         MOVE WS-NEXT-FRESH-CLUSTER TO WS-EMAIL-GROUP-CLUSTER
004610         MOVE ES-EMAIL TO WS-PREV-EMAIL-HOLD
004620     END-IF
004630     .
004640*
004650*----------------------------------------------------------------*
004660*    FUZZY NAME PASS - BLOCK BY FIRST LETTER OF LAST NAME
004670*----------------------------------------------------------------*
004680*     1995-07-14 JPL  CR-0164
004690*
004700*    ANY RECORD STILL UNCLUSTERED AFTER THE E-MAIL PASS GETS A
004710*    SECOND CHANCE HERE, COMPARED ONLY AGAINST OTHERS WHO SHARE
004720*    ITS LAST-NAME-INITIAL BLOCK - COMPARING EVERY RECORD TO
004730*    EVERY OTHER RECORD WOULD BE AN N-SQUARED PASS OVER THE
004740*    WHOLE TABLE, WHILE BLOCKING BY INITIAL CUTS THAT DOWN TO
004750*    27 SMALLER N-SQUARED PASSES THAT, TOGETHER, COVER A TINY
004760*    FRACTION OF THE FULL PAIR COUNT.  THE TRADE-OFF IS THAT TWO
004770*    RECORDS FOR THE SAME PERSON WITH A MISSPELLED LAST-NAME
004780*    INITIAL NEVER GET COMPARED - ACCEPTED AS A KNOWN GAP SINCE
004790*    A MISTYPED FIRST LETTER IS RARE COMPARED TO THE TRANSPOSED-
004800*    LETTER AND MISSING-MIDDLE-NAME TYPOS THIS PASS IS ACTUALLY
004810*    FOR.
004820 3000-FUZZY-NAME-PASS.
004830     MOVE 1 TO WS-BLK-IX
004840     PERFORM 3010-RUN-ONE-BLOCK UNTIL WS-BLK-IX > 27
004850     PERFORM 3900-ASSIGN-FUZZY-CLUSTER-NUMBERS
004860     .
004870*
004880*    ONE PASS OF THIS PARAGRAPH PER BLOCK (26 LETTERS PLUS THE
004890*    28TH/BLANK BLOCK - NOTE THE LOOP BOUND OF 27 COUNTS A-Z AS
004900*    BLOCKS 1-26 AND TREATS BLOCK 27 AS THE BLANK BLOCK).
004910 3010-RUN-ONE-BLOCK.
004920     IF WS-BLK-IX < 27
004930         MOVE WS-BLOCK-LETTER(WS-BLK-IX)
004940             TO WS-CURRENT-BLOCK-KEY
004950     ELSE
004960         MOVE SPACE TO WS-CURRENT-BLOCK-KEY
004970     END-IF
004980     PERFORM 3100-BUILD-BLOCK-MEMBER-LIST
004990     IF WS-BLOCK-MEMBER-COUNT > 1
005000         PERFORM 3200-COMPARE-BLOCK-PAIRS
005010     END-IF
005020     ADD 1 TO WS-BLK-IX
005030     .
005040*
005050*    SCANS THE WHOLE TABLE AND COLLECTS THE ROW NUMBERS OF EVERY
005060*    UNCLUSTERED RECORD WHOSE BLOCK LETTER MATCHES THE CURRENT
005070*    BLOCK - REBUILT FRESH FOR EACH OF THE 27 BLOCKS.
005080 3100-BUILD-BLOCK-MEMBER-LIST.
005090     MOVE ZERO TO WS-BLOCK-MEMBER-COUNT
005100     SET WS-PX TO 1
005110     PERFORM 3110-CHECK-ONE-MEMBER
005120         UNTIL WS-PX > WS-TABLE-COUNT
005130     .
005140*
005150 3110-CHECK-ONE-MEMBER.
005160     IF WS-TBL-CLUSTERED-SW(WS-PX) = 'N'
005170         IF WS-CURRENT-BLOCK-KEY = SPACE
005180             IF WS-TBL-BLOCK-LETTER(WS-PX) = SPACE
005190                 PERFORM 3150-ADD-BLOCK-MEMBER
005200             END-IF
005210         ELSE
005220             IF WS-TBL-BLOCK-LETTER(WS-PX) =
005230                     WS-CURRENT-BLOCK-KEY
005240                 PERFORM 3150-ADD-BLOCK-MEMBER
005250             END-IF
005260         END-IF
005270     END-IF
005280     SET WS-PX UP BY 1
005290     .
005300*
005310*    APPENDS ONE ROW NUMBER TO WS-BLOCK-MEMBER-TABLE.
005320 3150-ADD-BLOCK-MEMBER.
005330     ADD 1 TO WS-BLOCK-MEMBER-COUNT
005340     SET WS-BX TO WS-BLOCK-MEMBER-COUNT
005350     MOVE WS-PX TO WS-BLOCK-MEMBER-IX(WS-BX)
005360     .
005370*
005380*    ALL-PAIRS COMPARISON WITHIN ONE BLOCK - ONLY CALLED WHEN
005390*    THE BLOCK HAS MORE THAN ONE MEMBER (3010 CHECKS THAT FIRST,
005400*    SINCE A SINGLE-MEMBER BLOCK HAS NOTHING TO COMPARE).
005410 3200-COMPARE-BLOCK-PAIRS.
005420     MOVE 1 TO WS-I
005430     PERFORM 3205-COMPARE-ONE-ROW
005440         UNTIL WS-I > WS-BLOCK-MEMBER-COUNT - 1
005450     .
005460*
005470*    OUTER LOOP OF THE ALL-PAIRS COMPARISON - FOR MEMBER WS-I,
005480*    COMPARE AGAINST EVERY LATER MEMBER WS-J SO NO PAIR IS
005490*    COMPARED TWICE AND NO MEMBER IS COMPARED AGAINST ITSELF.
005500 3205-COMPARE-ONE-ROW.
005510     COMPUTE WS-J = WS-I + 1
005520     PERFORM 3210-COMPARE-ONE-PAIR
005530         UNTIL WS-J > WS-BLOCK-MEMBER-COUNT
005540     ADD 1 TO WS-I
005550     .
005560*
005570*    SCORES ONE PAIR OF MEMBERS ON BOTH FIRST AND LAST NAME VIA
005580*    THE TOKEN-SORT RATIO (4100 BELOW), AVERAGES THE TWO SCORES,
005590*    AND UNIONS THE PAIR TOGETHER WHEN THE AVERAGE CLEARS THE
005600*    85-POINT THRESHOLD.  85 WAS CHOSEN DURING CR-0164'S
005610*    ACCEPTANCE TESTING AS THE CUTOFF THAT CAUGHT COMMON TYPO
005620*    PAIRS ("Jon/John", "Smith/Smyth") WITHOUT ALSO MERGING
005630*    GENUINELY DIFFERENT PEOPLE WHO HAPPEN TO SHARE A LAST NAME.
005640 3210-COMPARE-ONE-PAIR.
005650     SET WS-BX TO WS-I
005660     MOVE WS-BLOCK-MEMBER-IX(WS-BX) TO WS-UP-ROOT-1
005670     SET WS-BX TO WS-J
005680     MOVE WS-BLOCK-MEMBER-IX(WS-BX) TO WS-UP-ROOT-2
005690     SET WS-PX TO WS-UP-ROOT-1
005700     SET WS-PY TO WS-UP-ROOT-2
005710     MOVE WS-TBL-FIRST-NAME(WS-PX) TO WS-CMP-A
005720     MOVE WS-TBL-FIRST-NAME(WS-PY) TO WS-CMP-B
005730     PERFORM 4100-TOKEN-SORT-RATIO
005740     MOVE WS-SCORE-RESULT TO WS-FNAME-SCORE
005750     MOVE WS-TBL-LAST-NAME(WS-PX) TO WS-CMP-A
005760     MOVE WS-TBL-LAST-NAME(WS-PY) TO WS-CMP-B
005770     PERFORM 4100-TOKEN-SORT-RATIO
005780     MOVE WS-SCORE-RESULT TO WS-LNAME-SCORE
005790     COMPUTE WS-AVG-SCORE ROUNDED =
005800         (WS-FNAME-SCORE + WS-LNAME-SCORE) / 2
005810     IF WS-AVG-SCORE >= 85
005820         PERFORM 4500-UNION-PAIR
005830     END-IF
005840     ADD 1 TO WS-J
005850     .
005860*
005870*    FINAL SWEEP OVER THE WHOLE TABLE, ONCE ALL 27 BLOCKS HAVE
005880*    HAD THEIR UNION OPERATIONS APPLIED - HANDS OUT THE ACTUAL
005890*    CLUSTER-ID NUMBERS BASED ON EACH ROW'S UNION-FIND ROOT.
005900 3900-ASSIGN-FUZZY-CLUSTER-NUMBERS.
005910     SET WS-PX TO 1
005920     PERFORM 3910-ASSIGN-ONE-CLUSTER-NUMBER
005930         UNTIL WS-PX > WS-TABLE-COUNT
005940     .
005950*
005960*    A ROW LEFT UNCLUSTERED BY THE E-MAIL PASS GETS ITS ROOT'S
005970*    CLUSTER NUMBER - THE FIRST ROW OF A GIVEN ROOT TO REACH
005980*    THIS POINT MINTS A FRESH NUMBER FOR THAT ROOT (VIA
005990*    WS-ROOT-ASSIGN-TABLE), AND EVERY LATER ROW SHARING THAT
006000*    ROOT PICKS UP THE SAME NUMBER.  A ROW NEVER TOUCHED BY ANY
006010*    UNION AT ALL IS ITS OWN ROOT AND GETS ITS OWN BRAND-NEW
006020*    SINGLE-MEMBER CLUSTER - THAT IS THE CORRECT OUTCOME FOR A
006030*    PERSON WHO TRULY HAS NO DUPLICATE IN THIS LOAD.
006040 3910-ASSIGN-ONE-CLUSTER-NUMBER.
006050     IF WS-TBL-CLUSTERED-SW(WS-PX) = 'N'
006060         MOVE WS-TBL-INDEX(WS-PX) TO WS-FR-NODE
006070         PERFORM 4000-FIND-ROOT
006080         SET WS-RX TO WS-FR-ROOT
006090         IF WS-ROOT-ASSIGNED-SW(WS-RX) = 'N'
006100             MOVE WS-NEXT-FRESH-CLUSTER
006110                 TO WS-ROOT-CLUSTER-NO(WS-RX)
006120             MOVE 'Y' TO WS-ROOT-ASSIGNED-SW(WS-RX)
006130             ADD 1 TO WS-NEXT-FRESH-CLUSTER
006140         END-IF
006150         MOVE WS-ROOT-CLUSTER-NO(WS-RX)
006160             TO WS-TBL-CLUSTER-ID(WS-PX)
006170         MOVE 'Y' TO WS-TBL-CLUSTERED-SW(WS-PX)
006180     END-IF
006190     SET WS-PX UP BY 1
006200     .
006210*
006220*----------------------------------------------------------------*
006230*    UNION-FIND - ITERATIVE, NO RECURSION
006240*----------------------------------------------------------------*
006250*     1995-10-30 RDM  CR-0188
006260*
006270*    CLIMBS THE PARENT CHAIN FROM WS-FR-NODE UNTIL IT REACHES A
006280*    ROW THAT IS ITS OWN PARENT - THAT ROW IS THE ROOT OF THE
006290*    CLUSTER WS-FR-NODE BELONGS TO.  WRITTEN ITERATIVELY (A
006300*    PERFORM, NOT A RECURSIVE CALL) SINCE THIS COMPILER'S COBOL
006310*    DOES NOT OFFER RECURSION AND A CHAIN OF UP TO 2000 ROWS IS
006320*    WELL WITHIN WHAT A PERFORM LOOP HANDLES CLEANLY. THIS
006330*    PROGRAM DOES NOT COMPRESS PATHS AFTER FINDING A ROOT (NO
006340*    "UNION BY RANK" OR "PATH COMPRESSION") - AT 2000 ROWS THE
006350*    UNOPTIMIZED CLIMB IS STILL FAST ENOUGH FOR A NIGHTLY BATCH
006360*    JOB, SO THE EXTRA BOOK-KEEPING WAS NOT WORTH ADDING.
006370 4000-FIND-ROOT.
006380     MOVE WS-FR-NODE TO WS-FR-ROOT
006390     SET WS-PX TO WS-FR-ROOT
006400     PERFORM 4010-CLIMB-ONE-PARENT
006410         UNTIL WS-TBL-PARENT(WS-PX) = WS-FR-ROOT
006420     .
006430*
006440 4010-CLIMB-ONE-PARENT.
006450     MOVE WS-TBL-PARENT(WS-PX) TO WS-FR-ROOT
006460     SET WS-PX TO WS-FR-ROOT
006470     .
006480*
006490*    MERGES THE CLUSTERS CONTAINING WS-UP-ROOT-1 AND WS-UP-
006500*    ROOT-2 (WHICH ON ENTRY ARE ACTUALLY JUST THE TWO MEMBERS
006510*    BEING COMPARED, NOT YET THEIR ROOTS - THIS PARAGRAPH FINDS
006520*    BOTH ROOTS ITSELF BEFORE DECIDING WHETHER TO MERGE) BY
006530*    POINTING ONE ROOT'S PARENT AT THE OTHER.  A NO-OP WHEN BOTH
006540*    MEMBERS ALREADY SHARE A ROOT - THAT MEANS SOME EARLIER
006550*    COMPARISON ALREADY LINKED THEM, DIRECTLY OR TRANSITIVELY.
006560 4500-UNION-PAIR.
006570     MOVE WS-UP-ROOT-1 TO WS-FR-NODE
006580     PERFORM 4000-FIND-ROOT
006590     MOVE WS-FR-ROOT TO WS-UP-ROOT-1
006600     MOVE WS-UP-ROOT-2 TO WS-FR-NODE
006610     PERFORM 4000-FIND-ROOT
006620     MOVE WS-FR-ROOT TO WS-UP-ROOT-2
006630     IF WS-UP-ROOT-1 NOT = WS-UP-ROOT-2
006640         SET WS-PX TO WS-UP-ROOT-2
006650         MOVE WS-UP-ROOT-1 TO WS-TBL-PARENT(WS-PX)
006660     END-IF
006670     .
006680*
006690*----------------------------------------------------------------*
006700*    TOKEN-SORT RATIO - TOKENIZE, SORT TOKENS, REJOIN, INDEL
006710*----------------------------------------------------------------*
006720*     1995-08-02 RDM  CR-0172
006730*
006740*    "JOHN ROBERT SMITH" AND "ROBERT JOHN SMITH" ARE THE SAME
006750*    NAME WITH THE GIVEN NAMES IN A DIFFERENT ORDER - A STRAIGHT
006760*    CHARACTER COMPARE OR EVEN A STRAIGHT INDEL DISTANCE WOULD
006770*    SCORE THAT PAIR POORLY.  SORTING EACH NAME'S TOKENS
006780*    ALPHABETICALLY BEFORE COMPARING (4200 BELOW) MAKES TOKEN
006790*    ORDER IRRELEVANT, WHICH IS WHAT "TOKEN-SORT RATIO" MEANS -
006800*    THE "RATIO" PART IS THE 0-100 SIMILARITY SCORE COMPUTED
006810*    FROM THE INDEL DISTANCE BETWEEN THE TWO SORTED STRINGS.
006820 4100-TOKEN-SORT-RATIO.
006830     MOVE WS-CMP-A TO WS-SORTED-A
006840     PERFORM 4200-TOKEN-SORT-ONE-FIELD
006850     MOVE WS-SORTED-A TO WS-CMP-A
006860*
006870     MOVE WS-CMP-B TO WS-SORTED-A
006880     PERFORM 4200-TOKEN-SORT-ONE-FIELD
006890     MOVE WS-SORTED-A TO WS-SORTED-B
006900*
006910     PERFORM 4300-STRING-LENGTH-A
006920     PERFORM 4300-STRING-LENGTH-B
006930     IF WS-LEN-A = 0 AND WS-LEN-B = 0
006940         MOVE ZERO TO WS-SCORE-RESULT
006950     ELSE
006960         PERFORM 4400-INDEL-DISTANCE
006970         COMPUTE WS-SCORE-RESULT ROUNDED =
006980             100 * (1 - (WS-DP-DIST / (WS-LEN-A + WS-LEN-B)))
006990     END-IF
007000     .
007010*
007020*    TOKENIZES THE FIELD CURRENTLY IN WS-SORTED-A, SORTS THE
007030*    TOKENS ALPHABETICALLY (SIMPLE INSERTION SORT - AT MOST 4
007040*    TOKENS EVER EXPECTED IN A 20-BYTE NAME FIELD), THEN
007050*    REJOINS WITH SINGLE SPACES BACK INTO WS-SORTED-A.
007060 4200-TOKEN-SORT-ONE-FIELD.
007070     MOVE SPACES TO WS-TOKEN-TABLE
007080     MOVE ZERO TO WS-TOK-COUNT
007090     UNSTRING WS-SORTED-A DELIMITED BY SPACE
007100         INTO WS-TOK-ENTRY(1) WS-TOK-ENTRY(2)
007110              WS-TOK-ENTRY(3) WS-TOK-ENTRY(4)
007120     END-UNSTRING
007130     MOVE 1 TO WS-TOK-IX
007140     PERFORM 4210-COUNT-ONE-TOKEN UNTIL WS-TOK-IX > 4
007150     IF WS-TOK-COUNT > 1
007160         MOVE 1 TO WS-TOK-IX
007170         PERFORM 4220-SORT-ONE-ROW
007180             UNTIL WS-TOK-IX > WS-TOK-COUNT - 1
007190     END-IF
007200     MOVE SPACES TO WS-SORTED-A
007210     IF WS-TOK-COUNT > 0
007220         STRING WS-TOK-ENTRY(1) DELIMITED BY SPACE
007230             INTO WS-SORTED-A
007240         MOVE 2 TO WS-TOK-IX
007250         PERFORM 4250-APPEND-TOKEN
007260             UNTIL WS-TOK-IX > WS-TOK-COUNT
007270     END-IF
007280     .
007290*
007300*    TALLIES THE NON-BLANK ENTRIES UNSTRING LEFT IN
007310*    WS-TOKEN-TABLE - A NAME WITH FEWER THAN 4 WORDS LEAVES THE
007320*    REMAINING TABLE ENTRIES BLANK, SO THIS IS A NON-BLANK
007330*    COUNT, NOT A FIXED LOOP OF 4.
007340 4210-COUNT-ONE-TOKEN.
007350     IF WS-TOK-ENTRY(WS-TOK-IX) NOT = SPACES
007360         ADD 1 TO WS-TOK-COUNT
007370     END-IF
007380     ADD 1 TO WS-TOK-IX
007390     .
007400*
007410*    BUBBLE-SORT OUTER LOOP - AT MOST 4 TOKENS, SO A SIMPLE
007420*    INSERTION/BUBBLE SORT IS PLENTY; THERE IS NO NEED FOR
007430*    ANYTHING MORE ELABORATE ON A LIST THIS SHORT.
007440 4220-SORT-ONE-ROW.
007450     COMPUTE WS-TOK-JX = WS-TOK-IX + 1
007460     PERFORM 4230-SORT-ONE-PAIR
007470         UNTIL WS-TOK-JX > WS-TOK-COUNT
007480     ADD 1 TO WS-TOK-IX
007490     .
007500*
007510*    ONE COMPARE-AND-SWAP STEP OF THE SORT ABOVE.
007520 4230-SORT-ONE-PAIR.
007530     IF WS-TOK-ENTRY(WS-TOK-JX) <
007540             WS-TOK-ENTRY(WS-TOK-IX)
007550         MOVE WS-TOK-ENTRY(WS-TOK-IX)
007560             TO WS-TOKEN-SWAP
007570         MOVE WS-TOK-ENTRY(WS-TOK-JX)
007580             TO WS-TOK-ENTRY(WS-TOK-IX)
007590         MOVE WS-TOKEN-SWAP
007600             TO WS-TOK-ENTRY(WS-TOK-JX)
007610     END-IF
007620     ADD 1 TO WS-TOK-JX
007630     .
007640*
007650*    REJOINS ONE TOKEN ONTO THE GROWING WS-SORTED-A STRING WITH
007660*    A SINGLE SEPARATING SPACE - CALLED FOR TOKEN 2 ONWARD,
007670*    SINCE TOKEN 1 WAS ALREADY STRING'd IN AT THE TOP OF 4200.
007680 4250-APPEND-TOKEN.
007690     PERFORM 4260-FIND-LEN-SORTED-A
007700     MOVE ' ' TO WS-SORTED-A(WS-TOK-LEN + 1:1)
007710     MOVE WS-TOK-ENTRY(WS-TOK-IX)
007720         TO WS-SORTED-A(WS-TOK-LEN + 2:19 - WS-TOK-LEN)
007730     ADD 1 TO WS-TOK-IX
007740     .
007750*
007760*    BACKWARD SCAN FOR THE CURRENT LENGTH OF WS-SORTED-A, SO
007770*    4250 ABOVE KNOWS WHERE TO APPEND THE NEXT TOKEN.
007780 4260-FIND-LEN-SORTED-A.
007790     MOVE ZERO TO WS-TOK-LEN
007800     MOVE 20 TO WS-TOK-JX
007810     PERFORM 4265-SCAN-ONE-POS-A
007820         UNTIL WS-TOK-JX < 1 OR WS-TOK-LEN NOT = ZERO
007830     .
007840*
007850 4265-SCAN-ONE-POS-A.
007860     IF WS-SORTED-A(WS-TOK-JX:1) NOT = SPACE
007870         MOVE WS-TOK-JX TO WS-TOK-LEN
007880     END-IF
007890     SUBTRACT 1 FROM WS-TOK-JX
007900     .
007910*
007920*    BACKWARD SCAN FOR THE LENGTH OF THE UN-SORTED WS-CMP-A -
007930*    USED BY 4400 BELOW TO BOUND THE DP GRID, SINCE THE INDEL
007940*    DISTANCE IS COMPUTED AGAINST THE ORIGINAL FIELD LENGTH,
007950*    NOT A PADDED 20-BYTE WIDTH.
007960 4300-STRING-LENGTH-A.
007970     MOVE ZERO TO WS-LEN-A
007980     MOVE 20 TO WS-TOK-JX
007990     PERFORM 4310-SCAN-ONE-LEN-A
008000         UNTIL WS-TOK-JX < 1 OR WS-LEN-A NOT = ZERO
008010     .
008020*
008030 4310-SCAN-ONE-LEN-A.
008040     IF WS-CMP-A(WS-TOK-JX:1) NOT = SPACE
008050         MOVE WS-TOK-JX TO WS-LEN-A
008060     END-IF
008070     SUBTRACT 1 FROM WS-TOK-JX
008080     .
008090*
008100*    SAME BACKWARD SCAN AS 4300-STRING-LENGTH-A ABOVE, BUT
008110*    AGAINST THE SORTED FIELD WS-SORTED-B.
008120 4300-STRING-LENGTH-B.
008130     MOVE ZERO TO WS-LEN-B
008140     MOVE 20 TO WS-TOK-JX
008150     PERFORM 4320-SCAN-ONE-LEN-B
008160         UNTIL WS-TOK-JX < 1 OR WS-LEN-B NOT = ZERO
008170     .
008180*
008190 4320-SCAN-ONE-LEN-B.
008200     IF WS-SORTED-B(WS-TOK-JX:1) NOT = SPACE
008210         MOVE WS-TOK-JX TO WS-LEN-B
008220     END-IF
008230     SUBTRACT 1 FROM WS-TOK-JX
008240     .
008250*
008260*    INDEL DISTANCE - LEVENSHTEIN WITH SUBSTITUTION COST 2 -
008270*    BETWEEN WS-CMP-A(1:WS-LEN-A) AND WS-SORTED-B(1:WS-LEN-B),
008280*    TWO ROLLING ROWS (NO FULL MATRIX NEEDED).
008290 4400-INDEL-DISTANCE.
008300     MOVE WS-LEN-A TO WS-DP-LEN-A
008310     MOVE WS-LEN-B TO WS-DP-LEN-B
008320     MOVE ZERO TO WS-DP-J
008330     PERFORM 4405-INIT-ONE-PREV-CELL
008340         UNTIL WS-DP-J > WS-DP-LEN-B
008350     MOVE 1 TO WS-DP-I
008360     PERFORM 4420-FILL-ONE-DP-ROW
008370         UNTIL WS-DP-I > WS-DP-LEN-A
008380     MOVE WS-DP-PREV(WS-DP-LEN-B + 1) TO WS-DP-DIST
008390     .
008400*
008410*    SEEDS ROW ZERO OF THE DP GRID - CELL (0,J) IS ALWAYS J,
008420*    THE COST OF TURNING AN EMPTY STRING INTO THE FIRST J
008430*    CHARACTERS OF WS-SORTED-B BY PURE INSERTION.
008440 4405-INIT-ONE-PREV-CELL.
008450     MOVE WS-DP-J TO WS-DP-PREV(WS-DP-J + 1)
008460     ADD 1 TO WS-DP-J
008470     .
008480*
008490*    FILLS ONE ROW OF THE DP GRID, THEN COPIES IT DOWN INTO
008500*    WS-DP-PREV SO THE NEXT ROW CAN BE COMPUTED AGAINST IT - THE
008510*    "TWO ROLLING ROWS" THE BANNER ABOVE REFERS TO.
008520 4420-FILL-ONE-DP-ROW.
008530     MOVE WS-DP-I TO WS-DP-CURR(1)
008540     MOVE 1 TO WS-DP-J
008550     PERFORM 4430-FILL-ONE-DP-CELL
008560         UNTIL WS-DP-J > WS-DP-LEN-B
008570     MOVE ZERO TO WS-DP-J
008580     PERFORM 4440-COPY-ONE-PREV-CELL
008590         UNTIL WS-DP-J > WS-DP-LEN-B
008600     ADD 1 TO WS-DP-I
008610     .
008620*
008630*    ONE CELL OF THE DP GRID - CHECKS WHETHER THE TWO CHARACTERS
008640*    AT THIS POSITION MATCH (SUBCOST ZERO) OR NOT (SUBCOST 2,
008650*    PER THE INDEL-DISTANCE RULE EXPLAINED IN THE WORKING-
008660*    STORAGE BANNER ABOVE), THEN HANDS OFF TO 4410 FOR THE
008670*    STANDARD MIN-OF-THREE EDIT-DISTANCE RECURRENCE.
008680 4430-FILL-ONE-DP-CELL.
008690     IF WS-CMP-A(WS-DP-I:1) = WS-SORTED-B(WS-DP-J:1)
008700         MOVE ZERO TO WS-DP-SUBCOST
008710     ELSE
008720         MOVE 2 TO WS-DP-SUBCOST
008730     END-IF
008740     PERFORM 4410-MIN-OF-THREE
008750     ADD 1 TO WS-DP-J
008760     .
008770*
008780*    COPIES THE JUST-COMPUTED CURRENT ROW DOWN INTO THE PREVIOUS
008790*    ROW AREA, READYING IT TO BE "THE ROW ABOVE" FOR THE NEXT
008800*    ITERATION OF 4420.
008810 4440-COPY-ONE-PREV-CELL.
008820     MOVE WS-DP-CURR(WS-DP-J + 1)
008830         TO WS-DP-PREV(WS-DP-J + 1)
008840     ADD 1 TO WS-DP-J
008850     .
008860*
008870*    THE TEXTBOOK EDIT-DISTANCE RECURRENCE - THE CELL'S VALUE IS
008880*    THE CHEAPEST OF (A) A SUBSTITUTION FROM THE DIAGONAL CELL,
008890*    (B) A DELETE FROM THE CELL ABOVE, OR (C) AN INSERT FROM THE
008900*    CELL TO THE LEFT.  STARTS BY ASSUMING THE DIAGONAL (CASE A)
008910*    IS CHEAPEST, THEN CHALLENGES IT WITH B AND C IN TURN.
008920 4410-MIN-OF-THREE.
008930     MOVE WS-DP-PREV(WS-DP-J + 1) TO WS-DP-DIST
008940     ADD WS-DP-SUBCOST TO WS-DP-DIST
008950     IF WS-DP-PREV(WS-DP-J) + 1 < WS-DP-DIST
008960         MOVE WS-DP-PREV(WS-DP-J) TO WS-DP-DIST
008970         ADD 1 TO WS-DP-DIST
008980     END-IF
008990     IF WS-DP-CURR(WS-DP-J) + 1 < WS-DP-DIST
009000         MOVE WS-DP-CURR(WS-DP-J) TO WS-DP-DIST
009010         ADD 1 TO WS-DP-DIST
009020     END-IF
009030     MOVE WS-DP-DIST TO WS-DP-CURR(WS-DP-J + 1)
009040     .
009050*
009060*----------------------------------------------------------------*
009070*    AUDIT FILE - EVERY NORMALIZED RECORD WITH ITS CLUSTER-ID
009080*----------------------------------------------------------------*
009090*     2003-01-27 TCW  CR-0378
009100*
009110*    BY THE TIME THIS RUNS, EVERY ROW IN WS-PEOPLE-TABLE HAS A
009120*    FINAL CLUSTER-ID - EITHER FROM THE E-MAIL PASS OR FROM THE
009130*    FUZZY PASS'S UNION-FIND ROOT ASSIGNMENT.  THIS JUST WALKS
009140*    THE TABLE ONE MORE TIME AND WRITES EVERY ROW OUT FLAT.
009150 5000-WRITE-PEOPLE-CLUSTERS.
009160     OPEN OUTPUT PEOPLE-CLUSTERS
009170     SET WS-PX TO 1
009180     PERFORM 5010-WRITE-ONE-CLUSTER-REC
009190         UNTIL WS-PX > WS-TABLE-COUNT
009200     CLOSE PEOPLE-CLUSTERS
009210     .
009220*
009230 5010-WRITE-ONE-CLUSTER-REC.
009240     MOVE WS-TBL-RECORD-ID(WS-PX)   TO PC-RECORD-ID
009250     MOVE WS-TBL-FIRST-NAME(WS-PX)  TO PC-FIRST-NAME
009260     MOVE WS-TBL-LAST-NAME(WS-PX)   TO PC-LAST-NAME
009270     MOVE WS-TBL-EMAIL(WS-PX)       TO PC-EMAIL
009280     MOVE WS-TBL-PHONE(WS-PX)       TO PC-PHONE
009290     MOVE WS-TBL-SOURCE-TYPE(WS-PX) TO PC-SOURCE-TYPE
009300     MOVE WS-TBL-CLUSTER-ID(WS-PX)  TO PC-CLUSTER-ID
009310     WRITE PEOPLE-CLUSTERS-REC
009320     SET WS-PX UP BY 1
009330     .
009340******************************************************************
009350*    NORMAL END OF RUN FOR THIS STEP - THE NEXT STEP IN THE JCL
009360*    IS 5-SURVIVORSHIP-PEOPLE, WHICH READS PEOPLE-CLUSTERS (NOT
009370*    THE IN-MEMORY TABLE, WHICH IS GONE THE MOMENT THIS PROGRAM
009380*    TERMINATES) AND PICKS ONE SURVIVOR RECORD PER CLUSTER-ID.
009390 9999-FIN-PGM.
009400     STOP RUN
009410     .
