000100******************************************************************
000110* PROGRAM:  4-CLUSTER-ACCOUNTS
000120* TITLE:    ACCOUNT DUPLICATE CLUSTER ASSIGNMENT
000130* NOTE:     BLOCK BY FIRST LETTER OF ACCOUNT-NAME, FUZZY-MATCH
000140*           ALL PAIRS WITHIN A BLOCK, TRANSITIVE CLOSURE OVER A
000150*           PARENT-OF UNION-FIND TABLE - NO EXACT-MATCH PASS.
000160*
000170* PHASE 2B OF THE SIX-PHASE RUN - THE ACCOUNT-SIDE TWIN OF
000180* 3-CLUSTER-PEOPLE.  THERE IS NO EQUIVALENT HERE TO PHASE 3'S
000190* EXACT E-MAIL PASS BECAUSE THERE IS NO SINGLE ACCOUNT FIELD
000200* THAT PLAYS THE SAME ROLE AN E-MAIL ADDRESS PLAYS FOR A PERSON
000210* - TWO DIFFERENT COMPANIES CAN LEGITIMATELY SHARE A WEBSITE
000220* DOMAIN (A FRANCHISE, A SHARED PARENT COMPANY'S MARKETING
000230* SITE), SO WEBSITE IS USED ONLY AS A TIE-BREAKING SIGNAL WITHIN
000240* SURVIVORSHIP (PHASE 6), NEVER AS ITS OWN EXACT-MATCH CLUSTER
000250* KEY HERE.  THAT LEAVES ACCOUNT-NAME FUZZY MATCHING, BLOCKED BY
000260* FIRST LETTER, AS THE WHOLE OF THIS PROGRAM'S JOB.
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.      4-CLUSTER-ACCOUNTS.
000300 AUTHOR.          J P LEUNG.
000310 INSTALLATION.    CRM DATA QUALITY UNIT.
000320 DATE-WRITTEN.    06/09/1995.
000330 DATE-COMPILED.
000340 SECURITY.        COMPANY CONFIDENTIAL.
000350******************************************************************
000360* CHANGE LOG
000370* ----------------------------------------------------------------
000380* DATE       WHO  REQUEST    DESCRIPTION
000390* ---------- ---- ---------- --------------------------------
000400* 1995-06-09 JPL  INIT       FIRST CUT - BLOCK BY FIRST LETTER
000410*                            OF ACCOUNT-NAME, FUZZY PASS ONLY
000420* 1995-08-02 RDM  CR-0172    TOKEN-SORT-RATIO SCORING ROUTINE
000430*                            (SAME FORMULA AS PHASE 3, RESTATED
000440*                            FOR ACCOUNT-NAME)
000450* 1995-10-30 RDM  CR-0188    PARENT-OF TABLE FOR TRANSITIVE
000460*                            CLOSURE (UNION-FIND, NO RECURSION)
000470* 1996-03-19 JPL  CR-0219    RAISE TABLE SIZE 1000 TO 2000 ROWS
000480* 1998-11-19 JPL  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
000490*                            DATE FIELDS PROCESSED HERE, NO
000500*                            CHANGE REQUIRED
000510* 2003-01-27 TCW  CR-0378    WRITE ACCOUNT-CLUSTERS AUDIT FILE
000520* 2005-02-11 DKP  CR-0433    TOKEN-SWAP MOVED TO A STANDALONE
000530*                            77-LEVEL ITEM
000540* 2006-07-14 RDM  CR-0451    ADDED CR-0378 AUDIT FILE COMMENTS
000550*                            AFTER A DATA-QUALITY ANALYST ASKED
000560*                            HOW THE ACCOUNT-CLUSTERS FILE
000570*                            RELATED TO WHAT PHASE 6 ACTUALLY
000580*                            CONSUMES - IT DOES NOT, DIRECTLY;
000590*                            PHASE 6 READS THE CLUSTER-ID OFF
000600*                            THE WORK RECORD, NOT OFF THIS
000610*                            AUDIT FILE
000620******************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650*    C01/TOP-OF-FORM IS CARRIED OVER FROM THE SHOP'S PRINT-
000660*    PROGRAM STANDARD EVEN THOUGH THIS PROGRAM PRODUCES NO
000670*    PRINTED OUTPUT OF ITS OWN - KEPT FOR CONSISTENCY WITH THE
000680*    REST OF THE SIX-PHASE RUN.  ALPHA-LOWER BACKS THE CLASS
000690*    TEST USED ELSEWHERE IN THIS SHOP'S NORMALIZATION ROUTINES;
000700*    IT IS DECLARED HERE EVEN THOUGH THIS PARTICULAR PROGRAM
000710*    DOES NOT LOWER-CASE ANYTHING ITSELF, SO THE SPECIAL-NAMES
000720*    PARAGRAPH MATCHES THE SHAPE USED THROUGHOUT THE REST OF
000730*    THE RUN.  SWITCH-0 IS THE USUAL OPERATOR-SET UPSI TRACE
000740*    TOGGLE, READ VIA JCL, NOT CURRENTLY TESTED IN THIS
000750*    PROGRAM'S PROCEDURE DIVISION BUT LEFT DECLARED FOR THE
000760*    NEXT MAINTAINER WHO WANTS TO ADD A TRACE DISPLAY.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM
000790     CLASS ALPHA-LOWER IS 'a' THRU 'z'
000800     SWITCH-0 IS DEBUG-TRACE-SWITCH
000810         ON STATUS IS DEBUG-TRACE-ON
000820         OFF STATUS IS DEBUG-TRACE-OFF.
000830*
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860*    Input - produced by 2-NORMALIZE-ACCOUNTS, read once, in
000870*    full, straight into the in-memory table below.
000880     SELECT ACCTS-NORM-WORK ASSIGN TO "ACCTS-NORM-WORK"
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-FS-ACCTWORK.
000910*
000920*    CR-0378 - audit trail only, same purpose as the PEOPLE-
000930*    CLUSTERS file in phase 3.
000940     SELECT ACCOUNT-CLUSTERS ASSIGN TO "ACCOUNT-CLUSTERS"
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS WS-FS-ACCTCLUS.
000970******************************************************************
000980 DATA DIVISION.
000990 FILE SECTION.
001000*
001010*    NORMALIZED ACCOUNTS - SAME SHAPE WRITTEN BY PHASE 2, READ
001020*    HERE ONE TIME ONLY AND TRANSFERRED ENTIRELY INTO MEMORY.
001030 FD  ACCTS-NORM-WORK.
001040 01  ACCTS-NORM-WORK-REC       PIC X(107).
001050*
001060*    CR-0378 AUDIT RECORD - ONE ROW PER NORMALIZED ACCOUNT, WITH
001070*    THE FINAL CLUSTER-ID THIS PROGRAM DECIDED ON.
001080 FD  ACCOUNT-CLUSTERS.
001090 01  ACCOUNT-CLUSTERS-REC.
001100     05  AC-RECORD-ID          PIC X(10).
001110     05  AC-ACCOUNT-NAME       PIC X(40).
001120     05  AC-WEBSITE            PIC X(40).
001130     05  AC-SOURCE-TYPE        PIC X(07).
001140     05  AC-CLUSTER-ID         PIC 9(06).
001150******************************************************************
001160 WORKING-STORAGE SECTION.
001170*    ACCOUNT-REC SUPPLIES WS-ACCOUNT-RECORD, THE 107-BYTE FLAT
001180*    LAYOUT THIS PROGRAM READS ONE RECORD AT A TIME FROM
001190*    ACCTS-NORM-WORK, AND WS-ACCOUNT-BLOCK-VIEW/WS-ACCOUNT-
001200*    CLUSTER-VIEW, TWO REDEFINES OF THAT SAME AREA USED TO PEEK
001210*    AT THE BLOCK LETTER ON LOAD AND POKE THE FINAL CLUSTER-ID
001220*    BACK IN BEFORE THE AUDIT WRITE.
001230     COPY ACCOUNT-REC.
001240*
001250*    FILE-STATUS BYTES FOR THE TWO SEQUENTIAL FILES THIS
001260*    PROGRAM TOUCHES - NO VSAM, NO RANDOM ACCESS HERE.
001270 01  WS-FILE-STATUS-GROUP.
001280     05  WS-FS-ACCTWORK        PIC X(02).
001290         88  WS-ACCTWORK-OK        VALUE '00'.
001300     05  WS-FS-ACCTCLUS        PIC X(02).
001310         88  WS-ACCTCLUS-OK        VALUE '00'.
001320*
001330*    CR-0432 STYLE - A SINGLE END-OF-FILE FLAG HOLDS ITS OWN
001340*    01-LEVEL, NOT A 77, SO IT CAN CARRY AN 88-LEVEL CONDITION
001350*    NAME THE SAME WAY THE ORIGINAL PEOPLE-SIDE PROGRAMS DO.
001360 01  WS-EOF-SWITCHES.
001370     05  WS-ACCTWORK-EOF-SW    PIC X(01) VALUE 'N'.
001380         88  WS-ACCTWORK-AT-EOF    VALUE 'Y'.
001390*
001400*    IN-MEMORY ACCOUNT TABLE - ONE ROW PER NORMALIZED RECORD.
001410*    WS-TBL-INDEX(n) ALWAYS EQUALS n, SAME CONVENTION AS THE
001420*    PEOPLE TABLE IN PHASE 3, SO A SUBSCRIPT AND A RECORD
001430*    NUMBER ARE ALWAYS INTERCHANGEABLE WHEN WALKING THE TABLE.
001440*    WS-TBL-PARENT IS THE UNION-FIND "PARENT-OF" POINTER - IT
001450*    STARTS OUT POINTING AT ITSELF (EVERY ROW IS ITS OWN ROOT)
001460*    AND ONLY CHANGES WHEN TWO ROWS ARE UNIONED TOGETHER BY A
001470*    MATCHING PAIR.  WS-TBL-BLOCK-LETTER IS FILLED ONCE AT
001480*    LOAD TIME SO THE BLOCKING PASS NEVER HAS TO RE-DERIVE IT.
001490 01  WS-ACCOUNT-TABLE.
001500     05  WS-ACCTBL-ENTRY OCCURS 2000 TIMES
001510             INDEXED BY WS-PX WS-PY.
001520         10  WS-TBL-INDEX          PIC 9(06) COMP.
001530         10  WS-TBL-RECORD-ID      PIC X(10).
001540         10  WS-TBL-ACCOUNT-NAME   PIC X(40).
001550         10  WS-TBL-WEBSITE        PIC X(40).
001560         10  WS-TBL-SOURCE-TYPE    PIC X(07).
001570         10  WS-TBL-CLUSTER-ID     PIC 9(06).
001580         10  WS-TBL-CLUSTERED-SW   PIC X(01) VALUE 'N'.
001590         10  WS-TBL-PARENT         PIC 9(06) COMP.
001600         10  WS-TBL-BLOCK-LETTER   PIC X(01).
001610*
001620*    CR-0188 - ONE FRESH CLUSTER NUMBER IS MINTED PER UNION-
001630*    FIND ROOT THE FIRST TIME THAT ROOT IS SEEN IN PARAGRAPH
001640*    3910; WS-ROOT-ASSIGNED-SW PREVENTS A SECOND ROOT FROM
001650*    BEING HANDED THE SAME CLUSTER NUMBER TWICE.
001660 01  WS-ROOT-ASSIGN-TABLE.
001670     05  WS-ROOT-ASSIGN-ENTRY OCCURS 2000 TIMES
001680             INDEXED BY WS-RX.
001690         10  WS-ROOT-ASSIGNED-SW   PIC X(01) VALUE 'N'.
001700         10  WS-ROOT-CLUSTER-NO    PIC 9(06) COMP.
001710*
001720*    REBUILT FRESH FOR EACH LETTER OF THE ALPHABET BY PARAGRAPH
001730*    3100 - HOLDS THE TABLE SUBSCRIPTS OF EVERY UNCLUSTERED
001740*    ACCOUNT WHOSE NAME STARTS WITH THE CURRENT BLOCK LETTER.
001750 01  WS-BLOCK-MEMBER-TABLE.
001760     05  WS-BLOCK-MEMBER-IX OCCURS 2000 TIMES
001770             PIC 9(06) COMP INDEXED BY WS-BX.
001780*
001790*    THE 27 BLOCKING KEYS THIS PROGRAM CYCLES THROUGH - 26
001800*    LETTERS PLUS ONE PASS (WS-BLK-IX = 27) FOR ACCOUNT NAMES
001810*    THAT NORMALIZED DOWN TO A BLANK FIRST CHARACTER.
001820 01  WS-BLOCK-ALPHABET        PIC X(26) VALUE
001830         'abcdefghijklmnopqrstuvwxyz'.
001840 01  WS-BLOCK-ALPHABET-REDEF REDEFINES WS-BLOCK-ALPHABET.
001850     05  WS-BLOCK-LETTER OCCURS 26 TIMES PIC X(01).
001860*    THE REDEFINE LETS THE 26-BYTE LITERAL ABOVE DOUBLE AS A
001870*    26-ENTRY OCCURS TABLE WITHOUT A SEPARATE MOVE STATEMENT -
001880*    THIS COMPILER WILL NOT ALLOW A VALUE CLAUSE DIRECTLY ON AN
001890*    OCCURS ITEM, SO THE LITERAL IS DECLARED PLAIN AND THE
001900*    TABLE VIEW IS LAYERED ON TOP OF IT VIA REDEFINES - THE
001910*    SAME IDIOM THIS PROGRAM USES AGAIN BELOW FOR THE TOKEN
001920*    TABLE'S SWAP CELL.
001930*
001940*    WS-TABLE-COUNT IS HOW MANY ROWS ARE ACTUALLY IN USE;
001950*    WS-NEXT-FRESH-CLUSTER CLIMBS BY ONE EACH TIME 3910 MINTS A
001960*    NEW CLUSTER NUMBER; WS-I/WS-J ARE THE NESTED ALL-PAIRS
001970*    LOOP INDEXES OVER THE CURRENT BLOCK'S MEMBER LIST.
001980 01  WS-WORK-COUNTERS COMP.
001990     05  WS-TABLE-COUNT        PIC 9(06) VALUE ZERO.
002000     05  WS-NEXT-FRESH-CLUSTER PIC 9(06) VALUE ZERO.
002010     05  WS-BLOCK-MEMBER-COUNT PIC 9(06) VALUE ZERO.
002020     05  WS-BLK-IX             PIC 9(02) VALUE ZERO.
002030     05  WS-I                  PIC 9(06) VALUE ZERO.
002040     05  WS-J                  PIC 9(06) VALUE ZERO.
002050*
002060 01  WS-BLOCK-KEY-AREA.
002070     05  WS-CURRENT-BLOCK-KEY  PIC X(01).
002080*
002090*    UNION-FIND SCRATCH - WS-FR-NODE/WS-FR-ROOT CARRY STATE
002100*    INTO AND OUT OF 4000-FIND-ROOT; WS-UP-ROOT-1/2 HOLD THE
002110*    TWO ROOTS BEING MERGED IN 4500-UNION-PAIR.
002120 01  WS-UNIONFIND-WORK COMP.
002130     05  WS-FR-NODE            PIC 9(06).
002140     05  WS-FR-ROOT            PIC 9(06).
002150     05  WS-UP-ROOT-1          PIC 9(06).
002160     05  WS-UP-ROOT-2          PIC 9(06).
002170*
002180*    NOTE FOR THE NEXT MAINTAINER - THESE FOUR FIELDS ARE
002190*    REUSED ACROSS EVERY CALL TO 4000-FIND-ROOT AND 4500-UNION-
002200*    PAIR.  THERE IS NO STACK OF SAVED VALUES BECAUSE NEITHER
002210*    PARAGRAPH CALLS ITSELF OR THE OTHER RECURSIVELY - IF THAT
002220*    EVER CHANGES, THESE FIELDS WOULD NEED TO MOVE ONTO A
002230*    PARAMETER TABLE INSTEAD OF STAYING AS FLAT WORKING-STORAGE.
002240*
002250*    SIMILARITY SCORING WORK AREAS - TOKEN-SORT RATIO, SAME
002260*    FORMULA AS PHASE 3, RESTATED HERE PER CR-0172.  WS-CMP-A/
002270*    WS-CMP-B HOLD THE TWO RAW ACCOUNT NAMES GOING INTO THE
002280*    COMPARISON; WS-SORTED-A/WS-SORTED-B HOLD THE SAME TWO
002290*    NAMES AFTER THEIR WORDS HAVE BEEN PUT IN ALPHABETICAL
002300*    ORDER; WS-SCORE-RESULT IS THE FINAL 0-100 PERCENTAGE
002310*    HANDED BACK TO WHICHEVER PARAGRAPH CALLED 4100.
002320 01  WS-SCORE-WORK.
002330     05  WS-CMP-A              PIC X(40).
002340     05  WS-CMP-B              PIC X(40).
002350     05  WS-SORTED-A           PIC X(40).
002360     05  WS-SORTED-B           PIC X(40).
002370     05  WS-SCORE-RESULT       PIC 9(03) COMP.
002380*
002390*    WS-TOK-COUNT IS HOW MANY NON-BLANK WORDS THE CURRENT
002400*    ACCOUNT NAME ACTUALLY BROKE INTO; WS-TOK-IX/WS-TOK-JX ARE
002410*    THE BUBBLE-SORT AND REJOIN LOOP INDEXES; WS-TOK-LEN IS A
002420*    SCRATCH LENGTH USED WHILE REJOINING SORTED WORDS.
002430 01  WS-TOKEN-WORK COMP.
002440     05  WS-TOK-COUNT          PIC 9(02).
002450     05  WS-TOK-IX             PIC 9(02).
002460     05  WS-TOK-JX             PIC 9(02).
002470     05  WS-TOK-LEN            PIC 9(02).
002480     05  WS-LEN-A              PIC 9(02).
002490     05  WS-LEN-B              PIC 9(02).
002500*
002510 01  WS-TOKEN-TABLE.
002520     05  WS-TOK-ENTRY OCCURS 4 TIMES PIC X(40).
002530*
002540*    2005-02-11 DKP CR-0433 - THIS SWAP CELL USED TO BE THE
002550*    FIRST ENTRY OF A FIVE-ELEMENT OCCURS TABLE; IT IS ONLY
002560*    EVER USED ONE AT A TIME DURING THE BUBBLE-SORT OF TOKENS
002570*    IN 4230, SO IT WAS PULLED OUT TO ITS OWN 77-LEVEL, SAME
002580*    FIX AS PHASE 3'S TOKEN-SORT ROUTINE.
002590 77  WS-TOKEN-SWAP             PIC X(40).
002600*
002610*    INDEL-DISTANCE DP WORK AREA - TWO ROLLING ROWS, 0..40,
002620*    RATHER THAN A FULL 41-BY-41 MATRIX, SINCE ONLY THE ROW
002630*    DIRECTLY ABOVE THE CURRENT ONE IS EVER NEEDED AGAIN.
002640 01  WS-DP-WORK COMP.
002650     05  WS-DP-PREV OCCURS 41 TIMES PIC 9(04).
002660     05  WS-DP-CURR OCCURS 41 TIMES PIC 9(04).
002670     05  WS-DP-I               PIC 9(02).
002680     05  WS-DP-J               PIC 9(02).
002690     05  WS-DP-SUBCOST         PIC 9(04).
002700     05  WS-DP-DIST            PIC 9(04).
002710     05  WS-DP-LEN-A           PIC 9(02).
002720     05  WS-DP-LEN-B           PIC 9(02).
002730******************************************************************
002740 PROCEDURE DIVISION.
002750*
002760*    THREE STEPS, NO MORE - LOAD EVERY NORMALIZED ACCOUNT INTO
002770*    MEMORY, RUN THE BLOCKED FUZZY-MATCH PASS TO DISCOVER
002780*    DUPLICATE CLUSTERS, THEN SPILL THE RESULT TO THE AUDIT
002790*    FILE FOR PHASE 6 AND FOR ANYONE WHO WANTS TO REVIEW WHAT
002800*    THIS PROGRAM DECIDED.
002810 0000-MAIN-PROCEDURE.
002820*     1995-06-09 JPL  INIT
002830     PERFORM 1000-LOAD-ACCOUNT-TABLE
002840     PERFORM 3000-FUZZY-NAME-PASS
002850     PERFORM 5000-WRITE-ACCOUNT-CLUSTERS
002860     PERFORM 9999-FIN-PGM
002870     .
002880*
002890*----------------------------------------------------------------*
002900*    LOAD THE NORMALIZED ACCOUNTS WORK FILE INTO MEMORY
002910*----------------------------------------------------------------*
002920*    2000-ROW TABLE, ONE PASS OVER THE FILE, FILE CLOSED BEFORE
002930*    ANY MATCHING BEGINS - THE REST OF THIS PROGRAM NEVER
002940*    TOUCHES ACCTS-NORM-WORK AGAIN.
002950 1000-LOAD-ACCOUNT-TABLE.
002960     OPEN INPUT ACCTS-NORM-WORK
002970     PERFORM 1100-READ-NEXT-WORK-REC
002980     PERFORM 1200-STORE-ONE-ROW
002990         UNTIL WS-ACCTWORK-AT-EOF
003000     CLOSE ACCTS-NORM-WORK
003010     .
003020*
003030 1100-READ-NEXT-WORK-REC.
003040     READ ACCTS-NORM-WORK INTO WS-ACCOUNT-RECORD
003050         AT END
003060             SET WS-ACCTWORK-AT-EOF TO TRUE
003070     END-READ
003080     .
003090*
003100*    COPY THE FLAT RECORD INTO THE NEXT TABLE ROW, CAPTURE THE
003110*    BLOCK LETTER ONCE (VIA THE ACCOUNT-REC REDEFINE), AND SEED
003120*    THE UNION-FIND PARENT POINTER TO POINT AT ITSELF - EVERY
003130*    ROW STARTS OUT AS ITS OWN, UNMERGED, SINGLE-MEMBER ROOT.
003140 1200-STORE-ONE-ROW.
003150     ADD 1 TO WS-TABLE-COUNT
003160     SET WS-PX TO WS-TABLE-COUNT
003170     MOVE WS-TABLE-COUNT        TO WS-TBL-INDEX(WS-PX)
003180     MOVE WS-ACCT-RECORD-ID     TO WS-TBL-RECORD-ID(WS-PX)
003190     MOVE WS-ACCOUNT-NAME       TO WS-TBL-ACCOUNT-NAME(WS-PX)
003200     MOVE WS-ACCOUNT-WEBSITE    TO WS-TBL-WEBSITE(WS-PX)
003210     MOVE WS-ACCT-SOURCE-TYPE   TO WS-TBL-SOURCE-TYPE(WS-PX)
003220     MOVE ZERO                  TO WS-TBL-CLUSTER-ID(WS-PX)
003230     MOVE 'N'                   TO WS-TBL-CLUSTERED-SW(WS-PX)
003240     MOVE WS-TABLE-COUNT        TO WS-TBL-PARENT(WS-PX)
003250     MOVE WS-BLOCK-LETTER OF WS-ACCOUNT-BLOCK-VIEW
003260                                TO WS-TBL-BLOCK-LETTER(WS-PX)
003270     PERFORM 1100-READ-NEXT-WORK-REC
003280     .
003290*
003300*----------------------------------------------------------------*
003310*    FUZZY ACCOUNT-NAME PASS - BLOCK BY FIRST LETTER, COMPARE
003320*    EVERY PAIR IN THE BLOCK, STRICT SCORE > 85 IS A MATCH
003330*----------------------------------------------------------------*
003340*    THIS IS THE ONLY MATCHING PASS IN THE WHOLE PROGRAM - SEE
003350*    THE PROGRAM BANNER ABOVE FOR WHY ACCOUNTS GET NO EXACT-
003360*    MATCH PASS THE WAY E-MAIL ADDRESSES DO FOR PEOPLE.
003370*    BLOCKING BY THE FIRST LETTER OF THE ACCOUNT NAME AVOIDS AN
003380*    ALL-PAIRS O(N SQUARED) COMPARISON ACROSS THE WHOLE TABLE;
003390*    THE ACCEPTED GAP IS AN ACCOUNT WHOSE NAME WAS KEYED WITH A
003400*    LEADING TYPO, WHICH WOULD LAND IN THE WRONG BLOCK AND
003410*    NEVER BE COMPARED AGAINST ITS TRUE DUPLICATE - JUDGED
003420*    ACCEPTABLE BECAUSE A SWAPPED OR MISSING INTERIOR WORD IS A
003430*    FAR MORE COMMON DATA-ENTRY PATTERN THAN A BAD FIRST LETTER.
003440 3000-FUZZY-NAME-PASS.
003450     MOVE 1 TO WS-BLK-IX
003460     PERFORM 3010-RUN-ONE-BLOCK UNTIL WS-BLK-IX > 27
003470     PERFORM 3900-ASSIGN-FUZZY-CLUSTER-NUMBERS
003480     .
003490*
003500*    WS-BLK-IX RUNS 1 THRU 27 - SUBSCRIPTS 1-26 ARE LETTERS A-Z,
003510*    27 IS THE CATCH-ALL BLOCK FOR A BLANK FIRST CHARACTER.
003520 3010-RUN-ONE-BLOCK.
003530     IF WS-BLK-IX < 27
003540         MOVE WS-BLOCK-LETTER(WS-BLK-IX)
003550             TO WS-CURRENT-BLOCK-KEY
003560     ELSE
003570         MOVE SPACE TO WS-CURRENT-BLOCK-KEY
003580     END-IF
003590     PERFORM 3100-BUILD-BLOCK-MEMBER-LIST
003600     IF WS-BLOCK-MEMBER-COUNT > 1
003610         PERFORM 3200-COMPARE-BLOCK-PAIRS
003620     END-IF
003630     ADD 1 TO WS-BLK-IX
003640     .
003650*
003660*    REBUILD THE MEMBER LIST FOR THE CURRENT LETTER FROM
003670*    SCRATCH EVERY TIME - THE TABLE IS SMALL ENOUGH THAT A
003680*    FULL RESCAN PER BLOCK IS CHEAPER THAN MAINTAINING 27
003690*    PARALLEL LISTS DURING THE LOAD PASS.
003700 3100-BUILD-BLOCK-MEMBER-LIST.
003710     MOVE ZERO TO WS-BLOCK-MEMBER-COUNT
003720     SET WS-PX TO 1
003730     PERFORM 3110-CHECK-ONE-MEMBER
003740         UNTIL WS-PX > WS-TABLE-COUNT
003750     .
003760*
003770*    WS-TBL-CLUSTERED-SW IS ALWAYS 'N' HERE - NO PRIOR PASS HAS
003780*    RUN YET TO SET IT - BUT THE CHECK IS KEPT FOR SYMMETRY
003790*    WITH 3-CLUSTER-PEOPLE, WHICH RUNS THIS SAME LOGIC AFTER
003800*    AN EARLIER EXACT-MATCH PASS HAS ALREADY CLAIMED SOME ROWS.
003810 3110-CHECK-ONE-MEMBER.
003820     IF WS-TBL-CLUSTERED-SW(WS-PX) = 'N'
003830         IF WS-CURRENT-BLOCK-KEY = SPACE
003840             IF WS-TBL-BLOCK-LETTER(WS-PX) = SPACE
003850                 PERFORM 3150-ADD-BLOCK-MEMBER
003860             END-IF
003870         ELSE
003880             IF WS-TBL-BLOCK-LETTER(WS-PX) =
003890                     WS-CURRENT-BLOCK-KEY
003900                 PERFORM 3150-ADD-BLOCK-MEMBER
003910             END-IF
003920         END-IF
003930     END-IF
003940     SET WS-PX UP BY 1
003950     .
003960*
003970 3150-ADD-BLOCK-MEMBER.
003980     ADD 1 TO WS-BLOCK-MEMBER-COUNT
003990     SET WS-BX TO WS-BLOCK-MEMBER-COUNT
004000     MOVE WS-PX TO WS-BLOCK-MEMBER-IX(WS-BX)
004010     .
004020*
004030*    CLASSIC ALL-PAIRS NESTED LOOP, BUT ONLY WITHIN THE CURRENT
004040*    BLOCK'S MEMBER LIST, NOT THE WHOLE TABLE - THIS IS THE
004050*    WHOLE POINT OF BLOCKING.
004060 3200-COMPARE-BLOCK-PAIRS.
004070     MOVE 1 TO WS-I
004080     PERFORM 3205-COMPARE-ONE-ROW
004090         UNTIL WS-I > WS-BLOCK-MEMBER-COUNT - 1
004100     .
004110*
004120 3205-COMPARE-ONE-ROW.
004130     COMPUTE WS-J = WS-I + 1
004140     PERFORM 3210-COMPARE-ONE-PAIR
004150         UNTIL WS-J > WS-BLOCK-MEMBER-COUNT
004160     ADD 1 TO WS-I
004170     .
004180*
004190*    STRICT MATCH RULE FOR ACCOUNTS - SCORE MUST BE GREATER
004200*    THAN 85, NOT MERELY >= 85 (SEE BUSINESS RULES, CR-0164).
004210 3210-COMPARE-ONE-PAIR.
004220     SET WS-BX TO WS-I
004230     MOVE WS-BLOCK-MEMBER-IX(WS-BX) TO WS-UP-ROOT-1
004240     SET WS-BX TO WS-J
004250     MOVE WS-BLOCK-MEMBER-IX(WS-BX) TO WS-UP-ROOT-2
004260     SET WS-PX TO WS-UP-ROOT-1
004270     SET WS-PY TO WS-UP-ROOT-2
004280     MOVE WS-TBL-ACCOUNT-NAME(WS-PX) TO WS-CMP-A
004290     MOVE WS-TBL-ACCOUNT-NAME(WS-PY) TO WS-CMP-B
004300     PERFORM 4100-TOKEN-SORT-RATIO
004310     IF WS-SCORE-RESULT > 85
004320         PERFORM 4500-UNION-PAIR
004330     END-IF
004340     ADD 1 TO WS-J
004350     .
004360*
004370*    WALK THE WHOLE TABLE ONE LAST TIME AND GIVE EVERY ROW ITS
004380*    FINAL CLUSTER NUMBER BASED ON WHICH UNION-FIND ROOT IT
004390*    NOW BELONGS TO.  AN ACCOUNT THAT MATCHED NO ONE IS STILL
004400*    ITS OWN ROOT AND GETS A CLUSTER OF ONE - A GENUINELY
004410*    UNIQUE ACCOUNT, NOT A DEFECT.
004420 3900-ASSIGN-FUZZY-CLUSTER-NUMBERS.
004430     SET WS-PX TO 1
004440     PERFORM 3910-ASSIGN-ONE-CLUSTER-NUMBER
004450         UNTIL WS-PX > WS-TABLE-COUNT
004460     .
004470*
004480*    THE WS-CLUSTER-HI CHECK BELOW GUARDS AGAINST THE CLUSTER-
004490*    ID FIELD (PIC 9(06)) EVER OUTGROWING WHAT THE AUDIT
004500*    RECORD'S VIEW EXPECTS TO HOLD AT THIS TABLE SIZE - IT
004510*    SHOULD NEVER FIRE AT 2000 ROWS, BUT IS LEFT IN AS A
004520*    TRIPWIRE FOR THE NEXT TIME THE TABLE SIZE IS RAISED.
004530 3910-ASSIGN-ONE-CLUSTER-NUMBER.
004540     IF WS-TBL-CLUSTERED-SW(WS-PX) = 'N'
004550         MOVE WS-TBL-INDEX(WS-PX) TO WS-FR-NODE
004560         PERFORM 4000-FIND-ROOT
004570         SET WS-RX TO WS-FR-ROOT
004580         IF WS-ROOT-ASSIGNED-SW(WS-RX) = 'N'
004590             MOVE WS-NEXT-FRESH-CLUSTER
004600                 TO WS-ROOT-CLUSTER-NO(WS-RX)
004610             MOVE 'Y' TO WS-ROOT-ASSIGNED-SW(WS-RX)
004620             ADD 1 TO WS-NEXT-FRESH-CLUSTER
004630         END-IF
004640         MOVE WS-ROOT-CLUSTER-NO(WS-RX)
004650             TO WS-ACCT-CLUSTER-ID OF WS-ACCOUNT-RECORD
004660         IF WS-CLUSTER-HI OF WS-ACCOUNT-CLUSTER-VIEW > 2
004670             DISPLAY 'WARNING - CLUSTER NUMBER OUT OF '
004680                 'EXPECTED RANGE FOR TABLE SIZE'
004690         END-IF
004700         MOVE WS-ROOT-CLUSTER-NO(WS-RX)
004710             TO WS-TBL-CLUSTER-ID(WS-PX)
004720         MOVE 'Y' TO WS-TBL-CLUSTERED-SW(WS-PX)
004730     END-IF
004740     SET WS-PX UP BY 1
004750     .
004760*
004770*----------------------------------------------------------------*
004780*    UNION-FIND - ITERATIVE, NO RECURSION
004790*----------------------------------------------------------------*
004800*     1995-10-30 RDM  CR-0188
004810*    CLIMB THE PARENT-OF CHAIN UNTIL A ROW IS FOUND THAT IS ITS
004820*    OWN PARENT - THAT ROW IS THE ROOT OF THE WHOLE CLUSTER.
004830*    THIS COMPILER HAS NO RECURSION, SO THE CLIMB IS WRITTEN AS
004840*    AN ITERATIVE PERFORM ... UNTIL RATHER THAN A RECURSIVE
004850*    CALL.  NEITHER PATH COMPRESSION NOR UNION-BY-RANK IS
004860*    IMPLEMENTED - AT 2000 ROWS THE CHAINS NEVER GET LONG
004870*    ENOUGH FOR EITHER OPTIMIZATION TO BE WORTH THE EXTRA CODE.
004880 4000-FIND-ROOT.
004890     MOVE WS-FR-NODE TO WS-FR-ROOT
004900     SET WS-PX TO WS-FR-ROOT
004910     PERFORM 4010-CLIMB-ONE-PARENT
004920         UNTIL WS-TBL-PARENT(WS-PX) = WS-FR-ROOT
004930     .
004940*
004950 4010-CLIMB-ONE-PARENT.
004960     MOVE WS-TBL-PARENT(WS-PX) TO WS-FR-ROOT
004970     SET WS-PX TO WS-FR-ROOT
004980     .
004990*
005000*    MERGE TWO CLUSTERS BY POINTING ONE ROOT'S PARENT AT THE
005010*    OTHER - THIS IS WHAT GIVES THE WHOLE SCHEME ITS TRANSITIVE
005020*    CLOSURE: IF A MATCHES B AND B LATER MATCHES C, A AND C END
005030*    UP IN THE SAME CLUSTER EVEN THOUGH A AND C WERE NEVER
005040*    DIRECTLY COMPARED TO EACH OTHER.
005050 4500-UNION-PAIR.
005060     MOVE WS-UP-ROOT-1 TO WS-FR-NODE
005070     PERFORM 4000-FIND-ROOT
005080     MOVE WS-FR-ROOT TO WS-UP-ROOT-1
005090     MOVE WS-UP-ROOT-2 TO WS-FR-NODE
005100     PERFORM 4000-FIND-ROOT
005110     MOVE WS-FR-ROOT TO WS-UP-ROOT-2
005120     IF WS-UP-ROOT-1 NOT = WS-UP-ROOT-2
005130         SET WS-PX TO WS-UP-ROOT-2
005140         MOVE WS-UP-ROOT-1 TO WS-TBL-PARENT(WS-PX)
005150     END-IF
005160     .
005170*
005180*----------------------------------------------------------------*
005190*    TOKEN-SORT RATIO - TOKENIZE, SORT TOKENS, REJOIN, INDEL
005200*----------------------------------------------------------------*
005210*     1995-08-02 RDM  CR-0172
005220*    TOKEN-SORT-RATIO MAKES WORD ORDER NOT MATTER - "SMITH AND
005230*    SONS ROOFING" AND "ROOFING SMITH AND SONS" SCORE IDENTICAL
005240*    BECAUSE EACH NAME'S WORDS ARE SORTED ALPHABETICALLY BEFORE
005250*    THE TWO STRINGS ARE EVER COMPARED.  WHAT SURVIVES THAT
005260*    SORT IS SCORED BY INDEL DISTANCE, SAME AS PHASE 3.
005270 4100-TOKEN-SORT-RATIO.
005280     MOVE WS-CMP-A TO WS-SORTED-A
005290     PERFORM 4200-TOKEN-SORT-ONE-FIELD
005300     MOVE WS-SORTED-A TO WS-CMP-A
005310*
005320     MOVE WS-CMP-B TO WS-SORTED-A
005330     PERFORM 4200-TOKEN-SORT-ONE-FIELD
005340     MOVE WS-SORTED-A TO WS-SORTED-B
005350*
005360     PERFORM 4300-STRING-LENGTH-A
005370     PERFORM 4300-STRING-LENGTH-B
005380     IF WS-LEN-A = 0 AND WS-LEN-B = 0
005390         MOVE ZERO TO WS-SCORE-RESULT
005400     ELSE
005410         PERFORM 4400-INDEL-DISTANCE
005420         COMPUTE WS-SCORE-RESULT ROUNDED =
005430             100 * (1 - (WS-DP-DIST / (WS-LEN-A + WS-LEN-B)))
005440     END-IF
005450     .
005460*
005470*    UP TO FOUR BLANK-DELIMITED WORDS PER ACCOUNT NAME ARE
005480*    SUPPORTED - A FIFTH WORD, IF ANY, IS SIMPLY DROPPED FROM
005490*    THE UNSTRING TARGET LIST, SAME LIMIT AS PHASE 3'S PERSON-
005500*    NAME VERSION OF THIS ROUTINE.
005510 4200-TOKEN-SORT-ONE-FIELD.
005520     MOVE SPACES TO WS-TOKEN-TABLE
005530     MOVE ZERO TO WS-TOK-COUNT
005540     UNSTRING WS-SORTED-A DELIMITED BY SPACE
005550         INTO WS-TOK-ENTRY(1) WS-TOK-ENTRY(2)
005560              WS-TOK-ENTRY(3) WS-TOK-ENTRY(4)
005570     END-UNSTRING
005580     MOVE 1 TO WS-TOK-IX
005590     PERFORM 4210-COUNT-ONE-TOKEN UNTIL WS-TOK-IX > 4
005600     IF WS-TOK-COUNT > 1
005610         MOVE 1 TO WS-TOK-IX
005620         PERFORM 4220-SORT-ONE-ROW
005630             UNTIL WS-TOK-IX > WS-TOK-COUNT - 1
005640     END-IF
005650     MOVE SPACES TO WS-SORTED-A
005660     IF WS-TOK-COUNT > 0
005670         STRING WS-TOK-ENTRY(1) DELIMITED BY SPACE
005680             INTO WS-SORTED-A
005690         MOVE 2 TO WS-TOK-IX
005700         PERFORM 4250-APPEND-TOKEN
005710             UNTIL WS-TOK-IX > WS-TOK-COUNT
005720     END-IF
005730     .
005740*
005750*    UNSTRING ALWAYS FILLS ALL FOUR TABLE ENTRIES, PADDING
005760*    UNUSED ONES WITH SPACES, SO THIS PARAGRAPH COUNTS ONLY THE
005770*    NON-BLANK ONES TO GET THE TRUE WORD COUNT.
005780 4210-COUNT-ONE-TOKEN.
005790     IF WS-TOK-ENTRY(WS-TOK-IX) NOT = SPACES
005800         ADD 1 TO WS-TOK-COUNT
005810     END-IF
005820     ADD 1 TO WS-TOK-IX
005830     .
005840*
005850*    PLAIN BUBBLE SORT OVER AT MOST FOUR ENTRIES - NO NEED FOR
005860*    ANYTHING FANCIER AT THIS TABLE SIZE.
005870 4220-SORT-ONE-ROW.
005880     COMPUTE WS-TOK-JX = WS-TOK-IX + 1
005890     PERFORM 4230-SORT-ONE-PAIR
005900         UNTIL WS-TOK-JX > WS-TOK-COUNT
005910     ADD 1 TO WS-TOK-IX
005920     .
005930*
005940 4230-SORT-ONE-PAIR.
005950     IF WS-TOK-ENTRY(WS-TOK-JX) <
005960             WS-TOK-ENTRY(WS-TOK-IX)
005970         MOVE WS-TOK-ENTRY(WS-TOK-IX)
005980             TO WS-TOKEN-SWAP
005990         MOVE WS-TOK-ENTRY(WS-TOK-JX)
006000             TO WS-TOK-ENTRY(WS-TOK-IX)
006010         MOVE WS-TOKEN-SWAP
006020             TO WS-TOK-ENTRY(WS-TOK-JX)
006030     END-IF
006040     ADD 1 TO WS-TOK-JX
006050     .
006060*
006070*    REJOIN ONE SORTED TOKEN BACK ONTO THE END OF WS-SORTED-A,
006080*    WITH A SINGLE SPACE SEPARATOR - REFERENCE MODIFICATION
006090*    IS USED THROUGHOUT SINCE THE RESULT LENGTH VARIES TOKEN
006100*    TO TOKEN AND THIS COMPILER HAS NO STRING-CONCATENATE
006110*    INTRINSIC FUNCTION.
006120 4250-APPEND-TOKEN.
006130     PERFORM 4260-FIND-LEN-SORTED-A
006140     MOVE ' ' TO WS-SORTED-A(WS-TOK-LEN + 1:1)
006150     MOVE WS-TOK-ENTRY(WS-TOK-IX)
006160         TO WS-SORTED-A(WS-TOK-LEN + 2:39 - WS-TOK-LEN)
006170     ADD 1 TO WS-TOK-IX
006180     .
006190*
006200*    SCAN BACKWARD FROM POSITION 40 FOR THE LAST NON-BLANK
006210*    BYTE - THAT POSITION IS THE CURRENT LENGTH OF THE STRING
006220*    BUILT SO FAR.
006230 4260-FIND-LEN-SORTED-A.
006240     MOVE ZERO TO WS-TOK-LEN
006250     MOVE 40 TO WS-TOK-JX
006260     PERFORM 4265-SCAN-ONE-POS-A
006270         UNTIL WS-TOK-JX < 1 OR WS-TOK-LEN NOT = ZERO
006280     .
006290*
006300 4265-SCAN-ONE-POS-A.
006310     IF WS-SORTED-A(WS-TOK-JX:1) NOT = SPACE
006320         MOVE WS-TOK-JX TO WS-TOK-LEN
006330     END-IF
006340     SUBTRACT 1 FROM WS-TOK-JX
006350     .
006360*
006370*    WS-LEN-A/WS-LEN-B ARE THE TRUE DISPLAY LENGTHS OF THE TWO
006380*    TOKEN-SORTED ACCOUNT NAMES - NEEDED BOTH TO DRIVE THE DP
006390*    LOOP BOUNDS AND TO TURN THE RAW EDIT DISTANCE INTO A
006400*    0-100 SIMILARITY PERCENTAGE AFTERWARD.
006410 4300-STRING-LENGTH-A.
006420     MOVE ZERO TO WS-LEN-A
006430     MOVE 40 TO WS-TOK-JX
006440     PERFORM 4310-SCAN-ONE-LEN-A
006450         UNTIL WS-TOK-JX < 1 OR WS-LEN-A NOT = ZERO
006460     .
006470*
006480 4310-SCAN-ONE-LEN-A.
006490     IF WS-CMP-A(WS-TOK-JX:1) NOT = SPACE
006500         MOVE WS-TOK-JX TO WS-LEN-A
006510     END-IF
006520     SUBTRACT 1 FROM WS-TOK-JX
006530     .
006540*
006550 4300-STRING-LENGTH-B.
006560     MOVE ZERO TO WS-LEN-B
006570     MOVE 40 TO WS-TOK-JX
006580     PERFORM 4320-SCAN-ONE-LEN-B
006590         UNTIL WS-TOK-JX < 1 OR WS-LEN-B NOT = ZERO
006600     .
006610*
006620 4320-SCAN-ONE-LEN-B.
006630     IF WS-SORTED-B(WS-TOK-JX:1) NOT = SPACE
006640         MOVE WS-TOK-JX TO WS-LEN-B
006650     END-IF
006660     SUBTRACT 1 FROM WS-TOK-JX
006670     .
006680*
006690*    INDEL DISTANCE - LEVENSHTEIN WITH SUBSTITUTION COST 2 -
006700*    BETWEEN WS-CMP-A(1:WS-LEN-A) AND WS-SORTED-B(1:WS-LEN-B),
006710*    TWO ROLLING ROWS (NO FULL MATRIX NEEDED).
006720*    PREV ROW 0 IS SEEDED WITH 0,1,2,...WS-DP-LEN-B - THE COST
006730*    OF TURNING AN EMPTY STRING INTO THE FIRST J CHARACTERS OF
006740*    THE OTHER STRING BY PURE INSERTION.
006750 4400-INDEL-DISTANCE.
006760     MOVE WS-LEN-A TO WS-DP-LEN-A
006770     MOVE WS-LEN-B TO WS-DP-LEN-B
006780     MOVE ZERO TO WS-DP-J
006790     PERFORM 4405-INIT-ONE-PREV-CELL
006800         UNTIL WS-DP-J > WS-DP-LEN-B
006810     MOVE 1 TO WS-DP-I
006820     PERFORM 4420-FILL-ONE-DP-ROW
006830         UNTIL WS-DP-I > WS-DP-LEN-A
006840     MOVE WS-DP-PREV(WS-DP-LEN-B + 1) TO WS-DP-DIST
006850     .
006860*
006870 4405-INIT-ONE-PREV-CELL.
006880     MOVE WS-DP-J TO WS-DP-PREV(WS-DP-J + 1)
006890     ADD 1 TO WS-DP-J
006900     .
006910*
006920*    FILL ONE ROW OF THE VIRTUAL MATRIX INTO WS-DP-CURR, THEN
006930*    COPY IT DOWN INTO WS-DP-PREV BEFORE MOVING TO THE NEXT
006940*    ROW - THIS IS WHAT LETS THE WHOLE ROUTINE GET AWAY WITH
006950*    TWO 41-CELL ARRAYS INSTEAD OF A FULL 41 BY 41 TABLE.
006960 4420-FILL-ONE-DP-ROW.
006970     MOVE WS-DP-I TO WS-DP-CURR(1)
006980     MOVE 1 TO WS-DP-J
006990     PERFORM 4430-FILL-ONE-DP-CELL
007000         UNTIL WS-DP-J > WS-DP-LEN-B
007010     MOVE ZERO TO WS-DP-J
007020     PERFORM 4440-COPY-ONE-PREV-CELL
007030         UNTIL WS-DP-J > WS-DP-LEN-B
007040     ADD 1 TO WS-DP-I
007050     .
007060*
007070*    SUBSTITUTION COST IS 2, NOT 1 - THAT IS WHAT MAKES THIS
007080*    AN "INDEL DISTANCE" RATHER THAN TEXTBOOK LEVENSHTEIN, AND
007090*    IS WHAT GIVES THE RATIO NAME "TOKEN-SORT-RATIO" ITS
007100*    CUSTOMARY MEANING: A SUBSTITUTION COSTS AS MUCH AS ONE
007110*    DELETE PLUS ONE INSERT, SO THE FORMULA NEVER FAVORS
007120*    SUBSTITUTING OVER THE EQUIVALENT INDEL PAIR.
007130 4430-FILL-ONE-DP-CELL.
007140     IF WS-CMP-A(WS-DP-I:1) = WS-SORTED-B(WS-DP-J:1)
007150         MOVE ZERO TO WS-DP-SUBCOST
007160     ELSE
007170         MOVE 2 TO WS-DP-SUBCOST
007180     END-IF
007190     PERFORM 4410-MIN-OF-THREE
007200     ADD 1 TO WS-DP-J
007210     .
007220*
007230 4440-COPY-ONE-PREV-CELL.
007240     MOVE WS-DP-CURR(WS-DP-J + 1)
007250         TO WS-DP-PREV(WS-DP-J + 1)
007260     ADD 1 TO WS-DP-J
007270     .
007280*
007290*    STANDARD THREE-WAY EDIT-DISTANCE RECURRENCE - DIAGONAL
007300*    (MATCH OR SUBSTITUTE), ABOVE (DELETE FROM A), LEFT
007310*    (INSERT INTO A) - WHICHEVER OF THE THREE IS CHEAPEST WINS.
007320 4410-MIN-OF-THREE.
007330     MOVE WS-DP-PREV(WS-DP-J + 1) TO WS-DP-DIST
007340     ADD WS-DP-SUBCOST TO WS-DP-DIST
007350     IF WS-DP-PREV(WS-DP-J) + 1 < WS-DP-DIST
007360         MOVE WS-DP-PREV(WS-DP-J) TO WS-DP-DIST
007370         ADD 1 TO WS-DP-DIST
007380     END-IF
007390     IF WS-DP-CURR(WS-DP-J) + 1 < WS-DP-DIST
007400         MOVE WS-DP-CURR(WS-DP-J) TO WS-DP-DIST
007410         ADD 1 TO WS-DP-DIST
007420     END-IF
007430     MOVE WS-DP-DIST TO WS-DP-CURR(WS-DP-J + 1)
007440     .
007450*
007460*----------------------------------------------------------------*
007470*    AUDIT FILE - EVERY NORMALIZED RECORD WITH ITS CLUSTER-ID
007480*----------------------------------------------------------------*
007490*     2003-01-27 TCW  CR-0378
007500*    THIS FILE IS NOT CONSUMED BY ANY DOWNSTREAM PROGRAM - IT
007510*    EXISTS PURELY SO A DATA-QUALITY ANALYST CAN REVIEW WHICH
007520*    ACCOUNTS THIS PROGRAM CONSIDERED DUPLICATES OF ONE ANOTHER
007530*    WITHOUT HAVING TO RE-DERIVE THE CLUSTERING BY HAND.  PHASE
007540*    6 GETS ITS OWN COPY OF THE CLUSTER-ID THROUGH THE WORK
007550*    RECORD FIELD, NOT THROUGH THIS FILE.
007560 5000-WRITE-ACCOUNT-CLUSTERS.
007570     OPEN OUTPUT ACCOUNT-CLUSTERS
007580     SET WS-PX TO 1
007590     PERFORM 5010-WRITE-ONE-CLUSTER-REC
007600         UNTIL WS-PX > WS-TABLE-COUNT
007610     CLOSE ACCOUNT-CLUSTERS
007620     .
007630*
007640*    THE AUDIT RECORD BREAKS OUT THE HUMAN-READABLE FIELDS OF
007650*    INTEREST RATHER THAN DUMPING THE OPAQUE WORK-RECORD BLOB -
007660*    SAME CONVENTION AS PHASE 3'S PEOPLE-CLUSTERS FILE.
007670 5010-WRITE-ONE-CLUSTER-REC.
007680     MOVE WS-TBL-RECORD-ID(WS-PX)    TO AC-RECORD-ID
007690     MOVE WS-TBL-ACCOUNT-NAME(WS-PX) TO AC-ACCOUNT-NAME
007700     MOVE WS-TBL-WEBSITE(WS-PX)      TO AC-WEBSITE
007710     MOVE WS-TBL-SOURCE-TYPE(WS-PX)  TO AC-SOURCE-TYPE
007720     MOVE WS-TBL-CLUSTER-ID(WS-PX)   TO AC-CLUSTER-ID
007730     WRITE ACCOUNT-CLUSTERS-REC
007740     SET WS-PX UP BY 1
007750     .
007760******************************************************************
007770*    NOTHING FURTHER HAPPENS HERE - THE IN-MEMORY TABLE GOES
007780*    AWAY WHEN THIS STEP ENDS.  PHASE 6 PICKS UP THE CLUSTER-ID
007790*    THAT WAS WRITTEN BACK INTO THE WORK RECORD, NOT FROM THE
007800*    AUDIT FILE ABOVE.
007810 9999-FIN-PGM.
007820     STOP RUN
007830     .
