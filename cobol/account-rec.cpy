000100******************************************************************
000110* COPYBOOK:  ACCOUNT-REC
000120* TITLE:     ACCOUNT WORKING RECORD - ACCOUNTS DE-DUPE
000130* PURPOSE:   Canonical in-memory layout for an account record as
000140*            it flows through the Accounts de-dupe run.  Used by
000150*            the NORMALIZE, CLUSTER and SURVIVORSHIP phases
000160*            (programs 2, 4 and 6).  FD record layouts for the
000170*            individual flat files remain declared in each
000180*            program at the exact physical width of that file.
000190******************************************************************
000200* CHANGE LOG
000210* ----------------------------------------------------------------
000220* DATE       WHO  REQUEST    DESCRIPTION
000230* ---------- ---- ---------- --------------------------------
000240* 1995-02-14 RDM  INIT       FIRST CUT - ACCOUNT MERGE LAYOUT
000250* 1995-06-20 JPL  CR-0161    CLUSTER-ID WIDENED 9(4) TO 9(6)
000260* 1996-01-09 RDM  CR-0203    ADDED BLOCK-VIEW REDEFINES FOR
000270*                            ACCOUNT-NAME FIRST-LETTER BLOCKING
000280* 1996-11-25 JPL  CR-0251    ADDED DOMAIN-VIEW REDEFINES FOR
000290*                            REGISTRABLE-DOMAIN EXTRACT ROUTINE
000300* 1998-11-19 JPL  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
000310*                            DATE FIELDS ON THIS RECORD, NO
000320*                            CHANGE REQUIRED
000330* 2001-05-08 TCW  CR-0340    RESERVE FILLER PAD, ROOM TO GROW
000340******************************************************************
000350 01  WS-ACCOUNT-RECORD.
000360     05  WS-ACCOUNT-KEY.
000370         10  WS-ACCT-RECORD-ID       PIC X(10).
000380     05  WS-ACCOUNT-NAME             PIC X(40).
000390     05  WS-ACCOUNT-WEBSITE          PIC X(40).
000400     05  WS-ACCOUNT-STATUS.
000410         10  WS-ACCT-SOURCE-TYPE     PIC X(07).
000420             88 WS-ACCT-SOURCE-IS-ACCOUNT VALUE 'ACCOUNT'.
000430         10  WS-ACCT-CLUSTER-ID      PIC 9(06).
000440     05  FILLER                      PIC X(04) VALUE SPACES.
000450*
000460*    BLOCK-VIEW - EXPOSES THE FIRST LETTER OF ACCOUNT-NAME USED
000470*    TO BUCKET RECORDS FOR THE FUZZY-MATCH BLOCKING PASS.
000480 01  WS-ACCOUNT-BLOCK-VIEW REDEFINES WS-ACCOUNT-RECORD.
000490     05  FILLER                      PIC X(10).
000500     05  WS-BLOCK-ACCOUNT-NAME.
000510         10  WS-BLOCK-LETTER         PIC X(01).
000520         10  FILLER                  PIC X(39).
000530     05  FILLER                      PIC X(40).
000540     05  FILLER                      PIC X(07).
000550     05  FILLER                      PIC X(10).
000560*
000570*    DOMAIN-VIEW - EXPOSES THE REGISTRABLE-DOMAIN LABEL AND THE
000580*    PUBLIC-SUFFIX PORTION ONCE WEBSITE HAS BEEN REDUCED.
000590 01  WS-ACCOUNT-DOMAIN-VIEW REDEFINES WS-ACCOUNT-RECORD.
000600     05  FILLER                      PIC X(50).
000610     05  WS-WEBSITE-PARTS.
000620         10  WS-WEBSITE-LABEL        PIC X(30).
000630         10  WS-WEBSITE-SUFFIX       PIC X(10).
000640     05  FILLER                      PIC X(17).
000650*
000660*    CLUSTER-VIEW - SPLITS CLUSTER-ID INTO HI/LO HALVES FOR THE
000670*    BOUNDS-CHECK ON THE UNION-FIND RENUMBER PASS.
000680 01  WS-ACCOUNT-CLUSTER-VIEW REDEFINES WS-ACCOUNT-RECORD.
000690     05  FILLER                      PIC X(97).
000700     05  WS-CLUSTER-DIGITS.
000710         10  WS-CLUSTER-HI           PIC 9(03).
000720         10  WS-CLUSTER-LO           PIC 9(03).
000730     05  FILLER                      PIC X(04).
