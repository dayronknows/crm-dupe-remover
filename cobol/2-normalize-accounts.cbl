000100******************************************************************
000110* PROGRAM:  2-NORMALIZE-ACCOUNTS
000120* TITLE:    ACCOUNTS LOAD, NAME CLEANSE, WEBSITE DOMAIN EXTRACT
000130*
000140* PHASE 1B OF THE SIX-PHASE DE-DUPE RUN - THE ACCOUNT-SIDE TWIN
000150* OF 1-NORMALIZE-PEOPLE.  ACCOUNTS GO THROUGH A SEPARATE WORK
000160* FILE AND A SEPARATE CLUSTER/SURVIVORSHIP PAIR (PHASES 4 AND 6)
000170* BECAUSE AN ACCOUNT MATCHES ON COMPANY NAME AND WEBSITE DOMAIN,
000180* NOT ON PERSON NAME/E-MAIL/PHONE - THE TWO SIDES NEVER SHARE A
000190* CLUSTER ID AND NEVER NEED TO.  THE ONE RULE UNIQUE TO THIS
000200* PHASE IS THE WEBSITE-TO-REGISTRABLE-DOMAIN EXTRACTION BELOW,
000210* WHICH EXISTS SO "www.acme.com/about" AND "HTTPS://ACME.COM"
000220* COLLAPSE TO THE SAME COMPARISON KEY IN PHASE 4.
000230******************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.      2-NORMALIZE-ACCOUNTS.
000260 AUTHOR.          R D MASCARENHAS.
000270 INSTALLATION.    CRM DATA QUALITY UNIT.
000280 DATE-WRITTEN.    02/21/1995.
000290 DATE-COMPILED.
000300 SECURITY.        COMPANY CONFIDENTIAL.
000310******************************************************************
000320* CHANGE LOG
000330* ----------------------------------------------------------------
000340* DATE       WHO  REQUEST    DESCRIPTION
000350* ---------- ---- ---------- --------------------------------
000360* 1995-02-21 RDM  INIT       FIRST CUT - LOADS ACCOUNTS, TAGS
000370*                            SOURCE-TYPE, WRITES WORK FILE
000380* 1995-04-18 RDM  CR-0131    ACCOUNT-NAME TRIM/LOWERCASE
000390* 1995-08-09 JPL  CR-0173    WEBSITE SCHEME/PATH STRIP
000400* 1995-08-30 JPL  CR-0176    WEBSITE LABEL SPLIT ON '.' VIA
000410*                            UNSTRING, SUFFIX RULE (2-LETTER
000420*                            COUNTRY CODE + CO/COM/ORG/NET/
000430*                            GOV/AC LABEL = 2-LABEL SUFFIX)
000440* 1995-09-14 RDM  CR-0181    OPTIONAL-FILE HANDLING - MISSING
000450*                            ACCOUNTS IS NOT AN ERROR
000460* 1998-11-19 JPL  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
000470*                            DATE FIELDS PROCESSED HERE, NO
000480*                            CHANGE REQUIRED
000490* 2002-06-10 TCW  CR-0361    RAISE WORK FILE COMMENT - RECORD
000500*                            LENGTH NOW CARRIES RESERVE FILLER
000510* 2005-02-11 DKP  CR-0432    EOF SWITCH MOVED TO A STANDALONE
000520*                            77-LEVEL ITEM - IT WAS THE ONLY
000530*                            FIELD ON ITS OWN 01 GROUP
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570*
000580*    CLASS LOWER-CASE-LETTER DRIVES THE SECOND-LEVEL SUFFIX TEST
000590*    IN 6300 BELOW ("co.uk" STYLE DOMAINS) - THE TRIM/LOWER PASS
000600*    ALREADY RAN BY THE TIME THAT TEST FIRES, SO EVERY LABEL IS
000610*    GUARANTEED LOWERCASE, BUT THE CLASS TEST IS KEPT ANYWAY TO
000620*    GUARD AGAINST A LABEL THAT SURVIVED AS PUNCTUATION OR DIGITS
000630*    RATHER THAN LETTERS.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS LOWER-CASE-LETTER IS 'a' THRU 'z'
000670     SWITCH-0 IS DEBUG-TRACE-SWITCH
000680         ON STATUS IS DEBUG-TRACE-ON
000690         OFF STATUS IS DEBUG-TRACE-OFF.
000700*
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*    Optional - a dedupe run with no account extract is normal.
000740*    The JCL step simply does not DD this file on a night with
000750*    no account extract to offer, which is why the SELECT below
000760*    does not carry an OPTIONAL clause - FILE STATUS '35' on
000770*    OPEN is how this program finds out, not the SELECT itself.
000780     SELECT ACCOUNTS ASSIGN TO "ACCOUNTS"
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-FS-ACCOUNTS.
000810*
000820*    Scratch pass file - input to phase 4 (CLUSTER-ACCOUNTS).
000830*    This program is the only writer of it and phase 4 is its
000840*    only reader - nothing else in the run opens it.
000850     SELECT ACCTS-NORM-WORK ASSIGN TO "ACCTS-NORM-WORK"
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS IS WS-FS-ACCTWORK.
000880******************************************************************
000890 DATA DIVISION.
000900 FILE SECTION.
000910*
000920*    ACCOUNTS EXTRACT - ONE FLAT ROW PER COMPANY RECORD PULLED
000930*    FROM THE ACCOUNT MANAGEMENT SYSTEM THE NIGHT BEFORE THIS
000940*    RUN.  UNLIKE THE PEOPLE SIDE THERE IS ONLY ONE SOURCE FILE
000950*    FOR ACCOUNTS, SO THERE IS NO SECOND LOAD PARAGRAPH TO WRITE.
000960 FD  ACCOUNTS.
000970 01  ACCOUNTS-REC.
000980     05  ACCOUNTS-RECORD-ID    PIC X(10).
000990     05  ACCOUNTS-NAME         PIC X(40).
001000     05  ACCOUNTS-WEBSITE      PIC X(40).
001010*
001020*    Scratch record - not part of the file contract, so the
001030*    reserve FILLER carried on WS-ACCOUNT-RECORD rides along.
001040*    Length 107 matches the copybook as of CR-0361 - if that
001050*    copybook's reserve FILLER is ever shrunk to add a genuine
001060*    new field, this PIC clause has to move with it.
001070 FD  ACCTS-NORM-WORK.
001080 01  ACCTS-NORM-WORK-REC       PIC X(107).
001090******************************************************************
001100 WORKING-STORAGE SECTION.
001110*
001120*    SHARED ACCOUNT RECORD LAYOUT - SEE ACCOUNT-REC COPYBOOK FOR
001130*    THE FULL FIELD BREAKDOWN, INCLUDING THE DOMAIN-VIEW REDEFINE
001140*    THIS PROGRAM WRITES THROUGH IN 6300 BELOW.
001150     COPY ACCOUNT-REC.
001160*
001170*    FILE STATUS BYTES - SAME TREATMENT AS THE PEOPLE SIDE: '35'
001180*    (FILE NOT FOUND) IS A NORMAL "NOTHING TO LOAD" CONDITION,
001190*    NOT A FAILURE.
001200 01  WS-FILE-STATUS-GROUP.
001210     05  WS-FS-ACCOUNTS        PIC X(02).
001220         88  WS-ACCOUNTS-OK        VALUE '00'.
001230         88  WS-ACCOUNTS-NOTFOUND  VALUE '35'.
001240     05  WS-FS-ACCTWORK        PIC X(02).
001250         88  WS-ACCTWORK-OK        VALUE '00'.
001260*
001270*    2005-02-11 DKP CR-0432 - THIS SWITCH WAS THE ONLY FIELD ON
001280*    ITS OWN 01 GROUP IN THE ORIGINAL LAYOUT OF THIS PROGRAM - A
001290*    GROUP OF ONE BUYS NOTHING, SO IT CAME DOWN TO A STANDALONE
001300*    77-LEVEL ITEM IN LINE WITH THE REST OF THE RUN'S SWITCHES.
001310 77  WS-ACCOUNTS-EOF-SW        PIC X(01) VALUE 'N'.
001320     88  WS-ACCOUNTS-AT-EOF        VALUE 'Y'.
001330*
001340*    WS-NEXT-INDEX ASSIGNS EACH WORK RECORD A DISTINCT ORDINAL;
001350*    WS-ACCOUNTS-READ-CNT IS THE (CURRENTLY UNUSED) AUDIT TOTAL.
001360 01  WS-WORK-COUNTERS COMP.
001370     05  WS-NEXT-INDEX         PIC 9(06) VALUE ZERO.
001380     05  WS-ACCOUNTS-READ-CNT  PIC 9(06) VALUE ZERO.
001390*
001400*    SHARED SCAN/POSITION COUNTERS FOR THE TRIM ROUTINE AND THE
001410*    WEBSITE SCHEME/PATH/HOST-LABEL PARSING BELOW.  ONE SET
001420*    COVERS ALL OF THEM SINCE THE SCANS NEVER NEST.
001430 01  WS-SCAN-AREA COMP.
001440     05  WS-SCAN-I             PIC 9(04) VALUE ZERO.
001450     05  WS-FIRST-NONBLANK     PIC 9(04) VALUE ZERO.
001460     05  WS-LAST-NONBLANK      PIC 9(04) VALUE ZERO.
001470     05  WS-HOST-START         PIC 9(04) VALUE ZERO.
001480     05  WS-HOST-LEN           PIC 9(04) VALUE ZERO.
001490     05  WS-SLASH-POS          PIC 9(04) VALUE ZERO.
001500     05  WS-LABEL-COUNT        PIC 9(04) VALUE ZERO.
001510     05  WS-LABEL-IX           PIC 9(04) VALUE ZERO.
001520     05  WS-SUFFIX-FIRST-LBL   PIC 9(04) VALUE ZERO.
001530*
001540*    GENERIC WORK FIELDS FOR THE TRIM ROUTINE AND THE WEBSITE
001550*    PARSE - ONE FIELD AT A TIME, NEVER HELD ACROSS A PERFORM OF
001560*    A DIFFERENT FIELD.
001570 01  WS-NORMALIZE-WORK.
001580     05  WS-GENERIC-FIELD      PIC X(40).
001590     05  WS-TEMP-FIELD         PIC X(40).
001600     05  WS-HOST-FIELD         PIC X(40).
001610*
001620*    CASE-FOLD CONVERSION TABLE FOR THE TRIM/LOWER ROUTINE.
001630 01  WS-UPPER-LOWER-TABLE.
001640     05  WS-UPPER-ALPHA        PIC X(26) VALUE
001650         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001660     05  WS-LOWER-ALPHA        PIC X(26) VALUE
001670         'abcdefghijklmnopqrstuvwxyz'.
001680*
001690*    HOST LABELS TABLE - UP TO 8 DOT-SEPARATED LABELS OF A
001700*    WEBSITE HOST, POPULATED BY UNSTRING ON '.'.
001710 01  WS-LABEL-TABLE.
001720     05  WS-LABEL-ENTRY OCCURS 8 TIMES
001730             INDEXED BY WS-LABEL-X.
001740         10  WS-LABEL-TEXT     PIC X(20).
001750         10  WS-LABEL-LEN      PIC 9(04) COMP.
001760*
001770*    SECOND-LEVEL SUFFIX LABEL TABLE FOR THE CR-0176 HEURISTIC -
001780*    A REDEFINE OF A LITERAL-VALUE FILLER TABLE RATHER THAN AN
001790*    OCCURS ... PIC CLAUSE WITH VALUE, SINCE THIS COMPILER WILL
001800*    NOT TAKE A VALUE CLAUSE UNDER AN OCCURS.
001810 01  WS-SUFFIX-LABEL-TABLE.
001820     05  FILLER PIC X(04) VALUE 'co  '.
001830     05  FILLER PIC X(04) VALUE 'com '.
001840     05  FILLER PIC X(04) VALUE 'org '.
001850     05  FILLER PIC X(04) VALUE 'net '.
001860     05  FILLER PIC X(04) VALUE 'gov '.
001870     05  FILLER PIC X(04) VALUE 'ac  '.
001880 01  WS-SUFFIX-LABEL-REDEF REDEFINES WS-SUFFIX-LABEL-TABLE.
001890     05  WS-SUFFIX-LABEL OCCURS 6 TIMES PIC X(04).
001900******************************************************************
001910 PROCEDURE DIVISION.
001920*
001930*    DRIVER - OPEN THE SCRATCH FILE, LOAD ACCOUNTS, CLOSE, STOP.
001940*    ONE LOAD PARAGRAPH INSTEAD OF TWO BECAUSE THERE IS ONLY ONE
001950*    ACCOUNT SOURCE FILE, UNLIKE THE LEADS/CONTACTS PAIR ON THE
001960*    PEOPLE SIDE.
001970 0000-MAIN-PROCEDURE.
001980*     1995-02-21 RDM  INIT
001990     PERFORM 1000-OPEN-WORK-FILE
002000     PERFORM 2000-LOAD-ACCOUNTS
002010     PERFORM 8900-CLOSE-WORK-FILE
002020     PERFORM 9999-FIN-PGM
002030     .
002040*
002050*    THE WORK FILE IS OPENED FOR OUTPUT EVEN IF THE ACCOUNTS
002060*    EXTRACT TURNS OUT TO BE MISSING BELOW.
002070 1000-OPEN-WORK-FILE.
002080     OPEN OUTPUT ACCTS-NORM-WORK
002090     .
002100*
002110*----------------------------------------------------------------*
002120*    ACCOUNTS LOAD
002130*----------------------------------------------------------------*
002140*     1995-09-14 RDM  CR-0181 - MISSING ACCOUNTS IS NOT AN ERROR
002150*
002160*    SAME OPTIONAL-FILE TREATMENT AS THE PEOPLE-SIDE LOADS -
002170*    STATUS '35' SKIPS THE LOAD QUIETLY, ANY OTHER BAD STATUS
002180*    LOGS A MESSAGE AND SKIPS RATHER THAN ABENDING.
002190 2000-LOAD-ACCOUNTS.
002200     OPEN INPUT ACCOUNTS
002210     IF WS-ACCOUNTS-NOTFOUND
002220         DISPLAY 'ACCOUNTS NOT PRESENT - SKIPPING LOAD'
002230         SET WS-ACCOUNTS-AT-EOF TO TRUE
002240     ELSE
002250         IF NOT WS-ACCOUNTS-OK
002260             DISPLAY 'ERROR OPENING ACCOUNTS, STATUS '
002270                 WS-FS-ACCOUNTS
002280             SET WS-ACCOUNTS-AT-EOF TO TRUE
002290         ELSE
002300             PERFORM 2100-READ-NEXT-ACCOUNT
002310             PERFORM 2200-PROCESS-ONE-ACCOUNT
002320                 UNTIL WS-ACCOUNTS-AT-EOF
002330             CLOSE ACCOUNTS
002340         END-IF
002350     END-IF
002360     .
002370*
002380*    STANDARD READ-AHEAD PARAGRAPH - ONE RECORD BUFFERED ONE
002390*    STEP AHEAD OF PROCESSING SO THE PERFORM UNTIL IN 2000 ABOVE
002400*    CAN TEST THE EOF SWITCH BEFORE PROCESSING A RECORD THAT WAS
002410*    NEVER THERE.
002420 2100-READ-NEXT-ACCOUNT.
002430     READ ACCOUNTS
002440         AT END
002450             SET WS-ACCOUNTS-AT-EOF TO TRUE
002460     END-READ
002470     .
002480*
002490*    ONE ACCOUNT BECOMES ONE WORK RECORD - TAG SOURCE-TYPE
002500*    'ACCOUNT', ZERO THE CLUSTER-ID (ASSIGNED LATER IN PHASE 4),
002510*    NORMALIZE THE NAME AND WEBSITE FIELDS, WRITE, THEN BUFFER
002520*    THE NEXT RECORD FOR THE LOOP CONDITION ABOVE.
002530 2200-PROCESS-ONE-ACCOUNT.
002540     ADD 1 TO WS-NEXT-INDEX
002550     ADD 1 TO WS-ACCOUNTS-READ-CNT
002560     MOVE ACCOUNTS-RECORD-ID  TO WS-ACCT-RECORD-ID
002570     MOVE ACCOUNTS-NAME       TO WS-ACCOUNT-NAME
002580     MOVE ACCOUNTS-WEBSITE    TO WS-ACCOUNT-WEBSITE
002590     MOVE 'ACCOUNT'           TO WS-ACCT-SOURCE-TYPE
002600     MOVE ZERO                TO WS-ACCT-CLUSTER-ID
002610     PERFORM 5000-NORMALIZE-ACCOUNT-NAME
002620     PERFORM 6000-NORMALIZE-WEBSITE
002630     PERFORM 8000-WRITE-WORK-RECORD
002640     PERFORM 2100-READ-NEXT-ACCOUNT
002650     .
002660*
002670*----------------------------------------------------------------*
002680*    ACCOUNT-NAME - TRIM/LOWER (SAME RULE AS PERSON NAMES)
002690*----------------------------------------------------------------*
002700*     1995-04-18 RDM  CR-0131
002710*
002720*    CR-0131 - SAME TRIM/LOWERCASE TREATMENT AS PEOPLE-SIDE NAME
002730*    FIELDS, SO "Acme Corp" AND "ACME CORP " COMPARE EQUAL IN
002740*    PHASE 4 WITHOUT A SPECIAL CASE FOR CASE OR PADDING.
002750 5000-NORMALIZE-ACCOUNT-NAME.
002760     MOVE WS-ACCOUNT-NAME TO WS-GENERIC-FIELD
002770     PERFORM 5500-TRIM-AND-LOWER-FIELD
002780     MOVE WS-GENERIC-FIELD TO WS-ACCOUNT-NAME
002790     .
002800*
002810*    GENERIC 40-BYTE TRIM/LOWERCASE ROUTINE, IDENTICAL IN SHAPE
002820*    TO THE ONE IN 1-NORMALIZE-PEOPLE - LOWERCASE FIRST, THEN
002830*    BRACKET THE SURVIVING TEXT WITH THE FIRST/LAST NON-BLANK
002840*    SCANS BELOW AND RE-JUSTIFY IT TO THE LEFT EDGE OF THE FIELD.
002850 5500-TRIM-AND-LOWER-FIELD.
002860     INSPECT WS-GENERIC-FIELD
002870         CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA
002880     PERFORM 5600-FIND-FIRST-NONBLANK
002890     PERFORM 5700-FIND-LAST-NONBLANK
002900     IF WS-FIRST-NONBLANK = ZERO
002910         MOVE SPACES TO WS-GENERIC-FIELD
002920     ELSE
002930         MOVE SPACES TO WS-TEMP-FIELD
002940         MOVE WS-GENERIC-FIELD(WS-FIRST-NONBLANK:
002950             WS-LAST-NONBLANK - WS-FIRST-NONBLANK + 1)
002960             TO WS-TEMP-FIELD
002970         MOVE SPACES TO WS-GENERIC-FIELD
002980         MOVE WS-TEMP-FIELD TO WS-GENERIC-FIELD
002990     END-IF
003000     .
003010*
003020*    FORWARD SCAN FOR THE FIRST NON-BLANK BYTE.  A FIELD THAT IS
003030*    ALL SPACES LEAVES WS-FIRST-NONBLANK AT ZERO, WHICH 5500
003040*    ABOVE TREATS AS "NOTHING TO TRIM".
003050 5600-FIND-FIRST-NONBLANK.
003060     MOVE ZERO TO WS-FIRST-NONBLANK
003070     MOVE 1 TO WS-SCAN-I
003080     PERFORM 5610-SCAN-FOR-FIRST-NONBLANK
003090         UNTIL WS-SCAN-I > 40 OR WS-FIRST-NONBLANK NOT = ZERO
003100     .
003110*
003120 5610-SCAN-FOR-FIRST-NONBLANK.
003130     IF WS-GENERIC-FIELD(WS-SCAN-I:1) NOT = SPACE
003140         MOVE WS-SCAN-I TO WS-FIRST-NONBLANK
003150     END-IF
003160     ADD 1 TO WS-SCAN-I
003170     .
003180*
003190*    BACKWARD SCAN FOR THE LAST NON-BLANK BYTE - WALKS FROM BYTE
003200*    40 DOWN TO BYTE 1 SO THE PAIR TOGETHER BRACKET THE TEXT
003210*    THAT SURVIVES THE TRIM.
003220 5700-FIND-LAST-NONBLANK.
003230     MOVE ZERO TO WS-LAST-NONBLANK
003240     MOVE 40 TO WS-SCAN-I
003250     PERFORM 5710-SCAN-FOR-LAST-NONBLANK
003260         UNTIL WS-SCAN-I < 1 OR WS-LAST-NONBLANK NOT = ZERO
003270     .
003280*
003290 5710-SCAN-FOR-LAST-NONBLANK.
003300     IF WS-GENERIC-FIELD(WS-SCAN-I:1) NOT = SPACE
003310         MOVE WS-SCAN-I TO WS-LAST-NONBLANK
003320     END-IF
003330     SUBTRACT 1 FROM WS-SCAN-I
003340     .
003350*
003360*----------------------------------------------------------------*
003370*    WEBSITE - STRIP SCHEME/PATH, SPLIT HOST ON '.', APPLY
003380*    SUFFIX RULE, KEEP ONLY THE REGISTRABLE-DOMAIN LABEL
003390*----------------------------------------------------------------*
003400*     1995-08-09 JPL  CR-0173 / 1995-08-30 JPL CR-0176
003410*
003420*    ENTRY POINT FOR THE WEBSITE RULE - TRIM/LOWER FIRST (SHARES
003430*    5500 WITH THE NAME ROUTINE), THEN BAIL OUT EARLY ON A BLANK
003440*    WEBSITE RATHER THAN RUNNING THE SCHEME/PATH/LABEL LOGIC
003450*    BELOW AGAINST AN EMPTY FIELD.
003460 6000-NORMALIZE-WEBSITE.
003470     MOVE WS-ACCOUNT-WEBSITE TO WS-GENERIC-FIELD
003480     PERFORM 5500-TRIM-AND-LOWER-FIELD
003490     MOVE SPACES TO WS-ACCOUNT-WEBSITE
003500     IF WS-GENERIC-FIELD = SPACES
003510         GO TO 6000-EXIT
003520     END-IF
003530     PERFORM 6100-STRIP-SCHEME-AND-PATH
003540     PERFORM 6200-SPLIT-HOST-INTO-LABELS
003550     PERFORM 6300-APPLY-SUFFIX-RULE
003560 6000-EXIT.
003570     EXIT.
003580*
003590*    DROP A LEADING "http://" OR "https://" SCHEME, THEN DROP
003600*    EVERYTHING FROM THE FIRST '/' ONWARD SO A HOST CARRYING A
003610*    PATH ("acme.com/about") LEAVES ONLY THE HOST ITSELF.  A
003620*    SLASH IN POSITION 1 (A MALFORMED VALUE WITH NO HOST AT ALL)
003630*    BLANKS THE FIELD RATHER THAN GUESSING.
003640 6100-STRIP-SCHEME-AND-PATH.
003650     MOVE WS-GENERIC-FIELD TO WS-HOST-FIELD
003660     IF WS-GENERIC-FIELD(1:7) = 'http://'
003670         MOVE WS-GENERIC-FIELD(8:33) TO WS-HOST-FIELD
003680     ELSE
003690         IF WS-GENERIC-FIELD(1:8) = 'https://'
003700             MOVE WS-GENERIC-FIELD(9:32) TO WS-HOST-FIELD
003710         END-IF
003720     END-IF
003730     MOVE ZERO TO WS-SLASH-POS
003740     MOVE 1 TO WS-SCAN-I
003750     PERFORM 6110-SCAN-FOR-SLASH
003760         UNTIL WS-SCAN-I > 40 OR WS-SLASH-POS NOT = ZERO
003770     IF WS-SLASH-POS = 1
003780         MOVE SPACES TO WS-HOST-FIELD
003790     ELSE
003800         IF WS-SLASH-POS > 1
003810             MOVE WS-HOST-FIELD(1:WS-SLASH-POS - 1)
003820                 TO WS-TEMP-FIELD
003830             MOVE SPACES TO WS-HOST-FIELD
003840             MOVE WS-TEMP-FIELD(1:WS-SLASH-POS - 1)
003850                 TO WS-HOST-FIELD
003860         END-IF
003870     END-IF
003880     .
003890*
003900*    FORWARD SCAN FOR THE FIRST '/' IN THE SCHEME-STRIPPED HOST
003910*    FIELD - A HOST WITH NO PATH AT ALL LEAVES WS-SLASH-POS AT
003920*    ZERO, WHICH 6100 ABOVE TREATS AS "NOTHING TO DROP".
003930 6110-SCAN-FOR-SLASH.
003940     IF WS-HOST-FIELD(WS-SCAN-I:1) = '/'
003950         MOVE WS-SCAN-I TO WS-SLASH-POS
003960     END-IF
003970     ADD 1 TO WS-SCAN-I
003980     .
003990*
004000*    CR-0176 - BREAK THE HOST INTO UP TO 8 DOT-SEPARATED LABELS
004010*    (www/acme/com, mail/acme/co/uk AND SO ON) SO 6300 BELOW CAN
004020*    WALK BACKWARD FROM THE RIGHTMOST LABEL TO DECIDE HOW MANY
004030*    OF THE TRAILING LABELS ARE THE PUBLIC SUFFIX.
004040 6200-SPLIT-HOST-INTO-LABELS.
004050     MOVE SPACES TO WS-LABEL-TABLE
004060     MOVE ZERO TO WS-LABEL-COUNT
004070     SET WS-LABEL-X TO 1
004080     UNSTRING WS-HOST-FIELD DELIMITED BY '.'
004090         INTO WS-LABEL-TEXT(1), WS-LABEL-TEXT(2),
004100              WS-LABEL-TEXT(3), WS-LABEL-TEXT(4),
004110              WS-LABEL-TEXT(5), WS-LABEL-TEXT(6),
004120              WS-LABEL-TEXT(7), WS-LABEL-TEXT(8)
004130     END-UNSTRING
004140     MOVE 1 TO WS-LABEL-IX
004150     PERFORM 6210-COUNT-ONE-LABEL UNTIL WS-LABEL-IX > 8
004160     .
004170*
004180*    COUNT THE NON-BLANK ENTRIES UNSTRING LEFT BEHIND - A HOST
004190*    WITH FEWER LABELS THAN IT WAS SPLIT INTO LEAVES THE REST OF
004200*    THE TABLE BLANK, SO THIS IS A STRAIGHT NON-BLANK TALLY, NOT
004210*    A FIXED LOOP OF 8.
004220 6210-COUNT-ONE-LABEL.
004230     IF WS-LABEL-TEXT(WS-LABEL-IX) NOT = SPACES
004240         ADD 1 TO WS-LABEL-COUNT
004250     END-IF
004260     ADD 1 TO WS-LABEL-IX
004270     .
004280*
004290*    1996-??? STYLE SUFFIX HEURISTIC - SEE CR-0176 ABOVE. A
004300*    2-LETTER FINAL LABEL PRECEDED BY CO/COM/ORG/NET/GOV/AC
004310*    IS TREATED AS A 2-LABEL SUFFIX (e.g. "co.uk"); OTHERWISE
004320*    THE SUFFIX IS THE SINGLE FINAL LABEL.
004330 6300-APPLY-SUFFIX-RULE.
004340     IF WS-LABEL-COUNT < 2
004350         MOVE SPACES TO WS-ACCOUNT-WEBSITE
004360         GO TO 6300-EXIT
004370     END-IF
004380     MOVE 1 TO WS-SUFFIX-FIRST-LBL
004390     IF WS-LABEL-TEXT(WS-LABEL-COUNT)(1:1) IS LOWER-CASE-LETTER
004400         AND WS-LABEL-TEXT(WS-LABEL-COUNT)(2:1)
004410                 IS LOWER-CASE-LETTER
004420         AND WS-LABEL-TEXT(WS-LABEL-COUNT)(3:1) = SPACE
004430         AND WS-LABEL-COUNT > 2
004440         PERFORM 6310-CHECK-SECOND-LEVEL-LABEL
004450     END-IF
004460     IF WS-SUFFIX-FIRST-LBL = 1
004470         MOVE WS-LABEL-TEXT(WS-LABEL-COUNT - 1)
004480             TO WS-WEBSITE-LABEL OF WS-ACCOUNT-DOMAIN-VIEW
004490     ELSE
004500         MOVE WS-LABEL-TEXT(WS-LABEL-COUNT - 2)
004510             TO WS-WEBSITE-LABEL OF WS-ACCOUNT-DOMAIN-VIEW
004520     END-IF
004530     MOVE SPACES TO WS-WEBSITE-SUFFIX OF WS-ACCOUNT-DOMAIN-VIEW
004540 6300-EXIT.
004550     EXIT.
004560*
004570*    IS THE SECOND-FROM-LAST LABEL ONE OF THE RECOGNIZED SECOND-
004580*    LEVEL LABELS (co/com/org/net/gov/ac)?  IF SO, 6300 ABOVE
004590*    TREATS THE LAST TWO LABELS TOGETHER AS THE SUFFIX RATHER
004600*    THAN JUST THE FINAL COUNTRY-CODE LABEL ON ITS OWN.
004610 6310-CHECK-SECOND-LEVEL-LABEL.
004620     MOVE 1 TO WS-LABEL-IX
004630     PERFORM 6320-CHECK-ONE-SUFFIX-LABEL UNTIL WS-LABEL-IX > 6
004640     .
004650*
004660*    ONE ENTRY OF THE SUFFIX TABLE AT A TIME - MATCHES EITHER
004670*    THE 2-CHARACTER FORM (co, gov, ac) OR THE FULL 3/4-CHARACTER
004680*    FORM (com, org, net) SINCE THE TABLE CARRIES BOTH LENGTHS
004690*    BLANK-PADDED TO 4 BYTES.
004700 6320-CHECK-ONE-SUFFIX-LABEL.
004710     IF WS-LABEL-TEXT(WS-LABEL-COUNT - 1) =
004720             WS-SUFFIX-LABEL(WS-LABEL-IX)(1:3)
004730         OR WS-LABEL-TEXT(WS-LABEL-COUNT - 1) =
004740             WS-SUFFIX-LABEL(WS-LABEL-IX)
004750         MOVE 2 TO WS-SUFFIX-FIRST-LBL
004760     END-IF
004770     ADD 1 TO WS-LABEL-IX
004780     .
004790*
004800*----------------------------------------------------------------*
004810*    WORK FILE WRITE
004820*----------------------------------------------------------------*
004830*    ONE WRITE PER NORMALIZED ACCOUNT RECORD - THE RESERVE
004840*    FILLER ON WS-ACCOUNT-RECORD RIDES ALONG WITH THE MOVE
004850*    (CR-0361) SO A FUTURE FIELD ADDITION DOES NOT HAVE TO TOUCH
004860*    THIS STATEMENT OR THE FD RECORD LENGTH.
004870 8000-WRITE-WORK-RECORD.
004880     WRITE ACCTS-NORM-WORK-REC FROM WS-ACCOUNT-RECORD
004890     .
004900*
004910*    CLOSES THE SCRATCH FILE REGARDLESS OF WHETHER THE LOAD
004920*    ACTUALLY WROTE ANYTHING TO IT.
004930 8900-CLOSE-WORK-FILE.
004940     CLOSE ACCTS-NORM-WORK
004950     .
004960******************************************************************
004970*    NORMAL END OF RUN FOR THIS STEP - THE NEXT STEP IN THE JCL
004980*    IS 3-CLUSTER-PEOPLE OR 4-CLUSTER-ACCOUNTS, DEPENDING ON
004990*    WHICH BRANCH THE DRIVER SCRIPT IS ON; THIS PROGRAM DOES NOT
005000*    CARE WHICH, IT ONLY PRODUCES THE WORK FILE PHASE 4 READS.
005010 9999-FIN-PGM.
005020     STOP RUN
005030     .
