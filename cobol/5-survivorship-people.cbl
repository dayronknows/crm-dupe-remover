000100******************************************************************
000110* PROGRAM:  5-SURVIVORSHIP-PEOPLE
000120* TITLE:    PEOPLE CLUSTER MERGE - SURVIVOR RECORD SELECTION
000130* NOTE:     ONE SURVIVOR PER CLUSTER.  CONTACT BEATS LEAD AS THE
000140*           SURVIVING ENTITY TYPE.  BASE RECORD IS THE MOST
000150*           COMPLETE MEMBER OF THE WINNING ENTITY TYPE; BLANK
000160*           BASE FIELDS ARE FILLED FROM LEADS; FIRST/LAST NAME
000170*           ARE REPLACED BY THE MODE VALUE ACROSS THE CLUSTER.
000180*
000190* PHASE 3 OF THE SIX-PHASE RUN - THIS IS WHERE THE CLUSTERING
000200* DECISIONS MADE BY PHASE 2 (3-CLUSTER-PEOPLE) GET TURNED INTO
000210* AN ACTUAL DEDUPLICATED OUTPUT FILE.  EVERYTHING UP TO HERE
000220* ONLY IDENTIFIED WHICH RECORDS BELONG TOGETHER - NOTHING WAS
000230* MERGED YET.  THIS PROGRAM IS WHERE THE CLUSTER GETS COLLAPSED
000240* DOWN TO THE SINGLE RECORD THAT GOES FORWARD.
000250*
000260* THE SURVIVORSHIP RULE IS DELIBERATELY LAYERED, NOT A SINGLE
000270* FLAT SCORING FORMULA, BECAUSE EACH LAYER WAS ADDED IN
000280* RESPONSE TO A DIFFERENT DATA-QUALITY COMPLAINT OVER THE
000290* YEARS (SEE THE CHANGE LOG BELOW) AND REPLACING THE WHOLE
000300* THING WITH ONE FORMULA WOULD RISK REINTRODUCING A PROBLEM
000310* SOME EARLIER CR WAS WRITTEN SPECIFICALLY TO FIX:
000320*   1. PARTITION THE CLUSTER BY SOURCE-TYPE - IF ANY CONTACT
000330*      RECORD EXISTS IN THE CLUSTER, ONLY CONTACTS ARE
000340*      CANDIDATES FOR BASE SELECTION; LEADS ARE DEMOTED TO
000350*      FILL-IN SOURCES ONLY (CR-0225).
000360*   2. PICK A BASE RECORD FROM THE SURVIVING CANDIDATE POOL BY
000370*      HIGHEST FIELD-COMPLETENESS SCORE, LOWEST INDEX BREAKS A
000380*      TIE (CR-0181).
000390*   3. FILL ANY BLANK BASE FIELD FROM THE FIRST NON-BLANK LEAD
000400*      VALUE IN INDEX ORDER (ORIGINAL 1995 RULE).
000410*   4. OVERRIDE FIRST-NAME AND LAST-NAME WITH THE MODE (MOST
000420*      FREQUENT) VALUE SEEN ACROSS THE WHOLE CLUSTER, NOT JUST
000430*      THE BASE RECORD - SINCE A MISSPELLED NAME ON THE BASE
000440*      RECORD SHOULD NOT SURVIVE IF MOST OTHER CLUSTER MEMBERS
000450*      AGREE ON A DIFFERENT SPELLING (CR-0196).
000460******************************************************************
000470 IDENTIFICATION DIVISION.
000480 PROGRAM-ID.      5-SURVIVORSHIP-PEOPLE.
000490 AUTHOR.          T C WARFIELD.
000500 INSTALLATION.    CRM DATA QUALITY UNIT.
000510 DATE-WRITTEN.    07/11/1995.
000520 DATE-COMPILED.
000530 SECURITY.        COMPANY CONFIDENTIAL.
000540******************************************************************
000550* CHANGE LOG
000560* ----------------------------------------------------------------
000570* DATE       WHO  REQUEST    DESCRIPTION
000580* ---------- ---- ---------- --------------------------------
000590* 1995-07-11 TCW  INIT       FIRST CUT - LOWEST INDEX SURVIVOR
000600*                            ONLY, NO FILL/MODE LOGIC YET
000610* 1995-09-05 RDM  CR-0181    COMPLETENESS SCORE AND FILL-FROM-
000620*                            LEADS RULE ADDED PER DQ REVIEW
000630* 1995-12-14 JPL  CR-0196    MODE RULE FOR FIRST-NAME/LAST-NAME
000640*                            REPLACES "TAKE BASE AS-IS" FOR
000650*                            THOSE TWO FIELDS
000660* 1996-04-22 RDM  CR-0225    CONTACT-BEATS-LEAD HIERARCHY MADE
000670*                            EXPLICIT - PARTITION BY SOURCE-TYPE
000680*                            BEFORE BASE SELECTION
000690* 1998-11-19 TCW  Y2K-0005   REVIEWED FOR CENTURY WINDOW - NO
000700*                            DATE FIELDS PROCESSED HERE, NO
000710*                            CHANGE REQUIRED
000720* 2002-06-03 TCW  CR-0355    CLUSTER COUNT MESSAGE TO CONSOLE
000730* 2005-02-11 DKP  CR-0434    MODE-SCAN-COUNT AND CLUSTER-COUNT-ED
000740*                            MOVED TO STANDALONE 77-LEVEL ITEMS
000750* 2005-03-04 DKP  CR-0435    COMPLETION MESSAGE WAS DISPLAYING
000760*                            THE EDITED COUNT AT FULL FIELD
000770*                            WIDTH, LEAVING RAGGED BLANKS IN
000780*                            FRONT OF THE DIGITS - NOW SCANS TO
000790*                            THE FIRST NON-BLANK BYTE FIRST
000800******************************************************************
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830*    CARRIED OVER FROM THE REST OF THE SIX-PHASE RUN FOR
000840*    CONSISTENCY - C01/TOP-OF-FORM AND ALPHA-LOWER ARE NOT
000850*    ACTUALLY REFERENCED ANYWHERE IN THIS PARTICULAR PROGRAM'S
000860*    PROCEDURE DIVISION, BUT THE SHOP STANDARD IS TO DECLARE
000870*    THE SAME SPECIAL-NAMES PARAGRAPH ACROSS EVERY PROGRAM IN
000880*    A GIVEN RUN RATHER THAN TRIM IT PROGRAM BY PROGRAM.
000890 SPECIAL-NAMES.
000900     C01 IS TOP-OF-FORM
000910     CLASS ALPHA-LOWER IS 'a' THRU 'z'
000920     SWITCH-0 IS DEBUG-TRACE-SWITCH
000930         ON STATUS IS DEBUG-TRACE-ON
000940         OFF STATUS IS DEBUG-TRACE-OFF.
000950*
000960 INPUT-OUTPUT SECTION.
000970 FILE-CONTROL.
000980*    INPUT - PHASE 2'S AUDIT FILE, READ HERE AS THE ACTUAL
000990*    SOURCE OF TRUTH FOR THIS PROGRAM (PHASE 2 WRITES IT FOR
001000*    BOTH AUDIT AND FEED-FORWARD PURPOSES - THIS IS THE ONE
001010*    PROGRAM THAT USES IT FOR FEED-FORWARD).
001020     SELECT PEOPLE-CLUSTERS ASSIGN TO "PEOPLE-CLUSTERS"
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS WS-FS-PPLCLUS.
001050*
001060*    SORT WORK FILE - NOT READ OR WRITTEN DIRECTLY BY THIS
001070*    PROGRAM'S OWN PARAGRAPHS; THE SORT VERB MANAGES IT.
001080     SELECT CLUSTER-SORT-FILE ASSIGN TO "SORTWK2".
001090*
001100*    THE SORT'S GIVING TARGET - READ BACK SEQUENTIALLY BY THE
001110*    CONTROL-BREAK MERGE LOGIC IN PARAGRAPH 3000.
001120     SELECT CSORT-WORK ASSIGN TO "CSORT-WORK"
001130         ORGANIZATION IS LINE SEQUENTIAL
001140         FILE STATUS IS WS-FS-CSORT.
001150*
001160*    OUTPUT - THE DEDUPLICATED PEOPLE FILE, ONE RECORD PER
001170*    CLUSTER, HANDED OFF TO WHATEVER DOWNSTREAM CONSUMER NEEDS
001180*    A CLEAN PEOPLE LIST.
001190     SELECT PEOPLE-DEDUPED ASSIGN TO "PEOPLE-DEDUPED"
001200         ORGANIZATION IS LINE SEQUENTIAL
001210         FILE STATUS IS WS-FS-DEDUPED.
001220******************************************************************
001230 DATA DIVISION.
001240 FILE SECTION.
001250*
001260*    AUDIT RECORD FROM PHASE 2 - SAME LAYOUT PHASE 2 WRITES,
001270*    READ HERE IN FULL INTO THE IN-MEMORY TABLE BELOW.
001280 FD  PEOPLE-CLUSTERS.
001290 01  PEOPLE-CLUSTERS-REC.
001300     05  PC-RECORD-ID          PIC X(10).
001310     05  PC-FIRST-NAME         PIC X(20).
001320     05  PC-LAST-NAME          PIC X(20).
001330     05  PC-EMAIL              PIC X(40).
001340     05  PC-PHONE              PIC X(20).
001350     05  PC-SOURCE-TYPE        PIC X(07).
001360     05  PC-CLUSTER-ID         PIC 9(06).
001370*
001380*    SORT KEY RECORD - CARRIES ONLY THE CLUSTER-ID AND THE
001390*    ORIGINAL TABLE INDEX, NOT THE WHOLE PERSON, SINCE THE
001400*    FULL ROW IS ALREADY SITTING IN WS-PEOPLE-TABLE AND CAN BE
001410*    LOOKED BACK UP BY INDEX ONCE THE SORT IS DONE.
001420 SD  CLUSTER-SORT-FILE.
001430 01  CS-SORT-REC.
001440     05  CS-CLUSTER-ID         PIC 9(06).
001450     05  CS-INDEX              PIC 9(06).
001460*
001470*    GIVING TARGET OF THE SORT - SAME SHAPE AS THE SD RECORD
001480*    ABOVE, JUST MATERIALIZED TO A SEQUENTIAL FILE SO THE
001490*    CONTROL-BREAK LOGIC CAN READ IT BACK ONE RECORD AT A TIME.
001500 FD  CSORT-WORK.
001510 01  CW-SORT-REC.
001520     05  CW-CLUSTER-ID         PIC 9(06).
001530     05  CW-INDEX              PIC 9(06).
001540*
001550*    FINAL OUTPUT SHAPE - NOTE THE ABSENCE OF A CLUSTER-ID
001560*    FIELD HERE; ONCE SURVIVORSHIP HAS PICKED ONE RECORD PER
001570*    CLUSTER, THE CLUSTER-ID HAS SERVED ITS PURPOSE AND IS NOT
001580*    CARRIED FORWARD.
001590 FD  PEOPLE-DEDUPED.
001600 01  PEOPLE-DEDUPED-REC.
001610     05  PD-RECORD-ID          PIC X(10).
001620     05  PD-FIRST-NAME         PIC X(20).
001630     05  PD-LAST-NAME          PIC X(20).
001640     05  PD-EMAIL              PIC X(40).
001650     05  PD-PHONE              PIC X(20).
001660     05  PD-SOURCE-TYPE        PIC X(07).
001670******************************************************************
001680 WORKING-STORAGE SECTION.
001690*    PERSON-REC IS COPIED HERE ONLY FOR SHOP CONSISTENCY WITH
001700*    THE OTHER FIVE PROGRAMS IN THIS RUN - THIS PARTICULAR
001710*    PROGRAM DOES NOT READ OR WRITE THE NORMALIZED WORK-RECORD
001720*    LAYOUT IT SUPPLIES; EVERYTHING HERE WORKS OFF THE PEOPLE-
001730*    CLUSTERS AUDIT LAYOUT INSTEAD.
001740     COPY PERSON-REC.
001750*
001760*    THREE SEQUENTIAL FILES, THREE FILE-STATUS BYTES - THE
001770*    SORT WORK FILE (SD CLUSTER-SORT-FILE) NEEDS NONE OF ITS
001780*    OWN SINCE THE SORT VERB MANAGES IT INTERNALLY.
001790 01  WS-FILE-STATUS-GROUP.
001800     05  WS-FS-PPLCLUS         PIC X(02).
001810         88  WS-PPLCLUS-OK         VALUE '00'.
001820     05  WS-FS-CSORT           PIC X(02).
001830         88  WS-CSORT-OK           VALUE '00'.
001840     05  WS-FS-DEDUPED         PIC X(02).
001850         88  WS-DEDUPED-OK         VALUE '00'.
001860*
001870*    WS-FIRST-REC-SW IS NOT A TRUE END-OF-FILE FLAG - IT
001880*    TRACKS WHETHER THE CONTROL-BREAK LOGIC IN 3200 HAS SEEN
001890*    ITS FIRST RECORD YET, SO THE VERY FIRST READ DOES NOT
001900*    TRY TO COMPARE AGAINST A CLUSTER-ID THAT HAS NOT BEEN SET.
001910 01  WS-EOF-SWITCHES.
001920     05  WS-PPLCLUS-EOF-SW     PIC X(01) VALUE 'N'.
001930         88  WS-PPLCLUS-AT-EOF     VALUE 'Y'.
001940     05  WS-CSORT-EOF-SW       PIC X(01) VALUE 'N'.
001950         88  WS-CSORT-AT-EOF       VALUE 'Y'.
001960     05  WS-FIRST-REC-SW       PIC X(01) VALUE 'Y'.
001970         88  WS-IS-FIRST-REC       VALUE 'Y'.
001980*
001990*    IN-MEMORY PEOPLE-CLUSTERS TABLE - ONE ROW PER AUDIT RECORD,
002000*    WS-TBL-INDEX(n) ALWAYS EQUALS n (ORIGINAL READ ORDER).
002010*    NOTE THAT THIS LAYOUT CARRIES NO PARENT-OF OR CLUSTERED-SW
002020*    FIELD THE WAY PHASE 2'S IN-MEMORY TABLE DOES - CLUSTERING
002030*    IS ALREADY DECIDED BY THE TIME THIS PROGRAM RUNS, SO ALL
002040*    THIS TABLE NEEDS TO CARRY IS THE FINAL CLUSTER-ID EACH
002050*    RECORD WAS ASSIGNED AND ENOUGH OF THE PERSON'S FIELDS TO
002060*    SCORE COMPLETENESS, FILL GAPS, AND TALLY THE NAME MODE.
002070 01  WS-PEOPLE-TABLE.
002080     05  WS-PTBL-ENTRY OCCURS 2000 TIMES
002090             INDEXED BY WS-PX WS-PY.
002100         10  WS-TBL-INDEX          PIC 9(06) COMP.
002110         10  WS-TBL-RECORD-ID      PIC X(10).
002120         10  WS-TBL-FIRST-NAME     PIC X(20).
002130         10  WS-TBL-LAST-NAME      PIC X(20).
002140         10  WS-TBL-EMAIL          PIC X(40).
002150         10  WS-TBL-PHONE          PIC X(20).
002160         10  WS-TBL-SOURCE-TYPE    PIC X(07).
002170         10  WS-TBL-CLUSTER-ID     PIC 9(06).
002180*
002190*    WS-TABLE-COUNT IS HOW MANY AUDIT ROWS WERE LOADED; WS-
002200*    CLUSTER-COUNT IS HOW MANY DISTINCT CLUSTERS WERE ACTUALLY
002210*    MERGED AND WRITTEN - THE LATTER IS WHAT DRIVES THE
002220*    COMPLETION MESSAGE DOWN IN PARAGRAPH 9000.
002230 01  WS-WORK-COUNTERS COMP.
002240     05  WS-TABLE-COUNT         PIC 9(06) VALUE ZERO.
002250     05  WS-CLUSTER-COUNT       PIC 9(06) VALUE ZERO.
002260*
002270*    CURRENT-CLUSTER ACCUMULATOR - MEMBERS ARRIVE IN ASCENDING
002280*    INDEX ORDER WITHIN A CLUSTER BECAUSE THE SORT KEY IS
002290*    CLUSTER-ID THEN INDEX.  THIS IS WHY THE FILL-FROM-LEADS
002300*    RULE'S "FIRST NON-BLANK LEAD VALUE" CAN BE IMPLEMENTED AS
002310*    A PLAIN LINEAR SCAN - "FIRST" ALWAYS MEANS FIRST IN THE
002320*    ORIGINAL AUDIT-FILE LOAD ORDER, NOT SOME OTHER ORDERING.
002330 01  WS-CURRENT-CLUSTER-AREA COMP.
002340     05  WS-CURRENT-CLUSTER-ID  PIC 9(06).
002350     05  WS-CLUSTER-MEMBER-COUNT PIC 9(06) VALUE ZERO.
002360*
002370 01  WS-CLUSTER-MEMBER-TABLE.
002380     05  WS-CLUSTER-MEMBER-IX OCCURS 2000 TIMES
002390             PIC 9(06) COMP.
002400*
002410*    CR-0225 PARTITION RESULT - EVERY MEMBER OF THE CURRENT
002420*    CLUSTER ENDS UP IN EXACTLY ONE OF THESE TWO LISTS.
002430 01  WS-PARTITION-WORK COMP.
002440     05  WS-CONTACT-COUNT       PIC 9(06) VALUE ZERO.
002450     05  WS-LEAD-COUNT          PIC 9(06) VALUE ZERO.
002460*
002470 01  WS-CONTACT-MEMBER-TABLE.
002480     05  WS-CONTACT-MEMBER-IX OCCURS 2000 TIMES
002490             PIC 9(06) COMP.
002500*
002510 01  WS-LEAD-MEMBER-TABLE.
002520     05  WS-LEAD-MEMBER-IX OCCURS 2000 TIMES
002530             PIC 9(06) COMP.
002540*
002550*    BASE-RECORD-SELECTION WORK AREA - CANDIDATE LIST IS LOADED
002560*    BY THE CALLER, THEN 4100-PICK-BASE SCANS IT.  THE
002570*    CANDIDATE LIST IS EITHER THE CONTACT MEMBERS OR THE LEAD
002580*    MEMBERS OF THE CURRENT CLUSTER, NEVER BOTH AT ONCE - SEE
002590*    THE CR-0225 PARTITION RULE IN THE PROGRAM BANNER ABOVE.
002600 01  WS-CANDIDATE-WORK COMP.
002610     05  WS-CANDIDATE-COUNT     PIC 9(06) VALUE ZERO.
002620     05  WS-BEST-SCORE          PIC 9(02) VALUE ZERO.
002630     05  WS-BASE-IX             PIC 9(06) VALUE ZERO.
002640     05  WS-CAND-SCORE          PIC 9(02) VALUE ZERO.
002650 01  WS-CANDIDATE-TABLE.
002660     05  WS-CANDIDATE-IX OCCURS 2000 TIMES PIC 9(06) COMP.
002670*
002680*    SURVIVOR WORK AREA - THE BASE RECORD IS COPIED HERE, THEN
002690*    FILLED AND MODE-ADJUSTED BEFORE BEING WRITTEN OUT.  BY
002700*    THE TIME 5000-WRITE-SURVIVOR RUNS, EVERY FIELD BELOW HAS
002710*    PASSED THROUGH THE FULL SEQUENCE OF SURVIVORSHIP RULES -
002720*    NOTHING IS EVER WRITTEN STRAIGHT FROM THE AUDIT TABLE.
002730 01  WS-SURVIVOR-RECORD.
002740     05  WS-SURVIVOR-RECORD-ID  PIC X(10).
002750     05  WS-SURVIVOR-FIRST-NAME PIC X(20).
002760     05  WS-SURVIVOR-LAST-NAME  PIC X(20).
002770     05  WS-SURVIVOR-EMAIL      PIC X(40).
002780     05  WS-SURVIVOR-PHONE      PIC X(20).
002790     05  WS-SURVIVOR-SOURCE     PIC X(07).
002800*
002810*    MODE-RULE SCAN STAGING - THE CALLER MOVES THE APPROPRIATE
002820*    MEMBER LIST (WHOLE CLUSTER, OR LEADS ONLY) HERE FIRST.
002830*    WS-MODE-MX BELOW IS REUSED AS A GENERIC LOOP INDEX ACROSS
002840*    SEVERAL UNRELATED PARAGRAPHS (PARTITION COPY, BASE-PICK
002850*    SCORING, FILL-FROM-LEADS, AND THE MODE TALLY ITSELF) -
002860*    THIS IS SAFE ONLY BECAUSE NONE OF THOSE PARAGRAPHS NEST
002870*    INSIDE ANOTHER ONE THAT IS ALSO USING IT.
002880 77  WS-MODE-SCAN-COUNT         PIC 9(06) COMP VALUE ZERO.
002890 01  WS-MODE-SCAN-TABLE.
002900     05  WS-MODE-SCAN-IX OCCURS 2000 TIMES PIC 9(06) COMP.
002910*
002920*    WS-CAND-MODE-FIELD IS LOADED BY THE CALLER (4405 OR 4415)
002930*    BEFORE 4450 IS PERFORMED - SEE THE COMMENT AT 4450 BELOW.
002940 01  WS-MODE-TALLY-WORK.
002950     05  WS-CAND-MODE-FIELD     PIC X(20).
002960     05  WS-MODE-FOUND-SW       PIC X(01) VALUE 'N'.
002970 01  WS-MODE-TALLY-COUNTERS COMP.
002980     05  WS-MODE-VALUE-COUNT    PIC 9(04) VALUE ZERO.
002990     05  WS-MODE-BEST-COUNT     PIC 9(04) VALUE ZERO.
003000     05  WS-MODE-BEST-ENTRY     PIC 9(04) VALUE ZERO.
003010     05  WS-MODE-MX             PIC 9(04) VALUE ZERO.
003020*
003030*    DISTINCT NON-BLANK VALUES SEEN SO FAR FOR WHICHEVER FIELD
003040*    IS CURRENTLY BEING MODE-SCORED, WITH A RUNNING COUNT OF
003050*    HOW MANY TIMES EACH ONE HAS BEEN SEEN.
003060 01  WS-MODE-VALUE-TABLE.
003070     05  WS-MODE-ENTRY OCCURS 2000 TIMES
003080             INDEXED BY WS-MX.
003090         10  WS-MODE-VALUE      PIC X(20).
003100         10  WS-MODE-COUNT      PIC 9(04) COMP.
003110*
003120*    EDITED COUNT FOR THE COMPLETION REPORT - THE COMP FIELD
003130*    IN WS-WORK-COUNTERS WOULD DISPLAY ZERO-PADDED, NOT A
003140*    PLAIN INTEGER (SEE BUSINESS RULES, CR-0391).
003150 77  WS-CLUSTER-COUNT-ED        PIC Z(5)9.
003160*
003170*    2005-03-04 DKP CR-0435 - WS-CLUSTER-COUNT-ED IS A FIXED
003180*    SIX-BYTE ZERO-SUPPRESSED FIELD.  A ONE OR TWO DIGIT CLUSTER
003190*    COUNT LEAVES FOUR OR FIVE LEADING BLANKS IN IT, AND THOSE
003200*    BLANKS WERE GOING STRAIGHT OUT ON THE CONSOLE LINE BETWEEN
003210*    THE "PEOPLE:" LABEL AND THE DIGITS - THE BUSINESS RULE IN
003220*    CR-0391 CALLS FOR A SINGLE SPACE THERE, NOT A RAGGED FIELD
003230*    WIDTH.  WS-RPT-SCAN-I/WS-RPT-FIRST-DIGIT BELOW LOCATE THE
003240*    FIRST NON-BLANK BYTE OF THE EDITED COUNT SO 9000 CAN
003250*    DISPLAY FROM THERE ON INSTEAD OF FROM BYTE ONE.
003260 77  WS-RPT-SCAN-I              PIC 9(02) COMP VALUE ZERO.
003270 77  WS-RPT-FIRST-DIGIT         PIC 9(02) COMP VALUE ZERO.
003280******************************************************************
003290 PROCEDURE DIVISION.
003300*
003310*    FOUR STEPS - LOAD THE AUDIT FILE, SORT IT SO CLUSTER
003320*    MEMBERS ARE ADJACENT, MERGE EACH CLUSTER DOWN TO ONE
003330*    SURVIVOR RECORD, THEN REPORT HOW MANY CLUSTERS WERE
003340*    PROCESSED BEFORE HANDING CONTROL TO THE NEXT JCL STEP.
003350 0000-MAIN-PROCEDURE.
003360*     1995-07-11 TCW  INIT
003370     PERFORM 1000-LOAD-PEOPLE-TABLE
003380     PERFORM 2000-SORT-BY-CLUSTER
003390     PERFORM 3000-MERGE-CLUSTERS
003400     PERFORM 9000-REPORT-COMPLETION THRU 9999-FIN-PGM
003410     .
003420*
003430*----------------------------------------------------------------*
003440*    LOAD PEOPLE-CLUSTERS AUDIT FILE INTO MEMORY
003450*----------------------------------------------------------------*
003460*    THE WHOLE AUDIT FILE FITS IN MEMORY AT 2000 ROWS, SO
003470*    THERE IS NO NEED TO STREAM THIS PROGRAM'S WORK THE WAY A
003480*    TRUE LARGE-VOLUME BATCH RUN WOULD HAVE TO.
003490 1000-LOAD-PEOPLE-TABLE.
003500     OPEN INPUT PEOPLE-CLUSTERS
003510     PERFORM 1100-READ-NEXT-CLUSTER-REC
003520     PERFORM 1200-STORE-ONE-ROW
003530         UNTIL WS-PPLCLUS-AT-EOF
003540     CLOSE PEOPLE-CLUSTERS
003550     .
003560*
003570 1100-READ-NEXT-CLUSTER-REC.
003580     READ PEOPLE-CLUSTERS
003590         AT END
003600             SET WS-PPLCLUS-AT-EOF TO TRUE
003610     END-READ
003620     .
003630*
003640*    COPY THE AUDIT RECORD STRAIGHT INTO THE NEXT TABLE ROW,
003650*    TAGGED WITH ITS LOAD-ORDER INDEX SO IT CAN BE FOUND AGAIN
003660*    AFTER THE SORT BELOW REORDERS EVERYTHING BY CLUSTER-ID.
003670 1200-STORE-ONE-ROW.
003680     ADD 1 TO WS-TABLE-COUNT
003690     SET WS-PX TO WS-TABLE-COUNT
003700     MOVE WS-TABLE-COUNT       TO WS-TBL-INDEX(WS-PX)
003710     MOVE PC-RECORD-ID         TO WS-TBL-RECORD-ID(WS-PX)
003720     MOVE PC-FIRST-NAME        TO WS-TBL-FIRST-NAME(WS-PX)
003730     MOVE PC-LAST-NAME         TO WS-TBL-LAST-NAME(WS-PX)
003740     MOVE PC-EMAIL             TO WS-TBL-EMAIL(WS-PX)
003750     MOVE PC-PHONE             TO WS-TBL-PHONE(WS-PX)
003760     MOVE PC-SOURCE-TYPE       TO WS-TBL-SOURCE-TYPE(WS-PX)
003770     MOVE PC-CLUSTER-ID        TO WS-TBL-CLUSTER-ID(WS-PX)
003780     PERFORM 1100-READ-NEXT-CLUSTER-REC
003790     .
003800*
003810*----------------------------------------------------------------*
003820*    SORT BY CLUSTER-ID THEN INDEX - KEEPS MEMBERS WITHIN A
003830*    CLUSTER IN ASCENDING INDEX (FIRST-OCCURRENCE) ORDER
003840*----------------------------------------------------------------*
003850*    THE SORTED KEY RECORD, NOT THE FULL PERSON ROW, IS WHAT
003860*    GETS SORTED - THE FULL ROW DATA IS RECOVERED FROM
003870*    WS-PEOPLE-TABLE BY INDEX AFTER THE SORT COMPLETES, SINCE
003880*    THE ORIGINAL TABLE IS STILL SITTING IN MEMORY UNTOUCHED.
003890 2000-SORT-BY-CLUSTER.
003900     SORT CLUSTER-SORT-FILE
003910         ON ASCENDING KEY CS-CLUSTER-ID CS-INDEX
003920         INPUT PROCEDURE IS 2100-RELEASE-CLUSTER-RECS
003930         GIVING CSORT-WORK
003940     .
003950*
003960 2100-RELEASE-CLUSTER-RECS.
003970     SET WS-PX TO 1
003980     PERFORM 2110-RELEASE-ONE-CLUSTER-REC
003990         UNTIL WS-PX > WS-TABLE-COUNT
004000     .
004010*
004020 2110-RELEASE-ONE-CLUSTER-REC.
004030     MOVE WS-TBL-CLUSTER-ID(WS-PX) TO CS-CLUSTER-ID
004040     MOVE WS-TBL-INDEX(WS-PX)      TO CS-INDEX
004050     RELEASE CS-SORT-REC
004060     SET WS-PX UP BY 1
004070     .
004080*
004090*----------------------------------------------------------------*
004100*    CONTROL-BREAK MERGE - ONE SURVIVOR WRITTEN PER CLUSTER
004110*----------------------------------------------------------------*
004120*    STANDARD CONTROL-BREAK SHAPE - ACCUMULATE MEMBER INDEXES
004130*    WHILE THE CLUSTER-ID STAYS THE SAME, AND WHEN IT CHANGES
004140*    (OR THE FILE ENDS) PROCESS THE CLUSTER THAT JUST FINISHED
004150*    ACCUMULATING BEFORE STARTING THE NEXT ONE.  THE TRAILING
004160*    IF BELOW CATCHES THE VERY LAST CLUSTER IN THE FILE, WHICH
004170*    NEVER TRIGGERS A BREAK BECAUSE THERE IS NO RECORD AFTER
004180*    IT TO COMPARE AGAINST.
004190 3000-MERGE-CLUSTERS.
004200     OPEN INPUT CSORT-WORK
004210     OPEN OUTPUT PEOPLE-DEDUPED
004220     PERFORM 3100-READ-NEXT-SORTED-REC
004230     PERFORM 3200-PROCESS-SORTED-REC
004240         UNTIL WS-CSORT-AT-EOF
004250     IF WS-CLUSTER-MEMBER-COUNT > 0
004260         PERFORM 4000-PROCESS-ONE-CLUSTER
004270     END-IF
004280     CLOSE CSORT-WORK
004290     CLOSE PEOPLE-DEDUPED
004300     .
004310*
004320 3100-READ-NEXT-SORTED-REC.
004330     READ CSORT-WORK
004340         AT END
004350             SET WS-CSORT-AT-EOF TO TRUE
004360     END-READ
004370     .
004380*
004390*    WS-IS-FIRST-REC GUARDS THE VERY FIRST RECORD READ, SINCE
004400*    THERE IS NO PRIOR CLUSTER-ID TO COMPARE IT AGAINST YET.
004410 3200-PROCESS-SORTED-REC.
004420     IF NOT WS-IS-FIRST-REC
004430         IF CW-CLUSTER-ID NOT = WS-CURRENT-CLUSTER-ID
004440             PERFORM 4000-PROCESS-ONE-CLUSTER
004450             MOVE ZERO TO WS-CLUSTER-MEMBER-COUNT
004460         END-IF
004470     END-IF
004480     MOVE CW-CLUSTER-ID TO WS-CURRENT-CLUSTER-ID
004490     SET WS-IS-FIRST-REC TO FALSE
004500     ADD 1 TO WS-CLUSTER-MEMBER-COUNT
004510     MOVE CW-INDEX
004520         TO WS-CLUSTER-MEMBER-IX(WS-CLUSTER-MEMBER-COUNT)
004530     PERFORM 3100-READ-NEXT-SORTED-REC
004540     .
004550*
004560*----------------------------------------------------------------*
004570*    ONE CLUSTER - PARTITION, PICK BASE, FILL, MODE, WRITE
004580*----------------------------------------------------------------*
004590*    THE CONTACT AND LEAD BRANCHES BELOW ARE DELIBERATELY KEPT
004600*    SEPARATE RATHER THAN UNIFIED BEHIND A FLAG, BECAUSE THE
004610*    FILL-FROM-LEADS STEP ONLY MAKES SENSE WHEN THE BASE CAME
004620*    FROM THE CONTACT POOL - A LEAD-SOURCED BASE HAS NOTHING TO
004630*    BE FILLED FROM, SINCE LEADS ARE ALL IT HAS.
004640 4000-PROCESS-ONE-CLUSTER.
004650     ADD 1 TO WS-CLUSTER-COUNT
004660     PERFORM 4050-PARTITION-MEMBERS
004670     IF WS-CONTACT-COUNT > 0
004680         MOVE WS-CONTACT-COUNT TO WS-CANDIDATE-COUNT
004690         MOVE 1 TO WS-MODE-MX
004700         PERFORM 4060-COPY-ONE-CONTACT-CAND
004710             UNTIL WS-MODE-MX > WS-CONTACT-COUNT
004720         PERFORM 4100-PICK-BASE
004730         PERFORM 4200-COPY-BASE-TO-SURVIVOR
004740         PERFORM 4300-FILL-FROM-LEADS
004750         MOVE WS-CLUSTER-MEMBER-COUNT TO WS-MODE-SCAN-COUNT
004760         MOVE 1 TO WS-MODE-MX
004770         PERFORM 4070-COPY-ONE-CLUSTER-SCAN-IX
004780             UNTIL WS-MODE-MX > WS-CLUSTER-MEMBER-COUNT
004790         PERFORM 4400-MODE-FIRST-NAME
004800         PERFORM 4410-MODE-LAST-NAME
004810         MOVE 'CONTACT' TO WS-SURVIVOR-SOURCE
004820     ELSE
004830         MOVE WS-LEAD-COUNT TO WS-CANDIDATE-COUNT
004840         MOVE 1 TO WS-MODE-MX
004850         PERFORM 4080-COPY-ONE-LEAD-CAND
004860             UNTIL WS-MODE-MX > WS-LEAD-COUNT
004870         PERFORM 4100-PICK-BASE
004880         PERFORM 4200-COPY-BASE-TO-SURVIVOR
004890         MOVE WS-LEAD-COUNT TO WS-MODE-SCAN-COUNT
004900         MOVE 1 TO WS-MODE-MX
004910         PERFORM 4090-COPY-ONE-LEAD-SCAN-IX
004920             UNTIL WS-MODE-MX > WS-LEAD-COUNT
004930         PERFORM 4400-MODE-FIRST-NAME
004940         PERFORM 4410-MODE-LAST-NAME
004950         MOVE 'LEAD   ' TO WS-SURVIVOR-SOURCE
004960     END-IF
004970     PERFORM 5000-WRITE-SURVIVOR
004980     .
004990*
005000*    4060/4070/4080/4090 ARE SMALL COPY HELPERS THAT STAGE ONE
005010*    OF THE TWO WORKING LISTS (WS-CANDIDATE-TABLE FOR BASE
005020*    SELECTION, WS-MODE-SCAN-TABLE FOR MODE TALLYING) FROM
005030*    WHICHEVER PARTITION THE CALLER IN 4000 CURRENTLY NEEDS.
005040*    KEPT AS FOUR SEPARATE PARAGRAPHS RATHER THAN ONE
005050*    PARAMETERIZED COPY ROUTINE BECAUSE THIS COMPILER'S PERFORM
005060*    VERB HAS NO WAY TO PASS A TABLE NAME AS AN ARGUMENT.
005070 4060-COPY-ONE-CONTACT-CAND.
005080     MOVE WS-CONTACT-MEMBER-IX(WS-MODE-MX)
005090         TO WS-CANDIDATE-IX(WS-MODE-MX)
005100     ADD 1 TO WS-MODE-MX
005110     .
005120*
005130 4070-COPY-ONE-CLUSTER-SCAN-IX.
005140     MOVE WS-CLUSTER-MEMBER-IX(WS-MODE-MX)
005150         TO WS-MODE-SCAN-IX(WS-MODE-MX)
005160     ADD 1 TO WS-MODE-MX
005170     .
005180*
005190 4080-COPY-ONE-LEAD-CAND.
005200     MOVE WS-LEAD-MEMBER-IX(WS-MODE-MX)
005210         TO WS-CANDIDATE-IX(WS-MODE-MX)
005220     ADD 1 TO WS-MODE-MX
005230     .
005240*
005250 4090-COPY-ONE-LEAD-SCAN-IX.
005260     MOVE WS-LEAD-MEMBER-IX(WS-MODE-MX)
005270         TO WS-MODE-SCAN-IX(WS-MODE-MX)
005280     ADD 1 TO WS-MODE-MX
005290     .
005300*
005310*    CR-0225 - SPLIT THE CLUSTER'S MEMBERS INTO CONTACTS AND
005320*    LEADS BEFORE ANYTHING ELSE HAPPENS, SO EVERY DOWNSTREAM
005330*    DECISION IN THIS PROGRAM CAN TRUST THAT THE TWO LISTS ARE
005340*    ALREADY SEPARATED.
005350 4050-PARTITION-MEMBERS.
005360     MOVE ZERO TO WS-CONTACT-COUNT
005370     MOVE ZERO TO WS-LEAD-COUNT
005380     MOVE 1 TO WS-MODE-MX
005390     PERFORM 4055-PARTITION-ONE-MEMBER
005400         UNTIL WS-MODE-MX > WS-CLUSTER-MEMBER-COUNT
005410     .
005420*
005430 4055-PARTITION-ONE-MEMBER.
005440     SET WS-PX TO WS-CLUSTER-MEMBER-IX(WS-MODE-MX)
005450     IF WS-TBL-SOURCE-TYPE(WS-PX) = 'CONTACT'
005460         ADD 1 TO WS-CONTACT-COUNT
005470         MOVE WS-PX TO
005480             WS-CONTACT-MEMBER-IX(WS-CONTACT-COUNT)
005490     ELSE
005500         ADD 1 TO WS-LEAD-COUNT
005510         MOVE WS-PX TO
005520             WS-LEAD-MEMBER-IX(WS-LEAD-COUNT)
005530     END-IF
005540     ADD 1 TO WS-MODE-MX
005550     .
005560*
005570*----------------------------------------------------------------*
005580*    BASE SELECTION - HIGHEST COMPLETENESS, TIE -> LOWEST INDEX
005590*----------------------------------------------------------------*
005600*     1995-09-05 RDM  CR-0181
005610 4100-PICK-BASE.
005620     MOVE ZERO TO WS-BEST-SCORE
005630     MOVE ZERO TO WS-BASE-IX
005640     MOVE 1 TO WS-MODE-MX
005650     PERFORM 4110-SCORE-ONE-CANDIDATE
005660         UNTIL WS-MODE-MX > WS-CANDIDATE-COUNT
005670     .
005680*
005690*    A STRICT GREATER-THAN COMPARISON IS WHAT ENFORCES THE
005700*    "LOWEST INDEX WINS A TIE" RULE - THE FIRST CANDIDATE TO
005710*    REACH A GIVEN SCORE KEEPS WS-BASE-IX UNTIL SOMETHING
005720*    STRICTLY HIGHER-SCORED COMES ALONG, SO A LATER CANDIDATE
005730*    WITH THE SAME SCORE NEVER DISPLACES IT.
005740 4110-SCORE-ONE-CANDIDATE.
005750     SET WS-PX TO WS-CANDIDATE-IX(WS-MODE-MX)
005760     PERFORM 4150-SCORE-COMPLETENESS
005770     IF WS-CAND-SCORE > WS-BEST-SCORE
005780         MOVE WS-CAND-SCORE TO WS-BEST-SCORE
005790         MOVE WS-PX TO WS-BASE-IX
005800     END-IF
005810     ADD 1 TO WS-MODE-MX
005820     .
005830*
005840*    COMPLETENESS SCORE IS A SIMPLE COUNT OF NON-BLANK FIELDS
005850*    OUT OF FOUR (FIRST NAME, LAST NAME, E-MAIL, PHONE) - NO
005860*    FIELD IS WEIGHTED MORE HEAVILY THAN ANOTHER, PER CR-0181.
005870 4150-SCORE-COMPLETENESS.
005880     MOVE ZERO TO WS-CAND-SCORE
005890     IF WS-TBL-FIRST-NAME(WS-PX) NOT = SPACES
005900         ADD 1 TO WS-CAND-SCORE
005910     END-IF
005920     IF WS-TBL-LAST-NAME(WS-PX) NOT = SPACES
005930         ADD 1 TO WS-CAND-SCORE
005940     END-IF
005950     IF WS-TBL-EMAIL(WS-PX) NOT = SPACES
005960         ADD 1 TO WS-CAND-SCORE
005970     END-IF
005980     IF WS-TBL-PHONE(WS-PX) NOT = SPACES
005990         ADD 1 TO WS-CAND-SCORE
006000     END-IF
006010     .
006020*
006030*    COPY THE BASE RECORD AS-IS - ANY BLANK FIELDS IT STILL
006040*    HAS AFTER THIS STEP ARE WHAT PARAGRAPH 4300 BELOW WILL
006050*    ATTEMPT TO FILL FROM LEADS.
006060 4200-COPY-BASE-TO-SURVIVOR.
006070     SET WS-PX TO WS-BASE-IX
006080     MOVE WS-TBL-RECORD-ID(WS-PX)  TO WS-SURVIVOR-RECORD-ID
006090     MOVE WS-TBL-FIRST-NAME(WS-PX) TO WS-SURVIVOR-FIRST-NAME
006100     MOVE WS-TBL-LAST-NAME(WS-PX)  TO WS-SURVIVOR-LAST-NAME
006110     MOVE WS-TBL-EMAIL(WS-PX)      TO WS-SURVIVOR-EMAIL
006120     MOVE WS-TBL-PHONE(WS-PX)      TO WS-SURVIVOR-PHONE
006130     .
006140*
006150*----------------------------------------------------------------*
006160*    FILL RULE - ONLY BLANK BASE FIELDS, FIRST NON-BLANK LEAD
006170*    VALUE IN INDEX ORDER
006180*----------------------------------------------------------------*
006190*    EACH OF THE FOUR FIELDS IS CHECKED AND FILLED
006200*    INDEPENDENTLY - A CLUSTER WHOSE BASE RECORD IS MISSING
006210*    BOTH E-MAIL AND PHONE CAN HAVE EACH ONE FILLED FROM A
006220*    DIFFERENT LEAD RECORD IF THAT IS WHERE THE FIRST NON-
006230*    BLANK VALUE HAPPENS TO LIVE.  THIS PARAGRAPH IS ONLY EVER
006240*    REACHED WHEN THE CLUSTER HAS AT LEAST ONE CONTACT (SEE
006250*    4000) - A LEAD-ONLY CLUSTER HAS NOTHING TO FILL FROM.
006260 4300-FILL-FROM-LEADS.
006270     IF WS-SURVIVOR-FIRST-NAME = SPACES
006280         MOVE 1 TO WS-MODE-MX
006290         PERFORM 4310-FILL-ONE-FIRST-NAME
006300             UNTIL WS-MODE-MX > WS-LEAD-COUNT
006310                 OR WS-SURVIVOR-FIRST-NAME NOT = SPACES
006320     END-IF
006330     IF WS-SURVIVOR-LAST-NAME = SPACES
006340         MOVE 1 TO WS-MODE-MX
006350         PERFORM 4320-FILL-ONE-LAST-NAME
006360             UNTIL WS-MODE-MX > WS-LEAD-COUNT
006370                 OR WS-SURVIVOR-LAST-NAME NOT = SPACES
006380     END-IF
006390     IF WS-SURVIVOR-EMAIL = SPACES
006400         MOVE 1 TO WS-MODE-MX
006410         PERFORM 4330-FILL-ONE-EMAIL
006420             UNTIL WS-MODE-MX > WS-LEAD-COUNT
006430                 OR WS-SURVIVOR-EMAIL NOT = SPACES
006440     END-IF
006450     IF WS-SURVIVOR-PHONE = SPACES
006460         MOVE 1 TO WS-MODE-MX
006470         PERFORM 4340-FILL-ONE-PHONE
006480             UNTIL WS-MODE-MX > WS-LEAD-COUNT
006490                 OR WS-SURVIVOR-PHONE NOT = SPACES
006500     END-IF
006510     .
006520*
006530 4310-FILL-ONE-FIRST-NAME.
006540     SET WS-PX TO WS-LEAD-MEMBER-IX(WS-MODE-MX)
006550     IF WS-TBL-FIRST-NAME(WS-PX) NOT = SPACES
006560         MOVE WS-TBL-FIRST-NAME(WS-PX)
006570             TO WS-SURVIVOR-FIRST-NAME
006580     END-IF
006590     ADD 1 TO WS-MODE-MX
006600     .
006610*
006620 4320-FILL-ONE-LAST-NAME.
006630     SET WS-PX TO WS-LEAD-MEMBER-IX(WS-MODE-MX)
006640     IF WS-TBL-LAST-NAME(WS-PX) NOT = SPACES
006650         MOVE WS-TBL-LAST-NAME(WS-PX)
006660             TO WS-SURVIVOR-LAST-NAME
006670     END-IF
006680     ADD 1 TO WS-MODE-MX
006690     .
006700*
006710 4330-FILL-ONE-EMAIL.
006720     SET WS-PX TO WS-LEAD-MEMBER-IX(WS-MODE-MX)
006730     IF WS-TBL-EMAIL(WS-PX) NOT = SPACES
006740         MOVE WS-TBL-EMAIL(WS-PX)
006750             TO WS-SURVIVOR-EMAIL
006760     END-IF
006770     ADD 1 TO WS-MODE-MX
006780     .
006790*
006800 4340-FILL-ONE-PHONE.
006810     SET WS-PX TO WS-LEAD-MEMBER-IX(WS-MODE-MX)
006820     IF WS-TBL-PHONE(WS-PX) NOT = SPACES
006830         MOVE WS-TBL-PHONE(WS-PX)
006840             TO WS-SURVIVOR-PHONE
006850     END-IF
006860     ADD 1 TO WS-MODE-MX
006870     .
006880*
006890*----------------------------------------------------------------*
006900*    MODE RULE - MOST FREQUENT NON-BLANK VALUE, TIE -> FIRST
006910*    OCCURRENCE ORDER.  BLANK VALUES EXCLUDED FROM THE TALLY.
006920*----------------------------------------------------------------*
006930*     1995-12-14 JPL  CR-0196
006940 4400-MODE-FIRST-NAME.
006950     MOVE ZERO TO WS-MODE-VALUE-COUNT
006960     MOVE 1 TO WS-MODE-MX
006970     PERFORM 4405-TALLY-ONE-FIRST-NAME
006980         UNTIL WS-MODE-MX > WS-MODE-SCAN-COUNT
006990     IF WS-MODE-VALUE-COUNT > 0
007000         PERFORM 4460-PICK-MODE-WINNER
007010         SET WS-MX TO WS-MODE-BEST-ENTRY
007020         MOVE WS-MODE-VALUE(WS-MX) TO WS-SURVIVOR-FIRST-NAME
007030     END-IF
007040     .
007050*
007060*    SKIP BLANK FIRST NAMES ENTIRELY - A CLUSTER MEMBER WITH NO
007070*    FIRST NAME ON FILE CONTRIBUTES NOTHING TO THE TALLY AND
007080*    CANNOT WIN THE MODE, WHICH IS THE WHOLE POINT OF CR-0196.
007090 4405-TALLY-ONE-FIRST-NAME.
007100     SET WS-PX TO WS-MODE-SCAN-IX(WS-MODE-MX)
007110     IF WS-TBL-FIRST-NAME(WS-PX) NOT = SPACES
007120         MOVE WS-TBL-FIRST-NAME(WS-PX) TO WS-CAND-MODE-FIELD
007130         PERFORM 4450-TALLY-MODE-VALUE
007140     END-IF
007150     ADD 1 TO WS-MODE-MX
007160     .
007170*
007180 4410-MODE-LAST-NAME.
007190     MOVE ZERO TO WS-MODE-VALUE-COUNT
007200     MOVE 1 TO WS-MODE-MX
007210     PERFORM 4415-TALLY-ONE-LAST-NAME
007220         UNTIL WS-MODE-MX > WS-MODE-SCAN-COUNT
007230     IF WS-MODE-VALUE-COUNT > 0
007240         PERFORM 4460-PICK-MODE-WINNER
007250         SET WS-MX TO WS-MODE-BEST-ENTRY
007260         MOVE WS-MODE-VALUE(WS-MX) TO WS-SURVIVOR-LAST-NAME
007270     END-IF
007280     .
007290*
007300*    SAME BLANK-SKIPPING RULE AS THE FIRST-NAME TALLY ABOVE,
007310*    RESTATED FOR LAST NAME.
007320 4415-TALLY-ONE-LAST-NAME.
007330     SET WS-PX TO WS-MODE-SCAN-IX(WS-MODE-MX)
007340     IF WS-TBL-LAST-NAME(WS-PX) NOT = SPACES
007350         MOVE WS-TBL-LAST-NAME(WS-PX) TO WS-CAND-MODE-FIELD
007360         PERFORM 4450-TALLY-MODE-VALUE
007370     END-IF
007380     ADD 1 TO WS-MODE-MX
007390     .
007400*
007410*    GENERIC TALLY - WS-CAND-MODE-FIELD IS SET BY THE CALLER
007420*    BEFORE THIS PARAGRAPH IS PERFORMED.
007430 4450-TALLY-MODE-VALUE.
007440     MOVE 'N' TO WS-MODE-FOUND-SW
007450     SET WS-MX TO 1
007460     PERFORM 4455-CHECK-ONE-MODE-SLOT
007470         UNTIL WS-MX > WS-MODE-VALUE-COUNT
007480             OR WS-MODE-FOUND-SW = 'Y'
007490     IF WS-MODE-FOUND-SW = 'N'
007500         ADD 1 TO WS-MODE-VALUE-COUNT
007510         SET WS-MX TO WS-MODE-VALUE-COUNT
007520         MOVE WS-CAND-MODE-FIELD TO WS-MODE-VALUE(WS-MX)
007530         MOVE 1 TO WS-MODE-COUNT(WS-MX)
007540     END-IF
007550     .
007560*
007570 4455-CHECK-ONE-MODE-SLOT.
007580     IF WS-MODE-VALUE(WS-MX) = WS-CAND-MODE-FIELD
007590         ADD 1 TO WS-MODE-COUNT(WS-MX)
007600         MOVE 'Y' TO WS-MODE-FOUND-SW
007610     END-IF
007620     SET WS-MX UP BY 1
007630     .
007640*
007650*    FIND THE HIGHEST-COUNT ENTRY IN WS-MODE-VALUE-TABLE - A
007660*    STRICT GREATER-THAN TEST AGAIN MEANS THE FIRST VALUE TO
007670*    REACH A GIVEN COUNT KEEPS THE WIN, SO A TIE ALWAYS GOES
007680*    TO WHICHEVER SPELLING WAS SEEN FIRST IN INDEX ORDER.
007690 4460-PICK-MODE-WINNER.
007700     MOVE ZERO TO WS-MODE-BEST-COUNT
007710     MOVE ZERO TO WS-MODE-BEST-ENTRY
007720     SET WS-MX TO 1
007730     PERFORM 4465-CHECK-ONE-MODE-WINNER
007740         UNTIL WS-MX > WS-MODE-VALUE-COUNT
007750     .
007760*
007770 4465-CHECK-ONE-MODE-WINNER.
007780     IF WS-MODE-COUNT(WS-MX) > WS-MODE-BEST-COUNT
007790         MOVE WS-MODE-COUNT(WS-MX) TO WS-MODE-BEST-COUNT
007800         SET WS-MODE-BEST-ENTRY TO WS-MX
007810     END-IF
007820     SET WS-MX UP BY 1
007830     .
007840*
007850*----------------------------------------------------------------*
007860*    WRITE SURVIVOR - ONE RECORD, THIS CLUSTER ONLY
007870*----------------------------------------------------------------*
007880*    THE CLUSTER-ID ITSELF IS NOT CARRIED INTO THE OUTPUT
007890*    RECORD - ONCE THIS PARAGRAPH RUNS, THE CLUSTER HAS
007900*    SERVED ITS PURPOSE AND ONLY THE SURVIVOR MATTERS.
007910 5000-WRITE-SURVIVOR.
007920     MOVE WS-SURVIVOR-RECORD-ID    TO PD-RECORD-ID
007930     MOVE WS-SURVIVOR-FIRST-NAME   TO PD-FIRST-NAME
007940     MOVE WS-SURVIVOR-LAST-NAME    TO PD-LAST-NAME
007950     MOVE WS-SURVIVOR-EMAIL        TO PD-EMAIL
007960     MOVE WS-SURVIVOR-PHONE        TO PD-PHONE
007970     MOVE WS-SURVIVOR-SOURCE       TO PD-SOURCE-TYPE
007980     WRITE PEOPLE-DEDUPED-REC
007990     .
008000*
008010*----------------------------------------------------------------*
008020*    COMPLETION REPORT - DRIVER STEP 1 (PEOPLE BRANCH)
008030*----------------------------------------------------------------*
008040*     2002-06-03 TCW  CR-0355 - THE OPERATOR RUNNING THIS STEP
008050*                     HAD NO WAY TO TELL FROM THE JOB LOG HOW
008060*                     MANY DUPLICATE CLUSTERS WERE ACTUALLY
008070*                     FOUND, SO A ONE-LINE CONSOLE MESSAGE WAS
008080*                     ADDED AFTER THE MERGE FINISHES.
008090*     2005-03-04 DKP  CR-0435 - DISPLAY FROM THE FIRST NON-BLANK
008100*                     BYTE OF THE EDITED COUNT, NOT FROM BYTE
008110*                     ONE, SO THE REPORT LINE CARRIES ONE SPACE
008120*                     BETWEEN THE LABEL AND THE DIGITS
008130*    THE "PEOPLE: " LABEL (NOT JUST "CLUSTERS:") DISTINGUISHES
008140*    THIS MESSAGE FROM THE ACCOUNT-SIDE COMPLETION MESSAGE
008150*    WRITTEN BY 6-SURVIVORSHIP-ACCOUNTS, SINCE BOTH STEPS LAND
008160*    ON THE SAME JOB LOG WHEN THE SIX-PHASE RUN EXECUTES.
008170 9000-REPORT-COMPLETION.
008180     IF WS-CLUSTER-COUNT > 0
008190         MOVE WS-CLUSTER-COUNT TO WS-CLUSTER-COUNT-ED
008200         MOVE 1 TO WS-RPT-SCAN-I
008210         MOVE ZERO TO WS-RPT-FIRST-DIGIT
008220         PERFORM 9010-SCAN-FOR-FIRST-DIGIT
008230             UNTIL WS-RPT-SCAN-I > 6
008240                 OR WS-RPT-FIRST-DIGIT NOT = ZERO
008250         DISPLAY 'PEOPLE: '
008260             WS-CLUSTER-COUNT-ED(WS-RPT-FIRST-DIGIT:
008270                 7 - WS-RPT-FIRST-DIGIT)
008280             ' CLUSTERS PROCESSED'
008290     END-IF
008300     .
008310*
008320*    SCAN STEP FOR THE EDITED-COUNT STRIP ABOVE - STOPS AS SOON
008330*    AS IT FINDS A BYTE THAT IS NOT A BLANK, WHICH FOR PIC Z(5)9
008340*    IS ALWAYS A DIGIT (ZERO DISPLAYS AS "0", NOT AS A BLANK, SO
008350*    A ZERO COUNT STILL LOCATES CORRECTLY).
008360 9010-SCAN-FOR-FIRST-DIGIT.
008370     IF WS-CLUSTER-COUNT-ED(WS-RPT-SCAN-I:1) NOT = SPACE
008380         MOVE WS-RPT-SCAN-I TO WS-RPT-FIRST-DIGIT
008390     END-IF
008400     ADD 1 TO WS-RPT-SCAN-I
008410     .
008420******************************************************************
008430*    NO FURTHER CLEANUP NEEDED HERE - BOTH FILES OPENED IN
008440*    PARAGRAPH 3000 WERE ALREADY CLOSED THERE BEFORE CONTROL
008450*    REACHED THIS POINT.
008460 9999-FIN-PGM.
008470     STOP RUN
008480     .
